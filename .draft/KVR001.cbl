      CBL OPT(2) DYNAM
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  KVR001.
       AUTHOR.      R. WHITFIELD.
       INSTALLATION. MERIDIAN DATA SVCS.
       DATE-WRITTEN. 01/15/86.
       DATE-COMPILED.
       SECURITY.    CONFIDENTIAL - INTERNAL USE ONLY.
      *----------------------------------------------------------------
      * KVR001
      * MI2457.KVRESTOR.BATCH.ASSEMBLER
      *----------------------------------------------------------------
      * **++ ASSEMBLER - the restored-names conversion job's main
      *      driver.  Loads the override table, loads the working
      *      Bible into an in-memory table keyed on canonical book
      *      sequence/chapter/verse (KVR004 resolves the canonical
      *      key per verse), sorts it, then walks it in canonical
      *      order calling KVR002 per verse and posting book/chapter
      *      control break headers and the closing totals block to
      *      REPORT-OUT.
      *----------------------------------------------------------------
      * CHANGE LOG
      *----------------------------------------------------------------
      * 01/15/86 RW  REQ K-0001 ORIGINAL DRIVER - OPEN/LOAD/SORT/
      *              PROCESS/REPORT SHAPE.
      * 01/22/86 RW  REQ K-0004 CALLS KVR004 PER VERSE TO RESOLVE
      *              CANONICAL BOOK ORDER FOR THE SORT KEY.
      * 05/02/86 RW  REQ K-0014 BOOK/CHAPTER CONTROL BREAK HEADERS
      *              ADDED TO REPORT-OUT.
      * 02/17/89 LS  REQ K-0051 UPSI-1 WIRED TO ENFORCE-WITNESSES.
      * 03/30/92 LS  REQ K-0083 UPSI-3/UPSI-4 WIRED TO THE 3 WAY
      *              SHORT-NAME-MODE SWITCH.
      * 11/09/93 TO  REQ K-0097 RPT-CHANGED NOW COMPARES THE FULL
      *              VERSE TEXT BEFORE AND AFTER THE CALL TO KVR002 -
      *              A RULE THAT ONLY TOUCHES CASE DOES NOT COUNT AS
      *              CHANGED IF IT STILL ROUNDTRIPS TO THE SAME TEXT.
      * 08/03/98 MC  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS
      *              PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.
      * 01/22/99 MC  REQ K-0142 VERSES-UNCHANGED LINE ADDED TO THE
      *              TOTALS BLOCK.
      * 06/14/00 LS  REQ K-0159 BOOK HEADER NOW CARRIES THE CANONICAL
      *              SEQUENCE NUMBER AHEAD OF THE NAME ("BOOK NN
      *              NAME") - QA CAUGHT THE HEADER SHOWING NAME ONLY.
      *              TITLE LINE NOW CARRIES A VERSION TAG.
      * 09/14/01 LS  REQ K-0171 LOAD-ONE-OVERRIDE NOW CANONICALIZES
      *              THE OVERRIDE BOOK NAME THROUGH CC-BOOKS-PGM
      *              BEFORE BUILDING THE VERSE KEY - SEE THE
      *              PARAGRAPH COMMENT BELOW.
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           C01                  IS TOP-OF-FORM
           UPSI-0 ON STATUS IS  SW-HALLELUJAH-REQUESTED
           UPSI-1 ON STATUS IS  SW-ENFORCE-WIT-REQUESTED
           UPSI-2 ON STATUS IS  SW-STRICT-LORD-REQUESTED
           UPSI-3 ON STATUS IS  SW-SHORT-ALWAYS-REQUESTED
           UPSI-4 ON STATUS IS  SW-SHORT-WITNESSED-REQUESTED.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT VERSE-IN                  ASSIGN TO VERSEIN
                                             FILE STATUS VI-FS.
           SELECT OVERRIDE-IN                ASSIGN TO OVERRDIN
                                             FILE STATUS OI-FS.
           SELECT VERSE-OUT                 ASSIGN TO VERSEOUT
                                             FILE STATUS VO-FS.
           SELECT REPORT-OUT                ASSIGN TO RPTOUT
                                             FILE STATUS RO-FS.
      *
       DATA DIVISION.
      *
       FILE SECTION.
      *
      * VERSE-IN IS THE WORKING BIBLE TEXT AS IT COMES OFF THE
      * SOURCE TAPE/EXTRACT - ONE RECORD PER VERSE, ANY ORDER.
       FD  VERSE-IN                         RECORDING F.
       COPY KVRMVR REPLACING ==:X:== BY ==VI==.
      *
      * OVERRIDE-IN IS THE HAND-MAINTAINED TABLE OF FULL-VERSE AND
      * TOKEN OVERRIDES - SEE KVRMOV FOR THE RECORD LAYOUT AND THE
      * WITNESS FLAG MEANINGS.
       FD  OVERRIDE-IN                      RECORDING F.
       COPY KVRMOV REPLACING ==:X:== BY ==OI==.
      *
      * VERSE-OUT CARRIES THE SAME LAYOUT AS VERSE-IN - THE JOB
      * REWRITES EVERY VERSE, CHANGED OR NOT, SO DOWNSTREAM STEPS
      * ALWAYS SEE A COMPLETE BIBLE.
       FD  VERSE-OUT                        RECORDING F.
       COPY KVRMVR REPLACING ==:X:== BY ==VO==.
      *
      * REPORT-OUT IS A SIMPLE PRINT FILE - NO CARRIAGE CONTROL
      * BYTE, JUST 120 BYTES OF TEXT PADDED TO A 132-BYTE RECORD.
       FD  REPORT-OUT                       RECORDING F.
       01  RO-LINE.
           03  RO-TEXT                      PIC X(120).
           03  FILLER                       PIC X(12).
      *
       WORKING-STORAGE SECTION.
      *
      * WK-LITERALS HOLDS THE PROGRAM NAMES THIS JOB STEP CALLS BY
      * DYNAMIC CALL - KEPT AS DATA RATHER THAN LITERALS IN THE
      * PROCEDURE DIVISION SO A RELINK TO A RENAMED SUBPROGRAM IS A
      * ONE-FIELD CHANGE.
       01  WK-LITERALS.
      *        NAME OF THE PER-VERSE CONVERTER SUBPROGRAM
           03  CC-CONVERTER-PGM       PIC X(08)   VALUE 'KVR002'.
      *        NAME OF THE CANONICAL BOOK-NAME LOOKUP SUBPROGRAM
           03  CC-BOOKS-PGM           PIC X(08)   VALUE 'KVR004'.
           03  FILLER                 PIC X(08).
      *
      * KV-SWITCH-AREA (MODE SWITCHES), OV-TABLE-AREA (OVERRIDE
      * TABLE) AND KV-REPORT-TOTALS (RUNNING COUNTERS) ARE ALL
      * THREADED DOWN THROUGH KVR002/KVR003 BY THE CALL BELOW IN
      * PROCESS-ONE-VERSE - THIS COPYBOOK TRIO IS THE PARAMETER
      * INTERFACE FOR THE WHOLE JOB.
       COPY KVRMSW.
       COPY KVRMOT.
       COPY KVRMRS.
      *
      * WS-VERSE-TABLE-AREA HOLDS THE ENTIRE WORKING TEXT IN MEMORY
      * FOR THE DURATION OF THE RUN - 32000 VERSES COVERS THE FULL
      * KJV (31,102 VERSES) WITH ROOM TO SPARE FOR A PARTIAL OR
      * STUDY-EDITION FILE.
       01  WS-VERSE-TABLE-AREA.
           03  VS-TB-TOT             PIC 9(05) COMP VALUE ZERO.
           03  VS-TB-LIST.
               05  VS-TB-EL OCCURS 0 TO 32000 TIMES
                       DEPENDING ON VS-TB-TOT.
      *                CANONICAL 1-66 BOOK SEQUENCE FROM KVR004
                   10  VS-TB-BOOK-SEQ        PIC 9(03) COMP.
      *                CANONICAL BOOK NAME FROM KVR004, NOT THE
      *                RAW SPELLING THAT CAME IN ON VERSE-IN
                   10  VS-TB-BOOK-NAME       PIC X(20).
                   10  VS-TB-TESTAMENT       PIC X(01).
                   10  VS-TB-CHAPTER         PIC 9(03) COMP.
                   10  VS-TB-VERSE           PIC 9(03) COMP.
      *                VERSE TEXT, BEFORE AND AFTER CONVERSION
                   10  VS-TB-TEXT            PIC X(400).
                   10  FILLER                PIC X(08).
      *
      * WS-BOOK-TRIM/WS-BOOK-TRIM-R ARE USED ONLY BY BUILD-VERSE-KEY
      * TO STRIP TRAILING SPACES OFF A 20-BYTE BOOK NAME ONE
      * CHARACTER AT A TIME VIA THE REDEFINES BELOW.
       01  WS-BOOK-TRIM               PIC X(20)   VALUE SPACE.
       01  WS-BOOK-TRIM-R REDEFINES WS-BOOK-TRIM.
           03  WS-BOOK-TRIM-CHAR OCCURS 20 TIMES   PIC X(01).
      *
      * WS-VERSE-KEY IS THE "BOOK CHAPTER:VERSE" TEXT KEY BUILD-
      * VERSE-KEY ASSEMBLES FOR EACH OVERRIDE ROW - THE REDEFINES
      * SPLITS IT INTO A BOOK PART AND A CHAPTER:VERSE PART SOLELY
      * FOR EASE OF DISPLAY DURING DEBUGGING.
       01  WS-VERSE-KEY                PIC X(28)   VALUE SPACE.
       01  WS-VERSE-KEY-R REDEFINES WS-VERSE-KEY.
           03  WS-VK-BOOK-PART          PIC X(21).
           03  WS-VK-CHAP-VERSE-PART    PIC X(07).
      *
      * WS-PRINT-LINE IS THE COMMON STAGING AREA FOR EVERY REPORT
      * LINE - EACH WRITE-* PARAGRAPH MOVES ITS OWN TEXT IN HERE
      * AND PERFORMS WRITE-REPORT-LINE.  THE LABEL/VALUE REDEFINES
      * IS USED ONLY BY THE TOTALS BLOCK.
       01  WS-PRINT-LINE                PIC X(120)  VALUE SPACE.
       01  WS-PRINT-LINE-R REDEFINES WS-PRINT-LINE.
           03  WS-PL-LABEL               PIC X(24).
           03  WS-PL-VALUE               PIC X(96).
      *
      * WS-BOOK-CALL-AREA IS THE LINKAGE PASSED TO CC-BOOKS-PGM ON
      * EVERY CALL - ONE NAME IN, CANONICAL NAME/SEQUENCE/TESTAMENT
      * OUT.  SHARED BY LOAD-ONE-VERSE AND LOAD-ONE-OVERRIDE, SO
      * NEITHER MAY ASSUME ITS CONTENTS SURVIVE ACROSS A CALL TO
      * THE OTHER.
       01  WS-BOOK-CALL-AREA.
           03  BK-CALL-IN.
               05  BK-CALL-NAME          PIC X(20).
           03  BK-CALL-OUT.
               05  BK-CALL-CANON         PIC X(20).
               05  BK-CALL-SEQ           PIC 9(03).
               05  BK-CALL-TESTAMENT     PIC X(01).
                   88  BK-CALL-OT               VALUE 'O'.
                   88  BK-CALL-NT               VALUE 'N'.
               05  FILLER                PIC X(04).
      *
      * WS-CONV-AREA IS THE LINKAGE PASSED TO KVR002 FOR ONE VERSE.
      * WS-BEFORE-TEXT HOLDS A COPY OF THE INCOMING TEXT SO
      * PROCESS-ONE-VERSE CAN TELL WHETHER KVR002 ACTUALLY CHANGED
      * ANYTHING (SEE THE 11/09/93 CHANGE-LOG ENTRY).
       01  WS-CONV-AREA.
           03  WS-CONV-BOOK              PIC X(20).
           03  WS-CONV-CHAPTER           PIC 9(03).
           03  WS-CONV-VERSE             PIC 9(03).
           03  WS-CONV-TEXT              PIC X(400).
       01  WS-BEFORE-TEXT                PIC X(400)  VALUE SPACE.
      *
      * WS-EDIT-AREA HOLDS THE NUMERIC EDIT PICTURES USED TO PRINT
      * THE TOTALS BLOCK'S COUNTERS WITH SUPPRESSED LEADING ZEROS
      * AND, FOR THE LARGER COUNTS, COMMA INSERTION.
       01  WS-EDIT-AREA.
           03  WS-EDIT-3                 PIC ZZ9.
           03  WS-EDIT-5                 PIC ZZ,ZZ9.
           03  WS-EDIT-6                 PIC ZZZ,ZZ9.
      *        VERSES-UNCHANGED, DERIVED AT REPORT TIME (K-0142)
       01  WS-UNCHANGED-CTR              PIC 9(06) COMP VALUE ZERO.
      *
       LOCAL-STORAGE SECTION.
      * LS-FILE-STATUSES CARRIES ONE TWO-BYTE FILE STATUS PER JOB
      * DATA SET.  VERSE-OUT AND REPORT-OUT NEVER HIT END OF FILE
      * SO THEY CARRY NO EOF CONDITION NAME - ONLY OK.
       01  LS-FILE-STATUSES.
           03  VI-FS                     PIC XX.
               88  VI-OK                        VALUE '00'.
               88  VI-EOF                       VALUE '10'.
           03  OI-FS                     PIC XX.
               88  OI-OK                        VALUE '00'.
               88  OI-EOF                       VALUE '10'.
           03  VO-FS                     PIC XX.
               88  VO-OK                        VALUE '00'.
           03  RO-FS                     PIC XX.
               88  RO-OK                        VALUE '00'.
      *
      * LS-COUNTERS HOLDS THE SMALL WORKING SCALARS USED BY THE
      * KEY-BUILDING AND TABLE-WALK PARAGRAPHS - GROUPED TOGETHER
      * SO A LISTING SHOWS THEM AT A GLANCE INSTEAD OF SCATTERED
      * NEAR THE PARAGRAPHS THAT USE THEM.
       01  LS-COUNTERS.
      *        TRIMMED LENGTH OF WS-BOOK-TRIM, SET BY
      *        FIND-BOOK-TRIM-LEN
           03  WS-BOOK-LEN               PIC 9(02) COMP VALUE ZERO.
      *        NEXT FREE BYTE POSITION IN WS-VERSE-KEY DURING
      *        BUILD-VERSE-KEY'S STRING STATEMENTS
           03  WS-KEY-POS                PIC 9(02) COMP VALUE ZERO.
           03  WS-EDIT-NUM               PIC ZZ9.
      *        SUBSCRIPT INTO VS-TB-EL DURING PROCESS-VERSE-TABLE
           03  WS-TBL-IDX                PIC 9(05) COMP VALUE ZERO.
      *        999 IS AN IMPOSSIBLE BOOK SEQ, FORCING THE FIRST
      *        VERSE OF THE RUN TO ALWAYS TRIP A BOOK HEADER
           03  WS-PREV-BOOK-SEQ          PIC 9(03) COMP VALUE 999.
           03  WS-PREV-CHAPTER           PIC 9(03) COMP VALUE ZERO.
      *
       PROCEDURE DIVISION.
      *----------------------------------------------------------------
      * MAIN IS THE ENTIRE JOB IN ONE PARAGRAPH OF PERFORM VERBS -
      * EVERY OTHER PARAGRAPH IN THE PROGRAM IS REACHED FROM HERE,
      * EITHER DIRECTLY OR THROUGH ONE OF THESE TEN PARAGRAPHS.
      * THE ORDER IS FIXED - THE OVERRIDE TABLE MUST BE IN MEMORY
      * AND SORTED BEFORE THE FIRST CALL TO KVR002, AND THE VERSE
      * TABLE MUST BE SORTED INTO CANONICAL ORDER BEFORE THE REPORT
      * WALK BEGINS.
      *----------------------------------------------------------------
       MAIN.
           DISPLAY ' ************** KVR001 START ****************'.

           PERFORM INITIALIZE-SWITCHES.
           PERFORM OPEN-JOB-FILES.
           PERFORM LOAD-OVERRIDE-TABLE.
           PERFORM LOAD-VERSE-TABLE.
           PERFORM SORT-VERSE-TABLE.
           PERFORM WRITE-REPORT-TITLE.
           PERFORM PROCESS-VERSE-TABLE.
           PERFORM WRITE-REPORT-TOTALS.
           PERFORM CLOSE-JOB-FILES.
      *        OPERATOR CONSOLE MESSAGES ONLY - NOT PART OF THE
      *        REPORT-OUT PRINT FILE
           DISPLAY ' TOTAL VERSES PROCESSED - ' RPT-TOTAL-VERSES.
           DISPLAY ' *************** KVR001 END *****************'.

           GOBACK.

      *
      * UPSI SWITCHES CARRY THE JOB'S RUN TIME MODE FROM THE EXEC
      * PARM/UPSI CARD INTO KV-SWITCH-AREA, THREADED BY LINKAGE
      * DOWN THROUGH KVR002 AND KVR003
       INITIALIZE-SWITCHES.
           IF SW-HALLELUJAH-REQUESTED
              SET KV-HEURISTIC-ON            TO TRUE
           ELSE
              SET KV-HEURISTIC-OFF           TO TRUE
           END-IF.
           IF SW-ENFORCE-WIT-REQUESTED
              SET KV-ENFORCE-WITNESSES       TO TRUE
           ELSE
              SET KV-IGNORE-WITNESSES        TO TRUE
           END-IF.
           IF SW-STRICT-LORD-REQUESTED
              SET KV-STRICT-LORD-MODE        TO TRUE
           ELSE
              SET KV-ADON-LORD-MODE          TO TRUE
           END-IF.
           EVALUATE TRUE
              WHEN SW-SHORT-ALWAYS-REQUESTED
                 SET KV-SHORT-NAME-ALWAYS    TO TRUE
              WHEN SW-SHORT-WITNESSED-REQUESTED
                 SET KV-SHORT-NAME-WITNESSED TO TRUE
              WHEN OTHER
                 SET KV-SHORT-NAME-OFF       TO TRUE
           END-EVALUATE.

      *
      * OPEN-JOB-FILES OPENS ALL FOUR JOB DATA SETS IN A FIXED
      * ORDER (INPUT VERSE, INPUT OVERRIDE, OUTPUT VERSE, OUTPUT
      * REPORT) AND ABENDS THE STEP THROUGH RAISE-ERROR ON ANY
      * NON-ZERO FILE STATUS - THIS SHOP DOES NOT LIMP ALONG ON A
      * BAD OPEN.
       OPEN-JOB-FILES.
           OPEN INPUT  VERSE-IN.
           IF NOT VI-OK
              DISPLAY 'VERSE-IN OPEN ERROR - FS: ' VI-FS
              PERFORM RAISE-ERROR
           END-IF.

           OPEN INPUT  OVERRIDE-IN.
           IF NOT OI-OK
              DISPLAY 'OVERRIDE-IN OPEN ERROR - FS: ' OI-FS
              PERFORM RAISE-ERROR
           END-IF.

           OPEN OUTPUT VERSE-OUT.
           IF NOT VO-OK
              DISPLAY 'VERSE-OUT OPEN ERROR - FS: ' VO-FS
              PERFORM RAISE-ERROR
           END-IF.

           OPEN OUTPUT REPORT-OUT.
           IF NOT RO-OK
              DISPLAY 'REPORT-OUT OPEN ERROR - FS: ' RO-FS
              PERFORM RAISE-ERROR
           END-IF.

      *
      * CLOSE-JOB-FILES MIRRORS OPEN-JOB-FILES - SAME FOUR FILES,
      * SAME FS CHECK AFTER EACH CLOSE.
       CLOSE-JOB-FILES.
           CLOSE VERSE-IN.
           IF NOT VI-OK
              DISPLAY 'VERSE-IN CLOSE ERROR - FS: ' VI-FS
              PERFORM RAISE-ERROR
           END-IF.

           CLOSE OVERRIDE-IN.
           IF NOT OI-OK
              DISPLAY 'OVERRIDE-IN CLOSE ERROR - FS: ' OI-FS
              PERFORM RAISE-ERROR
           END-IF.

           CLOSE VERSE-OUT.
           IF NOT VO-OK
              DISPLAY 'VERSE-OUT CLOSE ERROR - FS: ' VO-FS
              PERFORM RAISE-ERROR
           END-IF.

           CLOSE REPORT-OUT.
           IF NOT RO-OK
              DISPLAY 'REPORT-OUT CLOSE ERROR - FS: ' RO-FS
              PERFORM RAISE-ERROR
           END-IF.

      *----------------------------------------------------------------
      * OVERRIDE TABLE - READ ONCE, HELD SORTED ON THE REFERENCE KEY
      *----------------------------------------------------------------
      * LOAD-OVERRIDE-TABLE PULLS THE WHOLE OVERRIDE-IN FILE INTO
      * OV-TB-EL BEFORE ANY VERSE PROCESSING STARTS, THEN SORTS IT
      * ON THE TEXT KEY SO LOOKUP-OVERRIDE IN KVR002 CAN SEARCH ALL
      * AGAINST IT.  A ONE-ROW TABLE IS LEFT UNSORTED - SORT OF A
      * SINGLE ELEMENT IS A WASTED SORT CALL.
       LOAD-OVERRIDE-TABLE.
           MOVE ZERO                       TO OV-TB-TOT.
           PERFORM READ-OVERRIDE-RECORD.
           PERFORM LOAD-ONE-OVERRIDE UNTIL OI-EOF.
           IF OV-TB-TOT > 1
              SORT OV-TB-EL ASCENDING KEY OV-TB-VKEY
           END-IF.

      *
      * READ-OVERRIDE-RECORD IS THE ONLY PARAGRAPH THAT TOUCHES
      * THE OVERRIDE-IN READ VERB - LOAD-ONE-OVERRIDE LOOPS BACK
      * TO IT AT THE BOTTOM OF EACH PASS.
       READ-OVERRIDE-RECORD.
           READ OVERRIDE-IN.
           IF NOT OI-OK AND NOT OI-EOF
              DISPLAY 'OVERRIDE-IN READ ERROR - FS: ' OI-FS
              PERFORM RAISE-ERROR
           END-IF.

      *
      * 09/14/01 LS REQ K-0171 - OVERRIDE-IN BOOK NAME MUST GO THROUGH
      * CC-BOOKS-PGM THE SAME AS THE VERSE TABLE'S DOES, OR THE KEY
      * BUILT HERE NEVER MATCHES THE CANONICAL KEY KVR002 LOOKS UP BY
       LOAD-ONE-OVERRIDE.
           ADD 1                            TO OV-TB-TOT.
           MOVE OV-OI-BOOK                  TO BK-CALL-NAME.
           CALL CC-BOOKS-PGM USING BK-CALL-IN BK-CALL-OUT.
           MOVE BK-CALL-CANON                TO WS-BOOK-TRIM.
           PERFORM BUILD-VERSE-KEY.
           MOVE WS-VERSE-KEY                TO OV-TB-VKEY (OV-TB-TOT).
           MOVE OV-OI-BOOK                  TO OV-TB-BOOK (OV-TB-TOT).
           MOVE OV-OI-CHAPTER    TO OV-TB-CHAPTER (OV-TB-TOT).
           MOVE OV-OI-VERSE                 TO OV-TB-VERSE (OV-TB-TOT).
           MOVE OV-OI-TYPE                  TO OV-TB-TYPE (OV-TB-TOT).
           MOVE OV-OI-ORIGINAL   TO OV-TB-ORIGINAL (OV-TB-TOT).
           MOVE OV-OI-REPLACEMENT
             TO OV-TB-REPLACEMENT (OV-TB-TOT).
      *  ONLY THE THREE KNOWN WITNESS TYPES SURVIVE THE LOAD - ANY
      *  BYTE OTHER THAN 'Y' IS TREATED AS NOT WITNESSED
           IF OV-OI-WIT-CEPHER = 'Y'
              MOVE 'Y'         TO OV-TB-WIT-CEPHER (OV-TB-TOT)
           ELSE
              MOVE 'N'         TO OV-TB-WIT-CEPHER (OV-TB-TOT)
           END-IF.
           IF OV-OI-WIT-DABAR = 'Y'
              MOVE 'Y'         TO OV-TB-WIT-DABAR (OV-TB-TOT)
           ELSE
              MOVE 'N'         TO OV-TB-WIT-DABAR (OV-TB-TOT)
           END-IF.
           IF OV-OI-WIT-KJVTOK = 'Y'
              MOVE 'Y'         TO OV-TB-WIT-KJVTOK (OV-TB-TOT)
           ELSE
              MOVE 'N'         TO OV-TB-WIT-KJVTOK (OV-TB-TOT)
           END-IF.
           PERFORM READ-OVERRIDE-RECORD.

      *----------------------------------------------------------------
      * VERSE TABLE - READ ONCE, RESOLVE THE CANONICAL BOOK KEY
      * THROUGH KVR004, THEN SORT INTO CANONICAL ORDER
      *----------------------------------------------------------------
      * LOAD-VERSE-TABLE PULLS THE WHOLE VERSE-IN FILE INTO
      * VS-TB-EL.  THE INPUT FILE IS NOT NECESSARILY IN CANONICAL
      * BOOK ORDER (SOURCE TEXT FILES HAVE SHOWN UP OUT OF ORDER
      * MORE THAN ONCE) SO SORT-VERSE-TABLE RUNS AFTER THIS LOADS.
       LOAD-VERSE-TABLE.
           MOVE ZERO                       TO VS-TB-TOT.
           PERFORM READ-VERSE-RECORD.
           PERFORM LOAD-ONE-VERSE UNTIL VI-EOF.

      *
      * READ-VERSE-RECORD IS THE ONLY PARAGRAPH THAT TOUCHES THE
      * VERSE-IN READ VERB.
       READ-VERSE-RECORD.
           READ VERSE-IN.
           IF NOT VI-OK AND NOT VI-EOF
              DISPLAY 'VERSE-IN READ ERROR - FS: ' VI-FS
              PERFORM RAISE-ERROR
           END-IF.

      *
       LOAD-ONE-VERSE.
           ADD 1                            TO VS-TB-TOT.
           MOVE VR-VI-BOOK                  TO BK-CALL-NAME.
           CALL CC-BOOKS-PGM USING BK-CALL-IN BK-CALL-OUT.
           MOVE BK-CALL-CANON    TO VS-TB-BOOK-NAME (VS-TB-TOT).
           MOVE BK-CALL-SEQ      TO VS-TB-BOOK-SEQ (VS-TB-TOT).
           MOVE BK-CALL-TESTAMENT
             TO VS-TB-TESTAMENT (VS-TB-TOT).
           MOVE VR-VI-CHAPTER    TO VS-TB-CHAPTER (VS-TB-TOT).
           MOVE VR-VI-VERSE                  TO VS-TB-VERSE (VS-TB-TOT).
           MOVE VR-VI-TEXT                   TO VS-TB-TEXT (VS-TB-TOT).
           PERFORM READ-VERSE-RECORD.

      *
      * SORT-VERSE-TABLE PUTS THE IN-MEMORY TABLE INTO CANONICAL
      * BOOK-SEQ/CHAPTER/VERSE ORDER SO PROCESS-VERSE-TABLE CAN
      * WALK IT STRAIGHT THROUGH FOR THE CONTROL BREAKS WITHOUT
      * ANY LOOK-AHEAD LOGIC OF ITS OWN.
       SORT-VERSE-TABLE.
           IF VS-TB-TOT > 1
              SORT VS-TB-EL ASCENDING KEY VS-TB-BOOK-SEQ
                             ASCENDING KEY VS-TB-CHAPTER
                             ASCENDING KEY VS-TB-VERSE
           END-IF.

      *----------------------------------------------------------------
      * "BOOK CHAPTER:VERSE" - CHAPTER/VERSE CARRY NO LEADING ZEROS,
      * DUPLICATED HERE FROM KVR002'S OWN COPY OF THIS LOGIC SINCE
      * EACH PROGRAM KEEPS ITS OWN WORKING STORAGE
      *----------------------------------------------------------------
      * BUILD-VERSE-KEY IS CALLED ONLY FROM LOAD-ONE-OVERRIDE.
      * IT BUILDS OV-OI-CHAPTER/OV-OI-VERSE (NOT VS-TB-CHAPTER) -
      * DO NOT MISTAKE THIS FOR A GENERAL-PURPOSE KEY BUILDER.
       BUILD-VERSE-KEY.
           PERFORM FIND-BOOK-TRIM-LEN THRU FIND-BOOK-TRIM-LEN-EXIT.
           MOVE SPACE                        TO WS-VERSE-KEY.
           MOVE 1                            TO WS-KEY-POS.
           STRING WS-BOOK-TRIM (1:WS-BOOK-LEN)  DELIMITED BY SIZE
                  ' '                          DELIMITED BY SIZE
             INTO WS-VERSE-KEY
             POINTER WS-KEY-POS
           END-STRING.
           MOVE OV-OI-CHAPTER                TO WS-EDIT-NUM.
           PERFORM APPEND-EDITED-NUMBER THRU APPEND-EDITED-NUMBER-EXIT.
           STRING ':'                          DELIMITED BY SIZE
             INTO WS-VERSE-KEY
             POINTER WS-KEY-POS
           END-STRING.
           MOVE OV-OI-VERSE                   TO WS-EDIT-NUM.
           PERFORM APPEND-EDITED-NUMBER THRU APPEND-EDITED-NUMBER-EXIT.

      *
      * FIND-BOOK-TRIM-LEN WALKS BACKWARD FROM BYTE 20 OF
      * WS-BOOK-TRIM UNTIL IT HITS A NON-SPACE BYTE, LEAVING THE
      * TRIMMED LENGTH IN WS-BOOK-LEN.  GO TO WITHIN THE PARAGRAPH
      * RANGE, NOT A PERFORM LOOP - THIS SHOP'S HOUSE STYLE FOR A
      * SHORT BACKWARD SCAN.
       FIND-BOOK-TRIM-LEN.
           MOVE 20                           TO WS-BOOK-LEN.
       FIND-BOOK-TRIM-LEN-LOOP.
           IF WS-BOOK-LEN = ZERO
              GO TO FIND-BOOK-TRIM-LEN-EXIT
           END-IF.
           IF WS-BOOK-TRIM (WS-BOOK-LEN:1) NOT = SPACE
              GO TO FIND-BOOK-TRIM-LEN-EXIT
           END-IF.
           SUBTRACT 1                        FROM WS-BOOK-LEN.
           GO TO FIND-BOOK-TRIM-LEN-LOOP.
       FIND-BOOK-TRIM-LEN-EXIT.
           EXIT.

      *
      * APPEND-EDITED-NUMBER STRIPS THE LEADING SPACES A ZZ9
      * EDIT-PICTURE LEAVES BEHIND SO '  5' APPENDS AS '5', NOT
      * '  5' - THE VERSE KEY CARRIES NO LEADING ZEROS OR SPACES.
       APPEND-EDITED-NUMBER.
           EVALUATE TRUE
              WHEN WS-EDIT-NUM (1:1) NOT = SPACE
                 STRING WS-EDIT-NUM (1:3)   DELIMITED BY SIZE
                   INTO WS-VERSE-KEY POINTER WS-KEY-POS
                 END-STRING
              WHEN WS-EDIT-NUM (2:1) NOT = SPACE
                 STRING WS-EDIT-NUM (2:2)   DELIMITED BY SIZE
                   INTO WS-VERSE-KEY POINTER WS-KEY-POS
                 END-STRING
              WHEN OTHER
                 STRING WS-EDIT-NUM (3:1)   DELIMITED BY SIZE
                   INTO WS-VERSE-KEY POINTER WS-KEY-POS
                 END-STRING
           END-EVALUATE.
       APPEND-EDITED-NUMBER-EXIT.
           EXIT.

      *----------------------------------------------------------------
      * CANONICAL ORDER WALK - BOOK/CHAPTER CONTROL BREAKS, PER
      * VERSE CALL TO KVR002, VERSE-OUT WRITE, RPT-CHANGED COMPARE
      *----------------------------------------------------------------
      * PROCESS-VERSE-TABLE DRIVES THE MAIN WALK OF THE SORTED
      * TABLE, ONE OCCURRENCE PER CALL TO PROCESS-ONE-VERSE.
       PROCESS-VERSE-TABLE.
           MOVE 1                            TO WS-TBL-IDX.
           MOVE 999                          TO WS-PREV-BOOK-SEQ.
           MOVE ZERO                         TO WS-PREV-CHAPTER.
           PERFORM PROCESS-ONE-VERSE UNTIL WS-TBL-IDX > VS-TB-TOT.

      *
      * PROCESS-ONE-VERSE POSTS CONTROL BREAK HEADERS WHEN THE
      * BOOK OR CHAPTER CHANGES, THEN HANDS THE VERSE TEXT TO
      * KVR002 FOR THE RESTORED-NAMES CONVERSION.  RPT-CHANGED
      * COUNTS A VERSE ONLY WHEN THE TEXT COMING BACK DIFFERS
      * BYTE-FOR-BYTE FROM WHAT WENT IN (SEE THE 11/09/93 ENTRY
      * ABOVE).
       PROCESS-ONE-VERSE.
           IF VS-TB-BOOK-SEQ (WS-TBL-IDX) NOT = WS-PREV-BOOK-SEQ
              PERFORM WRITE-BOOK-HEADER
              ADD 1                          TO RPT-BOOKS
              MOVE VS-TB-BOOK-SEQ (WS-TBL-IDX) TO WS-PREV-BOOK-SEQ
              MOVE ZERO                      TO WS-PREV-CHAPTER
           END-IF.
           IF VS-TB-CHAPTER (WS-TBL-IDX) NOT = WS-PREV-CHAPTER
              PERFORM WRITE-CHAPTER-HEADER
              ADD 1                          TO RPT-CHAPTERS
              MOVE VS-TB-CHAPTER (WS-TBL-IDX) TO WS-PREV-CHAPTER
           END-IF.

           MOVE VS-TB-TEXT (WS-TBL-IDX)      TO WS-BEFORE-TEXT.
           MOVE VS-TB-BOOK-NAME (WS-TBL-IDX) TO WS-CONV-BOOK.
           MOVE VS-TB-CHAPTER (WS-TBL-IDX)   TO WS-CONV-CHAPTER.
           MOVE VS-TB-VERSE (WS-TBL-IDX)     TO WS-CONV-VERSE.
           MOVE VS-TB-TEXT (WS-TBL-IDX)      TO WS-CONV-TEXT.

           CALL CC-CONVERTER-PGM USING WS-CONV-BOOK
                                       WS-CONV-CHAPTER
                                       WS-CONV-VERSE
                                       WS-CONV-TEXT
                                       KV-SWITCH-AREA
                                       OV-TABLE-AREA
                                       KV-RESULT-AREA
                                       KV-REPORT-TOTALS.

           IF WS-CONV-TEXT NOT = WS-BEFORE-TEXT
              ADD 1                          TO RPT-CHANGED
           END-IF.

           MOVE WS-CONV-BOOK                 TO VR-VO-BOOK.
           MOVE WS-CONV-CHAPTER              TO VR-VO-CHAPTER.
           MOVE WS-CONV-VERSE                TO VR-VO-VERSE.
           MOVE WS-CONV-TEXT                 TO VR-VO-TEXT.
           WRITE VR-VO-RECORD.
           IF NOT VO-OK
              DISPLAY 'VERSE-OUT WRITE ERROR - FS: ' VO-FS
              PERFORM RAISE-ERROR
           END-IF.

           ADD 1                             TO RPT-TOTAL-VERSES.
           ADD 1                             TO WS-TBL-IDX.

      *
      * WRITE-BOOK-HEADER PRINTS 'BOOK NNN NAME' AHEAD OF THE
      * FIRST VERSE OF EACH BOOK - SEE THE 06/14/00 CHANGE ABOVE.
       WRITE-BOOK-HEADER.
           MOVE SPACE                        TO WS-PRINT-LINE.
           MOVE VS-TB-BOOK-SEQ (WS-TBL-IDX)   TO WS-EDIT-3.
           STRING 'BOOK '  WS-EDIT-3  ' '
                  VS-TB-BOOK-NAME (WS-TBL-IDX)
             DELIMITED BY SIZE
             INTO WS-PRINT-LINE
           END-STRING.
           PERFORM WRITE-REPORT-LINE.

      *
      * WRITE-CHAPTER-HEADER PRINTS 'CHAPTER NNN' AHEAD OF THE
      * FIRST VERSE OF EACH CHAPTER WITHIN A BOOK.
       WRITE-CHAPTER-HEADER.
           MOVE SPACE                        TO WS-PRINT-LINE.
           MOVE VS-TB-CHAPTER (WS-TBL-IDX)   TO WS-EDIT-3.
           STRING 'CHAPTER ' WS-EDIT-3
             DELIMITED BY SIZE
             INTO WS-PRINT-LINE
           END-STRING.
           PERFORM WRITE-REPORT-LINE.

      *
      * WRITE-REPORT-TITLE PRINTS THE ONE-LINE BANNER AT THE TOP
      * OF REPORT-OUT BEFORE ANY BOOK/CHAPTER HEADERS.
       WRITE-REPORT-TITLE.
           MOVE SPACE                        TO WS-PRINT-LINE.
           STRING 'KJV RESTORED NAMES CONVERSION REPORT - V1.0'
             DELIMITED BY SIZE
             INTO WS-PRINT-LINE
           END-STRING.
           PERFORM WRITE-REPORT-LINE.

      *
      * WRITE-REPORT-TOTALS PRINTS THE CLOSING TOTALS BLOCK - ONE
      * LABEL/VALUE LINE PER COUNTER IN KV-REPORT-TOTALS, PLUS THE
      * DERIVED VERSES-UNCHANGED LINE ADDED BY REQ K-0142.
       WRITE-REPORT-TOTALS.
           SUBTRACT RPT-CHANGED FROM RPT-TOTAL-VERSES
             GIVING WS-UNCHANGED-CTR.

           MOVE SPACE                        TO WS-PRINT-LINE.
           PERFORM WRITE-REPORT-LINE.

           MOVE RPT-TOTAL-VERSES             TO WS-EDIT-6.
           MOVE 'TOTAL VERSES'               TO WS-PL-LABEL.
           MOVE WS-EDIT-6                    TO WS-PL-VALUE.
           PERFORM WRITE-REPORT-LINE.

           MOVE RPT-BOOKS                    TO WS-EDIT-3.
           MOVE 'BOOKS PROCESSED'            TO WS-PL-LABEL.
           MOVE WS-EDIT-3                    TO WS-PL-VALUE.
           PERFORM WRITE-REPORT-LINE.

           MOVE RPT-CHAPTERS                 TO WS-EDIT-5.
           MOVE 'CHAPTERS PROCESSED'         TO WS-PL-LABEL.
           MOVE WS-EDIT-5                    TO WS-PL-VALUE.
           PERFORM WRITE-REPORT-LINE.

           MOVE RPT-OVERRIDES                TO WS-EDIT-6.
           MOVE 'OVERRIDES APPLIED'          TO WS-PL-LABEL.
           MOVE WS-EDIT-6                    TO WS-PL-VALUE.
           PERFORM WRITE-REPORT-LINE.

           MOVE RPT-AMBIG-LORDS              TO WS-EDIT-6.
           MOVE 'AMBIGUOUS LORDS'            TO WS-PL-LABEL.
           MOVE WS-EDIT-6                    TO WS-PL-VALUE.
           PERFORM WRITE-REPORT-LINE.

           MOVE RPT-HEURISTIC                TO WS-EDIT-6.
           MOVE 'HEURISTIC REPLACEMENTS'     TO WS-PL-LABEL.
           MOVE WS-EDIT-6                    TO WS-PL-VALUE.
           PERFORM WRITE-REPORT-LINE.

           MOVE RPT-CHANGED                  TO WS-EDIT-6.
           MOVE 'VERSES CHANGED'             TO WS-PL-LABEL.
           MOVE WS-EDIT-6                    TO WS-PL-VALUE.
           PERFORM WRITE-REPORT-LINE.

           MOVE WS-UNCHANGED-CTR             TO WS-EDIT-6.
           MOVE 'VERSES UNCHANGED'           TO WS-PL-LABEL.
           MOVE WS-EDIT-6                    TO WS-PL-VALUE.
           PERFORM WRITE-REPORT-LINE.

      *
      * WRITE-REPORT-LINE IS THE SINGLE CHOKE POINT FOR ALL
      * REPORT-OUT WRITES - EVERY OTHER WRITE-* PARAGRAPH BUILDS
      * WS-PRINT-LINE AND PERFORMS THIS TO GET IT ON THE REPORT.
       WRITE-REPORT-LINE.
           MOVE SPACE                        TO RO-LINE.
           MOVE WS-PRINT-LINE                TO RO-TEXT.
           WRITE RO-LINE.
           IF NOT RO-OK
              DISPLAY 'REPORT-OUT WRITE ERROR - FS: ' RO-FS
              PERFORM RAISE-ERROR
           END-IF.

      *
      * RAISE-ERROR IS THE JOB'S ONLY ABEND PATH - SETS A
      * NON-ZERO RETURN-CODE FOR THE JCL COND CHECK AND ENDS THE
      * RUN.  NO RECOVERY IS ATTEMPTED FOR A BAD OPEN/READ/WRITE.
       RAISE-ERROR.
           MOVE 8                            TO RETURN-CODE.
           GOBACK.
