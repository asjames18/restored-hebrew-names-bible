      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  KVR003.
       AUTHOR.      R. WHITFIELD.
       INSTALLATION. MERIDIAN DATA SVCS.
       DATE-WRITTEN. 02/20/86.
       DATE-COMPILED.
       SECURITY.    CONFIDENTIAL - INTERNAL USE ONLY.
      *----------------------------------------------------------------
      * KVR003
      * **++ RULES - name-mapping rule chain for the restored-names
      *      conversion job.  Called once per verse by KVR002 with
      *      the working verse text and the run-mode switches; walks
      *      the six rule steps in the fixed order the project
      *      charter requires and bumps the shared report counters.
      *----------------------------------------------------------------
      * CHANGE LOG
      *----------------------------------------------------------------
      * 02/20/86 RW  REQ K-0001 ORIGINAL WRITE-UP OF RULE CHAIN.
      * 03/04/86 RW  REQ K-0006 ADDED HALLELUJAH HEURISTIC (RULE 2),
      *              DEFAULT OFF PER PROJECT COMMITTEE DECISION.
      * 05/11/86 TO  REQ K-0014 CORRECTED LORD/GOD PRECEDENCE - GOD
      *              (ALL CAPS) MUST TEST BEFORE MIXED-CASE GOD.
      * 09/02/87 TO  REQ K-0031 ADDED SHORT-FORM NORMALIZATION (RULE
      *              6) FOR HALLELUJAH / HALLELU JAH / HALLELU YAH.
      * 01/14/88 LS  REQ K-0044 STRICT-LORD SWITCH ADDED - SEE
      *              KVRMSW - ADON SUBSTITUTION NOW CONDITIONAL.
      * 06/30/91 LS  REQ K-0077 AMBIGUOUS-LORD COUNTER WAS BUMPED
      *              MORE THAN ONCE PER VERSE - FIXED.
      * 11/19/93 TO  REQ K-0102 WORKING BUFFER WIDENED TO 500 BYTES -
      *              PHRASE EXPANSIONS WERE CLIPPING LONG VERSES.
      * 02/08/96 LS  REQ K-0119 MESSIAH TOKEN MAPPING ADDED.
      * 08/03/98 MC  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS
      *              PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.
      * 01/22/99 MC  REQ K-0140 JAH-TO-YAH CASE SHAPING CORRECTED FOR
      *              THE ALL-LOWERCASE INPUT FORM.
      * 06/22/00 LS  REQ K-0163 PHRASE MAPPINGS (RULE 3) AND SHORT-
      *              FORM NORMALIZATION (RULE 6) NOW MATCH ONE OR
      *              MORE SPACES BETWEEN THE TWO WORDS OF A PHRASE -
      *              FORMERLY A FIXED SINGLE-SPACE LITERAL, MISSED
      *              "JESUS  CHRIST" ON BAD-OCR SAMPLE TEXT.
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS ALPHA-CHAR IS 'A' THRU 'Z', 'a' THRU 'z'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      **
       DATA DIVISION.
      *
       FILE SECTION.
      *
       WORKING-STORAGE SECTION.
      *
      * WS-WORK-AREA - THE 500-BYTE WORKING COPY OF THE VERSE TEXT
      * (WIDENED FROM 400 PER REQ K-0102 SO A RULE THAT LENGTHENS A
      * NAME DOES NOT CLIP THE TAIL OF A LONG VERSE), ITS SCRATCH
      * COPY FOR BUILDING THE NEXT PASS, AND AN UPPER-CASE SHADOW
      * COPY USED ONLY BY THE CASE-INSENSITIVE PHRASE SCANS.
      * WS-RULE-SWITCHES IS CARRIED HERE BUT IS NOT CURRENTLY
      * WIRED TO ANY RULE - RESERVED FOR A PER-RULE ON/OFF SWITCH
      * IF A FUTURE REQUEST ASKS FOR ONE.
       01  WS-WORK-AREA.
           03  WS-CUR-TEXT            PIC X(500)  VALUE SPACE.
           03  WS-CUR-TEXT-R REDEFINES WS-CUR-TEXT.
               05  WS-CUR-CHAR OCCURS 500 TIMES   PIC X(01).
           03  WS-NEW-TEXT            PIC X(500)  VALUE SPACE.
           03  WS-NEW-TEXT-R REDEFINES WS-NEW-TEXT.
               05  WS-NEW-CHAR OCCURS 500 TIMES   PIC X(01).
           03  WS-UPPER-COPY          PIC X(500)  VALUE SPACE.
           03  WS-RULE-SWITCHES       PIC X(04)   VALUE SPACE.
           03  WS-RULE-SWITCHES-R REDEFINES WS-RULE-SWITCHES.
               05  WS-SW-BYTE  OCCURS 4 TIMES     PIC X(01).
           03  FILLER                 PIC X(08).
      *
      * WS-SCAN-VARS - THE SUBSCRIPTS, WORD-BOUNDARY MARKERS AND
      * ONE-BYTE SWITCHES SHARED BY THE WORD-AT-A-TIME SCAN
      * (SCAN-WORD-LOOP) AND THE TWO-WORD PHRASE SCAN
      * (FRL-SCAN-LOOP) - BOTH SCANS REUSE THE SAME POSITION/
      * OUTPUT-POSITION PAIR SINCE THEY NEVER RUN AT THE SAME TIME.
       01  WS-SCAN-VARS.
           03  WS-POS                 PIC 9(03) COMP VALUE ZERO.
           03  WS-OUT-POS             PIC 9(03) COMP VALUE ZERO.
           03  WS-WORD-START          PIC 9(03) COMP VALUE ZERO.
           03  WS-WORD-END            PIC 9(03) COMP VALUE ZERO.
           03  WS-RULE-NO             PIC 9(01) COMP VALUE ZERO.
           03  WS-DID-REPLACE-SW      PIC X(01)      VALUE 'N'.
               88  WS-DID-REPLACE            VALUE 'Y'.
           03  WS-TEXT-CHANGED-SW     PIC X(01)      VALUE 'N'.
               88  WS-TEXT-CHANGED           VALUE 'Y'.
           03  WS-LORD-FOUND-SW       PIC X(01)      VALUE 'N'.
               88  WS-LORD-ALLCAPS-FOUND     VALUE 'Y'.
           03  WS-WORD-TEXT           PIC X(30)      VALUE SPACE.
           03  WS-WORD-UPPER          PIC X(30)      VALUE SPACE.
           03  WS-REPLACEMENT-TEXT    PIC X(30)      VALUE SPACE.
           03  WS-REPLACEMENT-LEN     PIC 9(02) COMP VALUE ZERO.
           03  WS-LIT-REPL            PIC X(30)      VALUE SPACE.
           03  WS-LIT-REPL-LEN        PIC 9(02) COMP VALUE ZERO.
           03  WS-HITS-THIS-PASS      PIC 9(03) COMP VALUE ZERO.
      * two-word phrase parts - the gap between them is matched as
      * one or more spaces rather than as a fixed-width literal
           03  WS-LIT-WORD1           PIC X(20)      VALUE SPACE.
           03  WS-LIT-WORD1-LEN       PIC 9(02) COMP VALUE ZERO.
           03  WS-LIT-WORD2           PIC X(20)      VALUE SPACE.
           03  WS-LIT-WORD2-LEN       PIC 9(02) COMP VALUE ZERO.
           03  WS-PHRASE-MATCH-SW     PIC X(01)      VALUE 'N'.
               88  WS-PHRASE-MATCHED         VALUE 'Y'.
           03  WS-W1-END              PIC 9(03) COMP VALUE ZERO.
           03  WS-SP-POS              PIC 9(03) COMP VALUE ZERO.
           03  WS-SPACE-CNT           PIC 9(03) COMP VALUE ZERO.
           03  WS-W2-START            PIC 9(03) COMP VALUE ZERO.
           03  WS-W2-END              PIC 9(03) COMP VALUE ZERO.
           03  WS-MATCH-END           PIC 9(03) COMP VALUE ZERO.
           03  FILLER                 PIC X(08).
      *
       LOCAL-STORAGE SECTION.
      **
       LINKAGE SECTION.
       01  KV-VERSE-TEXT              PIC X(400).
       COPY KVRMSW.
       COPY KVRMRS.
      **
       PROCEDURE DIVISION USING KV-VERSE-TEXT
                                KV-SWITCH-AREA
                                KV-RESULT-AREA
                                KV-REPORT-TOTALS.
      *----------------------------------------------------------------
      * BEGIN RUNS THE SIX RULE STEPS IN THE FIXED ORDER THE
      * PROJECT CHARTER SPECIFIES - JAH-TO-YAH, THE HALLELUJAH
      * HEURISTIC (WHEN REQUESTED), PHRASE MAPPINGS, TOKEN
      * MAPPINGS, THE LORD MAPPING, AND FINALLY SHORT-FORM
      * NORMALIZATION.  RULE ORDER MATTERS - RULE 1 MUST RUN BEFORE
      * RULE 6 CATCHES THE TWO-WORD "HALLELU JAH" FORM, AND RULE 4
      * MUST CONSUME THE ALL-CAPS "LORD" BEFORE RULE 5 SEES ONLY
      * THE MIXED-CASE FORM.
      *----------------------------------------------------------------
       BEGIN.
           MOVE ZERO                       TO KV-RESULT.
           MOVE SPACE                      TO WS-CUR-TEXT.
           MOVE KV-VERSE-TEXT              TO WS-CUR-TEXT.
           MOVE 'N'                        TO WS-TEXT-CHANGED-SW.

      * ambiguous-lord tracking is taken BEFORE any rule fires
           PERFORM CHECK-AMBIGUOUS-LORD.

           IF NOT KV-SHORT-NAME-OFF
              MOVE 1                       TO WS-RULE-NO
              PERFORM RUN-WORD-PASS
           END-IF.

           IF KV-HEURISTIC-ON
              PERFORM APPLY-HALLELUJAH-HEURISTIC
           END-IF.

           PERFORM APPLY-PHRASE-MAPPINGS.

           MOVE 4                          TO WS-RULE-NO
           PERFORM RUN-WORD-PASS.

           MOVE 5                          TO WS-RULE-NO
           PERFORM RUN-WORD-PASS.

           MOVE 6                          TO WS-RULE-NO
           PERFORM RUN-WORD-PASS.
           PERFORM APPLY-SHORT-FORM-PHRASE.

           MOVE WS-CUR-TEXT (1:400)        TO KV-VERSE-TEXT.

           GOBACK.

      *----------------------------------------------------------------
      * CHECK-AMBIGUOUS-LORD - REQ K-0077.  RPT-AMBIG-LORDS COUNTS
      * VERSES WHERE THE TRANSLATOR WROTE THE MIXED-CASE "Lord" (A
      * HUMAN TITLE OR AN AMBIGUOUS RENDERING OF THE DIVINE NAME)
      * WITH NO ALL-CAPS "LORD" ANYWHERE ELSE IN THE SAME VERSE TO
      * DISAMBIGUATE IT.  THE COUNTER IS FOR THE QA REPORT ONLY - IT
      * DOES NOT CHANGE WHAT RULE 5 DOES WITH THE WORD.  BEFORE THE
      * 06/30/91 FIX THIS PARAGRAPH WAS CALLED ONCE PER RULE PASS
      * AND OVER-COUNTED VERSES WITH MORE THAN ONE MATCHING WORD -
      * IT NOW RUNS EXACTLY ONCE PER VERSE, FROM BEGIN, BEFORE ANY
      * RULE HAS TOUCHED THE TEXT.
      *----------------------------------------------------------------
       CHECK-AMBIGUOUS-LORD.
      * mixed-case "Lord" as a whole word, with no all-caps "LORD"
      * anywhere in the verse, counts once per verse
           MOVE ZERO                       TO WS-HITS-THIS-PASS.
           INSPECT WS-CUR-TEXT TALLYING WS-HITS-THIS-PASS
                   FOR ALL 'LORD'.
           IF WS-HITS-THIS-PASS = ZERO
              MOVE ZERO                    TO WS-POS
              MOVE 'N'                     TO WS-LORD-FOUND-SW
              PERFORM FIND-MIXED-CASE-LORD THRU
                      FIND-MIXED-CASE-LORD-EXIT
              IF WS-LORD-ALLCAPS-FOUND
                 ADD 1                     TO RPT-AMBIG-LORDS
              END-IF
           END-IF.

      * byte-at-a-time scan of the raw (not upper-cased) verse text
      * looking for the exact 4-byte literal "Lord" bounded by non-
      * alphabetic characters (or the start/end of the field) on
      * both sides - GO TO ... EXIT is this shop's standard early-
      * out idiom for a scan that may stop before it reaches the end
       FIND-MIXED-CASE-LORD.
           ADD 1                           TO WS-POS.
           IF WS-POS > 397
              GO TO FIND-MIXED-CASE-LORD-EXIT
           END-IF.
           IF WS-LORD-ALLCAPS-FOUND
              GO TO FIND-MIXED-CASE-LORD-EXIT
           END-IF.
           IF WS-CUR-TEXT (WS-POS : 4) = 'Lord'
              IF WS-POS = 1 OR
                 WS-CUR-TEXT (WS-POS - 1 : 1) NOT ALPHA-CHAR
                 IF WS-CUR-TEXT (WS-POS + 4 : 1) NOT ALPHA-CHAR
                    MOVE 'Y'               TO WS-LORD-FOUND-SW
                 END-IF
              END-IF
           END-IF.
           GO TO FIND-MIXED-CASE-LORD.
       FIND-MIXED-CASE-LORD-EXIT.
           EXIT.

      *----------------------------------------------------------------
      * RUN-WORD-PASS - generic single-word scan/replace pass, run
      * once per single-word rule (1, 4, 5, 6 - see BEGIN).  Rebuilds
      * WS-CUR-TEXT into WS-NEW-TEXT one alphabetic word at a time,
      * asking DECIDE-REPLACEMENT what (if anything) to substitute
      * for each word, then copies the rebuilt text back over
      * WS-CUR-TEXT so the next rule pass sees this pass's output.
      * Non-alphabetic bytes (spaces, punctuation, verse-embedded
      * digits) are copied through untouched.
      *----------------------------------------------------------------
       RUN-WORD-PASS.
           MOVE SPACE                      TO WS-NEW-TEXT.
           MOVE 1                          TO WS-POS.
           MOVE 1                          TO WS-OUT-POS.
           PERFORM SCAN-WORD-LOOP THRU SCAN-WORD-LOOP-EXIT.
           MOVE WS-NEW-TEXT                TO WS-CUR-TEXT.

      * walks WS-CUR-TEXT byte by byte; an alphabetic byte starts a
      * word (handed off to EXTRACT-WORD/DECIDE-REPLACEMENT/EMIT-
      * WORD-OR-LITERAL), anything else is copied through as-is
       SCAN-WORD-LOOP.
           IF WS-POS > 500
              GO TO SCAN-WORD-LOOP-EXIT
           END-IF.
           IF WS-CUR-CHAR (WS-POS) ALPHA-CHAR
              PERFORM EXTRACT-WORD
              PERFORM DECIDE-REPLACEMENT
              PERFORM EMIT-WORD-OR-LITERAL
           ELSE
              IF WS-OUT-POS <= 500
                 MOVE WS-CUR-CHAR (WS-POS)
                                    TO WS-NEW-CHAR (WS-OUT-POS)
                 ADD 1                     TO WS-OUT-POS
              END-IF
              ADD 1                        TO WS-POS
           END-IF.
           GO TO SCAN-WORD-LOOP.
       SCAN-WORD-LOOP-EXIT.
           EXIT.

      * captures the word starting at WS-POS into WS-WORD-TEXT (case
      * preserved) and WS-WORD-UPPER (folded), and advances WS-POS
      * past the word so SCAN-WORD-LOOP resumes after it
       EXTRACT-WORD.
           MOVE WS-POS                     TO WS-WORD-START.
           MOVE WS-POS                     TO WS-WORD-END.
           PERFORM FIND-WORD-END THRU FIND-WORD-END-EXIT.
           MOVE SPACE                      TO WS-WORD-TEXT.
           MOVE WS-CUR-TEXT (WS-WORD-START :
                WS-WORD-END - WS-WORD-START + 1)
                                            TO WS-WORD-TEXT.
           MOVE WS-WORD-TEXT               TO WS-WORD-UPPER.
           INSPECT WS-WORD-UPPER CONVERTING
                   'abcdefghijklmnopqrstuvwxyz' TO
                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           MOVE WS-WORD-END                TO WS-POS.
           ADD 1                           TO WS-POS.

      * extends WS-WORD-END forward while the next byte is still
      * alphabetic; stops at the 500-byte buffer edge either way
       FIND-WORD-END.
           IF WS-WORD-END >= 500
              GO TO FIND-WORD-END-EXIT
           END-IF.
           IF WS-CUR-CHAR (WS-WORD-END + 1) ALPHA-CHAR
              ADD 1                        TO WS-WORD-END
              GO TO FIND-WORD-END
           END-IF.
       FIND-WORD-END-EXIT.
           EXIT.

      *----------------------------------------------------------------
      * DECIDE-REPLACEMENT DISPATCHES TO ONE OF THE FOUR SINGLE-
      * WORD RULES BASED ON WS-RULE-NO, WHICH BEGIN SETS BEFORE
      * EACH PERFORM RUN-WORD-PASS.  RULES 2 AND 3 ARE PHRASE-LEVEL
      * AND DO NOT GO THROUGH THIS DISPATCH - SEE APPLY-HALLELUJAH-
      * HEURISTIC AND APPLY-PHRASE-MAPPINGS BELOW.
      *----------------------------------------------------------------
       DECIDE-REPLACEMENT.
           MOVE 'N'                        TO WS-DID-REPLACE-SW.
           EVALUATE WS-RULE-NO
              WHEN 1  PERFORM RULE1-JAH-TO-YAH
              WHEN 4  PERFORM RULE4-TOKEN-MAPPINGS
              WHEN 5  PERFORM RULE5-LORD-MAPPING
              WHEN 6  PERFORM RULE6-HALLELUJAH-WORD
           END-EVALUATE.

      * RULE 1 - STANDALONE "JAH" BECOMES "YAH", CASE PRESERVED
      * PER THE ORIGINAL WORD'S SHAPE (ALL CAPS / TITLE / LOWER) -
      * SEE THE 01/22/99 Y2K-ERA CASE-SHAPING FIX ABOVE.
       RULE1-JAH-TO-YAH.
           IF WS-WORD-UPPER = 'JAH'
              MOVE 'Y'                     TO WS-DID-REPLACE-SW
              MOVE 3                       TO WS-REPLACEMENT-LEN
              EVALUATE TRUE
                 WHEN WS-WORD-TEXT = 'JAH'
                    MOVE 'YAH'             TO WS-REPLACEMENT-TEXT
                 WHEN WS-WORD-TEXT = 'Jah'
                    MOVE 'Yah'             TO WS-REPLACEMENT-TEXT
                 WHEN OTHER
                    MOVE 'yah'             TO WS-REPLACEMENT-TEXT
              END-EVALUATE
           END-IF.

      * RULE 4 - SINGLE-WORD TOKEN MAPPINGS.  NOTE THE PAIRED GOD/
      * GOD AND LORD ENTRIES: WS-WORD-TEXT (CASE PRESERVED) CATCHES
      * THE MIXED-CASE "God", WHILE WS-WORD-UPPER CATCHES THE ALL-
      * CAPS "GOD" - THE TWO MAP TO DIFFERENT RESTORED NAMES, SO
      * THE ALL-CAPS TEST MUST NOT ACCIDENTALLY SWALLOW BOTH (SEE
      * THE 05/11/86 PRECEDENCE FIX ABOVE).  "LORD" (ALL CAPS ONLY)
      * MAPS HERE TOO SO IT NEVER REACHES RULE5, WHICH ONLY EVER
      * SEES THE MIXED-CASE "Lord".
       RULE4-TOKEN-MAPPINGS.
           EVALUATE TRUE
              WHEN WS-WORD-UPPER = 'JESUS'
                 MOVE 'Y'                  TO WS-DID-REPLACE-SW
                 MOVE 'YAHUSHA'            TO WS-REPLACEMENT-TEXT
                 MOVE 7                    TO WS-REPLACEMENT-LEN
              WHEN WS-WORD-UPPER = 'CHRIST'
                 MOVE 'Y'                  TO WS-DID-REPLACE-SW
                 MOVE "HA'MASHIACH"        TO WS-REPLACEMENT-TEXT
                 MOVE 11                   TO WS-REPLACEMENT-LEN
              WHEN WS-WORD-TEXT = 'GOD'
                 MOVE 'Y'                  TO WS-DID-REPLACE-SW
                 MOVE 'ELOHIYM'            TO WS-REPLACEMENT-TEXT
                 MOVE 7                    TO WS-REPLACEMENT-LEN
              WHEN WS-WORD-UPPER = 'GOD'
                 MOVE 'Y'                  TO WS-DID-REPLACE-SW
                 MOVE 'YAHUAH'             TO WS-REPLACEMENT-TEXT
                 MOVE 6                    TO WS-REPLACEMENT-LEN
              WHEN WS-WORD-TEXT = 'LORD'
                 MOVE 'Y'                  TO WS-DID-REPLACE-SW
                 MOVE 'YAHUAH'             TO WS-REPLACEMENT-TEXT
                 MOVE 6                    TO WS-REPLACEMENT-LEN
              WHEN WS-WORD-UPPER = 'MESSIAH'
                 MOVE 'Y'                  TO WS-DID-REPLACE-SW
                 MOVE "HA'MASHIACH"        TO WS-REPLACEMENT-TEXT
                 MOVE 11                   TO WS-REPLACEMENT-LEN
           END-EVALUATE.

      *
       RULE5-LORD-MAPPING.
      * only the mixed-case "Lord" survives to this rule - the
      * all-caps form was already consumed by RULE4-TOKEN-MAPPINGS
           IF WS-WORD-TEXT = 'Lord'
              IF KV-STRICT-LORD-MODE
                 CONTINUE
              ELSE
                 MOVE 'Y'                  TO WS-DID-REPLACE-SW
                 MOVE 'ADON'               TO WS-REPLACEMENT-TEXT
                 MOVE 4                    TO WS-REPLACEMENT-LEN
              END-IF
           END-IF.

      *
       RULE6-HALLELUJAH-WORD.
           IF WS-WORD-UPPER = 'HALLELUJAH'
              MOVE 'Y'                     TO WS-DID-REPLACE-SW
              MOVE 'HalleluYAH'            TO WS-REPLACEMENT-TEXT
              MOVE 10                      TO WS-REPLACEMENT-LEN
           END-IF.

      * appends either the replacement text decided above or the
      * original word, unchanged, to the growing output buffer -
      * WS-OUT-POS is a pointer so this leaves it positioned right
      * after whichever string it just wrote
       EMIT-WORD-OR-LITERAL.
           IF WS-DID-REPLACE
              MOVE 'Y'                     TO WS-TEXT-CHANGED-SW
              STRING WS-REPLACEMENT-TEXT (1:WS-REPLACEMENT-LEN)
                                  DELIMITED BY SIZE
                INTO WS-NEW-TEXT
                POINTER WS-OUT-POS
              END-STRING
           ELSE
              STRING WS-WORD-TEXT (1:WS-WORD-END - WS-WORD-START + 1)
                                  DELIMITED BY SIZE
                INTO WS-NEW-TEXT
                POINTER WS-OUT-POS
              END-STRING
           END-IF.

      *----------------------------------------------------------------
      * APPLY-HALLELUJAH-HEURISTIC - REQ K-0006, RULE 2.  DEFAULT
      * OFF PER PROJECT COMMITTEE DECISION (SEE KV-HEURISTIC-ON IN
      * KVRMSW) BECAUSE IT REPLACES A WHOLE PHRASE RATHER THAN A
      * SINGLE WORD, WHICH SOME REVIEWERS FELT WENT BEYOND A LITERAL
      * NAME RESTORATION.  MATCHES BOTH THE PERIOD-TERMINATED AND
      * BARE FORMS OF THE PHRASE AS TWO SEPARATE INSPECT STATEMENTS
      * SO THE TRAILING PUNCTUATION (OR LACK OF IT) IS PRESERVED IN
      * THE REPLACEMENT TEXT RATHER THAN GUESSED AT.  RUNS BEFORE
      * RULE 4 SO THE ALL-CAPS "LORD" INSIDE THE PHRASE IS CONSUMED
      * HERE, INTACT, RATHER THAN BY THE SINGLE-WORD TOKEN RULE.
      *----------------------------------------------------------------
       APPLY-HALLELUJAH-HEURISTIC.
           MOVE ZERO                       TO WS-HITS-THIS-PASS.
           INSPECT WS-CUR-TEXT TALLYING WS-HITS-THIS-PASS
                   FOR ALL 'Praise ye the LORD.'.
           INSPECT WS-CUR-TEXT REPLACING ALL
                   'Praise ye the LORD.' BY 'Hallelu-YAH.       '.
           INSPECT WS-CUR-TEXT TALLYING WS-HITS-THIS-PASS
                   FOR ALL 'Praise ye the LORD'.
           INSPECT WS-CUR-TEXT REPLACING ALL
                   'Praise ye the LORD' BY 'Hallelu-YAH        '.
           IF WS-HITS-THIS-PASS > ZERO
              ADD WS-HITS-THIS-PASS        TO RPT-HEURISTIC
              MOVE 'Y'                     TO WS-TEXT-CHANGED-SW
           END-IF.

      *----------------------------------------------------------------
      * APPLY-PHRASE-MAPPINGS - RULE 3, ALWAYS ON.  CASE-INSENSITIVE
      * TWO-WORD PHRASES THAT MAP TO A RESTORED-NAME PHRASE OF THEIR
      * OWN, DISTINCT FROM WHATEVER THE INDIVIDUAL WORDS WOULD MAP
      * TO ALONE UNDER RULE 4 (E.G. "JESUS CHRIST" AS A PHRASE, NOT
      * "JESUS" AND "CHRIST" SEPARATELY).  RUNS BEFORE RULE 4 SO THE
      * PHRASE IS CONSUMED WHOLE.  06/22/00 LS REQ K-0163 - QA FED
      * "Jesus  Christ" (TWO BLANKS, A BAD-OCR SAMPLE TEXT) AND THE
      * PHRASE DID NOT CONVERT; THE GAP BETWEEN THE TWO WORDS IS NOW
      * MATCHED AS ONE OR MORE SPACES INSTEAD OF A FIXED-WIDTH
      * LITERAL - SEE FRL-SCAN-LOOP AND COUNT-GAP-SPACES BELOW.
      *----------------------------------------------------------------
       APPLY-PHRASE-MAPPINGS.
           MOVE 'JESUS'                    TO WS-LIT-WORD1
           MOVE 5                          TO WS-LIT-WORD1-LEN
           MOVE 'CHRIST'                   TO WS-LIT-WORD2
           MOVE 6                          TO WS-LIT-WORD2-LEN
           MOVE "YAHUSHA HA'MASHIACH"      TO WS-LIT-REPL
           MOVE 19                         TO WS-LIT-REPL-LEN
           PERFORM FIND-REPLACE-LITERAL-CI THRU
                   FIND-REPLACE-LITERAL-CI-EXIT.

           MOVE 'HOLY'                     TO WS-LIT-WORD1
           MOVE 4                          TO WS-LIT-WORD1-LEN
           MOVE 'GHOST'                    TO WS-LIT-WORD2
           MOVE 5                          TO WS-LIT-WORD2-LEN
           MOVE 'RUACH HAQODESH'           TO WS-LIT-REPL
           MOVE 14                         TO WS-LIT-REPL-LEN
           PERFORM FIND-REPLACE-LITERAL-CI THRU
                   FIND-REPLACE-LITERAL-CI-EXIT.

           MOVE 'HOLY'                     TO WS-LIT-WORD1
           MOVE 4                          TO WS-LIT-WORD1-LEN
           MOVE 'SPIRIT'                   TO WS-LIT-WORD2
           MOVE 6                          TO WS-LIT-WORD2-LEN
           MOVE 'RUACH HAQODESH'           TO WS-LIT-REPL
           MOVE 14                         TO WS-LIT-REPL-LEN
           PERFORM FIND-REPLACE-LITERAL-CI THRU
                   FIND-REPLACE-LITERAL-CI-EXIT.

      * short-form normalization (rule 6, two-word forms) - always
      * on, runs after the rule-6 word pass so both the one-word
      * "HALLELUJAH" and the two-word "HALLELU JAH"/"HALLELU YAH"
      * spellings the source files use end up at the same spelling
       APPLY-SHORT-FORM-PHRASE.
           MOVE 'HALLELU'                  TO WS-LIT-WORD1
           MOVE 7                          TO WS-LIT-WORD1-LEN
           MOVE 'JAH'                      TO WS-LIT-WORD2
           MOVE 3                          TO WS-LIT-WORD2-LEN
           MOVE 'HalleluYAH'               TO WS-LIT-REPL
           MOVE 10                         TO WS-LIT-REPL-LEN
           PERFORM FIND-REPLACE-LITERAL-CI THRU
                   FIND-REPLACE-LITERAL-CI-EXIT.

           MOVE 'HALLELU'                  TO WS-LIT-WORD1
           MOVE 7                          TO WS-LIT-WORD1-LEN
           MOVE 'YAH'                      TO WS-LIT-WORD2
           MOVE 3                          TO WS-LIT-WORD2-LEN
           MOVE 'HalleluYAH'               TO WS-LIT-REPL
           MOVE 10                         TO WS-LIT-REPL-LEN
           PERFORM FIND-REPLACE-LITERAL-CI THRU
                   FIND-REPLACE-LITERAL-CI-EXIT.

      *----------------------------------------------------------------
      * FIND-REPLACE-LITERAL-CI - generic case-insensitive two-word-
      * phrase substring replace, shared by APPLY-PHRASE-MAPPINGS and
      * APPLY-SHORT-FORM-PHRASE.  Callers load WS-LIT-WORD1/2 (must
      * already be upper case) and WS-LIT-WORD2-LEN and WS-LIT-REPL
      * before performing this paragraph.  Builds an upper-case
      * shadow copy of the text (WS-UPPER-COPY) so the match is case
      * blind while the replacement text moved in is fixed case per
      * the rule tables above, not derived from the matched text.
      *----------------------------------------------------------------
       FIND-REPLACE-LITERAL-CI.
           MOVE WS-CUR-TEXT                TO WS-UPPER-COPY.
           INSPECT WS-UPPER-COPY CONVERTING
                   'abcdefghijklmnopqrstuvwxyz' TO
                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           MOVE SPACE                      TO WS-NEW-TEXT.
           MOVE 1                          TO WS-POS.
           MOVE 1                          TO WS-OUT-POS.
           PERFORM FRL-SCAN-LOOP THRU FRL-SCAN-LOOP-EXIT.
           MOVE WS-NEW-TEXT                TO WS-CUR-TEXT.
       FIND-REPLACE-LITERAL-CI-EXIT.
           EXIT.

      *
      * scans for WORD1, then a run of one or more spaces, then
      * WORD2, honoring word boundaries on both ends of the phrase
       FRL-SCAN-LOOP.
           IF WS-POS > 500
              GO TO FRL-SCAN-LOOP-EXIT
           END-IF.
           MOVE 'N'                        TO WS-PHRASE-MATCH-SW.
           PERFORM TEST-PHRASE-AT-POS THRU TEST-PHRASE-AT-POS-EXIT.
           IF WS-PHRASE-MATCHED
              STRING WS-LIT-REPL (1:WS-LIT-REPL-LEN)
                                  DELIMITED BY SIZE
                INTO WS-NEW-TEXT
                POINTER WS-OUT-POS
              END-STRING
              MOVE 'Y'                     TO WS-TEXT-CHANGED-SW
              COMPUTE WS-POS = WS-MATCH-END + 1
           ELSE
              IF WS-OUT-POS <= 500
                 MOVE WS-CUR-CHAR (WS-POS)
                                    TO WS-NEW-CHAR (WS-OUT-POS)
                 ADD 1                     TO WS-OUT-POS
              END-IF
              ADD 1                        TO WS-POS
           END-IF.
           GO TO FRL-SCAN-LOOP.
       FRL-SCAN-LOOP-EXIT.
           EXIT.

      * tests whether WORD1, a run of one or more spaces, and WORD2
      * begin at WS-POS, honoring word boundaries at both ends of
      * the phrase so e.g. "UNJESUS CHRISTLIKE" is not matched
       TEST-PHRASE-AT-POS.
           COMPUTE WS-W1-END = WS-POS + WS-LIT-WORD1-LEN - 1.
           IF WS-W1-END > 500
              GO TO TEST-PHRASE-AT-POS-EXIT
           END-IF.
           IF WS-UPPER-COPY (WS-POS : WS-LIT-WORD1-LEN) NOT =
                   WS-LIT-WORD1 (1 : WS-LIT-WORD1-LEN)
              GO TO TEST-PHRASE-AT-POS-EXIT
           END-IF.
           IF WS-POS NOT = 1 AND
              WS-UPPER-COPY (WS-POS - 1 : 1) ALPHA-CHAR
              GO TO TEST-PHRASE-AT-POS-EXIT
           END-IF.
           COMPUTE WS-SP-POS = WS-W1-END + 1.
           MOVE ZERO                       TO WS-SPACE-CNT.
           PERFORM COUNT-GAP-SPACES THRU COUNT-GAP-SPACES-EXIT.
           IF WS-SPACE-CNT = ZERO
              GO TO TEST-PHRASE-AT-POS-EXIT
           END-IF.
           COMPUTE WS-W2-START = WS-SP-POS + WS-SPACE-CNT.
           COMPUTE WS-W2-END = WS-W2-START + WS-LIT-WORD2-LEN - 1.
           IF WS-W2-END > 500
              GO TO TEST-PHRASE-AT-POS-EXIT
           END-IF.
           IF WS-UPPER-COPY (WS-W2-START : WS-LIT-WORD2-LEN) NOT =
                   WS-LIT-WORD2 (1 : WS-LIT-WORD2-LEN)
              GO TO TEST-PHRASE-AT-POS-EXIT
           END-IF.
           IF WS-W2-END NOT = 500 AND
              WS-UPPER-COPY (WS-W2-END + 1 : 1) ALPHA-CHAR
              GO TO TEST-PHRASE-AT-POS-EXIT
           END-IF.
           MOVE 'Y'                        TO WS-PHRASE-MATCH-SW.
           MOVE WS-W2-END                  TO WS-MATCH-END.
       TEST-PHRASE-AT-POS-EXIT.
           EXIT.

      *
      * counts a run of blanks starting at WS-SP-POS; zero means the
      * two words were not separated by any space at all (no match)
       COUNT-GAP-SPACES.
           IF WS-SP-POS + WS-SPACE-CNT > 500
              GO TO COUNT-GAP-SPACES-EXIT
           END-IF.
           IF WS-UPPER-COPY (WS-SP-POS + WS-SPACE-CNT : 1) NOT = SPACE
              GO TO COUNT-GAP-SPACES-EXIT
           END-IF.
           ADD 1                           TO WS-SPACE-CNT.
           GO TO COUNT-GAP-SPACES.
       COUNT-GAP-SPACES-EXIT.
           EXIT.
