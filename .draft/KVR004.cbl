      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  KVR004.
       AUTHOR.      R. WHITFIELD.
       INSTALLATION. MERIDIAN DATA SVCS.
       DATE-WRITTEN. 01/22/86.
       DATE-COMPILED.
       SECURITY.    CONFIDENTIAL - INTERNAL USE ONLY.
      *----------------------------------------------------------------
      * KVR004
      * **++ BOOKS - canonical book-name lookup.  Normalizes the
      *      common variant spellings the source verse files carry
      *      (1st/2nd/3rd forms, Song of Songs, Psalm/Ps) and returns
      *      the canonical name, its 1-66 sequence number and its
      *      testament flag from the KVRMBK constant table.
      *----------------------------------------------------------------
      * CHANGE LOG
      *----------------------------------------------------------------
      * 01/22/86 RW  REQ K-0002 ORIGINAL BOOK TABLE LOOKUP.
      * 04/02/86 RW  REQ K-0009 ADDED 1ST/2ND/3RD NUMERAL NORMALIZ-
      *              ATION FOR SAMUEL/KINGS/CHRONICLES ETC.
      * 07/19/87 TO  REQ K-0028 ADDED SONG OF SONGS AND PSALM/PS
      *              NAME VARIANTS.
      * 10/03/90 LS  REQ K-0061 UNKNOWN BOOKS NOW RETURN SEQUENCE
      *              999 AND TESTAMENT 'N' RATHER THAN ABENDING.
      * 08/03/98 MC  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS
      *              PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.
      * 03/09/01 MC  FOLLOW-UP TO THE 08/03/98 Y2K REVIEW - CONFIRMED
      *              AGAIN AFTER THE CENTURY ROLLOVER, TABLE LOOKUP
      *              STILL CARRIES NO DATE ARITHMETIC.  NO CHANGE.
      * 09/14/01 LS  REQ K-0172 CALLERS WERE GETTING BK-NAME (ALL
      *              UPPER CASE) AS THE CANONICAL NAME AND WRITING IT
      *              STRAIGHT TO VERSE-OUT.  KVRMBK NOW CARRIES A
      *              TITLE-CASE DISPLAY FORM ALONGSIDE THE SEARCH
      *              FORM; BEGIN NOW RETURNS BK-DISPLAY-NAME INSTEAD.
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS ALPHA-CHAR IS 'A' THRU 'Z', 'a' THRU 'z'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      **
       DATA DIVISION.
      *
       FILE SECTION.
      *
       WORKING-STORAGE SECTION.
      *
       COPY KVRMBK.
      *
      * WS-NORM-AREA - the incoming book name, upper-cased and run
      * through NORMALIZE-NUMERAL-PREFIX/NORMALIZE-KNOWN-VARIANTS
      * before SEARCH-BOOK-TABLE looks it up.  WS-NORM-PREFIX is the
      * redefined first 4 bytes, tested for '1ST '/'2ND '/'3RD '.
      * WS-BUILD-NAME/WS-BUILD-CHAR is scratch space STRING writes
      * the numeral-normalized name into before it replaces
      * WS-NORM-NAME - COBOL will not STRING a field into itself.
       01  WS-NORM-AREA.
           03  WS-NORM-NAME           PIC X(20)   VALUE SPACE.
           03  WS-NORM-NAME-R REDEFINES WS-NORM-NAME.
               05  WS-NORM-PREFIX     PIC X(04).
               05  WS-NORM-REST       PIC X(16).
           03  WS-BUILD-NAME          PIC X(20)   VALUE SPACE.
           03  WS-BUILD-NAME-R REDEFINES WS-BUILD-NAME.
               05  WS-BUILD-CHAR OCCURS 20 TIMES  PIC X(01).
           03  FILLER                 PIC X(08).
      *
      * set by SEARCH-BOOK-TABLE, tested by BEGIN to decide between
      * the found and not-found return paths
       01  WS-FOUND-SW                PIC X(01)   VALUE 'N'.
           88  WS-BOOK-FOUND                 VALUE 'Y'.
       01  WS-FOUND-SW-R REDEFINES WS-FOUND-SW PIC 9(01).
      *
       LOCAL-STORAGE SECTION.
      **
      * BK-CALL-IN/BK-CALL-OUT - the shared scratch parameter pair
      * every caller in this system (KVR001, KVR002 and KVR006) uses
      * to reach this table lookup - CALL CC-BOOKS-PGM USING
      * BK-CALL-IN BK-CALL-OUT, same two group names everywhere
       LINKAGE SECTION.
       01  BK-CALL-IN.
           03  BK-CALL-NAME           PIC X(20).
       01  BK-CALL-OUT.
           03  BK-CALL-CANON          PIC X(20).
           03  BK-CALL-SEQ            PIC 9(03).
           03  BK-CALL-TESTAMENT      PIC X(01).
               88  BK-CALL-OT                VALUE 'O'.
               88  BK-CALL-NT                VALUE 'N'.
           03  FILLER                 PIC X(04).
      **
       PROCEDURE DIVISION USING BK-CALL-IN BK-CALL-OUT.
      *----------------------------------------------------------------
      * BEGIN - upper-cases the caller's book name, runs the two
      * normalization passes, searches the table, and returns the
      * canonical display name, sequence and testament, or (REQ
      * K-0061) a not-a-crash fallback of sequence 999 / testament
      * 'N' for a book name nothing in the table recognizes.
      *----------------------------------------------------------------
       BEGIN.
           MOVE BK-CALL-NAME               TO WS-NORM-NAME.
           INSPECT WS-NORM-NAME CONVERTING
                   'abcdefghijklmnopqrstuvwxyz' TO
                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.

           PERFORM NORMALIZE-NUMERAL-PREFIX.
           PERFORM NORMALIZE-KNOWN-VARIANTS.
           PERFORM SEARCH-BOOK-TABLE.

           IF WS-BOOK-FOUND
              MOVE BK-DISPLAY-NAME (BK-IDX) TO BK-CALL-CANON
              MOVE BK-SEQ (BK-IDX)         TO BK-CALL-SEQ
              MOVE BK-TESTAMENT (BK-IDX)   TO BK-CALL-TESTAMENT
           ELSE
              MOVE BK-CALL-NAME            TO BK-CALL-CANON
              MOVE BK-UNKNOWN-SEQ          TO BK-CALL-SEQ
              MOVE BK-UNKNOWN-TESTAMENT    TO BK-CALL-TESTAMENT
           END-IF.

           GOBACK.

      * REQ K-0009 - the source verse files spell the ordinal books
      * both ways ("1ST SAMUEL" and "1 SAMUEL"); this collapses the
      * spelled-out prefix down to the table's "N " form before the
      * table lookup ever runs, so only one spelling needs an entry
       NORMALIZE-NUMERAL-PREFIX.
           EVALUATE TRUE
              WHEN WS-NORM-PREFIX = '1ST '
                 STRING '1 '                 DELIMITED BY SIZE
                        WS-NORM-REST          DELIMITED BY SIZE
                   INTO WS-BUILD-NAME
                 MOVE WS-BUILD-NAME           TO WS-NORM-NAME
              WHEN WS-NORM-PREFIX = '2ND '
                 STRING '2 '                 DELIMITED BY SIZE
                        WS-NORM-REST          DELIMITED BY SIZE
                   INTO WS-BUILD-NAME
                 MOVE WS-BUILD-NAME           TO WS-NORM-NAME
              WHEN WS-NORM-PREFIX = '3RD '
                 STRING '3 '                 DELIMITED BY SIZE
                        WS-NORM-REST          DELIMITED BY SIZE
                   INTO WS-BUILD-NAME
                 MOVE WS-BUILD-NAME           TO WS-NORM-NAME
           END-EVALUATE.

      * REQ K-0028 - additional one-off spelling variants the source
      * files carry that are not ordinal prefixes
       NORMALIZE-KNOWN-VARIANTS.
           IF WS-NORM-NAME = 'SONG OF SONGS'
              MOVE 'SONG OF SOLOMON'         TO WS-NORM-NAME
           END-IF.
           IF WS-NORM-NAME = 'PSALM'
              MOVE 'PSALMS'                  TO WS-NORM-NAME
           END-IF.
           IF WS-NORM-NAME = 'PS'
              MOVE 'PSALMS'                  TO WS-NORM-NAME
           END-IF.

      * linear search of the 66-entry table (KVRMBK) by upper-case
      * name - the table is compile-time constant and small enough
      * that a binary search was never worth the added complexity
       SEARCH-BOOK-TABLE.
           MOVE 'N'                          TO WS-FOUND-SW.
           SET BK-IDX                        TO 1.
           SEARCH BK-ENTRY VARYING BK-IDX
              AT END
                 CONTINUE
              WHEN BK-NAME (BK-IDX) = WS-NORM-NAME
                 MOVE 'Y'                    TO WS-FOUND-SW
           END-SEARCH.
