      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  KVR006.
       AUTHOR.      L. SANTOS.
       INSTALLATION. MERIDIAN DATA SVCS.
       DATE-WRITTEN. 05/06/92.
       DATE-COMPILED.
       SECURITY.    CONFIDENTIAL - INTERNAL USE ONLY.
      *----------------------------------------------------------------
      * KVR006
      * MI2457.KVRESTOR.BATCH.WITCHECK
      *----------------------------------------------------------------
      * **++ WITNESS CHECKER - a separate batch mode from the
      *      ASSEMBLER run.  Reads the two witness Bible tapes
      *      (Cepher, Dabar Yahuah) alongside the working KJV tape,
      *      looks for the restored names in each witness's text for
      *      the same reference, and where the evidence is strong
      *      enough writes out OVERRIDE-IN candidate records for the
      *      working group to review and load into production.
      *----------------------------------------------------------------
      * CHANGE LOG
      *----------------------------------------------------------------
      * 05/06/92 LS  REQ K-0074 ORIGINAL WITNESS COMPARE - LORD/GOD/
      *              JESUS/CHRIST/SPIRIT SUGGESTION MATRIX.
      * 11/02/93 LS  REQ K-0081 MIN-WITNESSES THRESHOLD MADE A LOCAL
      *              CONSTANT RATHER THAN HARD CODED IN THE GATE TEST.
      * 08/03/98 MC  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS
      *              PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.
      * 03/09/01 MC  FOLLOW-UP TO THE 08/03/98 Y2K REVIEW - CONFIRMED
      *              AGAIN AFTER THE CENTURY ROLLOVER, WITNESS COMPARE
      *              STILL CARRIES NO DATE ARITHMETIC.  NO CHANGE.
      * 03/09/01 MC  WS-WITNESS-COUNT MOVED TO A STANDALONE 77-LEVEL,
      *              SHOP STYLE FOR A SINGLE-USE SCRATCH TALLY.
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS ALPHA-CHAR IS 'A' THRU 'Z', 'a' THRU 'z'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT VERSE-IN                  ASSIGN TO VERSEIN
                                             FILE STATUS VI-FS.
           SELECT CEPHER-IN                 ASSIGN TO CEPHRIN
                                             FILE STATUS CI-FS.
           SELECT DABAR-IN                  ASSIGN TO DABARIN
                                             FILE STATUS DI-FS.
           SELECT OVERRIDE-OUT              ASSIGN TO OVERRDOT
                                             FILE STATUS OO-FS.
      *
       DATA DIVISION.
      *
       FILE SECTION.
      *
       FD  VERSE-IN                         RECORDING F.
       COPY KVRMVR REPLACING ==:X:== BY ==VI==.
      *
       FD  CEPHER-IN                        RECORDING F.
       COPY KVRMVR REPLACING ==:X:== BY ==CE==.
      *
       FD  DABAR-IN                         RECORDING F.
       COPY KVRMVR REPLACING ==:X:== BY ==DA==.
      *
       FD  OVERRIDE-OUT                     RECORDING F.
       COPY KVRMOV REPLACING ==:X:== BY ==OO==.
      *
       WORKING-STORAGE SECTION.
      *
      * WS-MIN-WITNESSES - REQ K-0081.  HOW MANY OF THE TWO WITNESS
      * TAPES MUST AGREE ON A RESTORED NAME BEFORE THIS JOB WILL
      * SUGGEST IT.  PULLED OUT AS A NAMED CONSTANT SO A LATER
      * REQUEST TO REQUIRE BOTH WITNESSES NEEDS ONE VALUE CLAUSE
      * CHANGED HERE, NOT A HUNT THROUGH THE GATE TEST BELOW.
       01  WK-LITERALS.
           03  CC-BOOKS-PGM           PIC X(08)   VALUE 'KVR004'.
           03  WS-MIN-WITNESSES       PIC 9(01)   VALUE 1.
      *
      * KVRMWT - THE WITNESS-TEXT WORK AREA AND THE 2 X 6 NAME-FOUND
      * MATRIX (WT-NAME-FLAG), ONE ROW PER WITNESS SOURCE (CEPHER,
      * DABAR) AND ONE COLUMN PER RESTORED NAME THIS JOB LOOKS FOR
       COPY KVRMWT.
      *
      * CT-TABLE-AREA - THE CEPHER WITNESS TEXT, KEYED AND SORTED
      * THE SAME WAY THE OVERRIDE TABLE IS IN KVR001/KVR002, SO
      * LOOKUP-CEPHER-WITNESS CAN USE A BINARY SEARCH-ALL
       01  CT-TABLE-AREA.
           03  CT-TB-TOT             PIC 9(05) COMP VALUE ZERO.
           03  CT-TB-LIST.
               05  CT-TB-EL OCCURS 0 TO 32000 TIMES
                       DEPENDING ON CT-TB-TOT
                       ASCENDING KEY IS CT-TB-VKEY
                       INDEXED BY CT-TB-IDX.
                   10  CT-TB-VKEY        PIC X(28).
                   10  CT-TB-TEXT        PIC X(400).
                   10  FILLER            PIC X(08).
      * DT-TABLE-AREA - the Dabar Yahuah witness text, same shape
      * as CT-TABLE-AREA above, one table per witness tape
       01  DT-TABLE-AREA.
           03  DT-TB-TOT             PIC 9(05) COMP VALUE ZERO.
           03  DT-TB-LIST.
               05  DT-TB-EL OCCURS 0 TO 32000 TIMES
                       DEPENDING ON DT-TB-TOT
                       ASCENDING KEY IS DT-TB-VKEY
                       INDEXED BY DT-TB-IDX.
                   10  DT-TB-VKEY        PIC X(28).
                   10  DT-TB-TEXT        PIC X(400).
                   10  FILLER            PIC X(08).
      *
      * WS-KEY-AREA builds the "BOOK CHAP:VERSE" key used to match
      * a KJV verse against its row in the witness tables above
       01  WS-KEY-AREA.
           03  WS-BOOK-TRIM           PIC X(20)   VALUE SPACE.
           03  WS-BOOK-TRIM-R REDEFINES WS-BOOK-TRIM.
               05  WS-BT-CHAR OCCURS 20 TIMES     PIC X(01).
           03  WS-EDIT-NUM            PIC ZZ9.
           03  WS-VERSE-KEY           PIC X(28)   VALUE SPACE.
           03  FILLER                 PIC X(04).
       01  WS-VERSE-KEY-R REDEFINES WS-KEY-AREA.
           03  FILLER                 PIC X(21).
           03  WS-VK-CHAP-VERSE-PART  PIC X(07).
      *
      * shared scratch parameter area for the CALL to CC-BOOKS-PGM
      * (KVR004) - see LOAD-ONE-CEPHER-ENTRY/LOAD-ONE-DABAR-ENTRY/
      * PROCESS-ONE-VERSE/WRITE-ONE-SUGGESTION-ROW below, all four
      * of which must canonicalize their book name the same way
       01  WS-BK-CALL-AREA.
           03  BK-CALL-IN.
               05  BK-CALL-NAME       PIC X(20).
           03  BK-CALL-OUT.
               05  BK-CALL-CANON      PIC X(20).
               05  BK-CALL-SEQ        PIC 9(03).
               05  BK-CALL-TESTAMENT  PIC X(01).
               05  FILLER             PIC X(04).
      *
      * WS-SCAN-VARS - subscripts and tallies shared across the key
      * builder, the name-inspect scans and the suggestion table
       01  WS-SCAN-VARS.
           03  WS-BOOK-LEN            PIC 9(02) COMP VALUE ZERO.
           03  WS-KEY-POS             PIC 9(02) COMP VALUE ZERO.
           03  WS-TEMP-COUNT          PIC 9(03) COMP VALUE ZERO.
           03  WS-SB-TOT              PIC 9(02) COMP VALUE ZERO.
           03  WS-SB-IDX              PIC 9(02) COMP VALUE ZERO.
           03  WS-OVERRIDE-COUNT      PIC 9(06) COMP VALUE ZERO.
           03  FILLER                 PIC X(08).
      *
      * scratch counter for the MIN-WITNESSES gate test - kept
      * standalone per shop convention for a single-use tally
       77  WS-WITNESS-COUNT           PIC 9(01) COMP VALUE ZERO.
      *
      * upper-case shadow of the KJV verse text - used only by
      * CHECK-GOD-SUGGESTION, which must match "God"/"GOD" alike
       01  WS-UPPER-TEXT              PIC X(400)  VALUE SPACE.
       01  WS-UPPER-TEXT-R REDEFINES WS-UPPER-TEXT.
           03  WS-UT-CHAR OCCURS 400 TIMES        PIC X(01).
      *
      * set by LOOKUP-CEPHER-WITNESS/LOOKUP-DABAR-WITNESS, tested
      * throughout PROCESS-ONE-VERSE's suggestion tests below
       01  WS-CEPHER-FOUND-SW         PIC X(01)   VALUE 'N'.
           88  WS-CEPHER-FOUND               VALUE 'Y'.
       01  WS-DABAR-FOUND-SW          PIC X(01)   VALUE 'N'.
           88  WS-DABAR-FOUND                VALUE 'Y'.
      *
      * one-suggestion scratch pair, loaded by each CHECK-xxx-
      * SUGGESTION paragraph just before it calls ADD-SUGGESTION-ROW
       01  WS-SB-NEW-ORIG             PIC X(30)   VALUE SPACE.
       01  WS-SB-NEW-REPL             PIC X(400)  VALUE SPACE.
      *
      * up to 6 suggestions per verse (LORD, GOD, JESUS, CHRIST,
      * and the two HOLY SPIRIT/HOLY GHOST forms) - built fresh for
      * every verse in PROCESS-ONE-VERSE, never carried to the next
       01  WS-SUGGEST-TABLE.
           03  WS-SB-EL OCCURS 6 TIMES.
               05  WS-SB-ORIGINAL     PIC X(30).
               05  WS-SB-REPLACEMENT  PIC X(400).
      *
       LOCAL-STORAGE SECTION.
       01  LS-FILE-STATUSES.
           03  VI-FS                     PIC XX.
               88  VI-OK                        VALUE '00'.
               88  VI-EOF                       VALUE '10'.
           03  CI-FS                     PIC XX.
               88  CI-OK                        VALUE '00'.
               88  CI-EOF                       VALUE '10'.
           03  DI-FS                     PIC XX.
               88  DI-OK                        VALUE '00'.
               88  DI-EOF                       VALUE '10'.
           03  OO-FS                     PIC XX.
               88  OO-OK                        VALUE '00'.
      *
       PROCEDURE DIVISION.
      *----------------------------------------------------------------
      * MAIN - loads both witness tapes into searchable tables up
      * front (they are small enough to hold in storage for the
      * whole run), then walks the KJV verse tape once, checking
      * each verse's witness agreement and writing an OVERRIDE-OUT
      * candidate wherever REQ K-0074's suggestion matrix fires.
      * Like KVR005, this job is advisory only - the working group
      * reviews OVERRIDE-OUT and keys accepted rows into OVERRIDE-IN
      * by hand for the next production run to pick up.
      *----------------------------------------------------------------
       MAIN.
           DISPLAY ' ************** KVR006 START ****************'.

           PERFORM OPEN-JOB-FILES.
           PERFORM LOAD-CEPHER-TABLE.
           PERFORM LOAD-DABAR-TABLE.
           IF CT-TB-TOT > 1
              SORT CT-TB-EL ASCENDING KEY CT-TB-VKEY
           END-IF.
           IF DT-TB-TOT > 1
              SORT DT-TB-EL ASCENDING KEY DT-TB-VKEY
           END-IF.

           PERFORM READ-VERSE-RECORD.
           PERFORM PROCESS-ONE-VERSE UNTIL VI-EOF.

           PERFORM CLOSE-JOB-FILES.

           DISPLAY ' OVERRIDE CANDIDATES WRITTEN - ' WS-OVERRIDE-COUNT.
           DISPLAY ' *************** KVR006 END *****************'.

           GOBACK.

      * opens all three input tapes and the one output file, aborting
      * the run on the first bad open status
       OPEN-JOB-FILES.
           OPEN INPUT  VERSE-IN.
           IF NOT VI-OK
              DISPLAY 'VERSE-IN OPEN ERROR - FS: ' VI-FS
              PERFORM RAISE-ERROR
           END-IF.

           OPEN INPUT  CEPHER-IN.
           IF NOT CI-OK
              DISPLAY 'CEPHER-IN OPEN ERROR - FS: ' CI-FS
              PERFORM RAISE-ERROR
           END-IF.

           OPEN INPUT  DABAR-IN.
           IF NOT DI-OK
              DISPLAY 'DABAR-IN OPEN ERROR - FS: ' DI-FS
              PERFORM RAISE-ERROR
           END-IF.

           OPEN OUTPUT OVERRIDE-OUT.
           IF NOT OO-OK
              DISPLAY 'OVERRIDE-OUT OPEN ERROR - FS: ' OO-FS
              PERFORM RAISE-ERROR
           END-IF.

      * only OVERRIDE-OUT's close status is worth checking - the
      * three input tapes are read to EOF by then and closing them
      * has nothing left to fail on that would change the run's outcome
       CLOSE-JOB-FILES.
           CLOSE VERSE-IN.
           CLOSE CEPHER-IN.
           CLOSE DABAR-IN.
           CLOSE OVERRIDE-OUT.
           IF NOT OO-OK
              DISPLAY 'OVERRIDE-OUT CLOSE ERROR - FS: ' OO-FS
              PERFORM RAISE-ERROR
           END-IF.

      *
       READ-VERSE-RECORD.
           READ VERSE-IN.
           IF NOT VI-OK AND NOT VI-EOF
              DISPLAY 'VERSE-IN READ ERROR - FS: ' VI-FS
              PERFORM RAISE-ERROR
           END-IF.

      *----------------------------------------------------------------
      * LOAD THE TWO WITNESS TAPES INTO SEARCHABLE TABLES, KEYED THE
      * SAME WAY THE OVERRIDE TABLE IS KEYED IN KVR001/KVR002
      *----------------------------------------------------------------
       LOAD-CEPHER-TABLE.
           PERFORM READ-CEPHER-RECORD.
           PERFORM LOAD-ONE-CEPHER-ENTRY UNTIL CI-EOF.

      * sequential read of the Cepher witness tape
       READ-CEPHER-RECORD.
           READ CEPHER-IN.
           IF NOT CI-OK AND NOT CI-EOF
              DISPLAY 'CEPHER-IN READ ERROR - FS: ' CI-FS
              PERFORM RAISE-ERROR
           END-IF.

      * canonicalizes the book, builds the verse key, and appends
      * the row to CT-TABLE-AREA - same key format PROCESS-ONE-
      * VERSE will build later for the matching KJV verse
       LOAD-ONE-CEPHER-ENTRY.
           MOVE VR-CE-BOOK                   TO BK-CALL-NAME.
           CALL CC-BOOKS-PGM USING BK-CALL-IN BK-CALL-OUT.
           MOVE BK-CALL-CANON                TO WS-BOOK-TRIM.
           MOVE VR-CE-CHAPTER                TO WS-EDIT-NUM.
           PERFORM BUILD-VERSE-KEY.
           MOVE VR-CE-VERSE                  TO WS-EDIT-NUM.
           PERFORM APPEND-VERSE-KEY.

           ADD 1                             TO CT-TB-TOT.
           MOVE WS-VERSE-KEY               TO CT-TB-VKEY (CT-TB-TOT).
           MOVE VR-CE-TEXT                 TO CT-TB-TEXT (CT-TB-TOT).

           PERFORM READ-CEPHER-RECORD.

      *
       LOAD-DABAR-TABLE.
           PERFORM READ-DABAR-RECORD.
           PERFORM LOAD-ONE-DABAR-ENTRY UNTIL DI-EOF.

      * sequential read of the Dabar Yahuah witness tape
       READ-DABAR-RECORD.
           READ DABAR-IN.
           IF NOT DI-OK AND NOT DI-EOF
              DISPLAY 'DABAR-IN READ ERROR - FS: ' DI-FS
              PERFORM RAISE-ERROR
           END-IF.

      * mirror of LOAD-ONE-CEPHER-ENTRY for the Dabar Yahuah tape
       LOAD-ONE-DABAR-ENTRY.
           MOVE VR-DA-BOOK                   TO BK-CALL-NAME.
           CALL CC-BOOKS-PGM USING BK-CALL-IN BK-CALL-OUT.
           MOVE BK-CALL-CANON                TO WS-BOOK-TRIM.
           MOVE VR-DA-CHAPTER                TO WS-EDIT-NUM.
           PERFORM BUILD-VERSE-KEY.
           MOVE VR-DA-VERSE                  TO WS-EDIT-NUM.
           PERFORM APPEND-VERSE-KEY.

           ADD 1                             TO DT-TB-TOT.
           MOVE WS-VERSE-KEY               TO DT-TB-VKEY (DT-TB-TOT).
           MOVE VR-DA-TEXT                 TO DT-TB-TEXT (DT-TB-TOT).

           PERFORM READ-DABAR-RECORD.

      *----------------------------------------------------------------
      * "BOOK CHAPTER:VERSE" - CHAPTER/VERSE CARRY NO LEADING ZEROS.
      * BUILD-VERSE-KEY STARTS THE STRING WITH THE BOOK AND THE FIRST
      * NUMBER GIVEN IN WS-EDIT-NUM; APPEND-VERSE-KEY ADDS THE COLON
      * AND THE SECOND NUMBER GIVEN IN WS-EDIT-NUM.
      *----------------------------------------------------------------
       BUILD-VERSE-KEY.
           PERFORM FIND-BOOK-TRIM-LEN THRU FIND-BOOK-TRIM-LEN-EXIT.
           MOVE SPACE                        TO WS-VERSE-KEY.
           MOVE 1                            TO WS-KEY-POS.
           STRING WS-BOOK-TRIM (1:WS-BOOK-LEN)  DELIMITED BY SIZE
                  ' '                          DELIMITED BY SIZE
             INTO WS-VERSE-KEY
             POINTER WS-KEY-POS
           END-STRING.
           PERFORM APPEND-EDITED-NUMBER THRU APPEND-EDITED-NUMBER-EXIT.
           STRING ':'                          DELIMITED BY SIZE
             INTO WS-VERSE-KEY
             POINTER WS-KEY-POS
           END-STRING.

      *
       APPEND-VERSE-KEY.
           PERFORM APPEND-EDITED-NUMBER THRU APPEND-EDITED-NUMBER-EXIT.

      *
       FIND-BOOK-TRIM-LEN.
           MOVE 20                           TO WS-BOOK-LEN.
       FIND-BOOK-TRIM-LEN-LOOP.
           IF WS-BOOK-LEN = ZERO
              GO TO FIND-BOOK-TRIM-LEN-EXIT
           END-IF.
           IF WS-BOOK-TRIM (WS-BOOK-LEN:1) NOT = SPACE
              GO TO FIND-BOOK-TRIM-LEN-EXIT
           END-IF.
           SUBTRACT 1                        FROM WS-BOOK-LEN.
           GO TO FIND-BOOK-TRIM-LEN-LOOP.
       FIND-BOOK-TRIM-LEN-EXIT.
           EXIT.

      *
       APPEND-EDITED-NUMBER.
           EVALUATE TRUE
              WHEN WS-EDIT-NUM (1:1) NOT = SPACE
                 STRING WS-EDIT-NUM (1:3)   DELIMITED BY SIZE
                   INTO WS-VERSE-KEY POINTER WS-KEY-POS
                 END-STRING
              WHEN WS-EDIT-NUM (2:1) NOT = SPACE
                 STRING WS-EDIT-NUM (2:2)   DELIMITED BY SIZE
                   INTO WS-VERSE-KEY POINTER WS-KEY-POS
                 END-STRING
              WHEN OTHER
                 STRING WS-EDIT-NUM (3:1)   DELIMITED BY SIZE
                   INTO WS-VERSE-KEY POINTER WS-KEY-POS
                 END-STRING
           END-EVALUATE.
       APPEND-EDITED-NUMBER-EXIT.
           EXIT.

      *----------------------------------------------------------------
      * PROCESS-ONE-VERSE - ONE KJV VERSE.  BUILDS THE VERSE KEY,
      * LOOKS UP BOTH WITNESSES, ANALYZES WHATEVER TEXT CAME BACK
      * FOR THE SIX RESTORED-NAME FORMS, RUNS THE FIVE SUGGESTION
      * TESTS, AND IF THE MIN-WITNESSES GATE PASSES AND AT LEAST ONE
      * SUGGESTION WAS BUILT, WRITES THE OVERRIDE-OUT CANDIDATE ROWS.
      * A VERSE WITH NEITHER WITNESS ON FILE STILL RUNS THE
      * SUGGESTION TESTS - THEY SIMPLY NEVER FIND ANYTHING TO
      * SUGGEST BECAUSE ALL THE WT-x-HAS-xxx FLAGS STAYED 'N'.
      *----------------------------------------------------------------
       PROCESS-ONE-VERSE.
           MOVE VR-VI-BOOK                   TO BK-CALL-NAME.
           CALL CC-BOOKS-PGM USING BK-CALL-IN BK-CALL-OUT.
           MOVE BK-CALL-CANON                TO WS-BOOK-TRIM.
           MOVE VR-VI-CHAPTER                TO WS-EDIT-NUM.
           PERFORM BUILD-VERSE-KEY.
           MOVE VR-VI-VERSE                  TO WS-EDIT-NUM.
           PERFORM APPEND-VERSE-KEY.

           PERFORM LOOKUP-CEPHER-WITNESS.
           PERFORM LOOKUP-DABAR-WITNESS.
           PERFORM RESET-NAME-FLAGS THRU RESET-NAME-FLAGS-EXIT.
           IF WS-CEPHER-FOUND
              PERFORM ANALYZE-CEPHER-NAMES
           END-IF.
           IF WS-DABAR-FOUND
              PERFORM ANALYZE-DABAR-NAMES
           END-IF.

           MOVE ZERO                         TO WS-SB-TOT.
           PERFORM CHECK-LORD-SUGGESTION.
           PERFORM CHECK-GOD-SUGGESTION.
           PERFORM CHECK-JESUS-SUGGESTION.
           PERFORM CHECK-CHRIST-SUGGESTION.
           PERFORM CHECK-SPIRIT-SUGGESTION.

           MOVE ZERO                         TO WS-WITNESS-COUNT.
           IF WS-CEPHER-FOUND
              ADD 1                          TO WS-WITNESS-COUNT
           END-IF.
           IF WS-DABAR-FOUND
              ADD 1                          TO WS-WITNESS-COUNT
           END-IF.

           IF WS-WITNESS-COUNT NOT < WS-MIN-WITNESSES
                                        AND WS-SB-TOT > ZERO
              PERFORM WRITE-SUGGESTION-ROWS
           END-IF.

           PERFORM READ-VERSE-RECORD.

      * binary search of CT-TABLE-AREA (loaded and sorted in MAIN)
      * for this verse's key - not found is a normal outcome, most
      * witness tapes do not cover every KJV verse
       LOOKUP-CEPHER-WITNESS.
           MOVE 'N'                          TO WS-CEPHER-FOUND-SW.
           MOVE SPACE                        TO WT-TEXT-CEPHER.
           IF CT-TB-TOT = ZERO
              GO TO LOOKUP-CEPHER-WITNESS-EXIT
           END-IF.
           SEARCH ALL CT-TB-EL
              AT END
                 CONTINUE
              WHEN CT-TB-VKEY (CT-TB-IDX) = WS-VERSE-KEY
                 MOVE 'Y'                    TO WS-CEPHER-FOUND-SW
                 MOVE CT-TB-TEXT (CT-TB-IDX) TO WT-TEXT-CEPHER
           END-SEARCH.
       LOOKUP-CEPHER-WITNESS-EXIT.
           EXIT.

      * mirror of LOOKUP-CEPHER-WITNESS against DT-TABLE-AREA
       LOOKUP-DABAR-WITNESS.
           MOVE 'N'                          TO WS-DABAR-FOUND-SW.
           MOVE SPACE                        TO WT-TEXT-DABAR.
           IF DT-TB-TOT = ZERO
              GO TO LOOKUP-DABAR-WITNESS-EXIT
           END-IF.
           SEARCH ALL DT-TB-EL
              AT END
                 CONTINUE
              WHEN DT-TB-VKEY (DT-TB-IDX) = WS-VERSE-KEY
                 MOVE 'Y'                    TO WS-DABAR-FOUND-SW
                 MOVE DT-TB-TEXT (DT-TB-IDX) TO WT-TEXT-DABAR
           END-SEARCH.
       LOOKUP-DABAR-WITNESS-EXIT.
           EXIT.

      *----------------------------------------------------------------
      * CLEAR THE NAME MATRIX THROUGH THE OCCURS TABLE VIEW OF IT
      *----------------------------------------------------------------
       RESET-NAME-FLAGS.
           SET WT-SRC-IDX                    TO 1.
       RESET-NAME-FLAGS-OUTER.
           IF WT-SRC-IDX > 2
              GO TO RESET-NAME-FLAGS-EXIT
           END-IF.
           SET WT-NAME-IDX                   TO 1.
       RESET-NAME-FLAGS-INNER.
           IF WT-NAME-IDX > 6
              SET WT-SRC-IDX UP BY 1
              GO TO RESET-NAME-FLAGS-OUTER
           END-IF.
           MOVE 'N' TO WT-NAME-FLAG (WT-SRC-IDX WT-NAME-IDX).
           SET WT-NAME-IDX UP BY 1.
           GO TO RESET-NAME-FLAGS-INNER.
       RESET-NAME-FLAGS-EXIT.
           EXIT.

      * scans the Cepher witness text for each of the six restored-
      * name forms and sets the matching WT-C-HAS-xxx 88-level flag -
      * a verse may set more than one flag (e.g. both YAHUAH and
      * the shorter YAH substring it contains)
       ANALYZE-CEPHER-NAMES.
           MOVE ZERO                         TO WS-TEMP-COUNT.
           INSPECT WT-TEXT-CEPHER TALLYING WS-TEMP-COUNT
              FOR ALL 'YAHUAH'.
           IF WS-TEMP-COUNT > ZERO
              SET WT-C-HAS-YAHUAH             TO TRUE
           END-IF.
           MOVE ZERO                         TO WS-TEMP-COUNT.
           INSPECT WT-TEXT-CEPHER TALLYING WS-TEMP-COUNT
              FOR ALL 'YAH'.
           IF WS-TEMP-COUNT > ZERO
              SET WT-C-HAS-YAH                TO TRUE
           END-IF.
           MOVE ZERO                         TO WS-TEMP-COUNT.
           INSPECT WT-TEXT-CEPHER TALLYING WS-TEMP-COUNT
              FOR ALL 'ELOHIYM'.
           IF WS-TEMP-COUNT > ZERO
              SET WT-C-HAS-ELOHIYM            TO TRUE
           END-IF.
           MOVE ZERO                         TO WS-TEMP-COUNT.
           INSPECT WT-TEXT-CEPHER TALLYING WS-TEMP-COUNT
              FOR ALL 'YAHUSHA'.
           IF WS-TEMP-COUNT > ZERO
              SET WT-C-HAS-YAHUSHA            TO TRUE
           END-IF.
           MOVE ZERO                         TO WS-TEMP-COUNT.
           INSPECT WT-TEXT-CEPHER TALLYING WS-TEMP-COUNT
              FOR ALL 'HA''MASHIACH'.
           IF WS-TEMP-COUNT > ZERO
              SET WT-C-HAS-MASHIACH           TO TRUE
           END-IF.
           MOVE ZERO                         TO WS-TEMP-COUNT.
           INSPECT WT-TEXT-CEPHER TALLYING WS-TEMP-COUNT
              FOR ALL 'RUACH HAQODESH'.
           IF WS-TEMP-COUNT > ZERO
              SET WT-C-HAS-RUACH              TO TRUE
           END-IF.

      * mirror of ANALYZE-CEPHER-NAMES for the Dabar Yahuah witness
       ANALYZE-DABAR-NAMES.
           MOVE ZERO                         TO WS-TEMP-COUNT.
           INSPECT WT-TEXT-DABAR TALLYING WS-TEMP-COUNT
              FOR ALL 'YAHUAH'.
           IF WS-TEMP-COUNT > ZERO
              SET WT-D-HAS-YAHUAH             TO TRUE
           END-IF.
           MOVE ZERO                         TO WS-TEMP-COUNT.
           INSPECT WT-TEXT-DABAR TALLYING WS-TEMP-COUNT
              FOR ALL 'YAH'.
           IF WS-TEMP-COUNT > ZERO
              SET WT-D-HAS-YAH                TO TRUE
           END-IF.
           MOVE ZERO                         TO WS-TEMP-COUNT.
           INSPECT WT-TEXT-DABAR TALLYING WS-TEMP-COUNT
              FOR ALL 'ELOHIYM'.
           IF WS-TEMP-COUNT > ZERO
              SET WT-D-HAS-ELOHIYM            TO TRUE
           END-IF.
           MOVE ZERO                         TO WS-TEMP-COUNT.
           INSPECT WT-TEXT-DABAR TALLYING WS-TEMP-COUNT
              FOR ALL 'YAHUSHA'.
           IF WS-TEMP-COUNT > ZERO
              SET WT-D-HAS-YAHUSHA            TO TRUE
           END-IF.
           MOVE ZERO                         TO WS-TEMP-COUNT.
           INSPECT WT-TEXT-DABAR TALLYING WS-TEMP-COUNT
              FOR ALL 'HA''MASHIACH'.
           IF WS-TEMP-COUNT > ZERO
              SET WT-D-HAS-MASHIACH           TO TRUE
           END-IF.
           MOVE ZERO                         TO WS-TEMP-COUNT.
           INSPECT WT-TEXT-DABAR TALLYING WS-TEMP-COUNT
              FOR ALL 'RUACH HAQODESH'.
           IF WS-TEMP-COUNT > ZERO
              SET WT-D-HAS-RUACH              TO TRUE
           END-IF.

      *----------------------------------------------------------------
      * THE FIVE SUGGESTION TESTS OF BUSINESS RULES / WITNESS
      * CHECKER.  EACH TESTS WHETHER THE KJV WORD/PHRASE OCCURS AT
      * ALL IN THIS VERSE (NO SENSE SUGGESTING A REPLACEMENT FOR A
      * WORD THAT IS NOT THERE), THEN LOOKS AT THE WT-x-HAS-xxx
      * FLAGS ANALYZE-CEPHER-NAMES/ANALYZE-DABAR-NAMES ALREADY SET
      * TO DECIDE WHAT TO SUGGEST IN ITS PLACE.  CHECK-LORD-
      * SUGGESTION'S EVALUATE ORDER MATTERS - BOTH-WITNESSES-AGREE-
      * ON-YAHUAH IS TRIED BEFORE BOTH-AGREE-ON-YAH, AND ONLY IF
      * NEITHER FULL-AGREEMENT CASE FIRES DOES A SINGLE-WITNESS
      * YAHUAH READING GET SUGGESTED.
      *----------------------------------------------------------------
       CHECK-LORD-SUGGESTION.
           MOVE ZERO                         TO WS-TEMP-COUNT.
           INSPECT VR-VI-TEXT TALLYING WS-TEMP-COUNT FOR ALL 'LORD'.
           IF WS-TEMP-COUNT = ZERO
              GO TO CHECK-LORD-SUGGESTION-EXIT
           END-IF.
           EVALUATE TRUE
              WHEN WT-C-HAS-YAHUAH AND WT-D-HAS-YAHUAH
                 MOVE 'LORD'                 TO WS-SB-NEW-ORIG
                 MOVE 'YAHUAH'               TO WS-SB-NEW-REPL
                 PERFORM ADD-SUGGESTION-ROW
              WHEN WT-C-HAS-YAH AND WT-D-HAS-YAH
                 MOVE 'LORD'                 TO WS-SB-NEW-ORIG
                 MOVE 'YAH'                  TO WS-SB-NEW-REPL
                 PERFORM ADD-SUGGESTION-ROW
              WHEN (WS-CEPHER-FOUND AND NOT WS-DABAR-FOUND
                    AND WT-C-HAS-YAHUAH)
                OR (WS-DABAR-FOUND AND NOT WS-CEPHER-FOUND
                    AND WT-D-HAS-YAHUAH)
                 MOVE 'LORD'                 TO WS-SB-NEW-ORIG
                 MOVE 'YAHUAH'               TO WS-SB-NEW-REPL
                 PERFORM ADD-SUGGESTION-ROW
           END-EVALUATE.
       CHECK-LORD-SUGGESTION-EXIT.
           EXIT.

      * upper-cases the verse first because the KJV spells the human
      * title "God" and the divine-name-bearing "GOD" (as in small
      * caps LORD GOD passages) differently, but both count here
       CHECK-GOD-SUGGESTION.
           MOVE SPACE                        TO WS-UPPER-TEXT.
           MOVE VR-VI-TEXT                   TO WS-UPPER-TEXT.
           INSPECT WS-UPPER-TEXT CONVERTING
                   'abcdefghijklmnopqrstuvwxyz' TO
                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           MOVE ZERO                         TO WS-TEMP-COUNT.
           INSPECT WS-UPPER-TEXT TALLYING WS-TEMP-COUNT FOR ALL 'GOD'.
           IF WS-TEMP-COUNT = ZERO
              GO TO CHECK-GOD-SUGGESTION-EXIT
           END-IF.
           EVALUATE TRUE
              WHEN WT-C-HAS-YAHUAH AND WT-D-HAS-YAHUAH
                 MOVE 'God'                  TO WS-SB-NEW-ORIG
                 MOVE 'YAHUAH'               TO WS-SB-NEW-REPL
                 PERFORM ADD-SUGGESTION-ROW
              WHEN WT-C-HAS-ELOHIYM AND WT-D-HAS-ELOHIYM
                 MOVE 'God'                  TO WS-SB-NEW-ORIG
                 MOVE 'ELOHIYM'              TO WS-SB-NEW-REPL
                 PERFORM ADD-SUGGESTION-ROW
           END-EVALUATE.
       CHECK-GOD-SUGGESTION-EXIT.
           EXIT.

      * a single witness match is enough here - unlike LORD/GOD there
      * is only one restored spelling on offer, so there is no
      * competing-suggestion ambiguity to resolve with an EVALUATE
       CHECK-JESUS-SUGGESTION.
           MOVE ZERO                         TO WS-TEMP-COUNT.
           INSPECT VR-VI-TEXT TALLYING WS-TEMP-COUNT FOR ALL 'Jesus'.
           IF WS-TEMP-COUNT = ZERO
              GO TO CHECK-JESUS-SUGGESTION-EXIT
           END-IF.
           IF WT-C-HAS-YAHUSHA OR WT-D-HAS-YAHUSHA
              MOVE 'Jesus'                   TO WS-SB-NEW-ORIG
              MOVE 'YAHUSHA'                 TO WS-SB-NEW-REPL
              PERFORM ADD-SUGGESTION-ROW
           END-IF.
       CHECK-JESUS-SUGGESTION-EXIT.
           EXIT.

      * same shape as CHECK-JESUS-SUGGESTION
       CHECK-CHRIST-SUGGESTION.
           MOVE ZERO                         TO WS-TEMP-COUNT.
           INSPECT VR-VI-TEXT TALLYING WS-TEMP-COUNT FOR ALL 'Christ'.
           IF WS-TEMP-COUNT = ZERO
              GO TO CHECK-CHRIST-SUGGESTION-EXIT
           END-IF.
           IF WT-C-HAS-MASHIACH OR WT-D-HAS-MASHIACH
              MOVE 'Christ'                  TO WS-SB-NEW-ORIG
              MOVE 'HA''MASHIACH'            TO WS-SB-NEW-REPL
              PERFORM ADD-SUGGESTION-ROW
           END-IF.
       CHECK-CHRIST-SUGGESTION-EXIT.
           EXIT.

      * two KJV spellings ("Holy Spirit" and "Holy Ghost") both map
      * to the same restored phrase, so a verse using both spellings
      * (rare, but the source text has at least one) gets two rows
       CHECK-SPIRIT-SUGGESTION.
           MOVE ZERO                         TO WS-TEMP-COUNT.
           INSPECT VR-VI-TEXT TALLYING WS-TEMP-COUNT
              FOR ALL 'Holy Spirit'.
           IF WS-TEMP-COUNT = ZERO
              INSPECT VR-VI-TEXT TALLYING WS-TEMP-COUNT
                 FOR ALL 'Holy Ghost'
           END-IF.
           IF WS-TEMP-COUNT = ZERO
              GO TO CHECK-SPIRIT-SUGGESTION-EXIT
           END-IF.
           IF WT-C-HAS-RUACH OR WT-D-HAS-RUACH
              MOVE 'Holy Spirit'             TO WS-SB-NEW-ORIG
              MOVE 'RUACH HAQODESH'          TO WS-SB-NEW-REPL
              PERFORM ADD-SUGGESTION-ROW
              MOVE 'Holy Ghost'              TO WS-SB-NEW-ORIG
              MOVE 'RUACH HAQODESH'          TO WS-SB-NEW-REPL
              PERFORM ADD-SUGGESTION-ROW
           END-IF.
       CHECK-SPIRIT-SUGGESTION-EXIT.
           EXIT.

      * appends one row to WS-SUGGEST-TABLE from the WS-SB-NEW-ORIG/
      * WS-SB-NEW-REPL scratch pair the calling CHECK-xxx paragraph
      * just loaded
       ADD-SUGGESTION-ROW.
           ADD 1                             TO WS-SB-TOT.
           MOVE WS-SB-NEW-ORIG
             TO WS-SB-ORIGINAL (WS-SB-TOT).
           MOVE WS-SB-NEW-REPL
             TO WS-SB-REPLACEMENT (WS-SB-TOT).

      *----------------------------------------------------------------
      * THE GATE PASSED - WRITE ONE TOKEN OVERRIDE PER SUGGESTION,
      * ALL CARRYING THE SAME WITNESS FLAGS FOR THIS VERSE
      *----------------------------------------------------------------
       WRITE-SUGGESTION-ROWS.
           MOVE 1                            TO WS-SB-IDX.
           PERFORM WRITE-ONE-SUGGESTION-ROW
              UNTIL WS-SB-IDX > WS-SB-TOT.

      *
      * 09/14/01 LS REQ K-0171 - OV-OO-BOOK MUST CARRY THE CANONICAL
      * BOOK NAME OR KVR002'S LOOKUP-OVERRIDE WILL NEVER MATCH IT
       WRITE-ONE-SUGGESTION-ROW.
           MOVE VR-VI-BOOK                   TO BK-CALL-NAME.
           CALL CC-BOOKS-PGM USING BK-CALL-IN BK-CALL-OUT.
           MOVE BK-CALL-CANON                TO OV-OO-BOOK.
           MOVE VR-VI-CHAPTER                TO OV-OO-CHAPTER.
           MOVE VR-VI-VERSE                  TO OV-OO-VERSE.
           MOVE 'T'                          TO OV-OO-TYPE.
           MOVE WS-SB-ORIGINAL (WS-SB-IDX)   TO OV-OO-ORIGINAL.
           MOVE WS-SB-REPLACEMENT (WS-SB-IDX) TO OV-OO-REPLACEMENT.
           IF WS-CEPHER-FOUND
              MOVE 'Y'                       TO OV-OO-WIT-CEPHER
           ELSE
              MOVE 'N'                       TO OV-OO-WIT-CEPHER
           END-IF.
           IF WS-DABAR-FOUND
              MOVE 'Y'                       TO OV-OO-WIT-DABAR
           ELSE
              MOVE 'N'                       TO OV-OO-WIT-DABAR
           END-IF.
           MOVE 'N'                          TO OV-OO-WIT-KJVTOK.

           WRITE OV-OO-RECORD.
           IF NOT OO-OK
              DISPLAY 'OVERRIDE-OUT WRITE ERROR - FS: ' OO-FS
              PERFORM RAISE-ERROR
           END-IF.
           ADD 1                             TO WS-OVERRIDE-COUNT.
           SET WS-SB-IDX UP BY 1.

      *
       RAISE-ERROR.
           MOVE 8                            TO RETURN-CODE.
           GOBACK.
