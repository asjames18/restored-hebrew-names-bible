      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  KVR005.
       AUTHOR.      T. OKONKWO.
       INSTALLATION. MERIDIAN DATA SVCS.
       DATE-WRITTEN. 09/11/89.
       DATE-COMPILED.
       SECURITY.    CONFIDENTIAL - INTERNAL USE ONLY.
      *----------------------------------------------------------------
      * KVR005
      * MI2457.KVRESTOR.BATCH.CHECKLIST
      *----------------------------------------------------------------
      * **++ CHECKLIST - a separate batch mode from the ASSEMBLER run.
      *      Reads every verse in VERSE-IN looking for the three
      *      judgement calls the RULES chain in KVR003 cannot make on
      *      its own, and lists them out for the working group to
      *      review and turn into OVERRIDE-IN entries by hand.
      *----------------------------------------------------------------
      * CHANGE LOG
      *----------------------------------------------------------------
      * 09/11/89 TO  REQ K-0061 ORIGINAL CHECKLIST SCAN - THE THREE
      *              JUDGEMENT CALL PATTERNS AND THE SORT/DEDUP OF
      *              THE OUTPUT LIST.
      * 04/14/91 TO  REQ K-0071 JAH TOKEN REVIEW PATTERN ADDED.
      * 02/06/93 LS  REQ K-0080 HALLELUJAH DECISION SCAN MADE CASE
      *              INSENSITIVE - CATCH "praise ye the Lord" TOO.
      * 08/03/98 MC  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS
      *              PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.
      * 06/22/00 LS  REQ K-0164 THE 09/11/89 SORT NEVER ACTUALLY
      *              DEDUPED THE TABLE - A REPEATED VERSE COULD WRITE
      *              THE SAME (REF, NEEDS) ROW TWICE.  ADDED THE
      *              MISSING DEDUP-CHECKLIST-TABLE COMPACTION PASS.
      * 06/22/00 LS  REQ K-0165 MIXED-CASE LORD AND STANDALONE JAH
      *              SCANS WERE STOPPING ONE BYTE SHORT OF THE END OF
      *              A 400-BYTE VERSE TEXT - LAST OCCURRENCE OF "Lord"
      *              OR "JAH" IN A VERSE COULD BE MISSED.
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS ALPHA-CHAR IS 'A' THRU 'Z', 'a' THRU 'z'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT VERSE-IN                  ASSIGN TO VERSEIN
                                             FILE STATUS VI-FS.
           SELECT CHECKLIST-OUT              ASSIGN TO CKLSTOUT
                                             FILE STATUS CO-FS.
      *
       DATA DIVISION.
      *
       FILE SECTION.
      *
       FD  VERSE-IN                         RECORDING F.
       COPY KVRMVR REPLACING ==:X:== BY ==VI==.
      *
       FD  CHECKLIST-OUT                    RECORDING F.
       COPY KVRMCK REPLACING ==:X:== BY ==CO==.
      *
       WORKING-STORAGE SECTION.
      *
      * KVRMCT - THE IN-MEMORY CHECKLIST TABLE (CK-TB-EL/CK-TB-TOT)
      * ONE ROW PER JUDGEMENT CALL FOUND, SORTED AND DEDUPED IN MAIN
      * BEFORE WRITE-CHECKLIST-RECORDS SPOOLS IT TO CHECKLIST-OUT
       COPY KVRMCT.
      *
      * WS-KEY-AREA BUILDS THE HUMAN-READABLE "BOOK CHAP:VERSE"
      * REFERENCE STRING USED AS CK-TB-REF - SEE BUILD-VERSE-KEY
       01  WS-KEY-AREA.
           03  WS-BOOK-TRIM           PIC X(20)   VALUE SPACE.
           03  WS-BOOK-TRIM-R REDEFINES WS-BOOK-TRIM.
               05  WS-BT-CHAR OCCURS 20 TIMES     PIC X(01).
           03  WS-EDIT-NUM            PIC ZZ9.
           03  WS-VERSE-KEY           PIC X(30)   VALUE SPACE.
           03  FILLER                 PIC X(04).
       01  WS-VERSE-KEY-R REDEFINES WS-KEY-AREA.
           03  FILLER                 PIC X(24).
           03  WS-VK-CHAP-VERSE-PART  PIC X(30).
      *
      * WS-SCAN-VARS - shared subscripts for the three judgement-
      * call scans (mixed-Lord, hallelujah phrase, standalone JAH)
      * and for the dedup compaction pass over the checklist table
       01  WS-SCAN-VARS.
           03  WS-POS                 PIC 9(03) COMP VALUE ZERO.
           03  WS-BOOK-LEN            PIC 9(02) COMP VALUE ZERO.
           03  WS-KEY-POS             PIC 9(02) COMP VALUE ZERO.
           03  WS-LORD-COUNT          PIC 9(03) COMP VALUE ZERO.
           03  WS-PHRASE-COUNT        PIC 9(03) COMP VALUE ZERO.
      * read/write subscript pair for DEDUP-SCAN-LOOP's compaction -
      * WS-CK-RD-IDX runs ahead, WS-CK-WR-IDX trails behind it and
      * only advances when a genuinely new (REF, NEEDS) pair is seen
           03  WS-CK-RD-IDX           PIC 9(05) COMP VALUE ZERO.
           03  WS-CK-WR-IDX           PIC 9(05) COMP VALUE ZERO.
           03  FILLER                 PIC X(08).
      *
      * upper-case shadow of the verse text, built once per verse,
      * used only by the case-insensitive hallelujah phrase scan
       01  WS-UPPER-TEXT              PIC X(400)  VALUE SPACE.
       01  WS-UPPER-TEXT-R REDEFINES WS-UPPER-TEXT.
           03  WS-UT-CHAR OCCURS 400 TIMES        PIC X(01).
      *
      * one switch per judgement-call pattern, reset at the top of
      * each pattern's own check paragraph - SCAN-ONE-VERSE tests
      * each switch after its check runs to decide whether to add
      * a row to the checklist table
       01  WS-MIXED-LORD-SW           PIC X(01)   VALUE 'N'.
           88  WS-MIXED-LORD-FOUND           VALUE 'Y'.
       01  WS-HALLEL-PHRASE-SW        PIC X(01)   VALUE 'N'.
           88  WS-HALLEL-PHRASE-FOUND        VALUE 'Y'.
       01  WS-JAH-TOKEN-SW            PIC X(01)   VALUE 'N'.
           88  WS-JAH-TOKEN-FOUND            VALUE 'Y'.
      *
       LOCAL-STORAGE SECTION.
       01  LS-FILE-STATUSES.
           03  VI-FS                     PIC XX.
               88  VI-OK                        VALUE '00'.
               88  VI-EOF                       VALUE '10'.
           03  CO-FS                     PIC XX.
               88  CO-OK                        VALUE '00'.
      *
       PROCEDURE DIVISION.
      *----------------------------------------------------------------
      * MAIN - runs the checklist scan front to back: open, load and
      * scan every verse (SCAN-ONE-VERSE), sort and dedup the table
      * built up along the way (REQ K-0164), spool it to CHECKLIST-
      * OUT, and close.  This job is advisory only - it never writes
      * to VERSE-OUT or OVERRIDE-IN; a human works the printed list
      * and keys any accepted decision into OVERRIDE-IN by hand for
      * the next KVR001/KVR002 run to pick up.
      *----------------------------------------------------------------
       MAIN.
           DISPLAY ' ************** KVR005 START ****************'.

           PERFORM OPEN-JOB-FILES.
           PERFORM READ-VERSE-RECORD.
           PERFORM SCAN-ONE-VERSE UNTIL VI-EOF.
           IF CK-TB-TOT > 1
              SORT CK-TB-EL ASCENDING KEY CK-TB-REF
                            ASCENDING KEY CK-TB-NEEDS
              PERFORM DEDUP-CHECKLIST-TABLE THRU
                      DEDUP-CHECKLIST-TABLE-EXIT
           END-IF.
           PERFORM WRITE-CHECKLIST-RECORDS.
           PERFORM CLOSE-JOB-FILES.

           DISPLAY ' CHECKLIST ITEMS WRITTEN - ' CK-TB-TOT.
           DISPLAY ' *************** KVR005 END *****************'.

           GOBACK.

      * opens the two job files and aborts the run on either failure -
      * there is no restart logic in this shop's batch jobs, a bad
      * open means the JCL or the file allocation is wrong upstream
       OPEN-JOB-FILES.
           OPEN INPUT  VERSE-IN.
           IF NOT VI-OK
              DISPLAY 'VERSE-IN OPEN ERROR - FS: ' VI-FS
              PERFORM RAISE-ERROR
           END-IF.

           OPEN OUTPUT CHECKLIST-OUT.
           IF NOT CO-OK
              DISPLAY 'CHECKLIST-OUT OPEN ERROR - FS: ' CO-FS
              PERFORM RAISE-ERROR
           END-IF.

      * mirror of OPEN-JOB-FILES - closes both files and checks status
       CLOSE-JOB-FILES.
           CLOSE VERSE-IN.
           IF NOT VI-OK
              DISPLAY 'VERSE-IN CLOSE ERROR - FS: ' VI-FS
              PERFORM RAISE-ERROR
           END-IF.

           CLOSE CHECKLIST-OUT.
           IF NOT CO-OK
              DISPLAY 'CHECKLIST-OUT CLOSE ERROR - FS: ' CO-FS
              PERFORM RAISE-ERROR
           END-IF.

      * sequential read of the working verse file - MAIN's driving
      * loop tests VI-EOF after each call to this paragraph
       READ-VERSE-RECORD.
           READ VERSE-IN.
           IF NOT VI-OK AND NOT VI-EOF
              DISPLAY 'VERSE-IN READ ERROR - FS: ' VI-FS
              PERFORM RAISE-ERROR
           END-IF.

      *----------------------------------------------------------------
      * THE THREE JUDGEMENT CALL PATTERNS - EACH VERSE MAY CONTRIBUTE
      * ONE ROW PER PATTERN, BUT SAME REF/NEEDS PAIRS CAN STILL SHOW
      * UP MORE THAN ONCE (E.G. A VERSE THAT REPEATS IN THE SOURCE
      * FILE), SO MAIN SORTS AND DEDUP-CHECKLIST-TABLE COMPACTS THE
      * TABLE ON (REF, NEEDS) BEFORE WRITE-CHECKLIST-RECORDS RUNS
      *----------------------------------------------------------------
       SCAN-ONE-VERSE.
           PERFORM BUILD-VERSE-KEY.

           PERFORM CHECK-MIXED-CASE-LORD
              THRU CHECK-MIXED-CASE-LORD-EXIT.
           IF WS-MIXED-LORD-FOUND
              PERFORM ADD-LORD-DECISION-ROW
           END-IF.

           MOVE SPACE                       TO WS-UPPER-TEXT.
           MOVE VR-VI-TEXT                  TO WS-UPPER-TEXT.
           INSPECT WS-UPPER-TEXT CONVERTING
                   'abcdefghijklmnopqrstuvwxyz' TO
                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
           MOVE ZERO                        TO WS-PHRASE-COUNT.
           INSPECT WS-UPPER-TEXT TALLYING WS-PHRASE-COUNT
              FOR ALL 'PRAISE YE THE LORD'.
           IF WS-PHRASE-COUNT > ZERO
              PERFORM ADD-HALLELUJAH-DECISION-ROW
           END-IF.

           PERFORM CHECK-STANDALONE-JAH THRU CHECK-STANDALONE-JAH-EXIT.
           IF WS-JAH-TOKEN-FOUND
              PERFORM ADD-JAH-REVIEW-ROW
           END-IF.

           PERFORM READ-VERSE-RECORD.

      *----------------------------------------------------------------
      * "BOOK CHAPTER:VERSE" - CHAPTER/VERSE CARRY NO LEADING ZEROS
      *----------------------------------------------------------------
       BUILD-VERSE-KEY.
           MOVE VR-VI-BOOK                   TO WS-BOOK-TRIM.
           PERFORM FIND-BOOK-TRIM-LEN THRU FIND-BOOK-TRIM-LEN-EXIT.
           MOVE SPACE                        TO WS-VERSE-KEY.
           MOVE 1                            TO WS-KEY-POS.
           STRING WS-BOOK-TRIM (1:WS-BOOK-LEN)  DELIMITED BY SIZE
                  ' '                          DELIMITED BY SIZE
             INTO WS-VERSE-KEY
             POINTER WS-KEY-POS
           END-STRING.
           MOVE VR-VI-CHAPTER                TO WS-EDIT-NUM.
           PERFORM APPEND-EDITED-NUMBER THRU APPEND-EDITED-NUMBER-EXIT.
           STRING ':'                          DELIMITED BY SIZE
             INTO WS-VERSE-KEY
             POINTER WS-KEY-POS
           END-STRING.
           MOVE VR-VI-VERSE                   TO WS-EDIT-NUM.
           PERFORM APPEND-EDITED-NUMBER THRU APPEND-EDITED-NUMBER-EXIT.

      * backs WS-BOOK-LEN off the trailing spaces of the fixed 20-
      * byte book field to find its true trimmed length
       FIND-BOOK-TRIM-LEN.
           MOVE 20                           TO WS-BOOK-LEN.
       FIND-BOOK-TRIM-LEN-LOOP.
           IF WS-BOOK-LEN = ZERO
              GO TO FIND-BOOK-TRIM-LEN-EXIT
           END-IF.
           IF WS-BOOK-TRIM (WS-BOOK-LEN:1) NOT = SPACE
              GO TO FIND-BOOK-TRIM-LEN-EXIT
           END-IF.
           SUBTRACT 1                        FROM WS-BOOK-LEN.
           GO TO FIND-BOOK-TRIM-LEN-LOOP.
       FIND-BOOK-TRIM-LEN-EXIT.
           EXIT.

      * WS-EDIT-NUM was MOVEd from a numeric chapter/verse field into
      * a ZZ9 edited field, which right-justifies with leading spaces
      * for suppressed zeros - this strips those leading spaces off
      * so the key carries "3", not "  3"
       APPEND-EDITED-NUMBER.
           EVALUATE TRUE
              WHEN WS-EDIT-NUM (1:1) NOT = SPACE
                 STRING WS-EDIT-NUM (1:3)   DELIMITED BY SIZE
                   INTO WS-VERSE-KEY POINTER WS-KEY-POS
                 END-STRING
              WHEN WS-EDIT-NUM (2:1) NOT = SPACE
                 STRING WS-EDIT-NUM (2:2)   DELIMITED BY SIZE
                   INTO WS-VERSE-KEY POINTER WS-KEY-POS
                 END-STRING
              WHEN OTHER
                 STRING WS-EDIT-NUM (3:1)   DELIMITED BY SIZE
                   INTO WS-VERSE-KEY POINTER WS-KEY-POS
                 END-STRING
           END-EVALUATE.
       APPEND-EDITED-NUMBER-EXIT.
           EXIT.

      *----------------------------------------------------------------
      * A WHOLE WORD 'Lord' SOMEWHERE IN THE VERSE, WITH NO ALL CAPS
      * 'LORD' ANYWHERE - THE SAME AMBIGUITY KVR003 TRACKS AT RUN
      * TIME, RE-CHECKED HERE FOR THE WORKING GROUP'S REVIEW LIST
      *----------------------------------------------------------------
       CHECK-MIXED-CASE-LORD.
           MOVE 'N'                          TO WS-MIXED-LORD-SW.
           MOVE ZERO                         TO WS-LORD-COUNT.
           INSPECT VR-VI-TEXT TALLYING WS-LORD-COUNT FOR ALL 'LORD'.
           IF WS-LORD-COUNT > ZERO
              GO TO CHECK-MIXED-CASE-LORD-EXIT
           END-IF.
           MOVE 1                            TO WS-POS.
       FIND-MIXED-LORD-LOOP.
           IF WS-POS > 397
              GO TO CHECK-MIXED-CASE-LORD-EXIT
           END-IF.
           IF VR-VI-TEXT (WS-POS:4) = 'Lord'
              IF WS-POS = 1 OR
                 VR-VI-TEXT (WS-POS - 1:1) NOT ALPHA-CHAR
                 IF VR-VI-TEXT (WS-POS + 4:1) NOT ALPHA-CHAR
                    MOVE 'Y'                 TO WS-MIXED-LORD-SW
                    GO TO CHECK-MIXED-CASE-LORD-EXIT
                 END-IF
              END-IF
           END-IF.
           ADD 1                              TO WS-POS.
           GO TO FIND-MIXED-LORD-LOOP.
       CHECK-MIXED-CASE-LORD-EXIT.
           EXIT.

      *----------------------------------------------------------------
      * A STANDALONE ALL CAPS 'JAH' - NOT PART OF A LONGER WORD
      *----------------------------------------------------------------
       CHECK-STANDALONE-JAH.
           MOVE 'N'                          TO WS-JAH-TOKEN-SW.
           MOVE 1                            TO WS-POS.
       FIND-JAH-LOOP.
           IF WS-POS > 398
              GO TO CHECK-STANDALONE-JAH-EXIT
           END-IF.
           IF VR-VI-TEXT (WS-POS:3) = 'JAH'
              IF WS-POS = 1 OR
                 VR-VI-TEXT (WS-POS - 1:1) NOT ALPHA-CHAR
                 IF VR-VI-TEXT (WS-POS + 3:1) NOT ALPHA-CHAR
                    MOVE 'Y'                 TO WS-JAH-TOKEN-SW
                    GO TO CHECK-STANDALONE-JAH-EXIT
                 END-IF
              END-IF
           END-IF.
           ADD 1                              TO WS-POS.
           GO TO FIND-JAH-LOOP.
       CHECK-STANDALONE-JAH-EXIT.
           EXIT.

      * one checklist row per pattern hit - CK-TB-SUGGESTED and
      * CK-TB-WITNESSES are pre-canned advisory text for the review
      * group, not something the job derives from the verse itself
       ADD-LORD-DECISION-ROW.
           ADD 1                             TO CK-TB-TOT.
           MOVE WS-VERSE-KEY                 TO CK-TB-REF (CK-TB-TOT).
           MOVE 'LORD DECISION'              TO CK-TB-NEEDS (CK-TB-TOT).
           MOVE 'YAHUAH (OT QUOTE) OR ADON (NT)'
             TO CK-TB-SUGGESTED (CK-TB-TOT).
           MOVE 'cepher,dabar_yahuah'
             TO CK-TB-WITNESSES (CK-TB-TOT).

      * REQ K-0080 - the phrase scan feeding this row is case
      * insensitive (see WS-UPPER-TEXT above), so a verse spelling it
      * "praise ye the Lord" is caught the same as the all-caps form
       ADD-HALLELUJAH-DECISION-ROW.
           ADD 1                             TO CK-TB-TOT.
           MOVE WS-VERSE-KEY                 TO CK-TB-REF (CK-TB-TOT).
           MOVE 'HALLELUJAH DECISION'
             TO CK-TB-NEEDS (CK-TB-TOT).
           MOVE 'Hallelu-YAH'
             TO CK-TB-SUGGESTED (CK-TB-TOT).
           MOVE SPACE
             TO CK-TB-WITNESSES (CK-TB-TOT).

      * REQ K-0071 - a standalone "JAH" is already handled by RULE1
      * at run time, so this row is not a judgement call in the same
      * sense as the other two - it is a flag for the working group
      * to spot-check the automatic conversion against, not a gap
       ADD-JAH-REVIEW-ROW.
           ADD 1                             TO CK-TB-TOT.
           MOVE WS-VERSE-KEY                 TO CK-TB-REF (CK-TB-TOT).
           MOVE 'JAH TOKEN REVIEW'           TO CK-TB-NEEDS (CK-TB-TOT).
           MOVE 'YAH'
             TO CK-TB-SUGGESTED (CK-TB-TOT).
           MOVE 'kjv_token'
             TO CK-TB-WITNESSES (CK-TB-TOT).

      *
      * 06/22/00 LS REQ K-0164 - COMPACTS THE SORTED TABLE, DROPPING
      * ANY ELEMENT WHOSE (REF, NEEDS) MATCHES THE LAST ONE KEPT
       DEDUP-CHECKLIST-TABLE.
           MOVE 1                            TO WS-CK-WR-IDX.
           MOVE 2                            TO WS-CK-RD-IDX.
           PERFORM DEDUP-SCAN-LOOP THRU DEDUP-SCAN-LOOP-EXIT.
           MOVE WS-CK-WR-IDX                 TO CK-TB-TOT.
       DEDUP-CHECKLIST-TABLE-EXIT.
           EXIT.

      * a run of one or more identical (REF, NEEDS) elements collapses
      * to the one WS-CK-WR-IDX already holds - only a genuinely new
      * pair triggers the write-idx advance and the element copy
       DEDUP-SCAN-LOOP.
           IF WS-CK-RD-IDX > CK-TB-TOT
              GO TO DEDUP-SCAN-LOOP-EXIT
           END-IF.
           IF CK-TB-REF (WS-CK-RD-IDX) NOT = CK-TB-REF (WS-CK-WR-IDX)
              OR CK-TB-NEEDS (WS-CK-RD-IDX) NOT =
                 CK-TB-NEEDS (WS-CK-WR-IDX)
              ADD 1                          TO WS-CK-WR-IDX
              MOVE CK-TB-EL (WS-CK-RD-IDX)   TO CK-TB-EL (WS-CK-WR-IDX)
           END-IF.
           ADD 1                             TO WS-CK-RD-IDX.
           GO TO DEDUP-SCAN-LOOP.
       DEDUP-SCAN-LOOP-EXIT.
           EXIT.

      * spools the sorted, deduped table out to CHECKLIST-OUT one
      * row at a time - runs after DEDUP-CHECKLIST-TABLE so CK-TB-TOT
      * already reflects the compacted count, not the raw hit count
       WRITE-CHECKLIST-RECORDS.
           MOVE 1                            TO CK-TB-IDX.
           PERFORM WRITE-ONE-CHECKLIST-RECORD
              UNTIL CK-TB-IDX > CK-TB-TOT.

      * moves one table row into the CHECKLIST-OUT record layout
      * and writes it
       WRITE-ONE-CHECKLIST-RECORD.
           MOVE CK-TB-REF (CK-TB-IDX)         TO CK-CO-REF.
           MOVE CK-TB-NEEDS (CK-TB-IDX)       TO CK-CO-NEEDS.
           MOVE CK-TB-SUGGESTED (CK-TB-IDX)   TO CK-CO-SUGGESTED.
           MOVE CK-TB-WITNESSES (CK-TB-IDX)   TO CK-CO-WITNESSES.
           WRITE CK-CO-RECORD.
           IF NOT CO-OK
              DISPLAY 'CHECKLIST-OUT WRITE ERROR - FS: ' CO-FS
              PERFORM RAISE-ERROR
           END-IF.
           SET CK-TB-IDX UP BY 1.

      *
       RAISE-ERROR.
           MOVE 8                            TO RETURN-CODE.
           GOBACK.
