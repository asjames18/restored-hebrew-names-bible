      * **++ KVRMCK - checklist record and in-memory checklist table
      * Fixed 150 byte external format for CHECKLIST-OUT, dimensioned
      * exactly to spec (no filler byte to spare).  The table area
      * is working storage and carries the shop's usual filler.
       01  CK-:X:-RECORD.
           03  CK-:X:-REF               PIC X(30).
           03  CK-:X:-NEEDS             PIC X(30).
           03  CK-:X:-SUGGESTED         PIC X(60).
           03  CK-:X:-WITNESSES         PIC X(30).
      *
      * checklist table - accumulated by KVR005 across the run and
      * sorted by reference before it is written to CHECKLIST-OUT
       01  CK-TABLE-AREA.
           03  CK-TB-TOT             PIC 9(05) COMP VALUE ZERO.
           03  CK-TB-LIST.
               05  CK-TB-EL OCCURS 0 TO 9999 TIMES
                       DEPENDING ON CK-TB-TOT
                       ASCENDING KEY IS CK-TB-REF
                       INDEXED BY CK-TB-IDX.
                   10  CK-TB-REF         PIC X(30).
                   10  CK-TB-NEEDS       PIC X(30).
                   10  CK-TB-SUGGESTED   PIC X(60).
                   10  CK-TB-WITNESSES   PIC X(30).
                   10  FILLER            PIC X(08).
