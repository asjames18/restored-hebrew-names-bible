      * **++ KVRMVR - KJV verse record (fixed 426 bytes)
      * Used for the working Bible (VERSE-IN/VERSE-OUT) and for the
      * two witness Bibles (CEPHER-IN, DABAR-IN) - same layout, the
      * REPLACING suffix keeps each FD's record name unique.
       01  VR-:X:-RECORD.
           03  VR-:X:-BOOK              PIC X(20).
           03  VR-:X:-CHAPTER           PIC 9(03).
           03  VR-:X:-VERSE             PIC 9(03).
           03  VR-:X:-TEXT              PIC X(400).
      * no filler pad - the 426 byte record is the shop's external
      * tape format for this job and every byte is spoken for
