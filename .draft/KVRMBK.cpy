      * **++ KVRMBK - canonical book table for the restored-names job
      * 66 books in fixed KJV order.  Table is a compile-time
      * constant, loaded as FILLER literals then REDEFINED as a
      * search table.  09/14/01 REQ K-0172 (LS) widened each entry
      * from 24 to 44 bytes to carry a title-case display form
      * alongside the upper-case search form - KVR004 was handing
      * BK-NAME straight back to callers, so VERSE-OUT was coming out
      * all upper-case where the spec wants "Genesis", not "GENESIS".
      * each book now occupies three FILLER lines:
      *   line 1 - upper-case name,   20 bytes, space padded
      *   line 2 - title-case name,   20 bytes, space padded
      *   line 3 - seq number (3) + testament flag (1) = 4 bytes
      * the three lines together are one BK-ENTRY occurrence below.
       01  BK-CONSTANT-TABLE.
           05 FILLER PIC X(20) VALUE 'GENESIS             '.
           05 FILLER PIC X(20) VALUE 'Genesis             '.
           05 FILLER PIC X(04) VALUE '001O'.
           05 FILLER PIC X(20) VALUE 'EXODUS              '.
           05 FILLER PIC X(20) VALUE 'Exodus              '.
           05 FILLER PIC X(04) VALUE '002O'.
           05 FILLER PIC X(20) VALUE 'LEVITICUS           '.
           05 FILLER PIC X(20) VALUE 'Leviticus           '.
           05 FILLER PIC X(04) VALUE '003O'.
           05 FILLER PIC X(20) VALUE 'NUMBERS             '.
           05 FILLER PIC X(20) VALUE 'Numbers             '.
           05 FILLER PIC X(04) VALUE '004O'.
           05 FILLER PIC X(20) VALUE 'DEUTERONOMY         '.
           05 FILLER PIC X(20) VALUE 'Deuteronomy         '.
           05 FILLER PIC X(04) VALUE '005O'.
           05 FILLER PIC X(20) VALUE 'JOSHUA              '.
           05 FILLER PIC X(20) VALUE 'Joshua              '.
           05 FILLER PIC X(04) VALUE '006O'.
           05 FILLER PIC X(20) VALUE 'JUDGES              '.
           05 FILLER PIC X(20) VALUE 'Judges              '.
           05 FILLER PIC X(04) VALUE '007O'.
           05 FILLER PIC X(20) VALUE 'RUTH                '.
           05 FILLER PIC X(20) VALUE 'Ruth                '.
           05 FILLER PIC X(04) VALUE '008O'.
           05 FILLER PIC X(20) VALUE '1 SAMUEL            '.
           05 FILLER PIC X(20) VALUE '1 Samuel            '.
           05 FILLER PIC X(04) VALUE '009O'.
           05 FILLER PIC X(20) VALUE '2 SAMUEL            '.
           05 FILLER PIC X(20) VALUE '2 Samuel            '.
           05 FILLER PIC X(04) VALUE '010O'.
           05 FILLER PIC X(20) VALUE '1 KINGS             '.
           05 FILLER PIC X(20) VALUE '1 Kings             '.
           05 FILLER PIC X(04) VALUE '011O'.
           05 FILLER PIC X(20) VALUE '2 KINGS             '.
           05 FILLER PIC X(20) VALUE '2 Kings             '.
           05 FILLER PIC X(04) VALUE '012O'.
           05 FILLER PIC X(20) VALUE '1 CHRONICLES        '.
           05 FILLER PIC X(20) VALUE '1 Chronicles        '.
           05 FILLER PIC X(04) VALUE '013O'.
           05 FILLER PIC X(20) VALUE '2 CHRONICLES        '.
           05 FILLER PIC X(20) VALUE '2 Chronicles        '.
           05 FILLER PIC X(04) VALUE '014O'.
           05 FILLER PIC X(20) VALUE 'EZRA                '.
           05 FILLER PIC X(20) VALUE 'Ezra                '.
           05 FILLER PIC X(04) VALUE '015O'.
           05 FILLER PIC X(20) VALUE 'NEHEMIAH            '.
           05 FILLER PIC X(20) VALUE 'Nehemiah            '.
           05 FILLER PIC X(04) VALUE '016O'.
           05 FILLER PIC X(20) VALUE 'ESTHER              '.
           05 FILLER PIC X(20) VALUE 'Esther              '.
           05 FILLER PIC X(04) VALUE '017O'.
           05 FILLER PIC X(20) VALUE 'JOB                 '.
           05 FILLER PIC X(20) VALUE 'Job                 '.
           05 FILLER PIC X(04) VALUE '018O'.
           05 FILLER PIC X(20) VALUE 'PSALMS              '.
           05 FILLER PIC X(20) VALUE 'Psalms              '.
           05 FILLER PIC X(04) VALUE '019O'.
           05 FILLER PIC X(20) VALUE 'PROVERBS            '.
           05 FILLER PIC X(20) VALUE 'Proverbs            '.
           05 FILLER PIC X(04) VALUE '020O'.
           05 FILLER PIC X(20) VALUE 'ECCLESIASTES        '.
           05 FILLER PIC X(20) VALUE 'Ecclesiastes        '.
           05 FILLER PIC X(04) VALUE '021O'.
           05 FILLER PIC X(20) VALUE 'SONG OF SOLOMON     '.
           05 FILLER PIC X(20) VALUE 'Song of Solomon     '.
           05 FILLER PIC X(04) VALUE '022O'.
           05 FILLER PIC X(20) VALUE 'ISAIAH              '.
           05 FILLER PIC X(20) VALUE 'Isaiah              '.
           05 FILLER PIC X(04) VALUE '023O'.
           05 FILLER PIC X(20) VALUE 'JEREMIAH            '.
           05 FILLER PIC X(20) VALUE 'Jeremiah            '.
           05 FILLER PIC X(04) VALUE '024O'.
           05 FILLER PIC X(20) VALUE 'LAMENTATIONS        '.
           05 FILLER PIC X(20) VALUE 'Lamentations        '.
           05 FILLER PIC X(04) VALUE '025O'.
           05 FILLER PIC X(20) VALUE 'EZEKIEL             '.
           05 FILLER PIC X(20) VALUE 'Ezekiel             '.
           05 FILLER PIC X(04) VALUE '026O'.
           05 FILLER PIC X(20) VALUE 'DANIEL              '.
           05 FILLER PIC X(20) VALUE 'Daniel              '.
           05 FILLER PIC X(04) VALUE '027O'.
           05 FILLER PIC X(20) VALUE 'HOSEA               '.
           05 FILLER PIC X(20) VALUE 'Hosea               '.
           05 FILLER PIC X(04) VALUE '028O'.
           05 FILLER PIC X(20) VALUE 'JOEL                '.
           05 FILLER PIC X(20) VALUE 'Joel                '.
           05 FILLER PIC X(04) VALUE '029O'.
           05 FILLER PIC X(20) VALUE 'AMOS                '.
           05 FILLER PIC X(20) VALUE 'Amos                '.
           05 FILLER PIC X(04) VALUE '030O'.
           05 FILLER PIC X(20) VALUE 'OBADIAH             '.
           05 FILLER PIC X(20) VALUE 'Obadiah             '.
           05 FILLER PIC X(04) VALUE '031O'.
           05 FILLER PIC X(20) VALUE 'JONAH               '.
           05 FILLER PIC X(20) VALUE 'Jonah               '.
           05 FILLER PIC X(04) VALUE '032O'.
           05 FILLER PIC X(20) VALUE 'MICAH               '.
           05 FILLER PIC X(20) VALUE 'Micah               '.
           05 FILLER PIC X(04) VALUE '033O'.
           05 FILLER PIC X(20) VALUE 'NAHUM               '.
           05 FILLER PIC X(20) VALUE 'Nahum               '.
           05 FILLER PIC X(04) VALUE '034O'.
           05 FILLER PIC X(20) VALUE 'HABAKKUK            '.
           05 FILLER PIC X(20) VALUE 'Habakkuk            '.
           05 FILLER PIC X(04) VALUE '035O'.
           05 FILLER PIC X(20) VALUE 'ZEPHANIAH           '.
           05 FILLER PIC X(20) VALUE 'Zephaniah           '.
           05 FILLER PIC X(04) VALUE '036O'.
           05 FILLER PIC X(20) VALUE 'HAGGAI              '.
           05 FILLER PIC X(20) VALUE 'Haggai              '.
           05 FILLER PIC X(04) VALUE '037O'.
           05 FILLER PIC X(20) VALUE 'ZECHARIAH           '.
           05 FILLER PIC X(20) VALUE 'Zechariah           '.
           05 FILLER PIC X(04) VALUE '038O'.
           05 FILLER PIC X(20) VALUE 'MALACHI             '.
           05 FILLER PIC X(20) VALUE 'Malachi             '.
           05 FILLER PIC X(04) VALUE '039O'.
           05 FILLER PIC X(20) VALUE 'MATTHEW             '.
           05 FILLER PIC X(20) VALUE 'Matthew             '.
           05 FILLER PIC X(04) VALUE '040N'.
           05 FILLER PIC X(20) VALUE 'MARK                '.
           05 FILLER PIC X(20) VALUE 'Mark                '.
           05 FILLER PIC X(04) VALUE '041N'.
           05 FILLER PIC X(20) VALUE 'LUKE                '.
           05 FILLER PIC X(20) VALUE 'Luke                '.
           05 FILLER PIC X(04) VALUE '042N'.
           05 FILLER PIC X(20) VALUE 'JOHN                '.
           05 FILLER PIC X(20) VALUE 'John                '.
           05 FILLER PIC X(04) VALUE '043N'.
           05 FILLER PIC X(20) VALUE 'ACTS                '.
           05 FILLER PIC X(20) VALUE 'Acts                '.
           05 FILLER PIC X(04) VALUE '044N'.
           05 FILLER PIC X(20) VALUE 'ROMANS              '.
           05 FILLER PIC X(20) VALUE 'Romans              '.
           05 FILLER PIC X(04) VALUE '045N'.
           05 FILLER PIC X(20) VALUE '1 CORINTHIANS       '.
           05 FILLER PIC X(20) VALUE '1 Corinthians       '.
           05 FILLER PIC X(04) VALUE '046N'.
           05 FILLER PIC X(20) VALUE '2 CORINTHIANS       '.
           05 FILLER PIC X(20) VALUE '2 Corinthians       '.
           05 FILLER PIC X(04) VALUE '047N'.
           05 FILLER PIC X(20) VALUE 'GALATIANS           '.
           05 FILLER PIC X(20) VALUE 'Galatians           '.
           05 FILLER PIC X(04) VALUE '048N'.
           05 FILLER PIC X(20) VALUE 'EPHESIANS           '.
           05 FILLER PIC X(20) VALUE 'Ephesians           '.
           05 FILLER PIC X(04) VALUE '049N'.
           05 FILLER PIC X(20) VALUE 'PHILIPPIANS         '.
           05 FILLER PIC X(20) VALUE 'Philippians         '.
           05 FILLER PIC X(04) VALUE '050N'.
           05 FILLER PIC X(20) VALUE 'COLOSSIANS          '.
           05 FILLER PIC X(20) VALUE 'Colossians          '.
           05 FILLER PIC X(04) VALUE '051N'.
           05 FILLER PIC X(20) VALUE '1 THESSALONIANS     '.
           05 FILLER PIC X(20) VALUE '1 Thessalonians     '.
           05 FILLER PIC X(04) VALUE '052N'.
           05 FILLER PIC X(20) VALUE '2 THESSALONIANS     '.
           05 FILLER PIC X(20) VALUE '2 Thessalonians     '.
           05 FILLER PIC X(04) VALUE '053N'.
           05 FILLER PIC X(20) VALUE '1 TIMOTHY           '.
           05 FILLER PIC X(20) VALUE '1 Timothy           '.
           05 FILLER PIC X(04) VALUE '054N'.
           05 FILLER PIC X(20) VALUE '2 TIMOTHY           '.
           05 FILLER PIC X(20) VALUE '2 Timothy           '.
           05 FILLER PIC X(04) VALUE '055N'.
           05 FILLER PIC X(20) VALUE 'TITUS               '.
           05 FILLER PIC X(20) VALUE 'Titus               '.
           05 FILLER PIC X(04) VALUE '056N'.
           05 FILLER PIC X(20) VALUE 'PHILEMON            '.
           05 FILLER PIC X(20) VALUE 'Philemon            '.
           05 FILLER PIC X(04) VALUE '057N'.
           05 FILLER PIC X(20) VALUE 'HEBREWS             '.
           05 FILLER PIC X(20) VALUE 'Hebrews             '.
           05 FILLER PIC X(04) VALUE '058N'.
           05 FILLER PIC X(20) VALUE 'JAMES               '.
           05 FILLER PIC X(20) VALUE 'James               '.
           05 FILLER PIC X(04) VALUE '059N'.
           05 FILLER PIC X(20) VALUE '1 PETER             '.
           05 FILLER PIC X(20) VALUE '1 Peter             '.
           05 FILLER PIC X(04) VALUE '060N'.
           05 FILLER PIC X(20) VALUE '2 PETER             '.
           05 FILLER PIC X(20) VALUE '2 Peter             '.
           05 FILLER PIC X(04) VALUE '061N'.
           05 FILLER PIC X(20) VALUE '1 JOHN              '.
           05 FILLER PIC X(20) VALUE '1 John              '.
           05 FILLER PIC X(04) VALUE '062N'.
           05 FILLER PIC X(20) VALUE '2 JOHN              '.
           05 FILLER PIC X(20) VALUE '2 John              '.
           05 FILLER PIC X(04) VALUE '063N'.
           05 FILLER PIC X(20) VALUE '3 JOHN              '.
           05 FILLER PIC X(20) VALUE '3 John              '.
           05 FILLER PIC X(04) VALUE '064N'.
           05 FILLER PIC X(20) VALUE 'JUDE                '.
           05 FILLER PIC X(20) VALUE 'Jude                '.
           05 FILLER PIC X(04) VALUE '065N'.
           05 FILLER PIC X(20) VALUE 'REVELATION          '.
           05 FILLER PIC X(20) VALUE 'Revelation          '.
           05 FILLER PIC X(04) VALUE '066N'.
      *
       01  BK-TABLE REDEFINES BK-CONSTANT-TABLE.
           05  BK-ENTRY OCCURS 66 TIMES INDEXED BY BK-IDX.
               10  BK-NAME                  PIC X(20).
               10  BK-DISPLAY-NAME          PIC X(20).
               10  BK-SEQ                   PIC 9(03).
               10  BK-TESTAMENT             PIC X(01).
                   88  BK-OLD-TESTAMENT           VALUE 'O'.
                   88  BK-NEW-TESTAMENT           VALUE 'N'.
      *
      * **++ fallback for a book name with no canonical match -
      * **++ sorts to the end of the Bible and is treated as not-OT
       01  BK-UNKNOWN-SEQ                    PIC 9(03) VALUE 999.
       01  BK-UNKNOWN-TESTAMENT              PIC X(01) VALUE 'N'.
