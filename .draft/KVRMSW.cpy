      * **++ AREA PER SELEZIONE DELLE MODALITA' DI CONVERSIONE
      * (run-time mode switches read from the parameter card at
      * 1000-INIZIO and tested throughout KVR002/KVR003).  KV-SW-
      * SHORT-NAME is 3-valued, not a simple Y/N flag - see the
      * 88's below.
       01  KV-SWITCH-AREA.
           03  KV-RUN-SWITCHES        PIC X(08)     VALUE SPACE.
           03  FILLER REDEFINES KV-RUN-SWITCHES.
               05  KV-SW-SHORT-NAME       PIC X(01).
                   88  KV-SHORT-NAME-OFF         VALUE 'O'.
                   88  KV-SHORT-NAME-ALWAYS      VALUE 'A'.
                   88  KV-SHORT-NAME-WITNESSED   VALUE 'W'.
               05  KV-SW-ENFORCE-WIT      PIC X(01).
                   88  KV-ENFORCE-WITNESSES      VALUE 'Y'.
                   88  KV-IGNORE-WITNESSES       VALUE 'N'.
               05  KV-SW-HALLELUJAH       PIC X(01).
                   88  KV-HEURISTIC-ON           VALUE 'Y'.
                   88  KV-HEURISTIC-OFF          VALUE 'N'.
               05  KV-SW-STRICT-LORD      PIC X(01).
                   88  KV-STRICT-LORD-MODE       VALUE 'Y'.
                   88  KV-ADON-LORD-MODE         VALUE 'N'.
               05  FILLER                 PIC X(04).
