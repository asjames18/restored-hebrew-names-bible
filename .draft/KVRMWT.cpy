      * **++ AREA CONFRONTO TESTIMONI (witness-text compare area)
      * Holds the current verse's text from each witness Bible and
      * the divine-name presence matrix KVR006 builds from them.
      * The table view (WT-SOURCE-FLAGS) lets KVR006 loop the six
      * names by index; the redefined named view is what the
      * suggestion paragraphs test directly.
       01  WT-WITNESS-AREA.
           03  WT-TEXT-CEPHER            PIC X(400).
           03  WT-TEXT-DABAR             PIC X(400).
           03  WT-NAME-FLAGS.
               05  WT-SOURCE-FLAGS OCCURS 2 TIMES
                           INDEXED BY WT-SRC-IDX.
                   10  WT-NAME-FLAG OCCURS 6 TIMES
                           INDEXED BY WT-NAME-IDX
                           PIC X(01).
           03  FILLER REDEFINES WT-NAME-FLAGS.
               05  WT-CEPHER-NAMES.
                   10  WT-C-YAHUAH           PIC X(01).
                       88  WT-C-HAS-YAHUAH        VALUE 'Y'.
                   10  WT-C-YAH              PIC X(01).
                       88  WT-C-HAS-YAH           VALUE 'Y'.
                   10  WT-C-ELOHIYM          PIC X(01).
                       88  WT-C-HAS-ELOHIYM       VALUE 'Y'.
                   10  WT-C-YAHUSHA          PIC X(01).
                       88  WT-C-HAS-YAHUSHA       VALUE 'Y'.
                   10  WT-C-MASHIACH         PIC X(01).
                       88  WT-C-HAS-MASHIACH      VALUE 'Y'.
                   10  WT-C-RUACH            PIC X(01).
                       88  WT-C-HAS-RUACH         VALUE 'Y'.
               05  WT-DABAR-NAMES.
                   10  WT-D-YAHUAH           PIC X(01).
                       88  WT-D-HAS-YAHUAH        VALUE 'Y'.
                   10  WT-D-YAH              PIC X(01).
                       88  WT-D-HAS-YAH           VALUE 'Y'.
                   10  WT-D-ELOHIYM          PIC X(01).
                       88  WT-D-HAS-ELOHIYM       VALUE 'Y'.
                   10  WT-D-YAHUSHA          PIC X(01).
                       88  WT-D-HAS-YAHUSHA       VALUE 'Y'.
                   10  WT-D-MASHIACH         PIC X(01).
                       88  WT-D-HAS-MASHIACH      VALUE 'Y'.
                   10  WT-D-RUACH            PIC X(01).
                       88  WT-D-HAS-RUACH         VALUE 'Y'.
           03  FILLER                    PIC X(08).
