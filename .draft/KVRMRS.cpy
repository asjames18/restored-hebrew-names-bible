      * **++ AREA RISULTATO (return-code area, this shop's MR copy
      * member) - threaded by LINKAGE from KVR001 down through
      * KVR002 and KVR003 so every level of the CALL chain can post
      * its own outcome and running report counts to the caller.
       01  KV-RESULT-AREA.
           03  KV-RESULT                 PIC S9(4) COMP VALUE ZERO.
               88  KV-RESULT-OK                  VALUE ZERO.
               88  KV-RESULT-OVERRIDE-USED       VALUE 10.
               88  KV-RESULT-RULE-CHANGED        VALUE 11.
               88  KV-RESULT-UNKNOWN-BOOK        VALUE 12.
               88  KV-RESULT-AMBIGUOUS-LORD      VALUE 13.
           03  KV-DESCRIPTION             PIC X(60)  VALUE SPACE.
           03  KV-POSITION                PIC 9(05) COMP VALUE ZERO.
           03  FILLER                     PIC X(08).
      *
      * running totals for the conversion report - accumulated in
      * KVR001 working storage, bumped by KVR002/KVR003/KVR004 as
      * each verse is processed
       01  KV-REPORT-TOTALS.
           03  RPT-TOTAL-VERSES           PIC 9(06) COMP VALUE ZERO.
           03  RPT-BOOKS                  PIC 9(03) COMP VALUE ZERO.
           03  RPT-CHAPTERS               PIC 9(05) COMP VALUE ZERO.
           03  RPT-OVERRIDES              PIC 9(06) COMP VALUE ZERO.
           03  RPT-AMBIG-LORDS            PIC 9(06) COMP VALUE ZERO.
           03  RPT-HEURISTIC              PIC 9(06) COMP VALUE ZERO.
           03  RPT-CHANGED                PIC 9(06) COMP VALUE ZERO.
           03  FILLER                     PIC X(08).
