      CBL OPT(2)
       IDENTIFICATION DIVISION.
       PROGRAM-ID.  KVR002.
       AUTHOR.      R. WHITFIELD.
       INSTALLATION. MERIDIAN DATA SVCS.
       DATE-WRITTEN. 02/03/86.
       DATE-COMPILED.
       SECURITY.    CONFIDENTIAL - INTERNAL USE ONLY.
      *----------------------------------------------------------------
      * KVR002
      * **++ CONVERTER - per verse conversion driver.  Builds the
      *      verse key, tests the override table KVR001 loaded at
      *      1000-INIZIO for an eligible override, applies it if the
      *      witness gate clears, else hands the verse off to the
      *      RULES chain in KVR003.
      *----------------------------------------------------------------
      * CHANGE LOG
      *----------------------------------------------------------------
      * 02/03/86 RW  REQ K-0003 ORIGINAL OVERRIDE GATE / RULES HAND
      *              OFF LOGIC.
      * 04/28/86 RW  REQ K-0011 VERSE KEY NOW STRIPS LEADING ZEROS
      *              FROM CHAPTER/VERSE PER OVERRIDE FILE FORMAT.
      * 02/17/89 LS  REQ K-0051 ENFORCE-WITNESSES GATE ADDED.
      * 03/30/92 LS  REQ K-0083 WITNESSED SHORT-NAME GATE ADDED FOR
      *              STANDALONE YAH REPLACEMENTS - REQUIRES BOTH
      *              CEPHER AND DABAR-YAHUAH WITNESSES.
      * 07/12/94 TO  REQ K-0105 MULTIPLE TOKEN OVERRIDE RECORDS FOR
      *              THE SAME VERSE NOW ALL APPLY, IN FILE ORDER.
      * 08/03/98 MC  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS
      *              PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.
      * 06/22/00 LS  REQ K-0165 CHECK-BARE-YAH SCAN WAS STOPPING ONE
      *              BYTE SHORT OF THE END OF THE 400-BYTE OVERRIDE
      *              REPLACEMENT TEXT - A TRAILING "YAH" COULD BE
      *              MISSED.
      *----------------------------------------------------------------
       ENVIRONMENT DIVISION.
      *
       CONFIGURATION SECTION.
       SOURCE-COMPUTER.    IBM-370.
       OBJECT-COMPUTER.    IBM-370.
       SPECIAL-NAMES.
           CLASS ALPHA-CHAR IS 'A' THRU 'Z', 'a' THRU 'z'.
      *
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
      **
       DATA DIVISION.
      *
       FILE SECTION.
      *
       WORKING-STORAGE SECTION.
      *
      * WK-LITERALS - THE ONE SUBPROGRAM THIS PROGRAM CALLS BY NAME.
       01  WK-LITERALS.
           03  CC-RULES-PGM           PIC X(08)   VALUE 'KVR003'.
           03  FILLER                 PIC X(04).
      *
      * WS-KEY-AREA HOLDS THE WORKING FIELDS BUILD-VERSE-KEY USES TO
      * ASSEMBLE THE "BOOK CHAPTER:VERSE" TEXT KEY - A DUPLICATE OF
      * KVR001'S OWN COPY OF THE SAME LOGIC (EACH PROGRAM KEEPS ITS
      * OWN WORKING STORAGE, PER HOUSE PRACTICE).
       01  WS-KEY-AREA.
           03  WS-BOOK-TRIM           PIC X(20)   VALUE SPACE.
           03  WS-BOOK-TRIM-R REDEFINES WS-BOOK-TRIM.
               05  WS-BT-CHAR OCCURS 20 TIMES     PIC X(01).
           03  WS-EDIT-NUM            PIC ZZ9.
           03  WS-VERSE-KEY           PIC X(28)   VALUE SPACE.
           03  FILLER                 PIC X(04).
      *
      * WS-SCAN-VARS - SUBSCRIPTS AND LENGTH COUNTERS SHARED ACROSS
      * THE KEY-BUILD, OVERRIDE-GROUP-WALK AND TOKEN-SCAN PARAGRAPHS.
       01  WS-SCAN-VARS.
      *        BYTE POSITION IN WS-CUR-TEXT DURING TOKEN-SCAN-LOOP
           03  WS-POS                 PIC 9(03) COMP VALUE ZERO.
      *        BYTE POSITION IN WS-NEW-TEXT DURING TOKEN-SCAN-LOOP
           03  WS-OUT-POS             PIC 9(03) COMP VALUE ZERO.
           03  WS-BOOK-LEN            PIC 9(02) COMP VALUE ZERO.
           03  WS-KEY-POS             PIC 9(02) COMP VALUE ZERO.
      *        SUBSCRIPT INTO OV-TB-EL WHILE WALKING A GROUP OF
      *        OVERRIDE ROWS THAT SHARE ONE VERSE KEY
           03  WS-SCAN-IDX            PIC 9(04) COMP VALUE ZERO.
      *        COUNT OF 'YAHUAH' OCCURRENCES, USED BY CHECK-BARE-YAH
      *        TO RULE OUT A "BARE" YAH THAT IS REALLY PART OF THE
      *        FULLER NAME
           03  WS-HUAH-COUNT          PIC 9(03) COMP VALUE ZERO.
           03  WS-LIT-SEARCH-LEN      PIC 9(02) COMP VALUE ZERO.
           03  WS-LIT-REPL-LEN        PIC 9(03) COMP VALUE ZERO.
           03  FILLER                 PIC X(08).
      *
      * WS-LIT-AREA HOLDS THE TRIMMED SEARCH/REPLACE LITERALS FOR
      * THE CURRENT TOKEN OVERRIDE - TRIMMED SO THE WHOLE-WORD SCAN
      * IN APPLY-TOKEN-OVERRIDE DOES NOT COMPARE TRAILING SPACES.
       01  WS-LIT-AREA.
           03  WS-LIT-SEARCH          PIC X(30)   VALUE SPACE.
           03  WS-LIT-REPL            PIC X(400)  VALUE SPACE.
      *
      * WS-NEW-TEXT/WS-CUR-TEXT ARE 500 BYTES, NOT 400, BECAUSE A
      * SINGLE TOKEN OVERRIDE CAN LENGTHEN THE VERSE (A SHORT NAME
      * REPLACED BY A LONGER RESTORED ONE) - THE CHARACTER-ARRAY
      * REDEFINES LET TOKEN-COPY-CHAR MOVE ONE BYTE AT A TIME.
       01  WS-NEW-TEXT                PIC X(500)  VALUE SPACE.
       01  WS-NEW-TEXT-R REDEFINES WS-NEW-TEXT.
           03  WS-NEW-CHAR OCCURS 500 TIMES        PIC X(01).
       01  WS-CUR-TEXT                PIC X(500)  VALUE SPACE.
       01  WS-CUR-TEXT-R REDEFINES WS-CUR-TEXT.
           03  WS-CUR-CHAR OCCURS 500 TIMES        PIC X(01).
      *
      * FOUR ONE-BYTE SWITCHES CARRY THE OVERRIDE GATE'S STATE
      * THROUGH BEGIN, RUN-OVERRIDE-GROUP AND THEIR SUBORDINATE
      * PARAGRAPHS - SET 'N' AT THE TOP OF EACH VERSE, TESTED VIA
      * THEIR 88-LEVELS.
       01  WS-OVERRIDE-SW             PIC X(01)   VALUE 'N'.
           88  WS-OVERRIDE-FOUND             VALUE 'Y'.
       01  WS-OVERRIDE-APPLIED-SW     PIC X(01)   VALUE 'N'.
           88  WS-OVERRIDE-APPLIED           VALUE 'Y'.
       01  WS-ELIGIBLE-SW             PIC X(01)   VALUE 'N'.
           88  WS-OVERRIDE-ELIGIBLE          VALUE 'Y'.
       01  WS-CONTAINS-YAH-SW         PIC X(01)   VALUE 'N'.
           88  WS-REPL-HAS-BARE-YAH           VALUE 'Y'.
      *
       LOCAL-STORAGE SECTION.
      **
      * LINKAGE SECTION - CV-VERSE-* IS THE ONE-VERSE PARAMETER SET
      * PASSED BY KVR001; THE FOUR COPYBOOKS BELOW ARE THE SAME
      * SWITCH/OVERRIDE-TABLE/RESULT/TOTALS AREAS KVR001 OWNS,
      * PASSED THROUGH UNCHANGED SO KVR003 CAN SEE THEM TOO.
       LINKAGE SECTION.
       01  CV-VERSE-BOOK              PIC X(20).
       01  CV-VERSE-CHAPTER           PIC 9(03).
       01  CV-VERSE-VERSE             PIC 9(03).
       01  CV-VERSE-TEXT              PIC X(400).
       COPY KVRMSW.
       COPY KVRMOV REPLACING ==:X:== BY ==WK==.
       COPY KVRMOT.
       COPY KVRMRS.
      **
       PROCEDURE DIVISION USING CV-VERSE-BOOK
                                CV-VERSE-CHAPTER
                                CV-VERSE-VERSE
                                CV-VERSE-TEXT
                                KV-SWITCH-AREA
                                OV-TABLE-AREA
                                KV-RESULT-AREA
                                KV-REPORT-TOTALS.
      *----------------------------------------------------------------
      * BEGIN IS THE ENTRY POINT - ONE CALL PER VERSE.  BUILDS THE
      * KEY, LOOKS FOR AN OVERRIDE, AND IF NONE APPLIED, FALLS
      * THROUGH TO THE RULES CHAIN IN KVR003.  KV-RESULT IS RESET TO
      * ZERO ON EVERY CALL SO A FLAG SET FOR A PRIOR VERSE NEVER
      * LEAKS INTO THE NEXT ONE.
      *----------------------------------------------------------------
       BEGIN.
           MOVE ZERO                       TO KV-RESULT.
           MOVE 'N'                        TO WS-OVERRIDE-APPLIED-SW.

           PERFORM BUILD-VERSE-KEY.
           PERFORM LOOKUP-OVERRIDE.

           IF WS-OVERRIDE-FOUND
              PERFORM RUN-OVERRIDE-GROUP
           END-IF.

      *        A FULL-TEXT OVERRIDE OR AN ELIGIBLE TOKEN OVERRIDE
      *        REPLACES THE RULES CHAIN ENTIRELY FOR THIS VERSE -
      *        THE TWO ARE MUTUALLY EXCLUSIVE, NEVER BOTH APPLIED
           IF NOT WS-OVERRIDE-APPLIED
              CALL CC-RULES-PGM USING CV-VERSE-TEXT
                                      KV-SWITCH-AREA
                                      KV-RESULT-AREA
                                      KV-REPORT-TOTALS
           ELSE
              SET KV-RESULT-OVERRIDE-USED    TO TRUE
              ADD 1 TO RPT-OVERRIDES
           END-IF.

           GOBACK.

      *----------------------------------------------------------------
      * VERSE KEY IS "BOOK CHAPTER:VERSE" - CHAPTER AND VERSE CARRY
      * NO LEADING ZEROS, PER THE OVERRIDE FILE KEY FORMAT
      *----------------------------------------------------------------
       BUILD-VERSE-KEY.
           MOVE CV-VERSE-BOOK               TO WS-BOOK-TRIM.
           PERFORM FIND-BOOK-TRIM-LEN THRU FIND-BOOK-TRIM-LEN-EXIT.
           MOVE SPACE                        TO WS-VERSE-KEY.
           MOVE 1                            TO WS-KEY-POS.
           STRING WS-BOOK-TRIM (1:WS-BOOK-LEN)  DELIMITED BY SIZE
                  ' '                          DELIMITED BY SIZE
             INTO WS-VERSE-KEY
             POINTER WS-KEY-POS
           END-STRING.
           MOVE CV-VERSE-CHAPTER             TO WS-EDIT-NUM.
           PERFORM APPEND-EDITED-NUMBER THRU APPEND-EDITED-NUMBER-EXIT.
           STRING ':'                          DELIMITED BY SIZE
             INTO WS-VERSE-KEY
             POINTER WS-KEY-POS
           END-STRING.
           MOVE CV-VERSE-VERSE                TO WS-EDIT-NUM.
           PERFORM APPEND-EDITED-NUMBER THRU APPEND-EDITED-NUMBER-EXIT.

      *
       FIND-BOOK-TRIM-LEN.
           MOVE 20                           TO WS-BOOK-LEN.
       FIND-BOOK-TRIM-LEN-LOOP.
           IF WS-BOOK-LEN = ZERO
              GO TO FIND-BOOK-TRIM-LEN-EXIT
           END-IF.
           IF WS-BOOK-TRIM (WS-BOOK-LEN:1) NOT = SPACE
              GO TO FIND-BOOK-TRIM-LEN-EXIT
           END-IF.
           SUBTRACT 1                        FROM WS-BOOK-LEN.
           GO TO FIND-BOOK-TRIM-LEN-LOOP.
       FIND-BOOK-TRIM-LEN-EXIT.
           EXIT.

      *
      * APPENDS THE ZZ9-EDITED WS-EDIT-NUM TO WS-VERSE-KEY, DROPPING
      * THE LEADING BLANKS THE EDIT PICTURE LEAVES BEHIND
       APPEND-EDITED-NUMBER.
           EVALUATE TRUE
              WHEN WS-EDIT-NUM (1:1) NOT = SPACE
                 STRING WS-EDIT-NUM (1:3)   DELIMITED BY SIZE
                   INTO WS-VERSE-KEY POINTER WS-KEY-POS
                 END-STRING
              WHEN WS-EDIT-NUM (2:1) NOT = SPACE
                 STRING WS-EDIT-NUM (2:2)   DELIMITED BY SIZE
                   INTO WS-VERSE-KEY POINTER WS-KEY-POS
                 END-STRING
              WHEN OTHER
                 STRING WS-EDIT-NUM (3:1)   DELIMITED BY SIZE
                   INTO WS-VERSE-KEY POINTER WS-KEY-POS
                 END-STRING
           END-EVALUATE.
       APPEND-EDITED-NUMBER-EXIT.
           EXIT.

      *----------------------------------------------------------------
      * BINARY SEARCH THE OVERRIDE TABLE KVR001 SORTED AT LOAD TIME
      *----------------------------------------------------------------
       LOOKUP-OVERRIDE.
           MOVE 'N'                          TO WS-OVERRIDE-SW.
           IF OV-TB-TOT = ZERO
              GO TO LOOKUP-OVERRIDE-EXIT
           END-IF.
           SEARCH ALL OV-TB-EL
              AT END
                 MOVE 'N'                    TO WS-OVERRIDE-SW
              WHEN OV-TB-VKEY (OV-TB-IDX) = WS-VERSE-KEY
                 MOVE 'Y'                    TO WS-OVERRIDE-SW
           END-SEARCH.
       LOOKUP-OVERRIDE-EXIT.
           EXIT.

      *----------------------------------------------------------------
      * OVERRIDE RECORDS SHARING A KEY ARE CONTIGUOUS IN THE SORTED
      * TABLE - WALK THE WHOLE RUN, APPLYING A FULL-TEXT RECORD ON
      * SIGHT OR EVERY ELIGIBLE TOKEN RECORD IN FILE ORDER
      *----------------------------------------------------------------
       RUN-OVERRIDE-GROUP.
           SET WS-SCAN-IDX FROM OV-TB-IDX.
           PERFORM BACK-UP-TO-FIRST-KEY THRU BACK-UP-TO-FIRST-KEY-EXIT.
           PERFORM SCAN-OVERRIDE-GROUP THRU SCAN-OVERRIDE-GROUP-EXIT.

      *
       BACK-UP-TO-FIRST-KEY.
           IF WS-SCAN-IDX = 1
              GO TO BACK-UP-TO-FIRST-KEY-EXIT
           END-IF.
           IF OV-TB-VKEY (WS-SCAN-IDX - 1) NOT = WS-VERSE-KEY
              GO TO BACK-UP-TO-FIRST-KEY-EXIT
           END-IF.
           SUBTRACT 1                        FROM WS-SCAN-IDX.
           GO TO BACK-UP-TO-FIRST-KEY.
       BACK-UP-TO-FIRST-KEY-EXIT.
           EXIT.

      *
       SCAN-OVERRIDE-GROUP.
           IF WS-SCAN-IDX > OV-TB-TOT
              GO TO SCAN-OVERRIDE-GROUP-EXIT
           END-IF.
           IF OV-TB-VKEY (WS-SCAN-IDX) NOT = WS-VERSE-KEY
              GO TO SCAN-OVERRIDE-GROUP-EXIT
           END-IF.
           PERFORM CHECK-OVERRIDE-ELIGIBLE
              THRU CHECK-OVERRIDE-ELIGIBLE-EXIT.
           IF WS-OVERRIDE-ELIGIBLE
      *              TYPE 'F' (FULL TEXT) REPLACES THE WHOLE VERSE
      *              AND STOPS THE SCAN - A FULL-TEXT ROW WINS OVER
      *              ANY OTHER ROWS SHARING THE SAME KEY.  TYPE 'T'
      *              (TOKEN) APPLIES IN PLACE AND THE SCAN CONTINUES
      *              SO MULTIPLE TOKEN ROWS FOR ONE VERSE ALL APPLY,
      *              IN FILE ORDER (REQ K-0105).
              IF OV-TB-TYPE (WS-SCAN-IDX) = 'F'
                 MOVE OV-TB-REPLACEMENT (WS-SCAN-IDX) TO CV-VERSE-TEXT
                 MOVE 'Y'                    TO WS-OVERRIDE-APPLIED-SW
                 GO TO SCAN-OVERRIDE-GROUP-EXIT
              ELSE
                 PERFORM APPLY-TOKEN-OVERRIDE
                    THRU APPLY-TOKEN-OVERRIDE-EXIT
                 MOVE 'Y'                    TO WS-OVERRIDE-APPLIED-SW
              END-IF
           END-IF.
           ADD 1                              TO WS-SCAN-IDX.
           GO TO SCAN-OVERRIDE-GROUP.
       SCAN-OVERRIDE-GROUP-EXIT.
           EXIT.

      * CHECK-OVERRIDE-ELIGIBLE APPLIES THE WITNESS GATE - AN
      * OVERRIDE ROW IS ONLY USABLE IF THE JOB-WIDE ENFORCE-
      * WITNESSES SWITCH IS OFF, OR THE ROW CARRIES AT LEAST ONE
      * WITNESS FLAG.  A SEPARATE, STRICTER TEST APPLIES WHEN THE
      * SHORT-NAME-WITNESSED MODE IS ON AND THE REPLACEMENT TEXT
      * CARRIES A BARE "YAH" - THAT CASE REQUIRES BOTH THE CEPHER
      * AND DABAR WITNESSES, NOT JUST ONE OF THE THREE.
       CHECK-OVERRIDE-ELIGIBLE.
           MOVE 'Y'                          TO WS-ELIGIBLE-SW.
           IF KV-ENFORCE-WITNESSES
              IF OV-TB-WIT-CEPHER (WS-SCAN-IDX) NOT = 'Y' AND
                 OV-TB-WIT-DABAR (WS-SCAN-IDX) NOT = 'Y' AND
                 OV-TB-WIT-KJVTOK (WS-SCAN-IDX) NOT = 'Y'
                 MOVE 'N'                    TO WS-ELIGIBLE-SW
              END-IF
           END-IF.
           IF WS-OVERRIDE-ELIGIBLE AND KV-SHORT-NAME-WITNESSED
              PERFORM CHECK-BARE-YAH THRU CHECK-BARE-YAH-EXIT
              IF WS-REPL-HAS-BARE-YAH
                 IF OV-TB-WIT-CEPHER (WS-SCAN-IDX) NOT = 'Y' OR
                    OV-TB-WIT-DABAR (WS-SCAN-IDX) NOT = 'Y'
                    MOVE 'N'                 TO WS-ELIGIBLE-SW
                 END-IF
              END-IF
           END-IF.
       CHECK-OVERRIDE-ELIGIBLE-EXIT.
           EXIT.

      *
      * TESTS OV-TB-REPLACEMENT FOR A STANDALONE 'YAH' NOT PART OF
      * THE FULLER NAME 'YAHUAH'
       CHECK-BARE-YAH.
           MOVE 'N'                          TO WS-CONTAINS-YAH-SW.
           MOVE ZERO                         TO WS-HUAH-COUNT.
           INSPECT OV-TB-REPLACEMENT (WS-SCAN-IDX)
              TALLYING WS-HUAH-COUNT FOR ALL 'YAHUAH'.
           IF WS-HUAH-COUNT > ZERO
              GO TO CHECK-BARE-YAH-EXIT
           END-IF.
           MOVE 1                            TO WS-POS.
       CHECK-BARE-YAH-LOOP.
           IF WS-POS > 398
              GO TO CHECK-BARE-YAH-EXIT
           END-IF.
           IF OV-TB-REPLACEMENT (WS-SCAN-IDX) (WS-POS:3) = 'YAH'
              IF WS-POS = 1 OR
                 OV-TB-REPLACEMENT (WS-SCAN-IDX) (WS-POS - 1:1)
                    NOT ALPHA-CHAR
                 IF OV-TB-REPLACEMENT (WS-SCAN-IDX) (WS-POS + 3:1)
                    NOT ALPHA-CHAR
                    MOVE 'Y'                 TO WS-CONTAINS-YAH-SW
                    GO TO CHECK-BARE-YAH-EXIT
                 END-IF
              END-IF
           END-IF.
           ADD 1                              TO WS-POS.
           GO TO CHECK-BARE-YAH-LOOP.
       CHECK-BARE-YAH-EXIT.
           EXIT.

      *----------------------------------------------------------------
      * TOKEN OVERRIDE - WHOLE WORD, CASE SENSITIVE, REPLACES EVERY
      * OCCURRENCE OF OV-TB-ORIGINAL WITH OV-TB-REPLACEMENT
      *----------------------------------------------------------------
       APPLY-TOKEN-OVERRIDE.
      *        TRIM TRAILING SPACES FROM THE SEARCH LITERAL FIRST -
      *        A ZERO-LENGTH SEARCH LITERAL WOULD MATCH EVERYWHERE
           MOVE OV-TB-ORIGINAL (WS-SCAN-IDX)   TO WS-LIT-SEARCH.
           MOVE 30                            TO WS-LIT-SEARCH-LEN.
       ATO-TRIM-SEARCH.
           IF WS-LIT-SEARCH-LEN = ZERO
              GO TO ATO-TRIM-SEARCH-DONE
           END-IF.
           IF WS-LIT-SEARCH (WS-LIT-SEARCH-LEN:1) NOT = SPACE
              GO TO ATO-TRIM-SEARCH-DONE
           END-IF.
           SUBTRACT 1                          FROM WS-LIT-SEARCH-LEN.
           GO TO ATO-TRIM-SEARCH.
       ATO-TRIM-SEARCH-DONE.
           MOVE OV-TB-REPLACEMENT (WS-SCAN-IDX) TO WS-LIT-REPL.
           MOVE 400                           TO WS-LIT-REPL-LEN.
       ATO-TRIM-REPL.
           IF WS-LIT-REPL-LEN = ZERO
              GO TO ATO-TRIM-REPL-DONE
           END-IF.
           IF WS-LIT-REPL (WS-LIT-REPL-LEN:1) NOT = SPACE
              GO TO ATO-TRIM-REPL-DONE
           END-IF.
           SUBTRACT 1                          FROM WS-LIT-REPL-LEN.
           GO TO ATO-TRIM-REPL.
       ATO-TRIM-REPL-DONE.
           IF WS-LIT-SEARCH-LEN = ZERO
              GO TO APPLY-TOKEN-OVERRIDE-EXIT
           END-IF.
           MOVE SPACE                          TO WS-CUR-TEXT.
           MOVE CV-VERSE-TEXT                  TO WS-CUR-TEXT (1:400).
           MOVE SPACE                          TO WS-NEW-TEXT.
           MOVE 1                              TO WS-POS.
           MOVE 1                              TO WS-OUT-POS.
      *----------------------------------------------------------------
      * TOKEN-SCAN-LOOP WALKS WS-CUR-TEXT ONE BYTE AT A TIME,
      * COPYING TO WS-NEW-TEXT.  AT EACH POSITION IT TESTS FOR THE
      * SEARCH LITERAL WITH A NON-ALPHABETIC BYTE (OR STRING START/
      * END) ON BOTH SIDES - A WHOLE-WORD MATCH, NOT A SUBSTRING
      * MATCH, SO REPLACING "YAH" NEVER TOUCHES "YAHUAH".  ON A
      * MATCH, THE REPLACEMENT LITERAL IS STRUNG IN AND THE SCAN
      * SKIPS PAST THE MATCHED SEARCH TEXT; OTHERWISE ONE BYTE IS
      * COPIED AND THE SCAN ADVANCES BY ONE.
      *----------------------------------------------------------------
       TOKEN-SCAN-LOOP.
           IF WS-POS > 500
              GO TO TOKEN-SCAN-EXIT
           END-IF.
           IF WS-POS + WS-LIT-SEARCH-LEN - 1 > 500
              GO TO TOKEN-COPY-CHAR
           END-IF.
           IF WS-CUR-TEXT (WS-POS:WS-LIT-SEARCH-LEN) NOT =
              WS-LIT-SEARCH (1:WS-LIT-SEARCH-LEN)
              GO TO TOKEN-COPY-CHAR
           END-IF.
           IF WS-POS NOT = 1
              IF WS-CUR-TEXT (WS-POS - 1:1) ALPHA-CHAR
                 GO TO TOKEN-COPY-CHAR
              END-IF
           END-IF.
           IF WS-CUR-TEXT (WS-POS + WS-LIT-SEARCH-LEN:1) ALPHA-CHAR
              GO TO TOKEN-COPY-CHAR
           END-IF.
           STRING WS-LIT-REPL (1:WS-LIT-REPL-LEN) DELIMITED BY SIZE
             INTO WS-NEW-TEXT
             POINTER WS-OUT-POS
           END-STRING.
           ADD WS-LIT-SEARCH-LEN                TO WS-POS.
           GO TO TOKEN-SCAN-LOOP.
       TOKEN-COPY-CHAR.
           MOVE WS-CUR-CHAR (WS-POS)  TO WS-NEW-CHAR (WS-OUT-POS).
           ADD 1                                 TO WS-POS.
           ADD 1                                 TO WS-OUT-POS.
           GO TO TOKEN-SCAN-LOOP.
       TOKEN-SCAN-EXIT.
           MOVE WS-NEW-TEXT (1:400)             TO CV-VERSE-TEXT.
       APPLY-TOKEN-OVERRIDE-EXIT.
           EXIT.
