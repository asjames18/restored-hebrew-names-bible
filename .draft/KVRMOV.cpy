      * **++ KVRMOV - override record and in-memory override table
      * The FD layout below is the shop's fixed 460 byte external
      * format for OVERRIDE-IN/OVERRIDE-OUT - it is dimensioned
      * exactly to spec with no room for a filler pad.  The table
      * area that follows it is working storage only and does carry
      * the shop's usual trailing filler.
       01  OV-:X:-RECORD.
           03  OV-:X:-BOOK              PIC X(20).
           03  OV-:X:-CHAPTER           PIC 9(03).
           03  OV-:X:-VERSE             PIC 9(03).
           03  OV-:X:-TYPE              PIC X(01).
               88  OV-:X:-FULL-TEXT         VALUE 'F'.
               88  OV-:X:-TOKEN             VALUE 'T'.
           03  OV-:X:-ORIGINAL          PIC X(30).
           03  OV-:X:-REPLACEMENT       PIC X(400).
           03  OV-:X:-WIT-CEPHER        PIC X(01).
               88  OV-:X:-WITNESSED-CEPHER  VALUE 'Y'.
           03  OV-:X:-WIT-DABAR         PIC X(01).
               88  OV-:X:-WITNESSED-DABAR   VALUE 'Y'.
           03  OV-:X:-WIT-KJVTOK        PIC X(01).
               88  OV-:X:-WITNESSED-KJVTOK  VALUE 'Y'.
      *
      * override table - loaded once at 1000-INIZIO, held sorted on
      * the reference key so KVR002 can SEARCH ALL it per verse
       01  OV-TABLE-AREA.
           03  OV-TB-TOT             PIC 9(05) COMP VALUE ZERO.
           03  OV-TB-LIST.
               05  OV-TB-EL OCCURS 0 TO 9999 TIMES
                       DEPENDING ON OV-TB-TOT
                       ASCENDING KEY IS OV-TB-VKEY
                       INDEXED BY OV-TB-IDX.
                   10  OV-TB-VKEY        PIC X(28).
                   10  OV-TB-BOOK        PIC X(20).
                   10  OV-TB-CHAPTER     PIC 9(03).
                   10  OV-TB-VERSE       PIC 9(03).
                   10  OV-TB-TYPE        PIC X(01).
                   10  OV-TB-ORIGINAL    PIC X(30).
                   10  OV-TB-REPLACEMENT PIC X(400).
                   10  OV-TB-WIT-CEPHER  PIC X(01).
                   10  OV-TB-WIT-DABAR   PIC X(01).
                   10  OV-TB-WIT-KJVTOK  PIC X(01).
                   10  FILLER            PIC X(08).
