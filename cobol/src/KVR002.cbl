000100CBL OPT(2)                                                        
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.  KVR002.                                             
000400 AUTHOR.      R. WHITFIELD.                                       
000500 INSTALLATION. MERIDIAN DATA SVCS.                                
000600 DATE-WRITTEN. 02/03/86.                                          
000700 DATE-COMPILED.                                                   
000800 SECURITY.    CONFIDENTIAL - INTERNAL USE ONLY.                   
000900*---------------------------------------------------------------- 
001000* KVR002                                                          
001100* **++ CONVERTER - per verse conversion driver.  Builds the       
001200*      verse key, tests the override table KVR001 loaded at       
001300*      1000-INIZIO for an eligible override, applies it if the    
001400*      witness gate clears, else hands the verse off to the       
001500*      RULES chain in KVR003.                                     
001600*---------------------------------------------------------------- 
001700* CHANGE LOG                                                      
001800*---------------------------------------------------------------- 
001900* 02/03/86 RW  REQ K-0003 ORIGINAL OVERRIDE GATE / RULES HAND     
002000*              OFF LOGIC.                                         
002100* 04/28/86 RW  REQ K-0011 VERSE KEY NOW STRIPS LEADING ZEROS      
002200*              FROM CHAPTER/VERSE PER OVERRIDE FILE FORMAT.       
002300* 02/17/89 LS  REQ K-0051 ENFORCE-WITNESSES GATE ADDED.           
002400* 03/30/92 LS  REQ K-0083 WITNESSED SHORT-NAME GATE ADDED FOR     
002500*              STANDALONE YAH REPLACEMENTS - REQUIRES BOTH        
002600*              CEPHER AND DABAR-YAHUAH WITNESSES.                 
002700* 07/12/94 TO  REQ K-0105 MULTIPLE TOKEN OVERRIDE RECORDS FOR     
002800*              THE SAME VERSE NOW ALL APPLY, IN FILE ORDER.       
002900* 08/03/98 MC  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS      
003000*              PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.          
003100* 06/22/00 LS  REQ K-0165 CHECK-BARE-YAH SCAN WAS STOPPING ONE    
003200*              BYTE SHORT OF THE END OF THE 400-BYTE OVERRIDE     
003300*              REPLACEMENT TEXT - A TRAILING "YAH" COULD BE       
003400*              MISSED.                                            
003500*---------------------------------------------------------------- 
003600 ENVIRONMENT DIVISION.                                            
003700*                                                                 
003800 CONFIGURATION SECTION.                                           
003900 SOURCE-COMPUTER.    IBM-370.                                     
004000 OBJECT-COMPUTER.    IBM-370.                                     
004100 SPECIAL-NAMES.                                                   
004200     CLASS ALPHA-CHAR IS 'A' THRU 'Z', 'a' THRU 'z'.              
004300*                                                                 
004400 INPUT-OUTPUT SECTION.                                            
004500 FILE-CONTROL.                                                    
004600**                                                                
004700 DATA DIVISION.                                                   
004800*                                                                 
004900 FILE SECTION.                                                    
005000*                                                                 
005100 WORKING-STORAGE SECTION.                                         
005200*                                                                 
005300* WK-LITERALS - THE ONE SUBPROGRAM THIS PROGRAM CALLS BY NAME.    
005400 01  WK-LITERALS.                                                 
005500     03  CC-RULES-PGM           PIC X(08)   VALUE 'KVR003'.       
005600     03  FILLER                 PIC X(04).                        
005700*                                                                 
005800* WS-KEY-AREA HOLDS THE WORKING FIELDS BUILD-VERSE-KEY USES TO    
005900* ASSEMBLE THE "BOOK CHAPTER:VERSE" TEXT KEY - A DUPLICATE OF     
006000* KVR001'S OWN COPY OF THE SAME LOGIC (EACH PROGRAM KEEPS ITS     
006100* OWN WORKING STORAGE, PER HOUSE PRACTICE).                       
006200 01  WS-KEY-AREA.                                                 
006300     03  WS-BOOK-TRIM           PIC X(20)   VALUE SPACE.          
006400     03  WS-BOOK-TRIM-R REDEFINES WS-BOOK-TRIM.                   
006500         05  WS-BT-CHAR OCCURS 20 TIMES     PIC X(01).            
006600     03  WS-EDIT-NUM            PIC ZZ9.                          
006700     03  WS-VERSE-KEY           PIC X(28)   VALUE SPACE.          
006800     03  FILLER                 PIC X(04).                        
006900*                                                                 
007000* WS-SCAN-VARS - SUBSCRIPTS AND LENGTH COUNTERS SHARED ACROSS     
007100* THE KEY-BUILD, OVERRIDE-GROUP-WALK AND TOKEN-SCAN PARAGRAPHS.   
007200 01  WS-SCAN-VARS.                                                
007300*        BYTE POSITION IN WS-CUR-TEXT DURING TOKEN-SCAN-LOOP      
007400     03  WS-POS                 PIC 9(03) COMP VALUE ZERO.        
007500*        BYTE POSITION IN WS-NEW-TEXT DURING TOKEN-SCAN-LOOP      
007600     03  WS-OUT-POS             PIC 9(03) COMP VALUE ZERO.        
007700     03  WS-BOOK-LEN            PIC 9(02) COMP VALUE ZERO.        
007800     03  WS-KEY-POS             PIC 9(02) COMP VALUE ZERO.        
007900*        SUBSCRIPT INTO OV-TB-EL WHILE WALKING A GROUP OF         
008000*        OVERRIDE ROWS THAT SHARE ONE VERSE KEY                   
008100     03  WS-SCAN-IDX            PIC 9(04) COMP VALUE ZERO.        
008200*        COUNT OF 'YAHUAH' OCCURRENCES, USED BY CHECK-BARE-YAH    
008300*        TO RULE OUT A "BARE" YAH THAT IS REALLY PART OF THE      
008400*        FULLER NAME                                              
008500     03  WS-HUAH-COUNT          PIC 9(03) COMP VALUE ZERO.        
008600     03  WS-LIT-SEARCH-LEN      PIC 9(02) COMP VALUE ZERO.        
008700     03  WS-LIT-REPL-LEN        PIC 9(03) COMP VALUE ZERO.        
008800     03  FILLER                 PIC X(08).                        
008900*                                                                 
009000* WS-LIT-AREA HOLDS THE TRIMMED SEARCH/REPLACE LITERALS FOR       
009100* THE CURRENT TOKEN OVERRIDE - TRIMMED SO THE WHOLE-WORD SCAN     
009200* IN APPLY-TOKEN-OVERRIDE DOES NOT COMPARE TRAILING SPACES.       
009300 01  WS-LIT-AREA.                                                 
009400     03  WS-LIT-SEARCH          PIC X(30)   VALUE SPACE.          
009500     03  WS-LIT-REPL            PIC X(400)  VALUE SPACE.          
009600*                                                                 
009700* WS-NEW-TEXT/WS-CUR-TEXT ARE 500 BYTES, NOT 400, BECAUSE A       
009800* SINGLE TOKEN OVERRIDE CAN LENGTHEN THE VERSE (A SHORT NAME      
009900* REPLACED BY A LONGER RESTORED ONE) - THE CHARACTER-ARRAY        
010000* REDEFINES LET TOKEN-COPY-CHAR MOVE ONE BYTE AT A TIME.          
010100 01  WS-NEW-TEXT                PIC X(500)  VALUE SPACE.          
010200 01  WS-NEW-TEXT-R REDEFINES WS-NEW-TEXT.                         
010300     03  WS-NEW-CHAR OCCURS 500 TIMES        PIC X(01).           
010400 01  WS-CUR-TEXT                PIC X(500)  VALUE SPACE.          
010500 01  WS-CUR-TEXT-R REDEFINES WS-CUR-TEXT.                         
010600     03  WS-CUR-CHAR OCCURS 500 TIMES        PIC X(01).           
010700*                                                                 
010800* FOUR ONE-BYTE SWITCHES CARRY THE OVERRIDE GATE'S STATE          
010900* THROUGH BEGIN, RUN-OVERRIDE-GROUP AND THEIR SUBORDINATE         
011000* PARAGRAPHS - SET 'N' AT THE TOP OF EACH VERSE, TESTED VIA       
011100* THEIR 88-LEVELS.                                                
011200 01  WS-OVERRIDE-SW             PIC X(01)   VALUE 'N'.            
011300     88  WS-OVERRIDE-FOUND             VALUE 'Y'.                 
011400 01  WS-OVERRIDE-APPLIED-SW     PIC X(01)   VALUE 'N'.            
011500     88  WS-OVERRIDE-APPLIED           VALUE 'Y'.                 
011600 01  WS-ELIGIBLE-SW             PIC X(01)   VALUE 'N'.            
011700     88  WS-OVERRIDE-ELIGIBLE          VALUE 'Y'.                 
011800 01  WS-CONTAINS-YAH-SW         PIC X(01)   VALUE 'N'.            
011900     88  WS-REPL-HAS-BARE-YAH           VALUE 'Y'.                
012000*                                                                 
012100 LOCAL-STORAGE SECTION.                                           
012200**                                                                
012300* LINKAGE SECTION - CV-VERSE-* IS THE ONE-VERSE PARAMETER SET     
012400* PASSED BY KVR001; THE FOUR COPYBOOKS BELOW ARE THE SAME         
012500* SWITCH/OVERRIDE-TABLE/RESULT/TOTALS AREAS KVR001 OWNS,          
012600* PASSED THROUGH UNCHANGED SO KVR003 CAN SEE THEM TOO.            
012700 LINKAGE SECTION.                                                 
012800 01  CV-VERSE-BOOK              PIC X(20).                        
012900 01  CV-VERSE-CHAPTER           PIC 9(03).                        
013000 01  CV-VERSE-VERSE             PIC 9(03).                        
013100 01  CV-VERSE-TEXT              PIC X(400).                       
013200 COPY KVRMSW.                                                     
013300 COPY KVRMOV REPLACING ==:X:== BY ==WK==.                         
013400 COPY KVRMOT.                                                     
013500 COPY KVRMRS.                                                     
013600**                                                                
013700 PROCEDURE DIVISION USING CV-VERSE-BOOK                           
013800                          CV-VERSE-CHAPTER                        
013900                          CV-VERSE-VERSE                          
014000                          CV-VERSE-TEXT                           
014100                          KV-SWITCH-AREA                          
014200                          OV-TABLE-AREA                           
014300                          KV-RESULT-AREA                          
014400                          KV-REPORT-TOTALS.                       
014500*---------------------------------------------------------------- 
014600* BEGIN IS THE ENTRY POINT - ONE CALL PER VERSE.  BUILDS THE      
014700* KEY, LOOKS FOR AN OVERRIDE, AND IF NONE APPLIED, FALLS          
014800* THROUGH TO THE RULES CHAIN IN KVR003.  KV-RESULT IS RESET TO    
014900* ZERO ON EVERY CALL SO A FLAG SET FOR A PRIOR VERSE NEVER        
015000* LEAKS INTO THE NEXT ONE.                                        
015100*---------------------------------------------------------------- 
015200 BEGIN.                                                           
015300     MOVE ZERO                       TO KV-RESULT.                
015400     MOVE 'N'                        TO WS-OVERRIDE-APPLIED-SW.   
015500                                                                  
015600     PERFORM BUILD-VERSE-KEY.                                     
015700     PERFORM LOOKUP-OVERRIDE.                                     
015800                                                                  
015900     IF WS-OVERRIDE-FOUND                                         
016000        PERFORM RUN-OVERRIDE-GROUP                                
016100     END-IF.                                                      
016200                                                                  
016300*        A FULL-TEXT OVERRIDE OR AN ELIGIBLE TOKEN OVERRIDE       
016400*        REPLACES THE RULES CHAIN ENTIRELY FOR THIS VERSE -       
016500*        THE TWO ARE MUTUALLY EXCLUSIVE, NEVER BOTH APPLIED       
016600     IF NOT WS-OVERRIDE-APPLIED                                   
016700        CALL CC-RULES-PGM USING CV-VERSE-TEXT                     
016800                                KV-SWITCH-AREA                    
016900                                KV-RESULT-AREA                    
017000                                KV-REPORT-TOTALS                  
017100     ELSE                                                         
017200        SET KV-RESULT-OVERRIDE-USED    TO TRUE                    
017300        ADD 1 TO RPT-OVERRIDES                                    
017400     END-IF.                                                      
017500                                                                  
017600     GOBACK.                                                      
017700                                                                  
017800*---------------------------------------------------------------- 
017900* VERSE KEY IS "BOOK CHAPTER:VERSE" - CHAPTER AND VERSE CARRY     
018000* NO LEADING ZEROS, PER THE OVERRIDE FILE KEY FORMAT              
018100*---------------------------------------------------------------- 
018200 BUILD-VERSE-KEY.                                                 
018300     MOVE CV-VERSE-BOOK               TO WS-BOOK-TRIM.            
018400     PERFORM FIND-BOOK-TRIM-LEN THRU FIND-BOOK-TRIM-LEN-EXIT.     
018500     MOVE SPACE                        TO WS-VERSE-KEY.           
018600     MOVE 1                            TO WS-KEY-POS.             
018700     STRING WS-BOOK-TRIM (1:WS-BOOK-LEN)  DELIMITED BY SIZE       
018800            ' '                          DELIMITED BY SIZE        
018900       INTO WS-VERSE-KEY                                          
019000       POINTER WS-KEY-POS                                         
019100     END-STRING.                                                  
019200     MOVE CV-VERSE-CHAPTER             TO WS-EDIT-NUM.            
019300     PERFORM APPEND-EDITED-NUMBER THRU APPEND-EDITED-NUMBER-EXIT. 
019400     STRING ':'                          DELIMITED BY SIZE        
019500       INTO WS-VERSE-KEY                                          
019600       POINTER WS-KEY-POS                                         
019700     END-STRING.                                                  
019800     MOVE CV-VERSE-VERSE                TO WS-EDIT-NUM.           
019900     PERFORM APPEND-EDITED-NUMBER THRU APPEND-EDITED-NUMBER-EXIT. 
020000                                                                  
020100*                                                                 
020200 FIND-BOOK-TRIM-LEN.                                              
020300     MOVE 20                           TO WS-BOOK-LEN.            
020400 FIND-BOOK-TRIM-LEN-LOOP.                                         
020500     IF WS-BOOK-LEN = ZERO                                        
020600        GO TO FIND-BOOK-TRIM-LEN-EXIT                             
020700     END-IF.                                                      
020800     IF WS-BOOK-TRIM (WS-BOOK-LEN:1) NOT = SPACE                  
020900        GO TO FIND-BOOK-TRIM-LEN-EXIT                             
021000     END-IF.                                                      
021100     SUBTRACT 1                        FROM WS-BOOK-LEN.          
021200     GO TO FIND-BOOK-TRIM-LEN-LOOP.                               
021300 FIND-BOOK-TRIM-LEN-EXIT.                                         
021400     EXIT.                                                        
021500                                                                  
021600*                                                                 
021700* APPENDS THE ZZ9-EDITED WS-EDIT-NUM TO WS-VERSE-KEY, DROPPING    
021800* THE LEADING BLANKS THE EDIT PICTURE LEAVES BEHIND               
021900 APPEND-EDITED-NUMBER.                                            
022000     EVALUATE TRUE                                                
022100        WHEN WS-EDIT-NUM (1:1) NOT = SPACE                        
022200           STRING WS-EDIT-NUM (1:3)   DELIMITED BY SIZE           
022300             INTO WS-VERSE-KEY POINTER WS-KEY-POS                 
022400           END-STRING                                             
022500        WHEN WS-EDIT-NUM (2:1) NOT = SPACE                        
022600           STRING WS-EDIT-NUM (2:2)   DELIMITED BY SIZE           
022700             INTO WS-VERSE-KEY POINTER WS-KEY-POS                 
022800           END-STRING                                             
022900        WHEN OTHER                                                
023000           STRING WS-EDIT-NUM (3:1)   DELIMITED BY SIZE           
023100             INTO WS-VERSE-KEY POINTER WS-KEY-POS                 
023200           END-STRING                                             
023300     END-EVALUATE.                                                
023400 APPEND-EDITED-NUMBER-EXIT.                                       
023500     EXIT.                                                        
023600                                                                  
023700*---------------------------------------------------------------- 
023800* BINARY SEARCH THE OVERRIDE TABLE KVR001 SORTED AT LOAD TIME     
023900*---------------------------------------------------------------- 
024000 LOOKUP-OVERRIDE.                                                 
024100     MOVE 'N'                          TO WS-OVERRIDE-SW.         
024200     IF OV-TB-TOT = ZERO                                          
024300        GO TO LOOKUP-OVERRIDE-EXIT                                
024400     END-IF.                                                      
024500     SEARCH ALL OV-TB-EL                                          
024600        AT END                                                    
024700           MOVE 'N'                    TO WS-OVERRIDE-SW          
024800        WHEN OV-TB-VKEY (OV-TB-IDX) = WS-VERSE-KEY                
024900           MOVE 'Y'                    TO WS-OVERRIDE-SW          
025000     END-SEARCH.                                                  
025100 LOOKUP-OVERRIDE-EXIT.                                            
025200     EXIT.                                                        
025300                                                                  
025400*---------------------------------------------------------------- 
025500* OVERRIDE RECORDS SHARING A KEY ARE CONTIGUOUS IN THE SORTED     
025600* TABLE - WALK THE WHOLE RUN, APPLYING A FULL-TEXT RECORD ON      
025700* SIGHT OR EVERY ELIGIBLE TOKEN RECORD IN FILE ORDER              
025800*---------------------------------------------------------------- 
025900 RUN-OVERRIDE-GROUP.                                              
026000     SET WS-SCAN-IDX FROM OV-TB-IDX.                              
026100     PERFORM BACK-UP-TO-FIRST-KEY THRU BACK-UP-TO-FIRST-KEY-EXIT. 
026200     PERFORM SCAN-OVERRIDE-GROUP THRU SCAN-OVERRIDE-GROUP-EXIT.   
026300                                                                  
026400*                                                                 
026500 BACK-UP-TO-FIRST-KEY.                                            
026600     IF WS-SCAN-IDX = 1                                           
026700        GO TO BACK-UP-TO-FIRST-KEY-EXIT                           
026800     END-IF.                                                      
026900     IF OV-TB-VKEY (WS-SCAN-IDX - 1) NOT = WS-VERSE-KEY           
027000        GO TO BACK-UP-TO-FIRST-KEY-EXIT                           
027100     END-IF.                                                      
027200     SUBTRACT 1                        FROM WS-SCAN-IDX.          
027300     GO TO BACK-UP-TO-FIRST-KEY.                                  
027400 BACK-UP-TO-FIRST-KEY-EXIT.                                       
027500     EXIT.                                                        
027600                                                                  
027700*                                                                 
027800 SCAN-OVERRIDE-GROUP.                                             
027900     IF WS-SCAN-IDX > OV-TB-TOT                                   
028000        GO TO SCAN-OVERRIDE-GROUP-EXIT                            
028100     END-IF.                                                      
028200     IF OV-TB-VKEY (WS-SCAN-IDX) NOT = WS-VERSE-KEY               
028300        GO TO SCAN-OVERRIDE-GROUP-EXIT                            
028400     END-IF.                                                      
028500     PERFORM CHECK-OVERRIDE-ELIGIBLE                              
028600        THRU CHECK-OVERRIDE-ELIGIBLE-EXIT.                        
028700     IF WS-OVERRIDE-ELIGIBLE                                      
028800*              TYPE 'F' (FULL TEXT) REPLACES THE WHOLE VERSE      
028900*              AND STOPS THE SCAN - A FULL-TEXT ROW WINS OVER     
029000*              ANY OTHER ROWS SHARING THE SAME KEY.  TYPE 'T'     
029100*              (TOKEN) APPLIES IN PLACE AND THE SCAN CONTINUES    
029200*              SO MULTIPLE TOKEN ROWS FOR ONE VERSE ALL APPLY,    
029300*              IN FILE ORDER (REQ K-0105).                        
029400        IF OV-TB-TYPE (WS-SCAN-IDX) = 'F'                         
029500           MOVE OV-TB-REPLACEMENT (WS-SCAN-IDX) TO CV-VERSE-TEXT  
029600           MOVE 'Y'                    TO WS-OVERRIDE-APPLIED-SW  
029700           GO TO SCAN-OVERRIDE-GROUP-EXIT                         
029800        ELSE                                                      
029900           PERFORM APPLY-TOKEN-OVERRIDE                           
030000              THRU APPLY-TOKEN-OVERRIDE-EXIT                      
030100           MOVE 'Y'                    TO WS-OVERRIDE-APPLIED-SW  
030200        END-IF                                                    
030300     END-IF.                                                      
030400     ADD 1                              TO WS-SCAN-IDX.           
030500     GO TO SCAN-OVERRIDE-GROUP.                                   
030600 SCAN-OVERRIDE-GROUP-EXIT.                                        
030700     EXIT.                                                        
030800                                                                  
030900* CHECK-OVERRIDE-ELIGIBLE APPLIES THE WITNESS GATE - AN           
031000* OVERRIDE ROW IS ONLY USABLE IF THE JOB-WIDE ENFORCE-            
031100* WITNESSES SWITCH IS OFF, OR THE ROW CARRIES AT LEAST ONE        
031200* WITNESS FLAG.  A SEPARATE, STRICTER TEST APPLIES WHEN THE       
031300* SHORT-NAME-WITNESSED MODE IS ON AND THE REPLACEMENT TEXT        
031400* CARRIES A BARE "YAH" - THAT CASE REQUIRES BOTH THE CEPHER       
031500* AND DABAR WITNESSES, NOT JUST ONE OF THE THREE.                 
031600 CHECK-OVERRIDE-ELIGIBLE.                                         
031700     MOVE 'Y'                          TO WS-ELIGIBLE-SW.         
031800     IF KV-ENFORCE-WITNESSES                                      
031900        IF OV-TB-WIT-CEPHER (WS-SCAN-IDX) NOT = 'Y' AND           
032000           OV-TB-WIT-DABAR (WS-SCAN-IDX) NOT = 'Y' AND            
032100           OV-TB-WIT-KJVTOK (WS-SCAN-IDX) NOT = 'Y'               
032200           MOVE 'N'                    TO WS-ELIGIBLE-SW          
032300        END-IF                                                    
032400     END-IF.                                                      
032500     IF WS-OVERRIDE-ELIGIBLE AND KV-SHORT-NAME-WITNESSED          
032600        PERFORM CHECK-BARE-YAH THRU CHECK-BARE-YAH-EXIT           
032700        IF WS-REPL-HAS-BARE-YAH                                   
032800           IF OV-TB-WIT-CEPHER (WS-SCAN-IDX) NOT = 'Y' OR         
032900              OV-TB-WIT-DABAR (WS-SCAN-IDX) NOT = 'Y'             
033000              MOVE 'N'                 TO WS-ELIGIBLE-SW          
033100           END-IF                                                 
033200        END-IF                                                    
033300     END-IF.                                                      
033400 CHECK-OVERRIDE-ELIGIBLE-EXIT.                                    
033500     EXIT.                                                        
033600                                                                  
033700*                                                                 
033800* TESTS OV-TB-REPLACEMENT FOR A STANDALONE 'YAH' NOT PART OF      
033900* THE FULLER NAME 'YAHUAH'                                        
034000 CHECK-BARE-YAH.                                                  
034100     MOVE 'N'                          TO WS-CONTAINS-YAH-SW.     
034200     MOVE ZERO                         TO WS-HUAH-COUNT.          
034300     INSPECT OV-TB-REPLACEMENT (WS-SCAN-IDX)                      
034400        TALLYING WS-HUAH-COUNT FOR ALL 'YAHUAH'.                  
034500     IF WS-HUAH-COUNT > ZERO                                      
034600        GO TO CHECK-BARE-YAH-EXIT                                 
034700     END-IF.                                                      
034800     MOVE 1                            TO WS-POS.                 
034900 CHECK-BARE-YAH-LOOP.                                             
035000     IF WS-POS > 398                                              
035100        GO TO CHECK-BARE-YAH-EXIT                                 
035200     END-IF.                                                      
035300     IF OV-TB-REPLACEMENT (WS-SCAN-IDX) (WS-POS:3) = 'YAH'        
035400        IF WS-POS = 1 OR                                          
035500           OV-TB-REPLACEMENT (WS-SCAN-IDX) (WS-POS - 1:1)         
035600              NOT ALPHA-CHAR                                      
035700           IF OV-TB-REPLACEMENT (WS-SCAN-IDX) (WS-POS + 3:1)      
035800              NOT ALPHA-CHAR                                      
035900              MOVE 'Y'                 TO WS-CONTAINS-YAH-SW      
036000              GO TO CHECK-BARE-YAH-EXIT                           
036100           END-IF                                                 
036200        END-IF                                                    
036300     END-IF.                                                      
036400     ADD 1                              TO WS-POS.                
036500     GO TO CHECK-BARE-YAH-LOOP.                                   
036600 CHECK-BARE-YAH-EXIT.                                             
036700     EXIT.                                                        
036800                                                                  
036900*---------------------------------------------------------------- 
037000* TOKEN OVERRIDE - WHOLE WORD, CASE SENSITIVE, REPLACES EVERY     
037100* OCCURRENCE OF OV-TB-ORIGINAL WITH OV-TB-REPLACEMENT             
037200*---------------------------------------------------------------- 
037300 APPLY-TOKEN-OVERRIDE.                                            
037400*        TRIM TRAILING SPACES FROM THE SEARCH LITERAL FIRST -     
037500*        A ZERO-LENGTH SEARCH LITERAL WOULD MATCH EVERYWHERE      
037600     MOVE OV-TB-ORIGINAL (WS-SCAN-IDX)   TO WS-LIT-SEARCH.        
037700     MOVE 30                            TO WS-LIT-SEARCH-LEN.     
037800 ATO-TRIM-SEARCH.                                                 
037900     IF WS-LIT-SEARCH-LEN = ZERO                                  
038000        GO TO ATO-TRIM-SEARCH-DONE                                
038100     END-IF.                                                      
038200     IF WS-LIT-SEARCH (WS-LIT-SEARCH-LEN:1) NOT = SPACE           
038300        GO TO ATO-TRIM-SEARCH-DONE                                
038400     END-IF.                                                      
038500     SUBTRACT 1                          FROM WS-LIT-SEARCH-LEN.  
038600     GO TO ATO-TRIM-SEARCH.                                       
038700 ATO-TRIM-SEARCH-DONE.                                            
038800     MOVE OV-TB-REPLACEMENT (WS-SCAN-IDX) TO WS-LIT-REPL.         
038900     MOVE 400                           TO WS-LIT-REPL-LEN.       
039000 ATO-TRIM-REPL.                                                   
039100     IF WS-LIT-REPL-LEN = ZERO                                    
039200        GO TO ATO-TRIM-REPL-DONE                                  
039300     END-IF.                                                      
039400     IF WS-LIT-REPL (WS-LIT-REPL-LEN:1) NOT = SPACE               
039500        GO TO ATO-TRIM-REPL-DONE                                  
039600     END-IF.                                                      
039700     SUBTRACT 1                          FROM WS-LIT-REPL-LEN.    
039800     GO TO ATO-TRIM-REPL.                                         
039900 ATO-TRIM-REPL-DONE.                                              
040000     IF WS-LIT-SEARCH-LEN = ZERO                                  
040100        GO TO APPLY-TOKEN-OVERRIDE-EXIT                           
040200     END-IF.                                                      
040300     MOVE SPACE                          TO WS-CUR-TEXT.          
040400     MOVE CV-VERSE-TEXT                  TO WS-CUR-TEXT (1:400).  
040500     MOVE SPACE                          TO WS-NEW-TEXT.          
040600     MOVE 1                              TO WS-POS.               
040700     MOVE 1                              TO WS-OUT-POS.           
040800*---------------------------------------------------------------- 
040900* TOKEN-SCAN-LOOP WALKS WS-CUR-TEXT ONE BYTE AT A TIME,           
041000* COPYING TO WS-NEW-TEXT.  AT EACH POSITION IT TESTS FOR THE      
041100* SEARCH LITERAL WITH A NON-ALPHABETIC BYTE (OR STRING START/     
041200* END) ON BOTH SIDES - A WHOLE-WORD MATCH, NOT A SUBSTRING        
041300* MATCH, SO REPLACING "YAH" NEVER TOUCHES "YAHUAH".  ON A         
041400* MATCH, THE REPLACEMENT LITERAL IS STRUNG IN AND THE SCAN        
041500* SKIPS PAST THE MATCHED SEARCH TEXT; OTHERWISE ONE BYTE IS       
041600* COPIED AND THE SCAN ADVANCES BY ONE.                            
041700*---------------------------------------------------------------- 
041800 TOKEN-SCAN-LOOP.                                                 
041900     IF WS-POS > 500                                              
042000        GO TO TOKEN-SCAN-EXIT                                     
042100     END-IF.                                                      
042200     IF WS-POS + WS-LIT-SEARCH-LEN - 1 > 500                      
042300        GO TO TOKEN-COPY-CHAR                                     
042400     END-IF.                                                      
042500     IF WS-CUR-TEXT (WS-POS:WS-LIT-SEARCH-LEN) NOT =              
042600        WS-LIT-SEARCH (1:WS-LIT-SEARCH-LEN)                       
042700        GO TO TOKEN-COPY-CHAR                                     
042800     END-IF.                                                      
042900     IF WS-POS NOT = 1                                            
043000        IF WS-CUR-TEXT (WS-POS - 1:1) ALPHA-CHAR                  
043100           GO TO TOKEN-COPY-CHAR                                  
043200        END-IF                                                    
043300     END-IF.                                                      
043400     IF WS-CUR-TEXT (WS-POS + WS-LIT-SEARCH-LEN:1) ALPHA-CHAR     
043500        GO TO TOKEN-COPY-CHAR                                     
043600     END-IF.                                                      
043700     STRING WS-LIT-REPL (1:WS-LIT-REPL-LEN) DELIMITED BY SIZE     
043800       INTO WS-NEW-TEXT                                           
043900       POINTER WS-OUT-POS                                         
044000     END-STRING.                                                  
044100     ADD WS-LIT-SEARCH-LEN                TO WS-POS.              
044200     GO TO TOKEN-SCAN-LOOP.                                       
044300 TOKEN-COPY-CHAR.                                                 
044400     MOVE WS-CUR-CHAR (WS-POS)  TO WS-NEW-CHAR (WS-OUT-POS).      
044500     ADD 1                                 TO WS-POS.             
044600     ADD 1                                 TO WS-OUT-POS.         
044700     GO TO TOKEN-SCAN-LOOP.                                       
044800 TOKEN-SCAN-EXIT.                                                 
044900     MOVE WS-NEW-TEXT (1:400)             TO CV-VERSE-TEXT.       
045000 APPLY-TOKEN-OVERRIDE-EXIT.                                       
045100     EXIT.                                                        
