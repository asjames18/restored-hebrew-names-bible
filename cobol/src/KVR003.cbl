000100CBL OPT(2)                                                        
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.  KVR003.                                             
000400 AUTHOR.      R. WHITFIELD.                                       
000500 INSTALLATION. MERIDIAN DATA SVCS.                                
000600 DATE-WRITTEN. 02/20/86.                                          
000700 DATE-COMPILED.                                                   
000800 SECURITY.    CONFIDENTIAL - INTERNAL USE ONLY.                   
000900*---------------------------------------------------------------- 
001000* KVR003                                                          
001100* **++ RULES - name-mapping rule chain for the restored-names     
001200*      conversion job.  Called once per verse by KVR002 with      
001300*      the working verse text and the run-mode switches; walks    
001400*      the six rule steps in the fixed order the project          
001500*      charter requires and bumps the shared report counters.     
001600*---------------------------------------------------------------- 
001700* CHANGE LOG                                                      
001800*---------------------------------------------------------------- 
001900* 02/20/86 RW  REQ K-0001 ORIGINAL WRITE-UP OF RULE CHAIN.        
002000* 03/04/86 RW  REQ K-0006 ADDED HALLELUJAH HEURISTIC (RULE 2),    
002100*              DEFAULT OFF PER PROJECT COMMITTEE DECISION.        
002200* 05/11/86 TO  REQ K-0014 CORRECTED LORD/GOD PRECEDENCE - GOD     
002300*              (ALL CAPS) MUST TEST BEFORE MIXED-CASE GOD.        
002400* 09/02/87 TO  REQ K-0031 ADDED SHORT-FORM NORMALIZATION (RULE    
002500*              6) FOR HALLELUJAH / HALLELU JAH / HALLELU YAH.     
002600* 01/14/88 LS  REQ K-0044 STRICT-LORD SWITCH ADDED - SEE          
002700*              KVRMSW - ADON SUBSTITUTION NOW CONDITIONAL.        
002800* 06/30/91 LS  REQ K-0077 AMBIGUOUS-LORD COUNTER WAS BUMPED       
002900*              MORE THAN ONCE PER VERSE - FIXED.                  
003000* 11/19/93 TO  REQ K-0102 WORKING BUFFER WIDENED TO 500 BYTES -   
003100*              PHRASE EXPANSIONS WERE CLIPPING LONG VERSES.       
003200* 02/08/96 LS  REQ K-0119 MESSIAH TOKEN MAPPING ADDED.            
003300* 08/03/98 MC  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS      
003400*              PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.          
003500* 01/22/99 MC  REQ K-0140 JAH-TO-YAH CASE SHAPING CORRECTED FOR   
003600*              THE ALL-LOWERCASE INPUT FORM.                      
003700* 06/22/00 LS  REQ K-0163 PHRASE MAPPINGS (RULE 3) AND SHORT-     
003800*              FORM NORMALIZATION (RULE 6) NOW MATCH ONE OR       
003900*              MORE SPACES BETWEEN THE TWO WORDS OF A PHRASE -    
004000*              FORMERLY A FIXED SINGLE-SPACE LITERAL, MISSED      
004100*              "JESUS  CHRIST" ON BAD-OCR SAMPLE TEXT.            
004200*---------------------------------------------------------------- 
004300 ENVIRONMENT DIVISION.                                            
004400*                                                                 
004500 CONFIGURATION SECTION.                                           
004600 SOURCE-COMPUTER.    IBM-370.                                     
004700 OBJECT-COMPUTER.    IBM-370.                                     
004800 SPECIAL-NAMES.                                                   
004900     CLASS ALPHA-CHAR IS 'A' THRU 'Z', 'a' THRU 'z'.              
005000*                                                                 
005100 INPUT-OUTPUT SECTION.                                            
005200 FILE-CONTROL.                                                    
005300**                                                                
005400 DATA DIVISION.                                                   
005500*                                                                 
005600 FILE SECTION.                                                    
005700*                                                                 
005800 WORKING-STORAGE SECTION.                                         
005900*                                                                 
006000* WS-WORK-AREA - THE 500-BYTE WORKING COPY OF THE VERSE TEXT      
006100* (WIDENED FROM 400 PER REQ K-0102 SO A RULE THAT LENGTHENS A     
006200* NAME DOES NOT CLIP THE TAIL OF A LONG VERSE), ITS SCRATCH       
006300* COPY FOR BUILDING THE NEXT PASS, AND AN UPPER-CASE SHADOW       
006400* COPY USED ONLY BY THE CASE-INSENSITIVE PHRASE SCANS.            
006500* WS-RULE-SWITCHES IS CARRIED HERE BUT IS NOT CURRENTLY           
006600* WIRED TO ANY RULE - RESERVED FOR A PER-RULE ON/OFF SWITCH       
006700* IF A FUTURE REQUEST ASKS FOR ONE.                               
006800 01  WS-WORK-AREA.                                                
006900     03  WS-CUR-TEXT            PIC X(500)  VALUE SPACE.          
007000     03  WS-CUR-TEXT-R REDEFINES WS-CUR-TEXT.                     
007100         05  WS-CUR-CHAR OCCURS 500 TIMES   PIC X(01).            
007200     03  WS-NEW-TEXT            PIC X(500)  VALUE SPACE.          
007300     03  WS-NEW-TEXT-R REDEFINES WS-NEW-TEXT.                     
007400         05  WS-NEW-CHAR OCCURS 500 TIMES   PIC X(01).            
007500     03  WS-UPPER-COPY          PIC X(500)  VALUE SPACE.          
007600     03  WS-RULE-SWITCHES       PIC X(04)   VALUE SPACE.          
007700     03  WS-RULE-SWITCHES-R REDEFINES WS-RULE-SWITCHES.           
007800         05  WS-SW-BYTE  OCCURS 4 TIMES     PIC X(01).            
007900     03  FILLER                 PIC X(08).                        
008000*                                                                 
008100* WS-SCAN-VARS - THE SUBSCRIPTS, WORD-BOUNDARY MARKERS AND        
008200* ONE-BYTE SWITCHES SHARED BY THE WORD-AT-A-TIME SCAN             
008300* (SCAN-WORD-LOOP) AND THE TWO-WORD PHRASE SCAN                   
008400* (FRL-SCAN-LOOP) - BOTH SCANS REUSE THE SAME POSITION/           
008500* OUTPUT-POSITION PAIR SINCE THEY NEVER RUN AT THE SAME TIME.     
008600 01  WS-SCAN-VARS.                                                
008700     03  WS-POS                 PIC 9(03) COMP VALUE ZERO.        
008800     03  WS-OUT-POS             PIC 9(03) COMP VALUE ZERO.        
008900     03  WS-WORD-START          PIC 9(03) COMP VALUE ZERO.        
009000     03  WS-WORD-END            PIC 9(03) COMP VALUE ZERO.        
009100     03  WS-RULE-NO             PIC 9(01) COMP VALUE ZERO.        
009200     03  WS-DID-REPLACE-SW      PIC X(01)      VALUE 'N'.         
009300         88  WS-DID-REPLACE            VALUE 'Y'.                 
009400     03  WS-TEXT-CHANGED-SW     PIC X(01)      VALUE 'N'.         
009500         88  WS-TEXT-CHANGED           VALUE 'Y'.                 
009600     03  WS-LORD-FOUND-SW       PIC X(01)      VALUE 'N'.         
009700         88  WS-LORD-ALLCAPS-FOUND     VALUE 'Y'.                 
009800     03  WS-WORD-TEXT           PIC X(30)      VALUE SPACE.       
009900     03  WS-WORD-UPPER          PIC X(30)      VALUE SPACE.       
010000     03  WS-REPLACEMENT-TEXT    PIC X(30)      VALUE SPACE.       
010100     03  WS-REPLACEMENT-LEN     PIC 9(02) COMP VALUE ZERO.        
010200     03  WS-LIT-REPL            PIC X(30)      VALUE SPACE.       
010300     03  WS-LIT-REPL-LEN        PIC 9(02) COMP VALUE ZERO.        
010400     03  WS-HITS-THIS-PASS      PIC 9(03) COMP VALUE ZERO.        
010500* two-word phrase parts - the gap between them is matched as      
010600* one or more spaces rather than as a fixed-width literal         
010700     03  WS-LIT-WORD1           PIC X(20)      VALUE SPACE.       
010800     03  WS-LIT-WORD1-LEN       PIC 9(02) COMP VALUE ZERO.        
010900     03  WS-LIT-WORD2           PIC X(20)      VALUE SPACE.       
011000     03  WS-LIT-WORD2-LEN       PIC 9(02) COMP VALUE ZERO.        
011100     03  WS-PHRASE-MATCH-SW     PIC X(01)      VALUE 'N'.         
011200         88  WS-PHRASE-MATCHED         VALUE 'Y'.                 
011300     03  WS-W1-END              PIC 9(03) COMP VALUE ZERO.        
011400     03  WS-SP-POS              PIC 9(03) COMP VALUE ZERO.        
011500     03  WS-SPACE-CNT           PIC 9(03) COMP VALUE ZERO.        
011600     03  WS-W2-START            PIC 9(03) COMP VALUE ZERO.        
011700     03  WS-W2-END              PIC 9(03) COMP VALUE ZERO.        
011800     03  WS-MATCH-END           PIC 9(03) COMP VALUE ZERO.        
011900     03  FILLER                 PIC X(08).                        
012000*                                                                 
012100 LOCAL-STORAGE SECTION.                                           
012200**                                                                
012300 LINKAGE SECTION.                                                 
012400 01  KV-VERSE-TEXT              PIC X(400).                       
012500 COPY KVRMSW.                                                     
012600 COPY KVRMRS.                                                     
012700**                                                                
012800 PROCEDURE DIVISION USING KV-VERSE-TEXT                           
012900                          KV-SWITCH-AREA                          
013000                          KV-RESULT-AREA                          
013100                          KV-REPORT-TOTALS.                       
013200*---------------------------------------------------------------- 
013300* BEGIN RUNS THE SIX RULE STEPS IN THE FIXED ORDER THE            
013400* PROJECT CHARTER SPECIFIES - JAH-TO-YAH, THE HALLELUJAH          
013500* HEURISTIC (WHEN REQUESTED), PHRASE MAPPINGS, TOKEN              
013600* MAPPINGS, THE LORD MAPPING, AND FINALLY SHORT-FORM              
013700* NORMALIZATION.  RULE ORDER MATTERS - RULE 1 MUST RUN BEFORE     
013800* RULE 6 CATCHES THE TWO-WORD "HALLELU JAH" FORM, AND RULE 4      
013900* MUST CONSUME THE ALL-CAPS "LORD" BEFORE RULE 5 SEES ONLY        
014000* THE MIXED-CASE FORM.                                            
014100*---------------------------------------------------------------- 
014200 BEGIN.                                                           
014300     MOVE ZERO                       TO KV-RESULT.                
014400     MOVE SPACE                      TO WS-CUR-TEXT.              
014500     MOVE KV-VERSE-TEXT              TO WS-CUR-TEXT.              
014600     MOVE 'N'                        TO WS-TEXT-CHANGED-SW.       
014700                                                                  
014800* ambiguous-lord tracking is taken BEFORE any rule fires          
014900     PERFORM CHECK-AMBIGUOUS-LORD.                                
015000                                                                  
015100     IF NOT KV-SHORT-NAME-OFF                                     
015200        MOVE 1                       TO WS-RULE-NO                
015300        PERFORM RUN-WORD-PASS                                     
015400     END-IF.                                                      
015500                                                                  
015600     IF KV-HEURISTIC-ON                                           
015700        PERFORM APPLY-HALLELUJAH-HEURISTIC                        
015800     END-IF.                                                      
015900                                                                  
016000     PERFORM APPLY-PHRASE-MAPPINGS.                               
016100                                                                  
016200     MOVE 4                          TO WS-RULE-NO                
016300     PERFORM RUN-WORD-PASS.                                       
016400                                                                  
016500     MOVE 5                          TO WS-RULE-NO                
016600     PERFORM RUN-WORD-PASS.                                       
016700                                                                  
016800     MOVE 6                          TO WS-RULE-NO                
016900     PERFORM RUN-WORD-PASS.                                       
017000     PERFORM APPLY-SHORT-FORM-PHRASE.                             
017100                                                                  
017200     MOVE WS-CUR-TEXT (1:400)        TO KV-VERSE-TEXT.            
017300                                                                  
017400     GOBACK.                                                      
017500                                                                  
017600*---------------------------------------------------------------- 
017700* CHECK-AMBIGUOUS-LORD - REQ K-0077.  RPT-AMBIG-LORDS COUNTS      
017800* VERSES WHERE THE TRANSLATOR WROTE THE MIXED-CASE "Lord" (A      
017900* HUMAN TITLE OR AN AMBIGUOUS RENDERING OF THE DIVINE NAME)       
018000* WITH NO ALL-CAPS "LORD" ANYWHERE ELSE IN THE SAME VERSE TO      
018100* DISAMBIGUATE IT.  THE COUNTER IS FOR THE QA REPORT ONLY - IT    
018200* DOES NOT CHANGE WHAT RULE 5 DOES WITH THE WORD.  BEFORE THE     
018300* 06/30/91 FIX THIS PARAGRAPH WAS CALLED ONCE PER RULE PASS       
018400* AND OVER-COUNTED VERSES WITH MORE THAN ONE MATCHING WORD -      
018500* IT NOW RUNS EXACTLY ONCE PER VERSE, FROM BEGIN, BEFORE ANY      
018600* RULE HAS TOUCHED THE TEXT.                                      
018700*---------------------------------------------------------------- 
018800 CHECK-AMBIGUOUS-LORD.                                            
018900* mixed-case "Lord" as a whole word, with no all-caps "LORD"      
019000* anywhere in the verse, counts once per verse                    
019100     MOVE ZERO                       TO WS-HITS-THIS-PASS.        
019200     INSPECT WS-CUR-TEXT TALLYING WS-HITS-THIS-PASS               
019300             FOR ALL 'LORD'.                                      
019400     IF WS-HITS-THIS-PASS = ZERO                                  
019500        MOVE ZERO                    TO WS-POS                    
019600        MOVE 'N'                     TO WS-LORD-FOUND-SW          
019700        PERFORM FIND-MIXED-CASE-LORD THRU                         
019800                FIND-MIXED-CASE-LORD-EXIT                         
019900        IF WS-LORD-ALLCAPS-FOUND                                  
020000           ADD 1                     TO RPT-AMBIG-LORDS           
020100        END-IF                                                    
020200     END-IF.                                                      
020300                                                                  
020400* byte-at-a-time scan of the raw (not upper-cased) verse text     
020500* looking for the exact 4-byte literal "Lord" bounded by non-     
020600* alphabetic characters (or the start/end of the field) on        
020700* both sides - GO TO ... EXIT is this shop's standard early-      
020800* out idiom for a scan that may stop before it reaches the end    
020900 FIND-MIXED-CASE-LORD.                                            
021000     ADD 1                           TO WS-POS.                   
021100     IF WS-POS > 397                                              
021200        GO TO FIND-MIXED-CASE-LORD-EXIT                           
021300     END-IF.                                                      
021400     IF WS-LORD-ALLCAPS-FOUND                                     
021500        GO TO FIND-MIXED-CASE-LORD-EXIT                           
021600     END-IF.                                                      
021700     IF WS-CUR-TEXT (WS-POS : 4) = 'Lord'                         
021800        IF WS-POS = 1 OR                                          
021900           WS-CUR-TEXT (WS-POS - 1 : 1) NOT ALPHA-CHAR            
022000           IF WS-CUR-TEXT (WS-POS + 4 : 1) NOT ALPHA-CHAR         
022100              MOVE 'Y'               TO WS-LORD-FOUND-SW          
022200           END-IF                                                 
022300        END-IF                                                    
022400     END-IF.                                                      
022500     GO TO FIND-MIXED-CASE-LORD.                                  
022600 FIND-MIXED-CASE-LORD-EXIT.                                       
022700     EXIT.                                                        
022800                                                                  
022900*---------------------------------------------------------------- 
023000* RUN-WORD-PASS - generic single-word scan/replace pass, run      
023100* once per single-word rule (1, 4, 5, 6 - see BEGIN).  Rebuilds   
023200* WS-CUR-TEXT into WS-NEW-TEXT one alphabetic word at a time,     
023300* asking DECIDE-REPLACEMENT what (if anything) to substitute      
023400* for each word, then copies the rebuilt text back over           
023500* WS-CUR-TEXT so the next rule pass sees this pass's output.      
023600* Non-alphabetic bytes (spaces, punctuation, verse-embedded       
023700* digits) are copied through untouched.                           
023800*---------------------------------------------------------------- 
023900 RUN-WORD-PASS.                                                   
024000     MOVE SPACE                      TO WS-NEW-TEXT.              
024100     MOVE 1                          TO WS-POS.                   
024200     MOVE 1                          TO WS-OUT-POS.               
024300     PERFORM SCAN-WORD-LOOP THRU SCAN-WORD-LOOP-EXIT.             
024400     MOVE WS-NEW-TEXT                TO WS-CUR-TEXT.              
024500                                                                  
024600* walks WS-CUR-TEXT byte by byte; an alphabetic byte starts a     
024700* word (handed off to EXTRACT-WORD/DECIDE-REPLACEMENT/EMIT-       
024800* WORD-OR-LITERAL), anything else is copied through as-is         
024900 SCAN-WORD-LOOP.                                                  
025000     IF WS-POS > 500                                              
025100        GO TO SCAN-WORD-LOOP-EXIT                                 
025200     END-IF.                                                      
025300     IF WS-CUR-CHAR (WS-POS) ALPHA-CHAR                           
025400        PERFORM EXTRACT-WORD                                      
025500        PERFORM DECIDE-REPLACEMENT                                
025600        PERFORM EMIT-WORD-OR-LITERAL                              
025700     ELSE                                                         
025800        IF WS-OUT-POS <= 500                                      
025900           MOVE WS-CUR-CHAR (WS-POS)                              
026000                              TO WS-NEW-CHAR (WS-OUT-POS)         
026100           ADD 1                     TO WS-OUT-POS                
026200        END-IF                                                    
026300        ADD 1                        TO WS-POS                    
026400     END-IF.                                                      
026500     GO TO SCAN-WORD-LOOP.                                        
026600 SCAN-WORD-LOOP-EXIT.                                             
026700     EXIT.                                                        
026800                                                                  
026900* captures the word starting at WS-POS into WS-WORD-TEXT (case    
027000* preserved) and WS-WORD-UPPER (folded), and advances WS-POS      
027100* past the word so SCAN-WORD-LOOP resumes after it                
027200 EXTRACT-WORD.                                                    
027300     MOVE WS-POS                     TO WS-WORD-START.            
027400     MOVE WS-POS                     TO WS-WORD-END.              
027500     PERFORM FIND-WORD-END THRU FIND-WORD-END-EXIT.               
027600     MOVE SPACE                      TO WS-WORD-TEXT.             
027700     MOVE WS-CUR-TEXT (WS-WORD-START :                            
027800          WS-WORD-END - WS-WORD-START + 1)                        
027900                                      TO WS-WORD-TEXT.            
028000     MOVE WS-WORD-TEXT               TO WS-WORD-UPPER.            
028100     INSPECT WS-WORD-UPPER CONVERTING                             
028200             'abcdefghijklmnopqrstuvwxyz' TO                      
028300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        
028400     MOVE WS-WORD-END                TO WS-POS.                   
028500     ADD 1                           TO WS-POS.                   
028600                                                                  
028700* extends WS-WORD-END forward while the next byte is still        
028800* alphabetic; stops at the 500-byte buffer edge either way        
028900 FIND-WORD-END.                                                   
029000     IF WS-WORD-END >= 500                                        
029100        GO TO FIND-WORD-END-EXIT                                  
029200     END-IF.                                                      
029300     IF WS-CUR-CHAR (WS-WORD-END + 1) ALPHA-CHAR                  
029400        ADD 1                        TO WS-WORD-END               
029500        GO TO FIND-WORD-END                                       
029600     END-IF.                                                      
029700 FIND-WORD-END-EXIT.                                              
029800     EXIT.                                                        
029900                                                                  
030000*---------------------------------------------------------------- 
030100* DECIDE-REPLACEMENT DISPATCHES TO ONE OF THE FOUR SINGLE-        
030200* WORD RULES BASED ON WS-RULE-NO, WHICH BEGIN SETS BEFORE         
030300* EACH PERFORM RUN-WORD-PASS.  RULES 2 AND 3 ARE PHRASE-LEVEL     
030400* AND DO NOT GO THROUGH THIS DISPATCH - SEE APPLY-HALLELUJAH-     
030500* HEURISTIC AND APPLY-PHRASE-MAPPINGS BELOW.                      
030600*---------------------------------------------------------------- 
030700 DECIDE-REPLACEMENT.                                              
030800     MOVE 'N'                        TO WS-DID-REPLACE-SW.        
030900     EVALUATE WS-RULE-NO                                          
031000        WHEN 1  PERFORM RULE1-JAH-TO-YAH                          
031100        WHEN 4  PERFORM RULE4-TOKEN-MAPPINGS                      
031200        WHEN 5  PERFORM RULE5-LORD-MAPPING                        
031300        WHEN 6  PERFORM RULE6-HALLELUJAH-WORD                     
031400     END-EVALUATE.                                                
031500                                                                  
031600* RULE 1 - STANDALONE "JAH" BECOMES "YAH", CASE PRESERVED         
031700* PER THE ORIGINAL WORD'S SHAPE (ALL CAPS / TITLE / LOWER) -      
031800* SEE THE 01/22/99 Y2K-ERA CASE-SHAPING FIX ABOVE.                
031900 RULE1-JAH-TO-YAH.                                                
032000     IF WS-WORD-UPPER = 'JAH'                                     
032100        MOVE 'Y'                     TO WS-DID-REPLACE-SW         
032200        MOVE 3                       TO WS-REPLACEMENT-LEN        
032300        EVALUATE TRUE                                             
032400           WHEN WS-WORD-TEXT = 'JAH'                              
032500              MOVE 'YAH'             TO WS-REPLACEMENT-TEXT       
032600           WHEN WS-WORD-TEXT = 'Jah'                              
032700              MOVE 'Yah'             TO WS-REPLACEMENT-TEXT       
032800           WHEN OTHER                                             
032900              MOVE 'yah'             TO WS-REPLACEMENT-TEXT       
033000        END-EVALUATE                                              
033100     END-IF.                                                      
033200                                                                  
033300* RULE 4 - SINGLE-WORD TOKEN MAPPINGS.  NOTE THE PAIRED GOD/      
033400* GOD AND LORD ENTRIES: WS-WORD-TEXT (CASE PRESERVED) CATCHES     
033500* THE MIXED-CASE "God", WHILE WS-WORD-UPPER CATCHES THE ALL-      
033600* CAPS "GOD" - THE TWO MAP TO DIFFERENT RESTORED NAMES, SO        
033700* THE ALL-CAPS TEST MUST NOT ACCIDENTALLY SWALLOW BOTH (SEE       
033800* THE 05/11/86 PRECEDENCE FIX ABOVE).  "LORD" (ALL CAPS ONLY)     
033900* MAPS HERE TOO SO IT NEVER REACHES RULE5, WHICH ONLY EVER        
034000* SEES THE MIXED-CASE "Lord".                                     
034100 RULE4-TOKEN-MAPPINGS.                                            
034200     EVALUATE TRUE                                                
034300        WHEN WS-WORD-UPPER = 'JESUS'                              
034400           MOVE 'Y'                  TO WS-DID-REPLACE-SW         
034500           MOVE 'YAHUSHA'            TO WS-REPLACEMENT-TEXT       
034600           MOVE 7                    TO WS-REPLACEMENT-LEN        
034700        WHEN WS-WORD-UPPER = 'CHRIST'                             
034800           MOVE 'Y'                  TO WS-DID-REPLACE-SW         
034900           MOVE "HA'MASHIACH"        TO WS-REPLACEMENT-TEXT       
035000           MOVE 11                   TO WS-REPLACEMENT-LEN        
035100        WHEN WS-WORD-TEXT = 'GOD'                                 
035200           MOVE 'Y'                  TO WS-DID-REPLACE-SW         
035300           MOVE 'ELOHIYM'            TO WS-REPLACEMENT-TEXT       
035400           MOVE 7                    TO WS-REPLACEMENT-LEN        
035500        WHEN WS-WORD-UPPER = 'GOD'                                
035600           MOVE 'Y'                  TO WS-DID-REPLACE-SW         
035700           MOVE 'YAHUAH'             TO WS-REPLACEMENT-TEXT       
035800           MOVE 6                    TO WS-REPLACEMENT-LEN        
035900        WHEN WS-WORD-TEXT = 'LORD'                                
036000           MOVE 'Y'                  TO WS-DID-REPLACE-SW         
036100           MOVE 'YAHUAH'             TO WS-REPLACEMENT-TEXT       
036200           MOVE 6                    TO WS-REPLACEMENT-LEN        
036300        WHEN WS-WORD-UPPER = 'MESSIAH'                            
036400           MOVE 'Y'                  TO WS-DID-REPLACE-SW         
036500           MOVE "HA'MASHIACH"        TO WS-REPLACEMENT-TEXT       
036600           MOVE 11                   TO WS-REPLACEMENT-LEN        
036700     END-EVALUATE.                                                
036800                                                                  
036900*                                                                 
037000 RULE5-LORD-MAPPING.                                              
037100* only the mixed-case "Lord" survives to this rule - the          
037200* all-caps form was already consumed by RULE4-TOKEN-MAPPINGS      
037300     IF WS-WORD-TEXT = 'Lord'                                     
037400        IF KV-STRICT-LORD-MODE                                    
037500           CONTINUE                                               
037600        ELSE                                                      
037700           MOVE 'Y'                  TO WS-DID-REPLACE-SW         
037800           MOVE 'ADON'               TO WS-REPLACEMENT-TEXT       
037900           MOVE 4                    TO WS-REPLACEMENT-LEN        
038000        END-IF                                                    
038100     END-IF.                                                      
038200                                                                  
038300*                                                                 
038400 RULE6-HALLELUJAH-WORD.                                           
038500     IF WS-WORD-UPPER = 'HALLELUJAH'                              
038600        MOVE 'Y'                     TO WS-DID-REPLACE-SW         
038700        MOVE 'HalleluYAH'            TO WS-REPLACEMENT-TEXT       
038800        MOVE 10                      TO WS-REPLACEMENT-LEN        
038900     END-IF.                                                      
039000                                                                  
039100* appends either the replacement text decided above or the        
039200* original word, unchanged, to the growing output buffer -        
039300* WS-OUT-POS is a pointer so this leaves it positioned right      
039400* after whichever string it just wrote                            
039500 EMIT-WORD-OR-LITERAL.                                            
039600     IF WS-DID-REPLACE                                            
039700        MOVE 'Y'                     TO WS-TEXT-CHANGED-SW        
039800        STRING WS-REPLACEMENT-TEXT (1:WS-REPLACEMENT-LEN)         
039900                            DELIMITED BY SIZE                     
040000          INTO WS-NEW-TEXT                                        
040100          POINTER WS-OUT-POS                                      
040200        END-STRING                                                
040300     ELSE                                                         
040400        STRING WS-WORD-TEXT (1:WS-WORD-END - WS-WORD-START + 1)   
040500                            DELIMITED BY SIZE                     
040600          INTO WS-NEW-TEXT                                        
040700          POINTER WS-OUT-POS                                      
040800        END-STRING                                                
040900     END-IF.                                                      
041000                                                                  
041100*---------------------------------------------------------------- 
041200* APPLY-HALLELUJAH-HEURISTIC - REQ K-0006, RULE 2.  DEFAULT       
041300* OFF PER PROJECT COMMITTEE DECISION (SEE KV-HEURISTIC-ON IN      
041400* KVRMSW) BECAUSE IT REPLACES A WHOLE PHRASE RATHER THAN A        
041500* SINGLE WORD, WHICH SOME REVIEWERS FELT WENT BEYOND A LITERAL    
041600* NAME RESTORATION.  MATCHES BOTH THE PERIOD-TERMINATED AND       
041700* BARE FORMS OF THE PHRASE AS TWO SEPARATE INSPECT STATEMENTS     
041800* SO THE TRAILING PUNCTUATION (OR LACK OF IT) IS PRESERVED IN     
041900* THE REPLACEMENT TEXT RATHER THAN GUESSED AT.  RUNS BEFORE       
042000* RULE 4 SO THE ALL-CAPS "LORD" INSIDE THE PHRASE IS CONSUMED     
042100* HERE, INTACT, RATHER THAN BY THE SINGLE-WORD TOKEN RULE.        
042200*---------------------------------------------------------------- 
042300 APPLY-HALLELUJAH-HEURISTIC.                                      
042400     MOVE ZERO                       TO WS-HITS-THIS-PASS.        
042500     INSPECT WS-CUR-TEXT TALLYING WS-HITS-THIS-PASS               
042600             FOR ALL 'Praise ye the LORD.'.                       
042700     INSPECT WS-CUR-TEXT REPLACING ALL                            
042800             'Praise ye the LORD.' BY 'Hallelu-YAH.       '.      
042900     INSPECT WS-CUR-TEXT TALLYING WS-HITS-THIS-PASS               
043000             FOR ALL 'Praise ye the LORD'.                        
043100     INSPECT WS-CUR-TEXT REPLACING ALL                            
043200             'Praise ye the LORD' BY 'Hallelu-YAH        '.       
043300     IF WS-HITS-THIS-PASS > ZERO                                  
043400        ADD WS-HITS-THIS-PASS        TO RPT-HEURISTIC             
043500        MOVE 'Y'                     TO WS-TEXT-CHANGED-SW        
043600     END-IF.                                                      
043700                                                                  
043800*---------------------------------------------------------------- 
043900* APPLY-PHRASE-MAPPINGS - RULE 3, ALWAYS ON.  CASE-INSENSITIVE    
044000* TWO-WORD PHRASES THAT MAP TO A RESTORED-NAME PHRASE OF THEIR    
044100* OWN, DISTINCT FROM WHATEVER THE INDIVIDUAL WORDS WOULD MAP      
044200* TO ALONE UNDER RULE 4 (E.G. "JESUS CHRIST" AS A PHRASE, NOT     
044300* "JESUS" AND "CHRIST" SEPARATELY).  RUNS BEFORE RULE 4 SO THE    
044400* PHRASE IS CONSUMED WHOLE.  06/22/00 LS REQ K-0163 - QA FED      
044500* "Jesus  Christ" (TWO BLANKS, A BAD-OCR SAMPLE TEXT) AND THE     
044600* PHRASE DID NOT CONVERT; THE GAP BETWEEN THE TWO WORDS IS NOW    
044700* MATCHED AS ONE OR MORE SPACES INSTEAD OF A FIXED-WIDTH          
044800* LITERAL - SEE FRL-SCAN-LOOP AND COUNT-GAP-SPACES BELOW.         
044900*---------------------------------------------------------------- 
045000 APPLY-PHRASE-MAPPINGS.                                           
045100     MOVE 'JESUS'                    TO WS-LIT-WORD1              
045200     MOVE 5                          TO WS-LIT-WORD1-LEN          
045300     MOVE 'CHRIST'                   TO WS-LIT-WORD2              
045400     MOVE 6                          TO WS-LIT-WORD2-LEN          
045500     MOVE "YAHUSHA HA'MASHIACH"      TO WS-LIT-REPL               
045600     MOVE 19                         TO WS-LIT-REPL-LEN           
045700     PERFORM FIND-REPLACE-LITERAL-CI THRU                         
045800             FIND-REPLACE-LITERAL-CI-EXIT.                        
045900                                                                  
046000     MOVE 'HOLY'                     TO WS-LIT-WORD1              
046100     MOVE 4                          TO WS-LIT-WORD1-LEN          
046200     MOVE 'GHOST'                    TO WS-LIT-WORD2              
046300     MOVE 5                          TO WS-LIT-WORD2-LEN          
046400     MOVE 'RUACH HAQODESH'           TO WS-LIT-REPL               
046500     MOVE 14                         TO WS-LIT-REPL-LEN           
046600     PERFORM FIND-REPLACE-LITERAL-CI THRU                         
046700             FIND-REPLACE-LITERAL-CI-EXIT.                        
046800                                                                  
046900     MOVE 'HOLY'                     TO WS-LIT-WORD1              
047000     MOVE 4                          TO WS-LIT-WORD1-LEN          
047100     MOVE 'SPIRIT'                   TO WS-LIT-WORD2              
047200     MOVE 6                          TO WS-LIT-WORD2-LEN          
047300     MOVE 'RUACH HAQODESH'           TO WS-LIT-REPL               
047400     MOVE 14                         TO WS-LIT-REPL-LEN           
047500     PERFORM FIND-REPLACE-LITERAL-CI THRU                         
047600             FIND-REPLACE-LITERAL-CI-EXIT.                        
047700                                                                  
047800* short-form normalization (rule 6, two-word forms) - always      
047900* on, runs after the rule-6 word pass so both the one-word        
048000* "HALLELUJAH" and the two-word "HALLELU JAH"/"HALLELU YAH"       
048100* spellings the source files use end up at the same spelling      
048200 APPLY-SHORT-FORM-PHRASE.                                         
048300     MOVE 'HALLELU'                  TO WS-LIT-WORD1              
048400     MOVE 7                          TO WS-LIT-WORD1-LEN          
048500     MOVE 'JAH'                      TO WS-LIT-WORD2              
048600     MOVE 3                          TO WS-LIT-WORD2-LEN          
048700     MOVE 'HalleluYAH'               TO WS-LIT-REPL               
048800     MOVE 10                         TO WS-LIT-REPL-LEN           
048900     PERFORM FIND-REPLACE-LITERAL-CI THRU                         
049000             FIND-REPLACE-LITERAL-CI-EXIT.                        
049100                                                                  
049200     MOVE 'HALLELU'                  TO WS-LIT-WORD1              
049300     MOVE 7                          TO WS-LIT-WORD1-LEN          
049400     MOVE 'YAH'                      TO WS-LIT-WORD2              
049500     MOVE 3                          TO WS-LIT-WORD2-LEN          
049600     MOVE 'HalleluYAH'               TO WS-LIT-REPL               
049700     MOVE 10                         TO WS-LIT-REPL-LEN           
049800     PERFORM FIND-REPLACE-LITERAL-CI THRU                         
049900             FIND-REPLACE-LITERAL-CI-EXIT.                        
050000                                                                  
050100*---------------------------------------------------------------- 
050200* FIND-REPLACE-LITERAL-CI - generic case-insensitive two-word-    
050300* phrase substring replace, shared by APPLY-PHRASE-MAPPINGS and   
050400* APPLY-SHORT-FORM-PHRASE.  Callers load WS-LIT-WORD1/2 (must     
050500* already be upper case) and WS-LIT-WORD2-LEN and WS-LIT-REPL     
050600* before performing this paragraph.  Builds an upper-case         
050700* shadow copy of the text (WS-UPPER-COPY) so the match is case    
050800* blind while the replacement text moved in is fixed case per     
050900* the rule tables above, not derived from the matched text.       
051000*---------------------------------------------------------------- 
051100 FIND-REPLACE-LITERAL-CI.                                         
051200     MOVE WS-CUR-TEXT                TO WS-UPPER-COPY.            
051300     INSPECT WS-UPPER-COPY CONVERTING                             
051400             'abcdefghijklmnopqrstuvwxyz' TO                      
051500             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        
051600     MOVE SPACE                      TO WS-NEW-TEXT.              
051700     MOVE 1                          TO WS-POS.                   
051800     MOVE 1                          TO WS-OUT-POS.               
051900     PERFORM FRL-SCAN-LOOP THRU FRL-SCAN-LOOP-EXIT.               
052000     MOVE WS-NEW-TEXT                TO WS-CUR-TEXT.              
052100 FIND-REPLACE-LITERAL-CI-EXIT.                                    
052200     EXIT.                                                        
052300                                                                  
052400*                                                                 
052500* scans for WORD1, then a run of one or more spaces, then         
052600* WORD2, honoring word boundaries on both ends of the phrase      
052700 FRL-SCAN-LOOP.                                                   
052800     IF WS-POS > 500                                              
052900        GO TO FRL-SCAN-LOOP-EXIT                                  
053000     END-IF.                                                      
053100     MOVE 'N'                        TO WS-PHRASE-MATCH-SW.       
053200     PERFORM TEST-PHRASE-AT-POS THRU TEST-PHRASE-AT-POS-EXIT.     
053300     IF WS-PHRASE-MATCHED                                         
053400        STRING WS-LIT-REPL (1:WS-LIT-REPL-LEN)                    
053500                            DELIMITED BY SIZE                     
053600          INTO WS-NEW-TEXT                                        
053700          POINTER WS-OUT-POS                                      
053800        END-STRING                                                
053900        MOVE 'Y'                     TO WS-TEXT-CHANGED-SW        
054000        COMPUTE WS-POS = WS-MATCH-END + 1                         
054100     ELSE                                                         
054200        IF WS-OUT-POS <= 500                                      
054300           MOVE WS-CUR-CHAR (WS-POS)                              
054400                              TO WS-NEW-CHAR (WS-OUT-POS)         
054500           ADD 1                     TO WS-OUT-POS                
054600        END-IF                                                    
054700        ADD 1                        TO WS-POS                    
054800     END-IF.                                                      
054900     GO TO FRL-SCAN-LOOP.                                         
055000 FRL-SCAN-LOOP-EXIT.                                              
055100     EXIT.                                                        
055200                                                                  
055300* tests whether WORD1, a run of one or more spaces, and WORD2     
055400* begin at WS-POS, honoring word boundaries at both ends of       
055500* the phrase so e.g. "UNJESUS CHRISTLIKE" is not matched          
055600 TEST-PHRASE-AT-POS.                                              
055700     COMPUTE WS-W1-END = WS-POS + WS-LIT-WORD1-LEN - 1.           
055800     IF WS-W1-END > 500                                           
055900        GO TO TEST-PHRASE-AT-POS-EXIT                             
056000     END-IF.                                                      
056100     IF WS-UPPER-COPY (WS-POS : WS-LIT-WORD1-LEN) NOT =           
056200             WS-LIT-WORD1 (1 : WS-LIT-WORD1-LEN)                  
056300        GO TO TEST-PHRASE-AT-POS-EXIT                             
056400     END-IF.                                                      
056500     IF WS-POS NOT = 1 AND                                        
056600        WS-UPPER-COPY (WS-POS - 1 : 1) ALPHA-CHAR                 
056700        GO TO TEST-PHRASE-AT-POS-EXIT                             
056800     END-IF.                                                      
056900     COMPUTE WS-SP-POS = WS-W1-END + 1.                           
057000     MOVE ZERO                       TO WS-SPACE-CNT.             
057100     PERFORM COUNT-GAP-SPACES THRU COUNT-GAP-SPACES-EXIT.         
057200     IF WS-SPACE-CNT = ZERO                                       
057300        GO TO TEST-PHRASE-AT-POS-EXIT                             
057400     END-IF.                                                      
057500     COMPUTE WS-W2-START = WS-SP-POS + WS-SPACE-CNT.              
057600     COMPUTE WS-W2-END = WS-W2-START + WS-LIT-WORD2-LEN - 1.      
057700     IF WS-W2-END > 500                                           
057800        GO TO TEST-PHRASE-AT-POS-EXIT                             
057900     END-IF.                                                      
058000     IF WS-UPPER-COPY (WS-W2-START : WS-LIT-WORD2-LEN) NOT =      
058100             WS-LIT-WORD2 (1 : WS-LIT-WORD2-LEN)                  
058200        GO TO TEST-PHRASE-AT-POS-EXIT                             
058300     END-IF.                                                      
058400     IF WS-W2-END NOT = 500 AND                                   
058500        WS-UPPER-COPY (WS-W2-END + 1 : 1) ALPHA-CHAR              
058600        GO TO TEST-PHRASE-AT-POS-EXIT                             
058700     END-IF.                                                      
058800     MOVE 'Y'                        TO WS-PHRASE-MATCH-SW.       
058900     MOVE WS-W2-END                  TO WS-MATCH-END.             
059000 TEST-PHRASE-AT-POS-EXIT.                                         
059100     EXIT.                                                        
059200                                                                  
059300*                                                                 
059400* counts a run of blanks starting at WS-SP-POS; zero means the    
059500* two words were not separated by any space at all (no match)     
059600 COUNT-GAP-SPACES.                                                
059700     IF WS-SP-POS + WS-SPACE-CNT > 500                            
059800        GO TO COUNT-GAP-SPACES-EXIT                               
059900     END-IF.                                                      
060000     IF WS-UPPER-COPY (WS-SP-POS + WS-SPACE-CNT : 1) NOT = SPACE  
060100        GO TO COUNT-GAP-SPACES-EXIT                               
060200     END-IF.                                                      
060300     ADD 1                           TO WS-SPACE-CNT.             
060400     GO TO COUNT-GAP-SPACES.                                      
060500 COUNT-GAP-SPACES-EXIT.                                           
060600     EXIT.                                                        
