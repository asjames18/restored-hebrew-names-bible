000100CBL OPT(2) DYNAM                                                  
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.  KVR001.                                             
000400 AUTHOR.      R. WHITFIELD.                                       
000500 INSTALLATION. MERIDIAN DATA SVCS.                                
000600 DATE-WRITTEN. 01/15/86.                                          
000700 DATE-COMPILED.                                                   
000800 SECURITY.    CONFIDENTIAL - INTERNAL USE ONLY.                   
000900*---------------------------------------------------------------- 
001000* KVR001                                                          
001100* MI2457.KVRESTOR.BATCH.ASSEMBLER                                 
001200*---------------------------------------------------------------- 
001300* **++ ASSEMBLER - the restored-names conversion job's main       
001400*      driver.  Loads the override table, loads the working       
001500*      Bible into an in-memory table keyed on canonical book      
001600*      sequence/chapter/verse (KVR004 resolves the canonical      
001700*      key per verse), sorts it, then walks it in canonical       
001800*      order calling KVR002 per verse and posting book/chapter    
001900*      control break headers and the closing totals block to      
002000*      REPORT-OUT.                                                
002100*---------------------------------------------------------------- 
002200* CHANGE LOG                                                      
002300*---------------------------------------------------------------- 
002400* 01/15/86 RW  REQ K-0001 ORIGINAL DRIVER - OPEN/LOAD/SORT/       
002500*              PROCESS/REPORT SHAPE.                              
002600* 01/22/86 RW  REQ K-0004 CALLS KVR004 PER VERSE TO RESOLVE       
002700*              CANONICAL BOOK ORDER FOR THE SORT KEY.             
002800* 05/02/86 RW  REQ K-0014 BOOK/CHAPTER CONTROL BREAK HEADERS      
002900*              ADDED TO REPORT-OUT.                               
003000* 02/17/89 LS  REQ K-0051 UPSI-1 WIRED TO ENFORCE-WITNESSES.      
003100* 03/30/92 LS  REQ K-0083 UPSI-3/UPSI-4 WIRED TO THE 3 WAY        
003200*              SHORT-NAME-MODE SWITCH.                            
003300* 11/09/93 TO  REQ K-0097 RPT-CHANGED NOW COMPARES THE FULL       
003400*              VERSE TEXT BEFORE AND AFTER THE CALL TO KVR002 -   
003500*              A RULE THAT ONLY TOUCHES CASE DOES NOT COUNT AS    
003600*              CHANGED IF IT STILL ROUNDTRIPS TO THE SAME TEXT.   
003700* 08/03/98 MC  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS      
003800*              PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.          
003900* 01/22/99 MC  REQ K-0142 VERSES-UNCHANGED LINE ADDED TO THE      
004000*              TOTALS BLOCK.                                      
004100* 06/14/00 LS  REQ K-0159 BOOK HEADER NOW CARRIES THE CANONICAL   
004200*              SEQUENCE NUMBER AHEAD OF THE NAME ("BOOK NN        
004300*              NAME") - QA CAUGHT THE HEADER SHOWING NAME ONLY.   
004400*              TITLE LINE NOW CARRIES A VERSION TAG.              
004500* 09/14/01 LS  REQ K-0171 LOAD-ONE-OVERRIDE NOW CANONICALIZES     
004600*              THE OVERRIDE BOOK NAME THROUGH CC-BOOKS-PGM        
004700*              BEFORE BUILDING THE VERSE KEY - SEE THE            
004800*              PARAGRAPH COMMENT BELOW.                           
004900*---------------------------------------------------------------- 
005000 ENVIRONMENT DIVISION.                                            
005100*                                                                 
005200 CONFIGURATION SECTION.                                           
005300 SOURCE-COMPUTER.    IBM-370.                                     
005400 OBJECT-COMPUTER.    IBM-370.                                     
005500 SPECIAL-NAMES.                                                   
005600     C01                  IS TOP-OF-FORM                          
005700     UPSI-0 ON STATUS IS  SW-HALLELUJAH-REQUESTED                 
005800     UPSI-1 ON STATUS IS  SW-ENFORCE-WIT-REQUESTED                
005900     UPSI-2 ON STATUS IS  SW-STRICT-LORD-REQUESTED                
006000     UPSI-3 ON STATUS IS  SW-SHORT-ALWAYS-REQUESTED               
006100     UPSI-4 ON STATUS IS  SW-SHORT-WITNESSED-REQUESTED.           
006200*                                                                 
006300 INPUT-OUTPUT SECTION.                                            
006400 FILE-CONTROL.                                                    
006500     SELECT VERSE-IN                  ASSIGN TO VERSEIN           
006600                                       FILE STATUS VI-FS.         
006700     SELECT OVERRIDE-IN                ASSIGN TO OVERRDIN         
006800                                       FILE STATUS OI-FS.         
006900     SELECT VERSE-OUT                 ASSIGN TO VERSEOUT          
007000                                       FILE STATUS VO-FS.         
007100     SELECT REPORT-OUT                ASSIGN TO RPTOUT            
007200                                       FILE STATUS RO-FS.         
007300*                                                                 
007400 DATA DIVISION.                                                   
007500*                                                                 
007600 FILE SECTION.                                                    
007700*                                                                 
007800* VERSE-IN IS THE WORKING BIBLE TEXT AS IT COMES OFF THE          
007900* SOURCE TAPE/EXTRACT - ONE RECORD PER VERSE, ANY ORDER.          
008000 FD  VERSE-IN                         RECORDING F.                
008100 COPY KVRMVR REPLACING ==:X:== BY ==VI==.                         
008200*                                                                 
008300* OVERRIDE-IN IS THE HAND-MAINTAINED TABLE OF FULL-VERSE AND      
008400* TOKEN OVERRIDES - SEE KVRMOV FOR THE RECORD LAYOUT AND THE      
008500* WITNESS FLAG MEANINGS.                                          
008600 FD  OVERRIDE-IN                      RECORDING F.                
008700 COPY KVRMOV REPLACING ==:X:== BY ==OI==.                         
008800*                                                                 
008900* VERSE-OUT CARRIES THE SAME LAYOUT AS VERSE-IN - THE JOB         
009000* REWRITES EVERY VERSE, CHANGED OR NOT, SO DOWNSTREAM STEPS       
009100* ALWAYS SEE A COMPLETE BIBLE.                                    
009200 FD  VERSE-OUT                        RECORDING F.                
009300 COPY KVRMVR REPLACING ==:X:== BY ==VO==.                         
009400*                                                                 
009500* REPORT-OUT IS A SIMPLE PRINT FILE - NO CARRIAGE CONTROL         
009600* BYTE, JUST 120 BYTES OF TEXT PADDED TO A 132-BYTE RECORD.       
009700 FD  REPORT-OUT                       RECORDING F.                
009800 01  RO-LINE.                                                     
009900     03  RO-TEXT                      PIC X(120).                 
010000     03  FILLER                       PIC X(12).                  
010100*                                                                 
010200 WORKING-STORAGE SECTION.                                         
010300*                                                                 
010400* WK-LITERALS HOLDS THE PROGRAM NAMES THIS JOB STEP CALLS BY      
010500* DYNAMIC CALL - KEPT AS DATA RATHER THAN LITERALS IN THE         
010600* PROCEDURE DIVISION SO A RELINK TO A RENAMED SUBPROGRAM IS A     
010700* ONE-FIELD CHANGE.                                               
010800 01  WK-LITERALS.                                                 
010900*        NAME OF THE PER-VERSE CONVERTER SUBPROGRAM               
011000     03  CC-CONVERTER-PGM       PIC X(08)   VALUE 'KVR002'.       
011100*        NAME OF THE CANONICAL BOOK-NAME LOOKUP SUBPROGRAM        
011200     03  CC-BOOKS-PGM           PIC X(08)   VALUE 'KVR004'.       
011300     03  FILLER                 PIC X(08).                        
011400*                                                                 
011500* KV-SWITCH-AREA (MODE SWITCHES), OV-TABLE-AREA (OVERRIDE         
011600* TABLE) AND KV-REPORT-TOTALS (RUNNING COUNTERS) ARE ALL          
011700* THREADED DOWN THROUGH KVR002/KVR003 BY THE CALL BELOW IN        
011800* PROCESS-ONE-VERSE - THIS COPYBOOK TRIO IS THE PARAMETER         
011900* INTERFACE FOR THE WHOLE JOB.                                    
012000 COPY KVRMSW.                                                     
012100 COPY KVRMOT.                                                     
012200 COPY KVRMRS.                                                     
012300*                                                                 
012400* WS-VERSE-TABLE-AREA HOLDS THE ENTIRE WORKING TEXT IN MEMORY     
012500* FOR THE DURATION OF THE RUN - 32000 VERSES COVERS THE FULL      
012600* KJV (31,102 VERSES) WITH ROOM TO SPARE FOR A PARTIAL OR         
012700* STUDY-EDITION FILE.                                             
012800 01  WS-VERSE-TABLE-AREA.                                         
012900     03  VS-TB-TOT             PIC 9(05) COMP VALUE ZERO.         
013000     03  VS-TB-LIST.                                              
013100         05  VS-TB-EL OCCURS 0 TO 32000 TIMES                     
013200                 DEPENDING ON VS-TB-TOT.                          
013300*                CANONICAL 1-66 BOOK SEQUENCE FROM KVR004         
013400             10  VS-TB-BOOK-SEQ        PIC 9(03) COMP.            
013500*                CANONICAL BOOK NAME FROM KVR004, NOT THE         
013600*                RAW SPELLING THAT CAME IN ON VERSE-IN            
013700             10  VS-TB-BOOK-NAME       PIC X(20).                 
013800             10  VS-TB-TESTAMENT       PIC X(01).                 
013900             10  VS-TB-CHAPTER         PIC 9(03) COMP.            
014000             10  VS-TB-VERSE           PIC 9(03) COMP.            
014100*                VERSE TEXT, BEFORE AND AFTER CONVERSION          
014200             10  VS-TB-TEXT            PIC X(400).                
014300             10  FILLER                PIC X(08).                 
014400*                                                                 
014500* WS-BOOK-TRIM/WS-BOOK-TRIM-R ARE USED ONLY BY BUILD-VERSE-KEY    
014600* TO STRIP TRAILING SPACES OFF A 20-BYTE BOOK NAME ONE            
014700* CHARACTER AT A TIME VIA THE REDEFINES BELOW.                    
014800 01  WS-BOOK-TRIM               PIC X(20)   VALUE SPACE.          
014900 01  WS-BOOK-TRIM-R REDEFINES WS-BOOK-TRIM.                       
015000     03  WS-BOOK-TRIM-CHAR OCCURS 20 TIMES   PIC X(01).           
015100*                                                                 
015200* WS-VERSE-KEY IS THE "BOOK CHAPTER:VERSE" TEXT KEY BUILD-        
015300* VERSE-KEY ASSEMBLES FOR EACH OVERRIDE ROW - THE REDEFINES       
015400* SPLITS IT INTO A BOOK PART AND A CHAPTER:VERSE PART SOLELY      
015500* FOR EASE OF DISPLAY DURING DEBUGGING.                           
015600 01  WS-VERSE-KEY                PIC X(28)   VALUE SPACE.         
015700 01  WS-VERSE-KEY-R REDEFINES WS-VERSE-KEY.                       
015800     03  WS-VK-BOOK-PART          PIC X(21).                      
015900     03  WS-VK-CHAP-VERSE-PART    PIC X(07).                      
016000*                                                                 
016100* WS-PRINT-LINE IS THE COMMON STAGING AREA FOR EVERY REPORT       
016200* LINE - EACH WRITE-* PARAGRAPH MOVES ITS OWN TEXT IN HERE        
016300* AND PERFORMS WRITE-REPORT-LINE.  THE LABEL/VALUE REDEFINES      
016400* IS USED ONLY BY THE TOTALS BLOCK.                               
016500 01  WS-PRINT-LINE                PIC X(120)  VALUE SPACE.        
016600 01  WS-PRINT-LINE-R REDEFINES WS-PRINT-LINE.                     
016700     03  WS-PL-LABEL               PIC X(24).                     
016800     03  WS-PL-VALUE               PIC X(96).                     
016900*                                                                 
017000* WS-BOOK-CALL-AREA IS THE LINKAGE PASSED TO CC-BOOKS-PGM ON      
017100* EVERY CALL - ONE NAME IN, CANONICAL NAME/SEQUENCE/TESTAMENT     
017200* OUT.  SHARED BY LOAD-ONE-VERSE AND LOAD-ONE-OVERRIDE, SO        
017300* NEITHER MAY ASSUME ITS CONTENTS SURVIVE ACROSS A CALL TO        
017400* THE OTHER.                                                      
017500 01  WS-BOOK-CALL-AREA.                                           
017600     03  BK-CALL-IN.                                              
017700         05  BK-CALL-NAME          PIC X(20).                     
017800     03  BK-CALL-OUT.                                             
017900         05  BK-CALL-CANON         PIC X(20).                     
018000         05  BK-CALL-SEQ           PIC 9(03).                     
018100         05  BK-CALL-TESTAMENT     PIC X(01).                     
018200             88  BK-CALL-OT               VALUE 'O'.              
018300             88  BK-CALL-NT               VALUE 'N'.              
018400         05  FILLER                PIC X(04).                     
018500*                                                                 
018600* WS-CONV-AREA IS THE LINKAGE PASSED TO KVR002 FOR ONE VERSE.     
018700* WS-BEFORE-TEXT HOLDS A COPY OF THE INCOMING TEXT SO             
018800* PROCESS-ONE-VERSE CAN TELL WHETHER KVR002 ACTUALLY CHANGED      
018900* ANYTHING (SEE THE 11/09/93 CHANGE-LOG ENTRY).                   
019000 01  WS-CONV-AREA.                                                
019100     03  WS-CONV-BOOK              PIC X(20).                     
019200     03  WS-CONV-CHAPTER           PIC 9(03).                     
019300     03  WS-CONV-VERSE             PIC 9(03).                     
019400     03  WS-CONV-TEXT              PIC X(400).                    
019500 01  WS-BEFORE-TEXT                PIC X(400)  VALUE SPACE.       
019600*                                                                 
019700* WS-EDIT-AREA HOLDS THE NUMERIC EDIT PICTURES USED TO PRINT      
019800* THE TOTALS BLOCK'S COUNTERS WITH SUPPRESSED LEADING ZEROS       
019900* AND, FOR THE LARGER COUNTS, COMMA INSERTION.                    
020000 01  WS-EDIT-AREA.                                                
020100     03  WS-EDIT-3                 PIC ZZ9.                       
020200     03  WS-EDIT-5                 PIC ZZ,ZZ9.                    
020300     03  WS-EDIT-6                 PIC ZZZ,ZZ9.                   
020400*        VERSES-UNCHANGED, DERIVED AT REPORT TIME (K-0142)        
020500 01  WS-UNCHANGED-CTR              PIC 9(06) COMP VALUE ZERO.     
020600*                                                                 
020700 LOCAL-STORAGE SECTION.                                           
020800* LS-FILE-STATUSES CARRIES ONE TWO-BYTE FILE STATUS PER JOB       
020900* DATA SET.  VERSE-OUT AND REPORT-OUT NEVER HIT END OF FILE       
021000* SO THEY CARRY NO EOF CONDITION NAME - ONLY OK.                  
021100 01  LS-FILE-STATUSES.                                            
021200     03  VI-FS                     PIC XX.                        
021300         88  VI-OK                        VALUE '00'.             
021400         88  VI-EOF                       VALUE '10'.             
021500     03  OI-FS                     PIC XX.                        
021600         88  OI-OK                        VALUE '00'.             
021700         88  OI-EOF                       VALUE '10'.             
021800     03  VO-FS                     PIC XX.                        
021900         88  VO-OK                        VALUE '00'.             
022000     03  RO-FS                     PIC XX.                        
022100         88  RO-OK                        VALUE '00'.             
022200*                                                                 
022300* LS-COUNTERS HOLDS THE SMALL WORKING SCALARS USED BY THE         
022400* KEY-BUILDING AND TABLE-WALK PARAGRAPHS - GROUPED TOGETHER       
022500* SO A LISTING SHOWS THEM AT A GLANCE INSTEAD OF SCATTERED        
022600* NEAR THE PARAGRAPHS THAT USE THEM.                              
022700 01  LS-COUNTERS.                                                 
022800*        TRIMMED LENGTH OF WS-BOOK-TRIM, SET BY                   
022900*        FIND-BOOK-TRIM-LEN                                       
023000     03  WS-BOOK-LEN               PIC 9(02) COMP VALUE ZERO.     
023100*        NEXT FREE BYTE POSITION IN WS-VERSE-KEY DURING           
023200*        BUILD-VERSE-KEY'S STRING STATEMENTS                      
023300     03  WS-KEY-POS                PIC 9(02) COMP VALUE ZERO.     
023400     03  WS-EDIT-NUM               PIC ZZ9.                       
023500*        SUBSCRIPT INTO VS-TB-EL DURING PROCESS-VERSE-TABLE       
023600     03  WS-TBL-IDX                PIC 9(05) COMP VALUE ZERO.     
023700*        999 IS AN IMPOSSIBLE BOOK SEQ, FORCING THE FIRST         
023800*        VERSE OF THE RUN TO ALWAYS TRIP A BOOK HEADER            
023900     03  WS-PREV-BOOK-SEQ          PIC 9(03) COMP VALUE 999.      
024000     03  WS-PREV-CHAPTER           PIC 9(03) COMP VALUE ZERO.     
024100*                                                                 
024200 PROCEDURE DIVISION.                                              
024300*---------------------------------------------------------------- 
024400* MAIN IS THE ENTIRE JOB IN ONE PARAGRAPH OF PERFORM VERBS -      
024500* EVERY OTHER PARAGRAPH IN THE PROGRAM IS REACHED FROM HERE,      
024600* EITHER DIRECTLY OR THROUGH ONE OF THESE TEN PARAGRAPHS.         
024700* THE ORDER IS FIXED - THE OVERRIDE TABLE MUST BE IN MEMORY       
024800* AND SORTED BEFORE THE FIRST CALL TO KVR002, AND THE VERSE       
024900* TABLE MUST BE SORTED INTO CANONICAL ORDER BEFORE THE REPORT     
025000* WALK BEGINS.                                                    
025100*---------------------------------------------------------------- 
025200 MAIN.                                                            
025300     DISPLAY ' ************** KVR001 START ****************'.     
025400                                                                  
025500     PERFORM INITIALIZE-SWITCHES.                                 
025600     PERFORM OPEN-JOB-FILES.                                      
025700     PERFORM LOAD-OVERRIDE-TABLE.                                 
025800     PERFORM LOAD-VERSE-TABLE.                                    
025900     PERFORM SORT-VERSE-TABLE.                                    
026000     PERFORM WRITE-REPORT-TITLE.                                  
026100     PERFORM PROCESS-VERSE-TABLE.                                 
026200     PERFORM WRITE-REPORT-TOTALS.                                 
026300     PERFORM CLOSE-JOB-FILES.                                     
026400*        OPERATOR CONSOLE MESSAGES ONLY - NOT PART OF THE         
026500*        REPORT-OUT PRINT FILE                                    
026600     DISPLAY ' TOTAL VERSES PROCESSED - ' RPT-TOTAL-VERSES.       
026700     DISPLAY ' *************** KVR001 END *****************'.     
026800                                                                  
026900     GOBACK.                                                      
027000                                                                  
027100*                                                                 
027200* UPSI SWITCHES CARRY THE JOB'S RUN TIME MODE FROM THE EXEC       
027300* PARM/UPSI CARD INTO KV-SWITCH-AREA, THREADED BY LINKAGE         
027400* DOWN THROUGH KVR002 AND KVR003                                  
027500 INITIALIZE-SWITCHES.                                             
027600     IF SW-HALLELUJAH-REQUESTED                                   
027700        SET KV-HEURISTIC-ON            TO TRUE                    
027800     ELSE                                                         
027900        SET KV-HEURISTIC-OFF           TO TRUE                    
028000     END-IF.                                                      
028100     IF SW-ENFORCE-WIT-REQUESTED                                  
028200        SET KV-ENFORCE-WITNESSES       TO TRUE                    
028300     ELSE                                                         
028400        SET KV-IGNORE-WITNESSES        TO TRUE                    
028500     END-IF.                                                      
028600     IF SW-STRICT-LORD-REQUESTED                                  
028700        SET KV-STRICT-LORD-MODE        TO TRUE                    
028800     ELSE                                                         
028900        SET KV-ADON-LORD-MODE          TO TRUE                    
029000     END-IF.                                                      
029100     EVALUATE TRUE                                                
029200        WHEN SW-SHORT-ALWAYS-REQUESTED                            
029300           SET KV-SHORT-NAME-ALWAYS    TO TRUE                    
029400        WHEN SW-SHORT-WITNESSED-REQUESTED                         
029500           SET KV-SHORT-NAME-WITNESSED TO TRUE                    
029600        WHEN OTHER                                                
029700           SET KV-SHORT-NAME-OFF       TO TRUE                    
029800     END-EVALUATE.                                                
029900                                                                  
030000*                                                                 
030100* OPEN-JOB-FILES OPENS ALL FOUR JOB DATA SETS IN A FIXED          
030200* ORDER (INPUT VERSE, INPUT OVERRIDE, OUTPUT VERSE, OUTPUT        
030300* REPORT) AND ABENDS THE STEP THROUGH RAISE-ERROR ON ANY          
030400* NON-ZERO FILE STATUS - THIS SHOP DOES NOT LIMP ALONG ON A       
030500* BAD OPEN.                                                       
030600 OPEN-JOB-FILES.                                                  
030700     OPEN INPUT  VERSE-IN.                                        
030800     IF NOT VI-OK                                                 
030900        DISPLAY 'VERSE-IN OPEN ERROR - FS: ' VI-FS                
031000        PERFORM RAISE-ERROR                                       
031100     END-IF.                                                      
031200                                                                  
031300     OPEN INPUT  OVERRIDE-IN.                                     
031400     IF NOT OI-OK                                                 
031500        DISPLAY 'OVERRIDE-IN OPEN ERROR - FS: ' OI-FS             
031600        PERFORM RAISE-ERROR                                       
031700     END-IF.                                                      
031800                                                                  
031900     OPEN OUTPUT VERSE-OUT.                                       
032000     IF NOT VO-OK                                                 
032100        DISPLAY 'VERSE-OUT OPEN ERROR - FS: ' VO-FS               
032200        PERFORM RAISE-ERROR                                       
032300     END-IF.                                                      
032400                                                                  
032500     OPEN OUTPUT REPORT-OUT.                                      
032600     IF NOT RO-OK                                                 
032700        DISPLAY 'REPORT-OUT OPEN ERROR - FS: ' RO-FS              
032800        PERFORM RAISE-ERROR                                       
032900     END-IF.                                                      
033000                                                                  
033100*                                                                 
033200* CLOSE-JOB-FILES MIRRORS OPEN-JOB-FILES - SAME FOUR FILES,       
033300* SAME FS CHECK AFTER EACH CLOSE.                                 
033400 CLOSE-JOB-FILES.                                                 
033500     CLOSE VERSE-IN.                                              
033600     IF NOT VI-OK                                                 
033700        DISPLAY 'VERSE-IN CLOSE ERROR - FS: ' VI-FS               
033800        PERFORM RAISE-ERROR                                       
033900     END-IF.                                                      
034000                                                                  
034100     CLOSE OVERRIDE-IN.                                           
034200     IF NOT OI-OK                                                 
034300        DISPLAY 'OVERRIDE-IN CLOSE ERROR - FS: ' OI-FS            
034400        PERFORM RAISE-ERROR                                       
034500     END-IF.                                                      
034600                                                                  
034700     CLOSE VERSE-OUT.                                             
034800     IF NOT VO-OK                                                 
034900        DISPLAY 'VERSE-OUT CLOSE ERROR - FS: ' VO-FS              
035000        PERFORM RAISE-ERROR                                       
035100     END-IF.                                                      
035200                                                                  
035300     CLOSE REPORT-OUT.                                            
035400     IF NOT RO-OK                                                 
035500        DISPLAY 'REPORT-OUT CLOSE ERROR - FS: ' RO-FS             
035600        PERFORM RAISE-ERROR                                       
035700     END-IF.                                                      
035800                                                                  
035900*---------------------------------------------------------------- 
036000* OVERRIDE TABLE - READ ONCE, HELD SORTED ON THE REFERENCE KEY    
036100*---------------------------------------------------------------- 
036200* LOAD-OVERRIDE-TABLE PULLS THE WHOLE OVERRIDE-IN FILE INTO       
036300* OV-TB-EL BEFORE ANY VERSE PROCESSING STARTS, THEN SORTS IT      
036400* ON THE TEXT KEY SO LOOKUP-OVERRIDE IN KVR002 CAN SEARCH ALL     
036500* AGAINST IT.  A ONE-ROW TABLE IS LEFT UNSORTED - SORT OF A       
036600* SINGLE ELEMENT IS A WASTED SORT CALL.                           
036700 LOAD-OVERRIDE-TABLE.                                             
036800     MOVE ZERO                       TO OV-TB-TOT.                
036900     PERFORM READ-OVERRIDE-RECORD.                                
037000     PERFORM LOAD-ONE-OVERRIDE UNTIL OI-EOF.                      
037100     IF OV-TB-TOT > 1                                             
037200        SORT OV-TB-EL ASCENDING KEY OV-TB-VKEY                    
037300     END-IF.                                                      
037400                                                                  
037500*                                                                 
037600* READ-OVERRIDE-RECORD IS THE ONLY PARAGRAPH THAT TOUCHES         
037700* THE OVERRIDE-IN READ VERB - LOAD-ONE-OVERRIDE LOOPS BACK        
037800* TO IT AT THE BOTTOM OF EACH PASS.                               
037900 READ-OVERRIDE-RECORD.                                            
038000     READ OVERRIDE-IN.                                            
038100     IF NOT OI-OK AND NOT OI-EOF                                  
038200        DISPLAY 'OVERRIDE-IN READ ERROR - FS: ' OI-FS             
038300        PERFORM RAISE-ERROR                                       
038400     END-IF.                                                      
038500                                                                  
038600*                                                                 
038700* 09/14/01 LS REQ K-0171 - OVERRIDE-IN BOOK NAME MUST GO THROUGH  
038800* CC-BOOKS-PGM THE SAME AS THE VERSE TABLE'S DOES, OR THE KEY     
038900* BUILT HERE NEVER MATCHES THE CANONICAL KEY KVR002 LOOKS UP BY   
039000 LOAD-ONE-OVERRIDE.                                               
039100     ADD 1                            TO OV-TB-TOT.               
039200     MOVE OV-OI-BOOK                  TO BK-CALL-NAME.            
039300     CALL CC-BOOKS-PGM USING BK-CALL-IN BK-CALL-OUT.              
039400     MOVE BK-CALL-CANON                TO WS-BOOK-TRIM.           
039500     PERFORM BUILD-VERSE-KEY.                                     
039600     MOVE WS-VERSE-KEY                TO OV-TB-VKEY (OV-TB-TOT).  
039700     MOVE OV-OI-BOOK                  TO OV-TB-BOOK (OV-TB-TOT).  
039800     MOVE OV-OI-CHAPTER    TO OV-TB-CHAPTER (OV-TB-TOT).          
039900     MOVE OV-OI-VERSE                 TO OV-TB-VERSE (OV-TB-TOT). 
040000     MOVE OV-OI-TYPE                  TO OV-TB-TYPE (OV-TB-TOT).  
040100     MOVE OV-OI-ORIGINAL   TO OV-TB-ORIGINAL (OV-TB-TOT).         
040200     MOVE OV-OI-REPLACEMENT                                       
040300       TO OV-TB-REPLACEMENT (OV-TB-TOT).                          
040400*  ONLY THE THREE KNOWN WITNESS TYPES SURVIVE THE LOAD - ANY      
040500*  BYTE OTHER THAN 'Y' IS TREATED AS NOT WITNESSED                
040600     IF OV-OI-WIT-CEPHER = 'Y'                                    
040700        MOVE 'Y'         TO OV-TB-WIT-CEPHER (OV-TB-TOT)          
040800     ELSE                                                         
040900        MOVE 'N'         TO OV-TB-WIT-CEPHER (OV-TB-TOT)          
041000     END-IF.                                                      
041100     IF OV-OI-WIT-DABAR = 'Y'                                     
041200        MOVE 'Y'         TO OV-TB-WIT-DABAR (OV-TB-TOT)           
041300     ELSE                                                         
041400        MOVE 'N'         TO OV-TB-WIT-DABAR (OV-TB-TOT)           
041500     END-IF.                                                      
041600     IF OV-OI-WIT-KJVTOK = 'Y'                                    
041700        MOVE 'Y'         TO OV-TB-WIT-KJVTOK (OV-TB-TOT)          
041800     ELSE                                                         
041900        MOVE 'N'         TO OV-TB-WIT-KJVTOK (OV-TB-TOT)          
042000     END-IF.                                                      
042100     PERFORM READ-OVERRIDE-RECORD.                                
042200                                                                  
042300*---------------------------------------------------------------- 
042400* VERSE TABLE - READ ONCE, RESOLVE THE CANONICAL BOOK KEY         
042500* THROUGH KVR004, THEN SORT INTO CANONICAL ORDER                  
042600*---------------------------------------------------------------- 
042700* LOAD-VERSE-TABLE PULLS THE WHOLE VERSE-IN FILE INTO             
042800* VS-TB-EL.  THE INPUT FILE IS NOT NECESSARILY IN CANONICAL       
042900* BOOK ORDER (SOURCE TEXT FILES HAVE SHOWN UP OUT OF ORDER        
043000* MORE THAN ONCE) SO SORT-VERSE-TABLE RUNS AFTER THIS LOADS.      
043100 LOAD-VERSE-TABLE.                                                
043200     MOVE ZERO                       TO VS-TB-TOT.                
043300     PERFORM READ-VERSE-RECORD.                                   
043400     PERFORM LOAD-ONE-VERSE UNTIL VI-EOF.                         
043500                                                                  
043600*                                                                 
043700* READ-VERSE-RECORD IS THE ONLY PARAGRAPH THAT TOUCHES THE        
043800* VERSE-IN READ VERB.                                             
043900 READ-VERSE-RECORD.                                               
044000     READ VERSE-IN.                                               
044100     IF NOT VI-OK AND NOT VI-EOF                                  
044200        DISPLAY 'VERSE-IN READ ERROR - FS: ' VI-FS                
044300        PERFORM RAISE-ERROR                                       
044400     END-IF.                                                      
044500                                                                  
044600*                                                                 
044700 LOAD-ONE-VERSE.                                                  
044800     ADD 1                            TO VS-TB-TOT.               
044900     MOVE VR-VI-BOOK                  TO BK-CALL-NAME.            
045000     CALL CC-BOOKS-PGM USING BK-CALL-IN BK-CALL-OUT.              
045100     MOVE BK-CALL-CANON    TO VS-TB-BOOK-NAME (VS-TB-TOT).        
045200     MOVE BK-CALL-SEQ      TO VS-TB-BOOK-SEQ (VS-TB-TOT).         
045300     MOVE BK-CALL-TESTAMENT                                       
045400       TO VS-TB-TESTAMENT (VS-TB-TOT).                            
045500     MOVE VR-VI-CHAPTER    TO VS-TB-CHAPTER (VS-TB-TOT).          
045600     MOVE VR-VI-VERSE                  TO VS-TB-VERSE (VS-TB-TOT).
045700     MOVE VR-VI-TEXT                   TO VS-TB-TEXT (VS-TB-TOT). 
045800     PERFORM READ-VERSE-RECORD.                                   
045900                                                                  
046000*                                                                 
046100* SORT-VERSE-TABLE PUTS THE IN-MEMORY TABLE INTO CANONICAL        
046200* BOOK-SEQ/CHAPTER/VERSE ORDER SO PROCESS-VERSE-TABLE CAN         
046300* WALK IT STRAIGHT THROUGH FOR THE CONTROL BREAKS WITHOUT         
046400* ANY LOOK-AHEAD LOGIC OF ITS OWN.                                
046500 SORT-VERSE-TABLE.                                                
046600     IF VS-TB-TOT > 1                                             
046700        SORT VS-TB-EL ASCENDING KEY VS-TB-BOOK-SEQ                
046800                       ASCENDING KEY VS-TB-CHAPTER                
046900                       ASCENDING KEY VS-TB-VERSE                  
047000     END-IF.                                                      
047100                                                                  
047200*---------------------------------------------------------------- 
047300* "BOOK CHAPTER:VERSE" - CHAPTER/VERSE CARRY NO LEADING ZEROS,    
047400* DUPLICATED HERE FROM KVR002'S OWN COPY OF THIS LOGIC SINCE      
047500* EACH PROGRAM KEEPS ITS OWN WORKING STORAGE                      
047600*---------------------------------------------------------------- 
047700* BUILD-VERSE-KEY IS CALLED ONLY FROM LOAD-ONE-OVERRIDE.          
047800* IT BUILDS OV-OI-CHAPTER/OV-OI-VERSE (NOT VS-TB-CHAPTER) -       
047900* DO NOT MISTAKE THIS FOR A GENERAL-PURPOSE KEY BUILDER.          
048000 BUILD-VERSE-KEY.                                                 
048100     PERFORM FIND-BOOK-TRIM-LEN THRU FIND-BOOK-TRIM-LEN-EXIT.     
048200     MOVE SPACE                        TO WS-VERSE-KEY.           
048300     MOVE 1                            TO WS-KEY-POS.             
048400     STRING WS-BOOK-TRIM (1:WS-BOOK-LEN)  DELIMITED BY SIZE       
048500            ' '                          DELIMITED BY SIZE        
048600       INTO WS-VERSE-KEY                                          
048700       POINTER WS-KEY-POS                                         
048800     END-STRING.                                                  
048900     MOVE OV-OI-CHAPTER                TO WS-EDIT-NUM.            
049000     PERFORM APPEND-EDITED-NUMBER THRU APPEND-EDITED-NUMBER-EXIT. 
049100     STRING ':'                          DELIMITED BY SIZE        
049200       INTO WS-VERSE-KEY                                          
049300       POINTER WS-KEY-POS                                         
049400     END-STRING.                                                  
049500     MOVE OV-OI-VERSE                   TO WS-EDIT-NUM.           
049600     PERFORM APPEND-EDITED-NUMBER THRU APPEND-EDITED-NUMBER-EXIT. 
049700                                                                  
049800*                                                                 
049900* FIND-BOOK-TRIM-LEN WALKS BACKWARD FROM BYTE 20 OF               
050000* WS-BOOK-TRIM UNTIL IT HITS A NON-SPACE BYTE, LEAVING THE        
050100* TRIMMED LENGTH IN WS-BOOK-LEN.  GO TO WITHIN THE PARAGRAPH      
050200* RANGE, NOT A PERFORM LOOP - THIS SHOP'S HOUSE STYLE FOR A       
050300* SHORT BACKWARD SCAN.                                            
050400 FIND-BOOK-TRIM-LEN.                                              
050500     MOVE 20                           TO WS-BOOK-LEN.            
050600 FIND-BOOK-TRIM-LEN-LOOP.                                         
050700     IF WS-BOOK-LEN = ZERO                                        
050800        GO TO FIND-BOOK-TRIM-LEN-EXIT                             
050900     END-IF.                                                      
051000     IF WS-BOOK-TRIM (WS-BOOK-LEN:1) NOT = SPACE                  
051100        GO TO FIND-BOOK-TRIM-LEN-EXIT                             
051200     END-IF.                                                      
051300     SUBTRACT 1                        FROM WS-BOOK-LEN.          
051400     GO TO FIND-BOOK-TRIM-LEN-LOOP.                               
051500 FIND-BOOK-TRIM-LEN-EXIT.                                         
051600     EXIT.                                                        
051700                                                                  
051800*                                                                 
051900* APPEND-EDITED-NUMBER STRIPS THE LEADING SPACES A ZZ9            
052000* EDIT-PICTURE LEAVES BEHIND SO '  5' APPENDS AS '5', NOT         
052100* '  5' - THE VERSE KEY CARRIES NO LEADING ZEROS OR SPACES.       
052200 APPEND-EDITED-NUMBER.                                            
052300     EVALUATE TRUE                                                
052400        WHEN WS-EDIT-NUM (1:1) NOT = SPACE                        
052500           STRING WS-EDIT-NUM (1:3)   DELIMITED BY SIZE           
052600             INTO WS-VERSE-KEY POINTER WS-KEY-POS                 
052700           END-STRING                                             
052800        WHEN WS-EDIT-NUM (2:1) NOT = SPACE                        
052900           STRING WS-EDIT-NUM (2:2)   DELIMITED BY SIZE           
053000             INTO WS-VERSE-KEY POINTER WS-KEY-POS                 
053100           END-STRING                                             
053200        WHEN OTHER                                                
053300           STRING WS-EDIT-NUM (3:1)   DELIMITED BY SIZE           
053400             INTO WS-VERSE-KEY POINTER WS-KEY-POS                 
053500           END-STRING                                             
053600     END-EVALUATE.                                                
053700 APPEND-EDITED-NUMBER-EXIT.                                       
053800     EXIT.                                                        
053900                                                                  
054000*---------------------------------------------------------------- 
054100* CANONICAL ORDER WALK - BOOK/CHAPTER CONTROL BREAKS, PER         
054200* VERSE CALL TO KVR002, VERSE-OUT WRITE, RPT-CHANGED COMPARE      
054300*---------------------------------------------------------------- 
054400* PROCESS-VERSE-TABLE DRIVES THE MAIN WALK OF THE SORTED          
054500* TABLE, ONE OCCURRENCE PER CALL TO PROCESS-ONE-VERSE.            
054600 PROCESS-VERSE-TABLE.                                             
054700     MOVE 1                            TO WS-TBL-IDX.             
054800     MOVE 999                          TO WS-PREV-BOOK-SEQ.       
054900     MOVE ZERO                         TO WS-PREV-CHAPTER.        
055000     PERFORM PROCESS-ONE-VERSE UNTIL WS-TBL-IDX > VS-TB-TOT.      
055100                                                                  
055200*                                                                 
055300* PROCESS-ONE-VERSE POSTS CONTROL BREAK HEADERS WHEN THE          
055400* BOOK OR CHAPTER CHANGES, THEN HANDS THE VERSE TEXT TO           
055500* KVR002 FOR THE RESTORED-NAMES CONVERSION.  RPT-CHANGED          
055600* COUNTS A VERSE ONLY WHEN THE TEXT COMING BACK DIFFERS           
055700* BYTE-FOR-BYTE FROM WHAT WENT IN (SEE THE 11/09/93 ENTRY         
055800* ABOVE).                                                         
055900 PROCESS-ONE-VERSE.                                               
056000     IF VS-TB-BOOK-SEQ (WS-TBL-IDX) NOT = WS-PREV-BOOK-SEQ        
056100        PERFORM WRITE-BOOK-HEADER                                 
056200        ADD 1                          TO RPT-BOOKS               
056300        MOVE VS-TB-BOOK-SEQ (WS-TBL-IDX) TO WS-PREV-BOOK-SEQ      
056400        MOVE ZERO                      TO WS-PREV-CHAPTER         
056500     END-IF.                                                      
056600     IF VS-TB-CHAPTER (WS-TBL-IDX) NOT = WS-PREV-CHAPTER          
056700        PERFORM WRITE-CHAPTER-HEADER                              
056800        ADD 1                          TO RPT-CHAPTERS            
056900        MOVE VS-TB-CHAPTER (WS-TBL-IDX) TO WS-PREV-CHAPTER        
057000     END-IF.                                                      
057100                                                                  
057200     MOVE VS-TB-TEXT (WS-TBL-IDX)      TO WS-BEFORE-TEXT.         
057300     MOVE VS-TB-BOOK-NAME (WS-TBL-IDX) TO WS-CONV-BOOK.           
057400     MOVE VS-TB-CHAPTER (WS-TBL-IDX)   TO WS-CONV-CHAPTER.        
057500     MOVE VS-TB-VERSE (WS-TBL-IDX)     TO WS-CONV-VERSE.          
057600     MOVE VS-TB-TEXT (WS-TBL-IDX)      TO WS-CONV-TEXT.           
057700                                                                  
057800     CALL CC-CONVERTER-PGM USING WS-CONV-BOOK                     
057900                                 WS-CONV-CHAPTER                  
058000                                 WS-CONV-VERSE                    
058100                                 WS-CONV-TEXT                     
058200                                 KV-SWITCH-AREA                   
058300                                 OV-TABLE-AREA                    
058400                                 KV-RESULT-AREA                   
058500                                 KV-REPORT-TOTALS.                
058600                                                                  
058700     IF WS-CONV-TEXT NOT = WS-BEFORE-TEXT                         
058800        ADD 1                          TO RPT-CHANGED             
058900     END-IF.                                                      
059000                                                                  
059100     MOVE WS-CONV-BOOK                 TO VR-VO-BOOK.             
059200     MOVE WS-CONV-CHAPTER              TO VR-VO-CHAPTER.          
059300     MOVE WS-CONV-VERSE                TO VR-VO-VERSE.            
059400     MOVE WS-CONV-TEXT                 TO VR-VO-TEXT.             
059500     WRITE VR-VO-RECORD.                                          
059600     IF NOT VO-OK                                                 
059700        DISPLAY 'VERSE-OUT WRITE ERROR - FS: ' VO-FS              
059800        PERFORM RAISE-ERROR                                       
059900     END-IF.                                                      
060000                                                                  
060100     ADD 1                             TO RPT-TOTAL-VERSES.       
060200     ADD 1                             TO WS-TBL-IDX.             
060300                                                                  
060400*                                                                 
060500* WRITE-BOOK-HEADER PRINTS 'BOOK NNN NAME' AHEAD OF THE           
060600* FIRST VERSE OF EACH BOOK - SEE THE 06/14/00 CHANGE ABOVE.       
060700 WRITE-BOOK-HEADER.                                               
060800     MOVE SPACE                        TO WS-PRINT-LINE.          
060900     MOVE VS-TB-BOOK-SEQ (WS-TBL-IDX)   TO WS-EDIT-3.             
061000     STRING 'BOOK '  WS-EDIT-3  ' '                               
061100            VS-TB-BOOK-NAME (WS-TBL-IDX)                          
061200       DELIMITED BY SIZE                                          
061300       INTO WS-PRINT-LINE                                         
061400     END-STRING.                                                  
061500     PERFORM WRITE-REPORT-LINE.                                   
061600                                                                  
061700*                                                                 
061800* WRITE-CHAPTER-HEADER PRINTS 'CHAPTER NNN' AHEAD OF THE          
061900* FIRST VERSE OF EACH CHAPTER WITHIN A BOOK.                      
062000 WRITE-CHAPTER-HEADER.                                            
062100     MOVE SPACE                        TO WS-PRINT-LINE.          
062200     MOVE VS-TB-CHAPTER (WS-TBL-IDX)   TO WS-EDIT-3.              
062300     STRING 'CHAPTER ' WS-EDIT-3                                  
062400       DELIMITED BY SIZE                                          
062500       INTO WS-PRINT-LINE                                         
062600     END-STRING.                                                  
062700     PERFORM WRITE-REPORT-LINE.                                   
062800                                                                  
062900*                                                                 
063000* WRITE-REPORT-TITLE PRINTS THE ONE-LINE BANNER AT THE TOP        
063100* OF REPORT-OUT BEFORE ANY BOOK/CHAPTER HEADERS.                  
063200 WRITE-REPORT-TITLE.                                              
063300     MOVE SPACE                        TO WS-PRINT-LINE.          
063400     STRING 'KJV RESTORED NAMES CONVERSION REPORT - V1.0'         
063500       DELIMITED BY SIZE                                          
063600       INTO WS-PRINT-LINE                                         
063700     END-STRING.                                                  
063800     PERFORM WRITE-REPORT-LINE.                                   
063900                                                                  
064000*                                                                 
064100* WRITE-REPORT-TOTALS PRINTS THE CLOSING TOTALS BLOCK - ONE       
064200* LABEL/VALUE LINE PER COUNTER IN KV-REPORT-TOTALS, PLUS THE      
064300* DERIVED VERSES-UNCHANGED LINE ADDED BY REQ K-0142.              
064400 WRITE-REPORT-TOTALS.                                             
064500     SUBTRACT RPT-CHANGED FROM RPT-TOTAL-VERSES                   
064600       GIVING WS-UNCHANGED-CTR.                                   
064700                                                                  
064800     MOVE SPACE                        TO WS-PRINT-LINE.          
064900     PERFORM WRITE-REPORT-LINE.                                   
065000                                                                  
065100     MOVE RPT-TOTAL-VERSES             TO WS-EDIT-6.              
065200     MOVE 'TOTAL VERSES'               TO WS-PL-LABEL.            
065300     MOVE WS-EDIT-6                    TO WS-PL-VALUE.            
065400     PERFORM WRITE-REPORT-LINE.                                   
065500                                                                  
065600     MOVE RPT-BOOKS                    TO WS-EDIT-3.              
065700     MOVE 'BOOKS PROCESSED'            TO WS-PL-LABEL.            
065800     MOVE WS-EDIT-3                    TO WS-PL-VALUE.            
065900     PERFORM WRITE-REPORT-LINE.                                   
066000                                                                  
066100     MOVE RPT-CHAPTERS                 TO WS-EDIT-5.              
066200     MOVE 'CHAPTERS PROCESSED'         TO WS-PL-LABEL.            
066300     MOVE WS-EDIT-5                    TO WS-PL-VALUE.            
066400     PERFORM WRITE-REPORT-LINE.                                   
066500                                                                  
066600     MOVE RPT-OVERRIDES                TO WS-EDIT-6.              
066700     MOVE 'OVERRIDES APPLIED'          TO WS-PL-LABEL.            
066800     MOVE WS-EDIT-6                    TO WS-PL-VALUE.            
066900     PERFORM WRITE-REPORT-LINE.                                   
067000                                                                  
067100     MOVE RPT-AMBIG-LORDS              TO WS-EDIT-6.              
067200     MOVE 'AMBIGUOUS LORDS'            TO WS-PL-LABEL.            
067300     MOVE WS-EDIT-6                    TO WS-PL-VALUE.            
067400     PERFORM WRITE-REPORT-LINE.                                   
067500                                                                  
067600     MOVE RPT-HEURISTIC                TO WS-EDIT-6.              
067700     MOVE 'HEURISTIC REPLACEMENTS'     TO WS-PL-LABEL.            
067800     MOVE WS-EDIT-6                    TO WS-PL-VALUE.            
067900     PERFORM WRITE-REPORT-LINE.                                   
068000                                                                  
068100     MOVE RPT-CHANGED                  TO WS-EDIT-6.              
068200     MOVE 'VERSES CHANGED'             TO WS-PL-LABEL.            
068300     MOVE WS-EDIT-6                    TO WS-PL-VALUE.            
068400     PERFORM WRITE-REPORT-LINE.                                   
068500                                                                  
068600     MOVE WS-UNCHANGED-CTR             TO WS-EDIT-6.              
068700     MOVE 'VERSES UNCHANGED'           TO WS-PL-LABEL.            
068800     MOVE WS-EDIT-6                    TO WS-PL-VALUE.            
068900     PERFORM WRITE-REPORT-LINE.                                   
069000                                                                  
069100*                                                                 
069200* WRITE-REPORT-LINE IS THE SINGLE CHOKE POINT FOR ALL             
069300* REPORT-OUT WRITES - EVERY OTHER WRITE-* PARAGRAPH BUILDS        
069400* WS-PRINT-LINE AND PERFORMS THIS TO GET IT ON THE REPORT.        
069500 WRITE-REPORT-LINE.                                               
069600     MOVE SPACE                        TO RO-LINE.                
069700     MOVE WS-PRINT-LINE                TO RO-TEXT.                
069800     WRITE RO-LINE.                                               
069900     IF NOT RO-OK                                                 
070000        DISPLAY 'REPORT-OUT WRITE ERROR - FS: ' RO-FS             
070100        PERFORM RAISE-ERROR                                       
070200     END-IF.                                                      
070300                                                                  
070400*                                                                 
070500* RAISE-ERROR IS THE JOB'S ONLY ABEND PATH - SETS A               
070600* NON-ZERO RETURN-CODE FOR THE JCL COND CHECK AND ENDS THE        
070700* RUN.  NO RECOVERY IS ATTEMPTED FOR A BAD OPEN/READ/WRITE.       
070800 RAISE-ERROR.                                                     
070900     MOVE 8                            TO RETURN-CODE.            
071000     GOBACK.                                                      
