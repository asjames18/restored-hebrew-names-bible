000100CBL OPT(2)                                                        
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.  KVR004.                                             
000400 AUTHOR.      R. WHITFIELD.                                       
000500 INSTALLATION. MERIDIAN DATA SVCS.                                
000600 DATE-WRITTEN. 01/22/86.                                          
000700 DATE-COMPILED.                                                   
000800 SECURITY.    CONFIDENTIAL - INTERNAL USE ONLY.                   
000900*---------------------------------------------------------------- 
001000* KVR004                                                          
001100* **++ BOOKS - canonical book-name lookup.  Normalizes the        
001200*      common variant spellings the source verse files carry      
001300*      (1st/2nd/3rd forms, Song of Songs, Psalm/Ps) and returns   
001400*      the canonical name, its 1-66 sequence number and its       
001500*      testament flag from the KVRMBK constant table.             
001600*---------------------------------------------------------------- 
001700* CHANGE LOG                                                      
001800*---------------------------------------------------------------- 
001900* 01/22/86 RW  REQ K-0002 ORIGINAL BOOK TABLE LOOKUP.             
002000* 04/02/86 RW  REQ K-0009 ADDED 1ST/2ND/3RD NUMERAL NORMALIZ-     
002100*              ATION FOR SAMUEL/KINGS/CHRONICLES ETC.             
002200* 07/19/87 TO  REQ K-0028 ADDED SONG OF SONGS AND PSALM/PS        
002300*              NAME VARIANTS.                                     
002400* 10/03/90 LS  REQ K-0061 UNKNOWN BOOKS NOW RETURN SEQUENCE       
002500*              999 AND TESTAMENT 'N' RATHER THAN ABENDING.        
002600* 08/03/98 MC  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS      
002700*              PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.          
002800* 03/09/01 MC  FOLLOW-UP TO THE 08/03/98 Y2K REVIEW - CONFIRMED   
002900*              AGAIN AFTER THE CENTURY ROLLOVER, TABLE LOOKUP     
003000*              STILL CARRIES NO DATE ARITHMETIC.  NO CHANGE.      
003100* 09/14/01 LS  REQ K-0172 CALLERS WERE GETTING BK-NAME (ALL       
003200*              UPPER CASE) AS THE CANONICAL NAME AND WRITING IT   
003300*              STRAIGHT TO VERSE-OUT.  KVRMBK NOW CARRIES A       
003400*              TITLE-CASE DISPLAY FORM ALONGSIDE THE SEARCH       
003500*              FORM; BEGIN NOW RETURNS BK-DISPLAY-NAME INSTEAD.   
003600*---------------------------------------------------------------- 
003700 ENVIRONMENT DIVISION.                                            
003800*                                                                 
003900 CONFIGURATION SECTION.                                           
004000 SOURCE-COMPUTER.    IBM-370.                                     
004100 OBJECT-COMPUTER.    IBM-370.                                     
004200 SPECIAL-NAMES.                                                   
004300     CLASS ALPHA-CHAR IS 'A' THRU 'Z', 'a' THRU 'z'.              
004400*                                                                 
004500 INPUT-OUTPUT SECTION.                                            
004600 FILE-CONTROL.                                                    
004700**                                                                
004800 DATA DIVISION.                                                   
004900*                                                                 
005000 FILE SECTION.                                                    
005100*                                                                 
005200 WORKING-STORAGE SECTION.                                         
005300*                                                                 
005400 COPY KVRMBK.                                                     
005500*                                                                 
005600* WS-NORM-AREA - the incoming book name, upper-cased and run      
005700* through NORMALIZE-NUMERAL-PREFIX/NORMALIZE-KNOWN-VARIANTS       
005800* before SEARCH-BOOK-TABLE looks it up.  WS-NORM-PREFIX is the    
005900* redefined first 4 bytes, tested for '1ST '/'2ND '/'3RD '.       
006000* WS-BUILD-NAME/WS-BUILD-CHAR is scratch space STRING writes      
006100* the numeral-normalized name into before it replaces             
006200* WS-NORM-NAME - COBOL will not STRING a field into itself.       
006300 01  WS-NORM-AREA.                                                
006400     03  WS-NORM-NAME           PIC X(20)   VALUE SPACE.          
006500     03  WS-NORM-NAME-R REDEFINES WS-NORM-NAME.                   
006600         05  WS-NORM-PREFIX     PIC X(04).                        
006700         05  WS-NORM-REST       PIC X(16).                        
006800     03  WS-BUILD-NAME          PIC X(20)   VALUE SPACE.          
006900     03  WS-BUILD-NAME-R REDEFINES WS-BUILD-NAME.                 
007000         05  WS-BUILD-CHAR OCCURS 20 TIMES  PIC X(01).            
007100     03  FILLER                 PIC X(08).                        
007200*                                                                 
007300* set by SEARCH-BOOK-TABLE, tested by BEGIN to decide between     
007400* the found and not-found return paths                            
007500 01  WS-FOUND-SW                PIC X(01)   VALUE 'N'.            
007600     88  WS-BOOK-FOUND                 VALUE 'Y'.                 
007700 01  WS-FOUND-SW-R REDEFINES WS-FOUND-SW PIC 9(01).               
007800*                                                                 
007900 LOCAL-STORAGE SECTION.                                           
008000**                                                                
008100* BK-CALL-IN/BK-CALL-OUT - the shared scratch parameter pair      
008200* every caller in this system (KVR001, KVR002 and KVR006) uses    
008300* to reach this table lookup - CALL CC-BOOKS-PGM USING            
008400* BK-CALL-IN BK-CALL-OUT, same two group names everywhere         
008500 LINKAGE SECTION.                                                 
008600 01  BK-CALL-IN.                                                  
008700     03  BK-CALL-NAME           PIC X(20).                        
008800 01  BK-CALL-OUT.                                                 
008900     03  BK-CALL-CANON          PIC X(20).                        
009000     03  BK-CALL-SEQ            PIC 9(03).                        
009100     03  BK-CALL-TESTAMENT      PIC X(01).                        
009200         88  BK-CALL-OT                VALUE 'O'.                 
009300         88  BK-CALL-NT                VALUE 'N'.                 
009400     03  FILLER                 PIC X(04).                        
009500**                                                                
009600 PROCEDURE DIVISION USING BK-CALL-IN BK-CALL-OUT.                 
009700*---------------------------------------------------------------- 
009800* BEGIN - upper-cases the caller's book name, runs the two        
009900* normalization passes, searches the table, and returns the       
010000* canonical display name, sequence and testament, or (REQ         
010100* K-0061) a not-a-crash fallback of sequence 999 / testament      
010200* 'N' for a book name nothing in the table recognizes.            
010300*---------------------------------------------------------------- 
010400 BEGIN.                                                           
010500     MOVE BK-CALL-NAME               TO WS-NORM-NAME.             
010600     INSPECT WS-NORM-NAME CONVERTING                              
010700             'abcdefghijklmnopqrstuvwxyz' TO                      
010800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        
010900                                                                  
011000     PERFORM NORMALIZE-NUMERAL-PREFIX.                            
011100     PERFORM NORMALIZE-KNOWN-VARIANTS.                            
011200     PERFORM SEARCH-BOOK-TABLE.                                   
011300                                                                  
011400     IF WS-BOOK-FOUND                                             
011500        MOVE BK-DISPLAY-NAME (BK-IDX) TO BK-CALL-CANON            
011600        MOVE BK-SEQ (BK-IDX)         TO BK-CALL-SEQ               
011700        MOVE BK-TESTAMENT (BK-IDX)   TO BK-CALL-TESTAMENT         
011800     ELSE                                                         
011900        MOVE BK-CALL-NAME            TO BK-CALL-CANON             
012000        MOVE BK-UNKNOWN-SEQ          TO BK-CALL-SEQ               
012100        MOVE BK-UNKNOWN-TESTAMENT    TO BK-CALL-TESTAMENT         
012200     END-IF.                                                      
012300                                                                  
012400     GOBACK.                                                      
012500                                                                  
012600* REQ K-0009 - the source verse files spell the ordinal books     
012700* both ways ("1ST SAMUEL" and "1 SAMUEL"); this collapses the     
012800* spelled-out prefix down to the table's "N " form before the     
012900* table lookup ever runs, so only one spelling needs an entry     
013000 NORMALIZE-NUMERAL-PREFIX.                                        
013100     EVALUATE TRUE                                                
013200        WHEN WS-NORM-PREFIX = '1ST '                              
013300           STRING '1 '                 DELIMITED BY SIZE          
013400                  WS-NORM-REST          DELIMITED BY SIZE         
013500             INTO WS-BUILD-NAME                                   
013600           MOVE WS-BUILD-NAME           TO WS-NORM-NAME           
013700        WHEN WS-NORM-PREFIX = '2ND '                              
013800           STRING '2 '                 DELIMITED BY SIZE          
013900                  WS-NORM-REST          DELIMITED BY SIZE         
014000             INTO WS-BUILD-NAME                                   
014100           MOVE WS-BUILD-NAME           TO WS-NORM-NAME           
014200        WHEN WS-NORM-PREFIX = '3RD '                              
014300           STRING '3 '                 DELIMITED BY SIZE          
014400                  WS-NORM-REST          DELIMITED BY SIZE         
014500             INTO WS-BUILD-NAME                                   
014600           MOVE WS-BUILD-NAME           TO WS-NORM-NAME           
014700     END-EVALUATE.                                                
014800                                                                  
014900* REQ K-0028 - additional one-off spelling variants the source    
015000* files carry that are not ordinal prefixes                       
015100 NORMALIZE-KNOWN-VARIANTS.                                        
015200     IF WS-NORM-NAME = 'SONG OF SONGS'                            
015300        MOVE 'SONG OF SOLOMON'         TO WS-NORM-NAME            
015400     END-IF.                                                      
015500     IF WS-NORM-NAME = 'PSALM'                                    
015600        MOVE 'PSALMS'                  TO WS-NORM-NAME            
015700     END-IF.                                                      
015800     IF WS-NORM-NAME = 'PS'                                       
015900        MOVE 'PSALMS'                  TO WS-NORM-NAME            
016000     END-IF.                                                      
016100                                                                  
016200* linear search of the 66-entry table (KVRMBK) by upper-case      
016300* name - the table is compile-time constant and small enough      
016400* that a binary search was never worth the added complexity       
016500 SEARCH-BOOK-TABLE.                                               
016600     MOVE 'N'                          TO WS-FOUND-SW.            
016700     SET BK-IDX                        TO 1.                      
016800     SEARCH BK-ENTRY VARYING BK-IDX                               
016900        AT END                                                    
017000           CONTINUE                                               
017100        WHEN BK-NAME (BK-IDX) = WS-NORM-NAME                      
017200           MOVE 'Y'                    TO WS-FOUND-SW             
017300     END-SEARCH.                                                  
