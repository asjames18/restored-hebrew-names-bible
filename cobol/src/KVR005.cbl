000100CBL OPT(2)                                                        
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.  KVR005.                                             
000400 AUTHOR.      T. OKONKWO.                                         
000500 INSTALLATION. MERIDIAN DATA SVCS.                                
000600 DATE-WRITTEN. 09/11/89.                                          
000700 DATE-COMPILED.                                                   
000800 SECURITY.    CONFIDENTIAL - INTERNAL USE ONLY.                   
000900*---------------------------------------------------------------- 
001000* KVR005                                                          
001100* MI2457.KVRESTOR.BATCH.CHECKLIST                                 
001200*---------------------------------------------------------------- 
001300* **++ CHECKLIST - a separate batch mode from the ASSEMBLER run.  
001400*      Reads every verse in VERSE-IN looking for the three        
001500*      judgement calls the RULES chain in KVR003 cannot make on   
001600*      its own, and lists them out for the working group to       
001700*      review and turn into OVERRIDE-IN entries by hand.          
001800*---------------------------------------------------------------- 
001900* CHANGE LOG                                                      
002000*---------------------------------------------------------------- 
002100* 09/11/89 TO  REQ K-0061 ORIGINAL CHECKLIST SCAN - THE THREE     
002200*              JUDGEMENT CALL PATTERNS AND THE SORT/DEDUP OF      
002300*              THE OUTPUT LIST.                                   
002400* 04/14/91 TO  REQ K-0071 JAH TOKEN REVIEW PATTERN ADDED.         
002500* 02/06/93 LS  REQ K-0080 HALLELUJAH DECISION SCAN MADE CASE      
002600*              INSENSITIVE - CATCH "praise ye the Lord" TOO.      
002700* 08/03/98 MC  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS      
002800*              PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.          
002900* 06/22/00 LS  REQ K-0164 THE 09/11/89 SORT NEVER ACTUALLY        
003000*              DEDUPED THE TABLE - A REPEATED VERSE COULD WRITE   
003100*              THE SAME (REF, NEEDS) ROW TWICE.  ADDED THE        
003200*              MISSING DEDUP-CHECKLIST-TABLE COMPACTION PASS.     
003300* 06/22/00 LS  REQ K-0165 MIXED-CASE LORD AND STANDALONE JAH      
003400*              SCANS WERE STOPPING ONE BYTE SHORT OF THE END OF   
003500*              A 400-BYTE VERSE TEXT - LAST OCCURRENCE OF "Lord"  
003600*              OR "JAH" IN A VERSE COULD BE MISSED.               
003700*---------------------------------------------------------------- 
003800 ENVIRONMENT DIVISION.                                            
003900*                                                                 
004000 CONFIGURATION SECTION.                                           
004100 SOURCE-COMPUTER.    IBM-370.                                     
004200 OBJECT-COMPUTER.    IBM-370.                                     
004300 SPECIAL-NAMES.                                                   
004400     CLASS ALPHA-CHAR IS 'A' THRU 'Z', 'a' THRU 'z'.              
004500*                                                                 
004600 INPUT-OUTPUT SECTION.                                            
004700 FILE-CONTROL.                                                    
004800     SELECT VERSE-IN                  ASSIGN TO VERSEIN           
004900                                       FILE STATUS VI-FS.         
005000     SELECT CHECKLIST-OUT              ASSIGN TO CKLSTOUT         
005100                                       FILE STATUS CO-FS.         
005200*                                                                 
005300 DATA DIVISION.                                                   
005400*                                                                 
005500 FILE SECTION.                                                    
005600*                                                                 
005700 FD  VERSE-IN                         RECORDING F.                
005800 COPY KVRMVR REPLACING ==:X:== BY ==VI==.                         
005900*                                                                 
006000 FD  CHECKLIST-OUT                    RECORDING F.                
006100 COPY KVRMCK REPLACING ==:X:== BY ==CO==.                         
006200*                                                                 
006300 WORKING-STORAGE SECTION.                                         
006400*                                                                 
006500* KVRMCT - THE IN-MEMORY CHECKLIST TABLE (CK-TB-EL/CK-TB-TOT)     
006600* ONE ROW PER JUDGEMENT CALL FOUND, SORTED AND DEDUPED IN MAIN    
006700* BEFORE WRITE-CHECKLIST-RECORDS SPOOLS IT TO CHECKLIST-OUT       
006800 COPY KVRMCT.                                                     
006900*                                                                 
007000* WS-KEY-AREA BUILDS THE HUMAN-READABLE "BOOK CHAP:VERSE"         
007100* REFERENCE STRING USED AS CK-TB-REF - SEE BUILD-VERSE-KEY        
007200 01  WS-KEY-AREA.                                                 
007300     03  WS-BOOK-TRIM           PIC X(20)   VALUE SPACE.          
007400     03  WS-BOOK-TRIM-R REDEFINES WS-BOOK-TRIM.                   
007500         05  WS-BT-CHAR OCCURS 20 TIMES     PIC X(01).            
007600     03  WS-EDIT-NUM            PIC ZZ9.                          
007700     03  WS-VERSE-KEY           PIC X(30)   VALUE SPACE.          
007800     03  FILLER                 PIC X(04).                        
007900 01  WS-VERSE-KEY-R REDEFINES WS-KEY-AREA.                        
008000     03  FILLER                 PIC X(24).                        
008100     03  WS-VK-CHAP-VERSE-PART  PIC X(30).                        
008200*                                                                 
008300* WS-SCAN-VARS - shared subscripts for the three judgement-       
008400* call scans (mixed-Lord, hallelujah phrase, standalone JAH)      
008500* and for the dedup compaction pass over the checklist table      
008600 01  WS-SCAN-VARS.                                                
008700     03  WS-POS                 PIC 9(03) COMP VALUE ZERO.        
008800     03  WS-BOOK-LEN            PIC 9(02) COMP VALUE ZERO.        
008900     03  WS-KEY-POS             PIC 9(02) COMP VALUE ZERO.        
009000     03  WS-LORD-COUNT          PIC 9(03) COMP VALUE ZERO.        
009100     03  WS-PHRASE-COUNT        PIC 9(03) COMP VALUE ZERO.        
009200* read/write subscript pair for DEDUP-SCAN-LOOP's compaction -    
009300* WS-CK-RD-IDX runs ahead, WS-CK-WR-IDX trails behind it and      
009400* only advances when a genuinely new (REF, NEEDS) pair is seen    
009500     03  WS-CK-RD-IDX           PIC 9(05) COMP VALUE ZERO.        
009600     03  WS-CK-WR-IDX           PIC 9(05) COMP VALUE ZERO.        
009700     03  FILLER                 PIC X(08).                        
009800*                                                                 
009900* upper-case shadow of the verse text, built once per verse,      
010000* used only by the case-insensitive hallelujah phrase scan        
010100 01  WS-UPPER-TEXT              PIC X(400)  VALUE SPACE.          
010200 01  WS-UPPER-TEXT-R REDEFINES WS-UPPER-TEXT.                     
010300     03  WS-UT-CHAR OCCURS 400 TIMES        PIC X(01).            
010400*                                                                 
010500* one switch per judgement-call pattern, reset at the top of      
010600* each pattern's own check paragraph - SCAN-ONE-VERSE tests       
010700* each switch after its check runs to decide whether to add       
010800* a row to the checklist table                                    
010900 01  WS-MIXED-LORD-SW           PIC X(01)   VALUE 'N'.            
011000     88  WS-MIXED-LORD-FOUND           VALUE 'Y'.                 
011100 01  WS-HALLEL-PHRASE-SW        PIC X(01)   VALUE 'N'.            
011200     88  WS-HALLEL-PHRASE-FOUND        VALUE 'Y'.                 
011300 01  WS-JAH-TOKEN-SW            PIC X(01)   VALUE 'N'.            
011400     88  WS-JAH-TOKEN-FOUND            VALUE 'Y'.                 
011500*                                                                 
011600 LOCAL-STORAGE SECTION.                                           
011700 01  LS-FILE-STATUSES.                                            
011800     03  VI-FS                     PIC XX.                        
011900         88  VI-OK                        VALUE '00'.             
012000         88  VI-EOF                       VALUE '10'.             
012100     03  CO-FS                     PIC XX.                        
012200         88  CO-OK                        VALUE '00'.             
012300*                                                                 
012400 PROCEDURE DIVISION.                                              
012500*---------------------------------------------------------------- 
012600* MAIN - runs the checklist scan front to back: open, load and    
012700* scan every verse (SCAN-ONE-VERSE), sort and dedup the table     
012800* built up along the way (REQ K-0164), spool it to CHECKLIST-     
012900* OUT, and close.  This job is advisory only - it never writes    
013000* to VERSE-OUT or OVERRIDE-IN; a human works the printed list     
013100* and keys any accepted decision into OVERRIDE-IN by hand for     
013200* the next KVR001/KVR002 run to pick up.                          
013300*---------------------------------------------------------------- 
013400 MAIN.                                                            
013500     DISPLAY ' ************** KVR005 START ****************'.     
013600                                                                  
013700     PERFORM OPEN-JOB-FILES.                                      
013800     PERFORM READ-VERSE-RECORD.                                   
013900     PERFORM SCAN-ONE-VERSE UNTIL VI-EOF.                         
014000     IF CK-TB-TOT > 1                                             
014100        SORT CK-TB-EL ASCENDING KEY CK-TB-REF                     
014200                      ASCENDING KEY CK-TB-NEEDS                   
014300        PERFORM DEDUP-CHECKLIST-TABLE THRU                        
014400                DEDUP-CHECKLIST-TABLE-EXIT                        
014500     END-IF.                                                      
014600     PERFORM WRITE-CHECKLIST-RECORDS.                             
014700     PERFORM CLOSE-JOB-FILES.                                     
014800                                                                  
014900     DISPLAY ' CHECKLIST ITEMS WRITTEN - ' CK-TB-TOT.             
015000     DISPLAY ' *************** KVR005 END *****************'.     
015100                                                                  
015200     GOBACK.                                                      
015300                                                                  
015400* opens the two job files and aborts the run on either failure -  
015500* there is no restart logic in this shop's batch jobs, a bad      
015600* open means the JCL or the file allocation is wrong upstream     
015700 OPEN-JOB-FILES.                                                  
015800     OPEN INPUT  VERSE-IN.                                        
015900     IF NOT VI-OK                                                 
016000        DISPLAY 'VERSE-IN OPEN ERROR - FS: ' VI-FS                
016100        PERFORM RAISE-ERROR                                       
016200     END-IF.                                                      
016300                                                                  
016400     OPEN OUTPUT CHECKLIST-OUT.                                   
016500     IF NOT CO-OK                                                 
016600        DISPLAY 'CHECKLIST-OUT OPEN ERROR - FS: ' CO-FS           
016700        PERFORM RAISE-ERROR                                       
016800     END-IF.                                                      
016900                                                                  
017000* mirror of OPEN-JOB-FILES - closes both files and checks status  
017100 CLOSE-JOB-FILES.                                                 
017200     CLOSE VERSE-IN.                                              
017300     IF NOT VI-OK                                                 
017400        DISPLAY 'VERSE-IN CLOSE ERROR - FS: ' VI-FS               
017500        PERFORM RAISE-ERROR                                       
017600     END-IF.                                                      
017700                                                                  
017800     CLOSE CHECKLIST-OUT.                                         
017900     IF NOT CO-OK                                                 
018000        DISPLAY 'CHECKLIST-OUT CLOSE ERROR - FS: ' CO-FS          
018100        PERFORM RAISE-ERROR                                       
018200     END-IF.                                                      
018300                                                                  
018400* sequential read of the working verse file - MAIN's driving      
018500* loop tests VI-EOF after each call to this paragraph             
018600 READ-VERSE-RECORD.                                               
018700     READ VERSE-IN.                                               
018800     IF NOT VI-OK AND NOT VI-EOF                                  
018900        DISPLAY 'VERSE-IN READ ERROR - FS: ' VI-FS                
019000        PERFORM RAISE-ERROR                                       
019100     END-IF.                                                      
019200                                                                  
019300*---------------------------------------------------------------- 
019400* THE THREE JUDGEMENT CALL PATTERNS - EACH VERSE MAY CONTRIBUTE   
019500* ONE ROW PER PATTERN, BUT SAME REF/NEEDS PAIRS CAN STILL SHOW    
019600* UP MORE THAN ONCE (E.G. A VERSE THAT REPEATS IN THE SOURCE      
019700* FILE), SO MAIN SORTS AND DEDUP-CHECKLIST-TABLE COMPACTS THE     
019800* TABLE ON (REF, NEEDS) BEFORE WRITE-CHECKLIST-RECORDS RUNS       
019900*---------------------------------------------------------------- 
020000 SCAN-ONE-VERSE.                                                  
020100     PERFORM BUILD-VERSE-KEY.                                     
020200                                                                  
020300     PERFORM CHECK-MIXED-CASE-LORD                                
020400        THRU CHECK-MIXED-CASE-LORD-EXIT.                          
020500     IF WS-MIXED-LORD-FOUND                                       
020600        PERFORM ADD-LORD-DECISION-ROW                             
020700     END-IF.                                                      
020800                                                                  
020900     MOVE SPACE                       TO WS-UPPER-TEXT.           
021000     MOVE VR-VI-TEXT                  TO WS-UPPER-TEXT.           
021100     INSPECT WS-UPPER-TEXT CONVERTING                             
021200             'abcdefghijklmnopqrstuvwxyz' TO                      
021300             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        
021400     MOVE ZERO                        TO WS-PHRASE-COUNT.         
021500     INSPECT WS-UPPER-TEXT TALLYING WS-PHRASE-COUNT               
021600        FOR ALL 'PRAISE YE THE LORD'.                             
021700     IF WS-PHRASE-COUNT > ZERO                                    
021800        PERFORM ADD-HALLELUJAH-DECISION-ROW                       
021900     END-IF.                                                      
022000                                                                  
022100     PERFORM CHECK-STANDALONE-JAH THRU CHECK-STANDALONE-JAH-EXIT. 
022200     IF WS-JAH-TOKEN-FOUND                                        
022300        PERFORM ADD-JAH-REVIEW-ROW                                
022400     END-IF.                                                      
022500                                                                  
022600     PERFORM READ-VERSE-RECORD.                                   
022700                                                                  
022800*---------------------------------------------------------------- 
022900* "BOOK CHAPTER:VERSE" - CHAPTER/VERSE CARRY NO LEADING ZEROS     
023000*---------------------------------------------------------------- 
023100 BUILD-VERSE-KEY.                                                 
023200     MOVE VR-VI-BOOK                   TO WS-BOOK-TRIM.           
023300     PERFORM FIND-BOOK-TRIM-LEN THRU FIND-BOOK-TRIM-LEN-EXIT.     
023400     MOVE SPACE                        TO WS-VERSE-KEY.           
023500     MOVE 1                            TO WS-KEY-POS.             
023600     STRING WS-BOOK-TRIM (1:WS-BOOK-LEN)  DELIMITED BY SIZE       
023700            ' '                          DELIMITED BY SIZE        
023800       INTO WS-VERSE-KEY                                          
023900       POINTER WS-KEY-POS                                         
024000     END-STRING.                                                  
024100     MOVE VR-VI-CHAPTER                TO WS-EDIT-NUM.            
024200     PERFORM APPEND-EDITED-NUMBER THRU APPEND-EDITED-NUMBER-EXIT. 
024300     STRING ':'                          DELIMITED BY SIZE        
024400       INTO WS-VERSE-KEY                                          
024500       POINTER WS-KEY-POS                                         
024600     END-STRING.                                                  
024700     MOVE VR-VI-VERSE                   TO WS-EDIT-NUM.           
024800     PERFORM APPEND-EDITED-NUMBER THRU APPEND-EDITED-NUMBER-EXIT. 
024900                                                                  
025000* backs WS-BOOK-LEN off the trailing spaces of the fixed 20-      
025100* byte book field to find its true trimmed length                 
025200 FIND-BOOK-TRIM-LEN.                                              
025300     MOVE 20                           TO WS-BOOK-LEN.            
025400 FIND-BOOK-TRIM-LEN-LOOP.                                         
025500     IF WS-BOOK-LEN = ZERO                                        
025600        GO TO FIND-BOOK-TRIM-LEN-EXIT                             
025700     END-IF.                                                      
025800     IF WS-BOOK-TRIM (WS-BOOK-LEN:1) NOT = SPACE                  
025900        GO TO FIND-BOOK-TRIM-LEN-EXIT                             
026000     END-IF.                                                      
026100     SUBTRACT 1                        FROM WS-BOOK-LEN.          
026200     GO TO FIND-BOOK-TRIM-LEN-LOOP.                               
026300 FIND-BOOK-TRIM-LEN-EXIT.                                         
026400     EXIT.                                                        
026500                                                                  
026600* WS-EDIT-NUM was MOVEd from a numeric chapter/verse field into   
026700* a ZZ9 edited field, which right-justifies with leading spaces   
026800* for suppressed zeros - this strips those leading spaces off     
026900* so the key carries "3", not "  3"                               
027000 APPEND-EDITED-NUMBER.                                            
027100     EVALUATE TRUE                                                
027200        WHEN WS-EDIT-NUM (1:1) NOT = SPACE                        
027300           STRING WS-EDIT-NUM (1:3)   DELIMITED BY SIZE           
027400             INTO WS-VERSE-KEY POINTER WS-KEY-POS                 
027500           END-STRING                                             
027600        WHEN WS-EDIT-NUM (2:1) NOT = SPACE                        
027700           STRING WS-EDIT-NUM (2:2)   DELIMITED BY SIZE           
027800             INTO WS-VERSE-KEY POINTER WS-KEY-POS                 
027900           END-STRING                                             
028000        WHEN OTHER                                                
028100           STRING WS-EDIT-NUM (3:1)   DELIMITED BY SIZE           
028200             INTO WS-VERSE-KEY POINTER WS-KEY-POS                 
028300           END-STRING                                             
028400     END-EVALUATE.                                                
028500 APPEND-EDITED-NUMBER-EXIT.                                       
028600     EXIT.                                                        
028700                                                                  
028800*---------------------------------------------------------------- 
028900* A WHOLE WORD 'Lord' SOMEWHERE IN THE VERSE, WITH NO ALL CAPS    
029000* 'LORD' ANYWHERE - THE SAME AMBIGUITY KVR003 TRACKS AT RUN       
029100* TIME, RE-CHECKED HERE FOR THE WORKING GROUP'S REVIEW LIST       
029200*---------------------------------------------------------------- 
029300 CHECK-MIXED-CASE-LORD.                                           
029400     MOVE 'N'                          TO WS-MIXED-LORD-SW.       
029500     MOVE ZERO                         TO WS-LORD-COUNT.          
029600     INSPECT VR-VI-TEXT TALLYING WS-LORD-COUNT FOR ALL 'LORD'.    
029700     IF WS-LORD-COUNT > ZERO                                      
029800        GO TO CHECK-MIXED-CASE-LORD-EXIT                          
029900     END-IF.                                                      
030000     MOVE 1                            TO WS-POS.                 
030100 FIND-MIXED-LORD-LOOP.                                            
030200     IF WS-POS > 397                                              
030300        GO TO CHECK-MIXED-CASE-LORD-EXIT                          
030400     END-IF.                                                      
030500     IF VR-VI-TEXT (WS-POS:4) = 'Lord'                            
030600        IF WS-POS = 1 OR                                          
030700           VR-VI-TEXT (WS-POS - 1:1) NOT ALPHA-CHAR               
030800           IF VR-VI-TEXT (WS-POS + 4:1) NOT ALPHA-CHAR            
030900              MOVE 'Y'                 TO WS-MIXED-LORD-SW        
031000              GO TO CHECK-MIXED-CASE-LORD-EXIT                    
031100           END-IF                                                 
031200        END-IF                                                    
031300     END-IF.                                                      
031400     ADD 1                              TO WS-POS.                
031500     GO TO FIND-MIXED-LORD-LOOP.                                  
031600 CHECK-MIXED-CASE-LORD-EXIT.                                      
031700     EXIT.                                                        
031800                                                                  
031900*---------------------------------------------------------------- 
032000* A STANDALONE ALL CAPS 'JAH' - NOT PART OF A LONGER WORD         
032100*---------------------------------------------------------------- 
032200 CHECK-STANDALONE-JAH.                                            
032300     MOVE 'N'                          TO WS-JAH-TOKEN-SW.        
032400     MOVE 1                            TO WS-POS.                 
032500 FIND-JAH-LOOP.                                                   
032600     IF WS-POS > 398                                              
032700        GO TO CHECK-STANDALONE-JAH-EXIT                           
032800     END-IF.                                                      
032900     IF VR-VI-TEXT (WS-POS:3) = 'JAH'                             
033000        IF WS-POS = 1 OR                                          
033100           VR-VI-TEXT (WS-POS - 1:1) NOT ALPHA-CHAR               
033200           IF VR-VI-TEXT (WS-POS + 3:1) NOT ALPHA-CHAR            
033300              MOVE 'Y'                 TO WS-JAH-TOKEN-SW         
033400              GO TO CHECK-STANDALONE-JAH-EXIT                     
033500           END-IF                                                 
033600        END-IF                                                    
033700     END-IF.                                                      
033800     ADD 1                              TO WS-POS.                
033900     GO TO FIND-JAH-LOOP.                                         
034000 CHECK-STANDALONE-JAH-EXIT.                                       
034100     EXIT.                                                        
034200                                                                  
034300* one checklist row per pattern hit - CK-TB-SUGGESTED and         
034400* CK-TB-WITNESSES are pre-canned advisory text for the review     
034500* group, not something the job derives from the verse itself      
034600 ADD-LORD-DECISION-ROW.                                           
034700     ADD 1                             TO CK-TB-TOT.              
034800     MOVE WS-VERSE-KEY                 TO CK-TB-REF (CK-TB-TOT).  
034900     MOVE 'LORD DECISION'              TO CK-TB-NEEDS (CK-TB-TOT).
035000     MOVE 'YAHUAH (OT QUOTE) OR ADON (NT)'                        
035100       TO CK-TB-SUGGESTED (CK-TB-TOT).                            
035200     MOVE 'cepher,dabar_yahuah'                                   
035300       TO CK-TB-WITNESSES (CK-TB-TOT).                            
035400                                                                  
035500* REQ K-0080 - the phrase scan feeding this row is case           
035600* insensitive (see WS-UPPER-TEXT above), so a verse spelling it   
035700* "praise ye the Lord" is caught the same as the all-caps form    
035800 ADD-HALLELUJAH-DECISION-ROW.                                     
035900     ADD 1                             TO CK-TB-TOT.              
036000     MOVE WS-VERSE-KEY                 TO CK-TB-REF (CK-TB-TOT).  
036100     MOVE 'HALLELUJAH DECISION'                                   
036200       TO CK-TB-NEEDS (CK-TB-TOT).                                
036300     MOVE 'Hallelu-YAH'                                           
036400       TO CK-TB-SUGGESTED (CK-TB-TOT).                            
036500     MOVE SPACE                                                   
036600       TO CK-TB-WITNESSES (CK-TB-TOT).                            
036700                                                                  
036800* REQ K-0071 - a standalone "JAH" is already handled by RULE1     
036900* at run time, so this row is not a judgement call in the same    
037000* sense as the other two - it is a flag for the working group     
037100* to spot-check the automatic conversion against, not a gap       
037200 ADD-JAH-REVIEW-ROW.                                              
037300     ADD 1                             TO CK-TB-TOT.              
037400     MOVE WS-VERSE-KEY                 TO CK-TB-REF (CK-TB-TOT).  
037500     MOVE 'JAH TOKEN REVIEW'           TO CK-TB-NEEDS (CK-TB-TOT).
037600     MOVE 'YAH'                                                   
037700       TO CK-TB-SUGGESTED (CK-TB-TOT).                            
037800     MOVE 'kjv_token'                                             
037900       TO CK-TB-WITNESSES (CK-TB-TOT).                            
038000                                                                  
038100*                                                                 
038200* 06/22/00 LS REQ K-0164 - COMPACTS THE SORTED TABLE, DROPPING    
038300* ANY ELEMENT WHOSE (REF, NEEDS) MATCHES THE LAST ONE KEPT        
038400 DEDUP-CHECKLIST-TABLE.                                           
038500     MOVE 1                            TO WS-CK-WR-IDX.           
038600     MOVE 2                            TO WS-CK-RD-IDX.           
038700     PERFORM DEDUP-SCAN-LOOP THRU DEDUP-SCAN-LOOP-EXIT.           
038800     MOVE WS-CK-WR-IDX                 TO CK-TB-TOT.              
038900 DEDUP-CHECKLIST-TABLE-EXIT.                                      
039000     EXIT.                                                        
039100                                                                  
039200* a run of one or more identical (REF, NEEDS) elements collapses  
039300* to the one WS-CK-WR-IDX already holds - only a genuinely new    
039400* pair triggers the write-idx advance and the element copy        
039500 DEDUP-SCAN-LOOP.                                                 
039600     IF WS-CK-RD-IDX > CK-TB-TOT                                  
039700        GO TO DEDUP-SCAN-LOOP-EXIT                                
039800     END-IF.                                                      
039900     IF CK-TB-REF (WS-CK-RD-IDX) NOT = CK-TB-REF (WS-CK-WR-IDX)   
040000        OR CK-TB-NEEDS (WS-CK-RD-IDX) NOT =                       
040100           CK-TB-NEEDS (WS-CK-WR-IDX)                             
040200        ADD 1                          TO WS-CK-WR-IDX            
040300        MOVE CK-TB-EL (WS-CK-RD-IDX)   TO CK-TB-EL (WS-CK-WR-IDX) 
040400     END-IF.                                                      
040500     ADD 1                             TO WS-CK-RD-IDX.           
040600     GO TO DEDUP-SCAN-LOOP.                                       
040700 DEDUP-SCAN-LOOP-EXIT.                                            
040800     EXIT.                                                        
040900                                                                  
041000* spools the sorted, deduped table out to CHECKLIST-OUT one       
041100* row at a time - runs after DEDUP-CHECKLIST-TABLE so CK-TB-TOT   
041200* already reflects the compacted count, not the raw hit count     
041300 WRITE-CHECKLIST-RECORDS.                                         
041400     MOVE 1                            TO CK-TB-IDX.              
041500     PERFORM WRITE-ONE-CHECKLIST-RECORD                           
041600        UNTIL CK-TB-IDX > CK-TB-TOT.                              
041700                                                                  
041800* moves one table row into the CHECKLIST-OUT record layout        
041900* and writes it                                                   
042000 WRITE-ONE-CHECKLIST-RECORD.                                      
042100     MOVE CK-TB-REF (CK-TB-IDX)         TO CK-CO-REF.             
042200     MOVE CK-TB-NEEDS (CK-TB-IDX)       TO CK-CO-NEEDS.           
042300     MOVE CK-TB-SUGGESTED (CK-TB-IDX)   TO CK-CO-SUGGESTED.       
042400     MOVE CK-TB-WITNESSES (CK-TB-IDX)   TO CK-CO-WITNESSES.       
042500     WRITE CK-CO-RECORD.                                          
042600     IF NOT CO-OK                                                 
042700        DISPLAY 'CHECKLIST-OUT WRITE ERROR - FS: ' CO-FS          
042800        PERFORM RAISE-ERROR                                       
042900     END-IF.                                                      
043000     SET CK-TB-IDX UP BY 1.                                       
043100                                                                  
043200*                                                                 
043300 RAISE-ERROR.                                                     
043400     MOVE 8                            TO RETURN-CODE.            
043500     GOBACK.                                                      
