000100CBL OPT(2)                                                        
000200 IDENTIFICATION DIVISION.                                         
000300 PROGRAM-ID.  KVR006.                                             
000400 AUTHOR.      L. SANTOS.                                          
000500 INSTALLATION. MERIDIAN DATA SVCS.                                
000600 DATE-WRITTEN. 05/06/92.                                          
000700 DATE-COMPILED.                                                   
000800 SECURITY.    CONFIDENTIAL - INTERNAL USE ONLY.                   
000900*---------------------------------------------------------------- 
001000* KVR006                                                          
001100* MI2457.KVRESTOR.BATCH.WITCHECK                                  
001200*---------------------------------------------------------------- 
001300* **++ WITNESS CHECKER - a separate batch mode from the           
001400*      ASSEMBLER run.  Reads the two witness Bible tapes          
001500*      (Cepher, Dabar Yahuah) alongside the working KJV tape,     
001600*      looks for the restored names in each witness's text for    
001700*      the same reference, and where the evidence is strong       
001800*      enough writes out OVERRIDE-IN candidate records for the    
001900*      working group to review and load into production.          
002000*---------------------------------------------------------------- 
002100* CHANGE LOG                                                      
002200*---------------------------------------------------------------- 
002300* 05/06/92 LS  REQ K-0074 ORIGINAL WITNESS COMPARE - LORD/GOD/    
002400*              JESUS/CHRIST/SPIRIT SUGGESTION MATRIX.             
002500* 11/02/93 LS  REQ K-0081 MIN-WITNESSES THRESHOLD MADE A LOCAL    
002600*              CONSTANT RATHER THAN HARD CODED IN THE GATE TEST.  
002700* 08/03/98 MC  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS      
002800*              PROGRAM, NO CHANGE REQUIRED.  SIGNED OFF.          
002900* 03/09/01 MC  FOLLOW-UP TO THE 08/03/98 Y2K REVIEW - CONFIRMED   
003000*              AGAIN AFTER THE CENTURY ROLLOVER, WITNESS COMPARE  
003100*              STILL CARRIES NO DATE ARITHMETIC.  NO CHANGE.      
003200* 03/09/01 MC  WS-WITNESS-COUNT MOVED TO A STANDALONE 77-LEVEL,   
003300*              SHOP STYLE FOR A SINGLE-USE SCRATCH TALLY.         
003400*---------------------------------------------------------------- 
003500 ENVIRONMENT DIVISION.                                            
003600*                                                                 
003700 CONFIGURATION SECTION.                                           
003800 SOURCE-COMPUTER.    IBM-370.                                     
003900 OBJECT-COMPUTER.    IBM-370.                                     
004000 SPECIAL-NAMES.                                                   
004100     CLASS ALPHA-CHAR IS 'A' THRU 'Z', 'a' THRU 'z'.              
004200*                                                                 
004300 INPUT-OUTPUT SECTION.                                            
004400 FILE-CONTROL.                                                    
004500     SELECT VERSE-IN                  ASSIGN TO VERSEIN           
004600                                       FILE STATUS VI-FS.         
004700     SELECT CEPHER-IN                 ASSIGN TO CEPHRIN           
004800                                       FILE STATUS CI-FS.         
004900     SELECT DABAR-IN                  ASSIGN TO DABARIN           
005000                                       FILE STATUS DI-FS.         
005100     SELECT OVERRIDE-OUT              ASSIGN TO OVERRDOT          
005200                                       FILE STATUS OO-FS.         
005300*                                                                 
005400 DATA DIVISION.                                                   
005500*                                                                 
005600 FILE SECTION.                                                    
005700*                                                                 
005800 FD  VERSE-IN                         RECORDING F.                
005900 COPY KVRMVR REPLACING ==:X:== BY ==VI==.                         
006000*                                                                 
006100 FD  CEPHER-IN                        RECORDING F.                
006200 COPY KVRMVR REPLACING ==:X:== BY ==CE==.                         
006300*                                                                 
006400 FD  DABAR-IN                         RECORDING F.                
006500 COPY KVRMVR REPLACING ==:X:== BY ==DA==.                         
006600*                                                                 
006700 FD  OVERRIDE-OUT                     RECORDING F.                
006800 COPY KVRMOV REPLACING ==:X:== BY ==OO==.                         
006900*                                                                 
007000 WORKING-STORAGE SECTION.                                         
007100*                                                                 
007200* WS-MIN-WITNESSES - REQ K-0081.  HOW MANY OF THE TWO WITNESS     
007300* TAPES MUST AGREE ON A RESTORED NAME BEFORE THIS JOB WILL        
007400* SUGGEST IT.  PULLED OUT AS A NAMED CONSTANT SO A LATER          
007500* REQUEST TO REQUIRE BOTH WITNESSES NEEDS ONE VALUE CLAUSE        
007600* CHANGED HERE, NOT A HUNT THROUGH THE GATE TEST BELOW.           
007700 01  WK-LITERALS.                                                 
007800     03  CC-BOOKS-PGM           PIC X(08)   VALUE 'KVR004'.       
007900     03  WS-MIN-WITNESSES       PIC 9(01)   VALUE 1.              
008000*                                                                 
008100* KVRMWT - THE WITNESS-TEXT WORK AREA AND THE 2 X 6 NAME-FOUND    
008200* MATRIX (WT-NAME-FLAG), ONE ROW PER WITNESS SOURCE (CEPHER,      
008300* DABAR) AND ONE COLUMN PER RESTORED NAME THIS JOB LOOKS FOR      
008400 COPY KVRMWT.                                                     
008500*                                                                 
008600* CT-TABLE-AREA - THE CEPHER WITNESS TEXT, KEYED AND SORTED       
008700* THE SAME WAY THE OVERRIDE TABLE IS IN KVR001/KVR002, SO         
008800* LOOKUP-CEPHER-WITNESS CAN USE A BINARY SEARCH-ALL               
008900 01  CT-TABLE-AREA.                                               
009000     03  CT-TB-TOT             PIC 9(05) COMP VALUE ZERO.         
009100     03  CT-TB-LIST.                                              
009200         05  CT-TB-EL OCCURS 0 TO 32000 TIMES                     
009300                 DEPENDING ON CT-TB-TOT                           
009400                 ASCENDING KEY IS CT-TB-VKEY                      
009500                 INDEXED BY CT-TB-IDX.                            
009600             10  CT-TB-VKEY        PIC X(28).                     
009700             10  CT-TB-TEXT        PIC X(400).                    
009800             10  FILLER            PIC X(08).                     
009900* DT-TABLE-AREA - the Dabar Yahuah witness text, same shape       
010000* as CT-TABLE-AREA above, one table per witness tape              
010100 01  DT-TABLE-AREA.                                               
010200     03  DT-TB-TOT             PIC 9(05) COMP VALUE ZERO.         
010300     03  DT-TB-LIST.                                              
010400         05  DT-TB-EL OCCURS 0 TO 32000 TIMES                     
010500                 DEPENDING ON DT-TB-TOT                           
010600                 ASCENDING KEY IS DT-TB-VKEY                      
010700                 INDEXED BY DT-TB-IDX.                            
010800             10  DT-TB-VKEY        PIC X(28).                     
010900             10  DT-TB-TEXT        PIC X(400).                    
011000             10  FILLER            PIC X(08).                     
011100*                                                                 
011200* WS-KEY-AREA builds the "BOOK CHAP:VERSE" key used to match      
011300* a KJV verse against its row in the witness tables above         
011400 01  WS-KEY-AREA.                                                 
011500     03  WS-BOOK-TRIM           PIC X(20)   VALUE SPACE.          
011600     03  WS-BOOK-TRIM-R REDEFINES WS-BOOK-TRIM.                   
011700         05  WS-BT-CHAR OCCURS 20 TIMES     PIC X(01).            
011800     03  WS-EDIT-NUM            PIC ZZ9.                          
011900     03  WS-VERSE-KEY           PIC X(28)   VALUE SPACE.          
012000     03  FILLER                 PIC X(04).                        
012100 01  WS-VERSE-KEY-R REDEFINES WS-KEY-AREA.                        
012200     03  FILLER                 PIC X(21).                        
012300     03  WS-VK-CHAP-VERSE-PART  PIC X(07).                        
012400*                                                                 
012500* shared scratch parameter area for the CALL to CC-BOOKS-PGM      
012600* (KVR004) - see LOAD-ONE-CEPHER-ENTRY/LOAD-ONE-DABAR-ENTRY/      
012700* PROCESS-ONE-VERSE/WRITE-ONE-SUGGESTION-ROW below, all four      
012800* of which must canonicalize their book name the same way         
012900 01  WS-BK-CALL-AREA.                                             
013000     03  BK-CALL-IN.                                              
013100         05  BK-CALL-NAME       PIC X(20).                        
013200     03  BK-CALL-OUT.                                             
013300         05  BK-CALL-CANON      PIC X(20).                        
013400         05  BK-CALL-SEQ        PIC 9(03).                        
013500         05  BK-CALL-TESTAMENT  PIC X(01).                        
013600         05  FILLER             PIC X(04).                        
013700*                                                                 
013800* WS-SCAN-VARS - subscripts and tallies shared across the key     
013900* builder, the name-inspect scans and the suggestion table        
014000 01  WS-SCAN-VARS.                                                
014100     03  WS-BOOK-LEN            PIC 9(02) COMP VALUE ZERO.        
014200     03  WS-KEY-POS             PIC 9(02) COMP VALUE ZERO.        
014300     03  WS-TEMP-COUNT          PIC 9(03) COMP VALUE ZERO.        
014400     03  WS-SB-TOT              PIC 9(02) COMP VALUE ZERO.        
014500     03  WS-SB-IDX              PIC 9(02) COMP VALUE ZERO.        
014600     03  WS-OVERRIDE-COUNT      PIC 9(06) COMP VALUE ZERO.        
014700     03  FILLER                 PIC X(08).                        
014800*                                                                 
014900* scratch counter for the MIN-WITNESSES gate test - kept          
015000* standalone per shop convention for a single-use tally           
015100 77  WS-WITNESS-COUNT           PIC 9(01) COMP VALUE ZERO.        
015200*                                                                 
015300* upper-case shadow of the KJV verse text - used only by          
015400* CHECK-GOD-SUGGESTION, which must match "God"/"GOD" alike        
015500 01  WS-UPPER-TEXT              PIC X(400)  VALUE SPACE.          
015600 01  WS-UPPER-TEXT-R REDEFINES WS-UPPER-TEXT.                     
015700     03  WS-UT-CHAR OCCURS 400 TIMES        PIC X(01).            
015800*                                                                 
015900* set by LOOKUP-CEPHER-WITNESS/LOOKUP-DABAR-WITNESS, tested       
016000* throughout PROCESS-ONE-VERSE's suggestion tests below           
016100 01  WS-CEPHER-FOUND-SW         PIC X(01)   VALUE 'N'.            
016200     88  WS-CEPHER-FOUND               VALUE 'Y'.                 
016300 01  WS-DABAR-FOUND-SW          PIC X(01)   VALUE 'N'.            
016400     88  WS-DABAR-FOUND                VALUE 'Y'.                 
016500*                                                                 
016600* one-suggestion scratch pair, loaded by each CHECK-xxx-          
016700* SUGGESTION paragraph just before it calls ADD-SUGGESTION-ROW    
016800 01  WS-SB-NEW-ORIG             PIC X(30)   VALUE SPACE.          
016900 01  WS-SB-NEW-REPL             PIC X(400)  VALUE SPACE.          
017000*                                                                 
017100* up to 6 suggestions per verse (LORD, GOD, JESUS, CHRIST,        
017200* and the two HOLY SPIRIT/HOLY GHOST forms) - built fresh for     
017300* every verse in PROCESS-ONE-VERSE, never carried to the next     
017400 01  WS-SUGGEST-TABLE.                                            
017500     03  WS-SB-EL OCCURS 6 TIMES.                                 
017600         05  WS-SB-ORIGINAL     PIC X(30).                        
017700         05  WS-SB-REPLACEMENT  PIC X(400).                       
017800*                                                                 
017900 LOCAL-STORAGE SECTION.                                           
018000 01  LS-FILE-STATUSES.                                            
018100     03  VI-FS                     PIC XX.                        
018200         88  VI-OK                        VALUE '00'.             
018300         88  VI-EOF                       VALUE '10'.             
018400     03  CI-FS                     PIC XX.                        
018500         88  CI-OK                        VALUE '00'.             
018600         88  CI-EOF                       VALUE '10'.             
018700     03  DI-FS                     PIC XX.                        
018800         88  DI-OK                        VALUE '00'.             
018900         88  DI-EOF                       VALUE '10'.             
019000     03  OO-FS                     PIC XX.                        
019100         88  OO-OK                        VALUE '00'.             
019200*                                                                 
019300 PROCEDURE DIVISION.                                              
019400*---------------------------------------------------------------- 
019500* MAIN - loads both witness tapes into searchable tables up       
019600* front (they are small enough to hold in storage for the         
019700* whole run), then walks the KJV verse tape once, checking        
019800* each verse's witness agreement and writing an OVERRIDE-OUT      
019900* candidate wherever REQ K-0074's suggestion matrix fires.        
020000* Like KVR005, this job is advisory only - the working group      
020100* reviews OVERRIDE-OUT and keys accepted rows into OVERRIDE-IN    
020200* by hand for the next production run to pick up.                 
020300*---------------------------------------------------------------- 
020400 MAIN.                                                            
020500     DISPLAY ' ************** KVR006 START ****************'.     
020600                                                                  
020700     PERFORM OPEN-JOB-FILES.                                      
020800     PERFORM LOAD-CEPHER-TABLE.                                   
020900     PERFORM LOAD-DABAR-TABLE.                                    
021000     IF CT-TB-TOT > 1                                             
021100        SORT CT-TB-EL ASCENDING KEY CT-TB-VKEY                    
021200     END-IF.                                                      
021300     IF DT-TB-TOT > 1                                             
021400        SORT DT-TB-EL ASCENDING KEY DT-TB-VKEY                    
021500     END-IF.                                                      
021600                                                                  
021700     PERFORM READ-VERSE-RECORD.                                   
021800     PERFORM PROCESS-ONE-VERSE UNTIL VI-EOF.                      
021900                                                                  
022000     PERFORM CLOSE-JOB-FILES.                                     
022100                                                                  
022200     DISPLAY ' OVERRIDE CANDIDATES WRITTEN - ' WS-OVERRIDE-COUNT. 
022300     DISPLAY ' *************** KVR006 END *****************'.     
022400                                                                  
022500     GOBACK.                                                      
022600                                                                  
022700* opens all three input tapes and the one output file, aborting   
022800* the run on the first bad open status                            
022900 OPEN-JOB-FILES.                                                  
023000     OPEN INPUT  VERSE-IN.                                        
023100     IF NOT VI-OK                                                 
023200        DISPLAY 'VERSE-IN OPEN ERROR - FS: ' VI-FS                
023300        PERFORM RAISE-ERROR                                       
023400     END-IF.                                                      
023500                                                                  
023600     OPEN INPUT  CEPHER-IN.                                       
023700     IF NOT CI-OK                                                 
023800        DISPLAY 'CEPHER-IN OPEN ERROR - FS: ' CI-FS               
023900        PERFORM RAISE-ERROR                                       
024000     END-IF.                                                      
024100                                                                  
024200     OPEN INPUT  DABAR-IN.                                        
024300     IF NOT DI-OK                                                 
024400        DISPLAY 'DABAR-IN OPEN ERROR - FS: ' DI-FS                
024500        PERFORM RAISE-ERROR                                       
024600     END-IF.                                                      
024700                                                                  
024800     OPEN OUTPUT OVERRIDE-OUT.                                    
024900     IF NOT OO-OK                                                 
025000        DISPLAY 'OVERRIDE-OUT OPEN ERROR - FS: ' OO-FS            
025100        PERFORM RAISE-ERROR                                       
025200     END-IF.                                                      
025300                                                                  
025400* only OVERRIDE-OUT's close status is worth checking - the        
025500* three input tapes are read to EOF by then and closing them      
025600* has nothing left to fail on that would change the run's outcome 
025700 CLOSE-JOB-FILES.                                                 
025800     CLOSE VERSE-IN.                                              
025900     CLOSE CEPHER-IN.                                             
026000     CLOSE DABAR-IN.                                              
026100     CLOSE OVERRIDE-OUT.                                          
026200     IF NOT OO-OK                                                 
026300        DISPLAY 'OVERRIDE-OUT CLOSE ERROR - FS: ' OO-FS           
026400        PERFORM RAISE-ERROR                                       
026500     END-IF.                                                      
026600                                                                  
026700*                                                                 
026800 READ-VERSE-RECORD.                                               
026900     READ VERSE-IN.                                               
027000     IF NOT VI-OK AND NOT VI-EOF                                  
027100        DISPLAY 'VERSE-IN READ ERROR - FS: ' VI-FS                
027200        PERFORM RAISE-ERROR                                       
027300     END-IF.                                                      
027400                                                                  
027500*---------------------------------------------------------------- 
027600* LOAD THE TWO WITNESS TAPES INTO SEARCHABLE TABLES, KEYED THE    
027700* SAME WAY THE OVERRIDE TABLE IS KEYED IN KVR001/KVR002           
027800*---------------------------------------------------------------- 
027900 LOAD-CEPHER-TABLE.                                               
028000     PERFORM READ-CEPHER-RECORD.                                  
028100     PERFORM LOAD-ONE-CEPHER-ENTRY UNTIL CI-EOF.                  
028200                                                                  
028300* sequential read of the Cepher witness tape                      
028400 READ-CEPHER-RECORD.                                              
028500     READ CEPHER-IN.                                              
028600     IF NOT CI-OK AND NOT CI-EOF                                  
028700        DISPLAY 'CEPHER-IN READ ERROR - FS: ' CI-FS               
028800        PERFORM RAISE-ERROR                                       
028900     END-IF.                                                      
029000                                                                  
029100* canonicalizes the book, builds the verse key, and appends       
029200* the row to CT-TABLE-AREA - same key format PROCESS-ONE-         
029300* VERSE will build later for the matching KJV verse               
029400 LOAD-ONE-CEPHER-ENTRY.                                           
029500     MOVE VR-CE-BOOK                   TO BK-CALL-NAME.           
029600     CALL CC-BOOKS-PGM USING BK-CALL-IN BK-CALL-OUT.              
029700     MOVE BK-CALL-CANON                TO WS-BOOK-TRIM.           
029800     MOVE VR-CE-CHAPTER                TO WS-EDIT-NUM.            
029900     PERFORM BUILD-VERSE-KEY.                                     
030000     MOVE VR-CE-VERSE                  TO WS-EDIT-NUM.            
030100     PERFORM APPEND-VERSE-KEY.                                    
030200                                                                  
030300     ADD 1                             TO CT-TB-TOT.              
030400     MOVE WS-VERSE-KEY               TO CT-TB-VKEY (CT-TB-TOT).   
030500     MOVE VR-CE-TEXT                 TO CT-TB-TEXT (CT-TB-TOT).   
030600                                                                  
030700     PERFORM READ-CEPHER-RECORD.                                  
030800                                                                  
030900*                                                                 
031000 LOAD-DABAR-TABLE.                                                
031100     PERFORM READ-DABAR-RECORD.                                   
031200     PERFORM LOAD-ONE-DABAR-ENTRY UNTIL DI-EOF.                   
031300                                                                  
031400* sequential read of the Dabar Yahuah witness tape                
031500 READ-DABAR-RECORD.                                               
031600     READ DABAR-IN.                                               
031700     IF NOT DI-OK AND NOT DI-EOF                                  
031800        DISPLAY 'DABAR-IN READ ERROR - FS: ' DI-FS                
031900        PERFORM RAISE-ERROR                                       
032000     END-IF.                                                      
032100                                                                  
032200* mirror of LOAD-ONE-CEPHER-ENTRY for the Dabar Yahuah tape       
032300 LOAD-ONE-DABAR-ENTRY.                                            
032400     MOVE VR-DA-BOOK                   TO BK-CALL-NAME.           
032500     CALL CC-BOOKS-PGM USING BK-CALL-IN BK-CALL-OUT.              
032600     MOVE BK-CALL-CANON                TO WS-BOOK-TRIM.           
032700     MOVE VR-DA-CHAPTER                TO WS-EDIT-NUM.            
032800     PERFORM BUILD-VERSE-KEY.                                     
032900     MOVE VR-DA-VERSE                  TO WS-EDIT-NUM.            
033000     PERFORM APPEND-VERSE-KEY.                                    
033100                                                                  
033200     ADD 1                             TO DT-TB-TOT.              
033300     MOVE WS-VERSE-KEY               TO DT-TB-VKEY (DT-TB-TOT).   
033400     MOVE VR-DA-TEXT                 TO DT-TB-TEXT (DT-TB-TOT).   
033500                                                                  
033600     PERFORM READ-DABAR-RECORD.                                   
033700                                                                  
033800*---------------------------------------------------------------- 
033900* "BOOK CHAPTER:VERSE" - CHAPTER/VERSE CARRY NO LEADING ZEROS.    
034000* BUILD-VERSE-KEY STARTS THE STRING WITH THE BOOK AND THE FIRST   
034100* NUMBER GIVEN IN WS-EDIT-NUM; APPEND-VERSE-KEY ADDS THE COLON    
034200* AND THE SECOND NUMBER GIVEN IN WS-EDIT-NUM.                     
034300*---------------------------------------------------------------- 
034400 BUILD-VERSE-KEY.                                                 
034500     PERFORM FIND-BOOK-TRIM-LEN THRU FIND-BOOK-TRIM-LEN-EXIT.     
034600     MOVE SPACE                        TO WS-VERSE-KEY.           
034700     MOVE 1                            TO WS-KEY-POS.             
034800     STRING WS-BOOK-TRIM (1:WS-BOOK-LEN)  DELIMITED BY SIZE       
034900            ' '                          DELIMITED BY SIZE        
035000       INTO WS-VERSE-KEY                                          
035100       POINTER WS-KEY-POS                                         
035200     END-STRING.                                                  
035300     PERFORM APPEND-EDITED-NUMBER THRU APPEND-EDITED-NUMBER-EXIT. 
035400     STRING ':'                          DELIMITED BY SIZE        
035500       INTO WS-VERSE-KEY                                          
035600       POINTER WS-KEY-POS                                         
035700     END-STRING.                                                  
035800                                                                  
035900*                                                                 
036000 APPEND-VERSE-KEY.                                                
036100     PERFORM APPEND-EDITED-NUMBER THRU APPEND-EDITED-NUMBER-EXIT. 
036200                                                                  
036300*                                                                 
036400 FIND-BOOK-TRIM-LEN.                                              
036500     MOVE 20                           TO WS-BOOK-LEN.            
036600 FIND-BOOK-TRIM-LEN-LOOP.                                         
036700     IF WS-BOOK-LEN = ZERO                                        
036800        GO TO FIND-BOOK-TRIM-LEN-EXIT                             
036900     END-IF.                                                      
037000     IF WS-BOOK-TRIM (WS-BOOK-LEN:1) NOT = SPACE                  
037100        GO TO FIND-BOOK-TRIM-LEN-EXIT                             
037200     END-IF.                                                      
037300     SUBTRACT 1                        FROM WS-BOOK-LEN.          
037400     GO TO FIND-BOOK-TRIM-LEN-LOOP.                               
037500 FIND-BOOK-TRIM-LEN-EXIT.                                         
037600     EXIT.                                                        
037700                                                                  
037800*                                                                 
037900 APPEND-EDITED-NUMBER.                                            
038000     EVALUATE TRUE                                                
038100        WHEN WS-EDIT-NUM (1:1) NOT = SPACE                        
038200           STRING WS-EDIT-NUM (1:3)   DELIMITED BY SIZE           
038300             INTO WS-VERSE-KEY POINTER WS-KEY-POS                 
038400           END-STRING                                             
038500        WHEN WS-EDIT-NUM (2:1) NOT = SPACE                        
038600           STRING WS-EDIT-NUM (2:2)   DELIMITED BY SIZE           
038700             INTO WS-VERSE-KEY POINTER WS-KEY-POS                 
038800           END-STRING                                             
038900        WHEN OTHER                                                
039000           STRING WS-EDIT-NUM (3:1)   DELIMITED BY SIZE           
039100             INTO WS-VERSE-KEY POINTER WS-KEY-POS                 
039200           END-STRING                                             
039300     END-EVALUATE.                                                
039400 APPEND-EDITED-NUMBER-EXIT.                                       
039500     EXIT.                                                        
039600                                                                  
039700*---------------------------------------------------------------- 
039800* PROCESS-ONE-VERSE - ONE KJV VERSE.  BUILDS THE VERSE KEY,       
039900* LOOKS UP BOTH WITNESSES, ANALYZES WHATEVER TEXT CAME BACK       
040000* FOR THE SIX RESTORED-NAME FORMS, RUNS THE FIVE SUGGESTION       
040100* TESTS, AND IF THE MIN-WITNESSES GATE PASSES AND AT LEAST ONE    
040200* SUGGESTION WAS BUILT, WRITES THE OVERRIDE-OUT CANDIDATE ROWS.   
040300* A VERSE WITH NEITHER WITNESS ON FILE STILL RUNS THE             
040400* SUGGESTION TESTS - THEY SIMPLY NEVER FIND ANYTHING TO           
040500* SUGGEST BECAUSE ALL THE WT-x-HAS-xxx FLAGS STAYED 'N'.          
040600*---------------------------------------------------------------- 
040700 PROCESS-ONE-VERSE.                                               
040800     MOVE VR-VI-BOOK                   TO BK-CALL-NAME.           
040900     CALL CC-BOOKS-PGM USING BK-CALL-IN BK-CALL-OUT.              
041000     MOVE BK-CALL-CANON                TO WS-BOOK-TRIM.           
041100     MOVE VR-VI-CHAPTER                TO WS-EDIT-NUM.            
041200     PERFORM BUILD-VERSE-KEY.                                     
041300     MOVE VR-VI-VERSE                  TO WS-EDIT-NUM.            
041400     PERFORM APPEND-VERSE-KEY.                                    
041500                                                                  
041600     PERFORM LOOKUP-CEPHER-WITNESS.                               
041700     PERFORM LOOKUP-DABAR-WITNESS.                                
041800     PERFORM RESET-NAME-FLAGS THRU RESET-NAME-FLAGS-EXIT.         
041900     IF WS-CEPHER-FOUND                                           
042000        PERFORM ANALYZE-CEPHER-NAMES                              
042100     END-IF.                                                      
042200     IF WS-DABAR-FOUND                                            
042300        PERFORM ANALYZE-DABAR-NAMES                               
042400     END-IF.                                                      
042500                                                                  
042600     MOVE ZERO                         TO WS-SB-TOT.              
042700     PERFORM CHECK-LORD-SUGGESTION.                               
042800     PERFORM CHECK-GOD-SUGGESTION.                                
042900     PERFORM CHECK-JESUS-SUGGESTION.                              
043000     PERFORM CHECK-CHRIST-SUGGESTION.                             
043100     PERFORM CHECK-SPIRIT-SUGGESTION.                             
043200                                                                  
043300     MOVE ZERO                         TO WS-WITNESS-COUNT.       
043400     IF WS-CEPHER-FOUND                                           
043500        ADD 1                          TO WS-WITNESS-COUNT        
043600     END-IF.                                                      
043700     IF WS-DABAR-FOUND                                            
043800        ADD 1                          TO WS-WITNESS-COUNT        
043900     END-IF.                                                      
044000                                                                  
044100     IF WS-WITNESS-COUNT NOT < WS-MIN-WITNESSES                   
044200                                  AND WS-SB-TOT > ZERO            
044300        PERFORM WRITE-SUGGESTION-ROWS                             
044400     END-IF.                                                      
044500                                                                  
044600     PERFORM READ-VERSE-RECORD.                                   
044700                                                                  
044800* binary search of CT-TABLE-AREA (loaded and sorted in MAIN)      
044900* for this verse's key - not found is a normal outcome, most      
045000* witness tapes do not cover every KJV verse                      
045100 LOOKUP-CEPHER-WITNESS.                                           
045200     MOVE 'N'                          TO WS-CEPHER-FOUND-SW.     
045300     MOVE SPACE                        TO WT-TEXT-CEPHER.         
045400     IF CT-TB-TOT = ZERO                                          
045500        GO TO LOOKUP-CEPHER-WITNESS-EXIT                          
045600     END-IF.                                                      
045700     SEARCH ALL CT-TB-EL                                          
045800        AT END                                                    
045900           CONTINUE                                               
046000        WHEN CT-TB-VKEY (CT-TB-IDX) = WS-VERSE-KEY                
046100           MOVE 'Y'                    TO WS-CEPHER-FOUND-SW      
046200           MOVE CT-TB-TEXT (CT-TB-IDX) TO WT-TEXT-CEPHER          
046300     END-SEARCH.                                                  
046400 LOOKUP-CEPHER-WITNESS-EXIT.                                      
046500     EXIT.                                                        
046600                                                                  
046700* mirror of LOOKUP-CEPHER-WITNESS against DT-TABLE-AREA           
046800 LOOKUP-DABAR-WITNESS.                                            
046900     MOVE 'N'                          TO WS-DABAR-FOUND-SW.      
047000     MOVE SPACE                        TO WT-TEXT-DABAR.          
047100     IF DT-TB-TOT = ZERO                                          
047200        GO TO LOOKUP-DABAR-WITNESS-EXIT                           
047300     END-IF.                                                      
047400     SEARCH ALL DT-TB-EL                                          
047500        AT END                                                    
047600           CONTINUE                                               
047700        WHEN DT-TB-VKEY (DT-TB-IDX) = WS-VERSE-KEY                
047800           MOVE 'Y'                    TO WS-DABAR-FOUND-SW       
047900           MOVE DT-TB-TEXT (DT-TB-IDX) TO WT-TEXT-DABAR           
048000     END-SEARCH.                                                  
048100 LOOKUP-DABAR-WITNESS-EXIT.                                       
048200     EXIT.                                                        
048300                                                                  
048400*---------------------------------------------------------------- 
048500* CLEAR THE NAME MATRIX THROUGH THE OCCURS TABLE VIEW OF IT       
048600*---------------------------------------------------------------- 
048700 RESET-NAME-FLAGS.                                                
048800     SET WT-SRC-IDX                    TO 1.                      
048900 RESET-NAME-FLAGS-OUTER.                                          
049000     IF WT-SRC-IDX > 2                                            
049100        GO TO RESET-NAME-FLAGS-EXIT                               
049200     END-IF.                                                      
049300     SET WT-NAME-IDX                   TO 1.                      
049400 RESET-NAME-FLAGS-INNER.                                          
049500     IF WT-NAME-IDX > 6                                           
049600        SET WT-SRC-IDX UP BY 1                                    
049700        GO TO RESET-NAME-FLAGS-OUTER                              
049800     END-IF.                                                      
049900     MOVE 'N' TO WT-NAME-FLAG (WT-SRC-IDX WT-NAME-IDX).           
050000     SET WT-NAME-IDX UP BY 1.                                     
050100     GO TO RESET-NAME-FLAGS-INNER.                                
050200 RESET-NAME-FLAGS-EXIT.                                           
050300     EXIT.                                                        
050400                                                                  
050500* scans the Cepher witness text for each of the six restored-     
050600* name forms and sets the matching WT-C-HAS-xxx 88-level flag -   
050700* a verse may set more than one flag (e.g. both YAHUAH and        
050800* the shorter YAH substring it contains)                          
050900 ANALYZE-CEPHER-NAMES.                                            
051000     MOVE ZERO                         TO WS-TEMP-COUNT.          
051100     INSPECT WT-TEXT-CEPHER TALLYING WS-TEMP-COUNT                
051200        FOR ALL 'YAHUAH'.                                         
051300     IF WS-TEMP-COUNT > ZERO                                      
051400        SET WT-C-HAS-YAHUAH             TO TRUE                   
051500     END-IF.                                                      
051600     MOVE ZERO                         TO WS-TEMP-COUNT.          
051700     INSPECT WT-TEXT-CEPHER TALLYING WS-TEMP-COUNT                
051800        FOR ALL 'YAH'.                                            
051900     IF WS-TEMP-COUNT > ZERO                                      
052000        SET WT-C-HAS-YAH                TO TRUE                   
052100     END-IF.                                                      
052200     MOVE ZERO                         TO WS-TEMP-COUNT.          
052300     INSPECT WT-TEXT-CEPHER TALLYING WS-TEMP-COUNT                
052400        FOR ALL 'ELOHIYM'.                                        
052500     IF WS-TEMP-COUNT > ZERO                                      
052600        SET WT-C-HAS-ELOHIYM            TO TRUE                   
052700     END-IF.                                                      
052800     MOVE ZERO                         TO WS-TEMP-COUNT.          
052900     INSPECT WT-TEXT-CEPHER TALLYING WS-TEMP-COUNT                
053000        FOR ALL 'YAHUSHA'.                                        
053100     IF WS-TEMP-COUNT > ZERO                                      
053200        SET WT-C-HAS-YAHUSHA            TO TRUE                   
053300     END-IF.                                                      
053400     MOVE ZERO                         TO WS-TEMP-COUNT.          
053500     INSPECT WT-TEXT-CEPHER TALLYING WS-TEMP-COUNT                
053600        FOR ALL 'HA''MASHIACH'.                                   
053700     IF WS-TEMP-COUNT > ZERO                                      
053800        SET WT-C-HAS-MASHIACH           TO TRUE                   
053900     END-IF.                                                      
054000     MOVE ZERO                         TO WS-TEMP-COUNT.          
054100     INSPECT WT-TEXT-CEPHER TALLYING WS-TEMP-COUNT                
054200        FOR ALL 'RUACH HAQODESH'.                                 
054300     IF WS-TEMP-COUNT > ZERO                                      
054400        SET WT-C-HAS-RUACH              TO TRUE                   
054500     END-IF.                                                      
054600                                                                  
054700* mirror of ANALYZE-CEPHER-NAMES for the Dabar Yahuah witness     
054800 ANALYZE-DABAR-NAMES.                                             
054900     MOVE ZERO                         TO WS-TEMP-COUNT.          
055000     INSPECT WT-TEXT-DABAR TALLYING WS-TEMP-COUNT                 
055100        FOR ALL 'YAHUAH'.                                         
055200     IF WS-TEMP-COUNT > ZERO                                      
055300        SET WT-D-HAS-YAHUAH             TO TRUE                   
055400     END-IF.                                                      
055500     MOVE ZERO                         TO WS-TEMP-COUNT.          
055600     INSPECT WT-TEXT-DABAR TALLYING WS-TEMP-COUNT                 
055700        FOR ALL 'YAH'.                                            
055800     IF WS-TEMP-COUNT > ZERO                                      
055900        SET WT-D-HAS-YAH                TO TRUE                   
056000     END-IF.                                                      
056100     MOVE ZERO                         TO WS-TEMP-COUNT.          
056200     INSPECT WT-TEXT-DABAR TALLYING WS-TEMP-COUNT                 
056300        FOR ALL 'ELOHIYM'.                                        
056400     IF WS-TEMP-COUNT > ZERO                                      
056500        SET WT-D-HAS-ELOHIYM            TO TRUE                   
056600     END-IF.                                                      
056700     MOVE ZERO                         TO WS-TEMP-COUNT.          
056800     INSPECT WT-TEXT-DABAR TALLYING WS-TEMP-COUNT                 
056900        FOR ALL 'YAHUSHA'.                                        
057000     IF WS-TEMP-COUNT > ZERO                                      
057100        SET WT-D-HAS-YAHUSHA            TO TRUE                   
057200     END-IF.                                                      
057300     MOVE ZERO                         TO WS-TEMP-COUNT.          
057400     INSPECT WT-TEXT-DABAR TALLYING WS-TEMP-COUNT                 
057500        FOR ALL 'HA''MASHIACH'.                                   
057600     IF WS-TEMP-COUNT > ZERO                                      
057700        SET WT-D-HAS-MASHIACH           TO TRUE                   
057800     END-IF.                                                      
057900     MOVE ZERO                         TO WS-TEMP-COUNT.          
058000     INSPECT WT-TEXT-DABAR TALLYING WS-TEMP-COUNT                 
058100        FOR ALL 'RUACH HAQODESH'.                                 
058200     IF WS-TEMP-COUNT > ZERO                                      
058300        SET WT-D-HAS-RUACH              TO TRUE                   
058400     END-IF.                                                      
058500                                                                  
058600*---------------------------------------------------------------- 
058700* THE FIVE SUGGESTION TESTS OF BUSINESS RULES / WITNESS           
058800* CHECKER.  EACH TESTS WHETHER THE KJV WORD/PHRASE OCCURS AT      
058900* ALL IN THIS VERSE (NO SENSE SUGGESTING A REPLACEMENT FOR A      
059000* WORD THAT IS NOT THERE), THEN LOOKS AT THE WT-x-HAS-xxx         
059100* FLAGS ANALYZE-CEPHER-NAMES/ANALYZE-DABAR-NAMES ALREADY SET      
059200* TO DECIDE WHAT TO SUGGEST IN ITS PLACE.  CHECK-LORD-            
059300* SUGGESTION'S EVALUATE ORDER MATTERS - BOTH-WITNESSES-AGREE-     
059400* ON-YAHUAH IS TRIED BEFORE BOTH-AGREE-ON-YAH, AND ONLY IF        
059500* NEITHER FULL-AGREEMENT CASE FIRES DOES A SINGLE-WITNESS         
059600* YAHUAH READING GET SUGGESTED.                                   
059700*---------------------------------------------------------------- 
059800 CHECK-LORD-SUGGESTION.                                           
059900     MOVE ZERO                         TO WS-TEMP-COUNT.          
060000     INSPECT VR-VI-TEXT TALLYING WS-TEMP-COUNT FOR ALL 'LORD'.    
060100     IF WS-TEMP-COUNT = ZERO                                      
060200        GO TO CHECK-LORD-SUGGESTION-EXIT                          
060300     END-IF.                                                      
060400     EVALUATE TRUE                                                
060500        WHEN WT-C-HAS-YAHUAH AND WT-D-HAS-YAHUAH                  
060600           MOVE 'LORD'                 TO WS-SB-NEW-ORIG          
060700           MOVE 'YAHUAH'               TO WS-SB-NEW-REPL          
060800           PERFORM ADD-SUGGESTION-ROW                             
060900        WHEN WT-C-HAS-YAH AND WT-D-HAS-YAH                        
061000           MOVE 'LORD'                 TO WS-SB-NEW-ORIG          
061100           MOVE 'YAH'                  TO WS-SB-NEW-REPL          
061200           PERFORM ADD-SUGGESTION-ROW                             
061300        WHEN (WS-CEPHER-FOUND AND NOT WS-DABAR-FOUND              
061400              AND WT-C-HAS-YAHUAH)                                
061500          OR (WS-DABAR-FOUND AND NOT WS-CEPHER-FOUND              
061600              AND WT-D-HAS-YAHUAH)                                
061700           MOVE 'LORD'                 TO WS-SB-NEW-ORIG          
061800           MOVE 'YAHUAH'               TO WS-SB-NEW-REPL          
061900           PERFORM ADD-SUGGESTION-ROW                             
062000     END-EVALUATE.                                                
062100 CHECK-LORD-SUGGESTION-EXIT.                                      
062200     EXIT.                                                        
062300                                                                  
062400* upper-cases the verse first because the KJV spells the human    
062500* title "God" and the divine-name-bearing "GOD" (as in small      
062600* caps LORD GOD passages) differently, but both count here        
062700 CHECK-GOD-SUGGESTION.                                            
062800     MOVE SPACE                        TO WS-UPPER-TEXT.          
062900     MOVE VR-VI-TEXT                   TO WS-UPPER-TEXT.          
063000     INSPECT WS-UPPER-TEXT CONVERTING                             
063100             'abcdefghijklmnopqrstuvwxyz' TO                      
063200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        
063300     MOVE ZERO                         TO WS-TEMP-COUNT.          
063400     INSPECT WS-UPPER-TEXT TALLYING WS-TEMP-COUNT FOR ALL 'GOD'.  
063500     IF WS-TEMP-COUNT = ZERO                                      
063600        GO TO CHECK-GOD-SUGGESTION-EXIT                           
063700     END-IF.                                                      
063800     EVALUATE TRUE                                                
063900        WHEN WT-C-HAS-YAHUAH AND WT-D-HAS-YAHUAH                  
064000           MOVE 'God'                  TO WS-SB-NEW-ORIG          
064100           MOVE 'YAHUAH'               TO WS-SB-NEW-REPL          
064200           PERFORM ADD-SUGGESTION-ROW                             
064300        WHEN WT-C-HAS-ELOHIYM AND WT-D-HAS-ELOHIYM                
064400           MOVE 'God'                  TO WS-SB-NEW-ORIG          
064500           MOVE 'ELOHIYM'              TO WS-SB-NEW-REPL          
064600           PERFORM ADD-SUGGESTION-ROW                             
064700     END-EVALUATE.                                                
064800 CHECK-GOD-SUGGESTION-EXIT.                                       
064900     EXIT.                                                        
065000                                                                  
065100* a single witness match is enough here - unlike LORD/GOD there   
065200* is only one restored spelling on offer, so there is no          
065300* competing-suggestion ambiguity to resolve with an EVALUATE      
065400 CHECK-JESUS-SUGGESTION.                                          
065500     MOVE ZERO                         TO WS-TEMP-COUNT.          
065600     INSPECT VR-VI-TEXT TALLYING WS-TEMP-COUNT FOR ALL 'Jesus'.   
065700     IF WS-TEMP-COUNT = ZERO                                      
065800        GO TO CHECK-JESUS-SUGGESTION-EXIT                         
065900     END-IF.                                                      
066000     IF WT-C-HAS-YAHUSHA OR WT-D-HAS-YAHUSHA                      
066100        MOVE 'Jesus'                   TO WS-SB-NEW-ORIG          
066200        MOVE 'YAHUSHA'                 TO WS-SB-NEW-REPL          
066300        PERFORM ADD-SUGGESTION-ROW                                
066400     END-IF.                                                      
066500 CHECK-JESUS-SUGGESTION-EXIT.                                     
066600     EXIT.                                                        
066700                                                                  
066800* same shape as CHECK-JESUS-SUGGESTION                            
066900 CHECK-CHRIST-SUGGESTION.                                         
067000     MOVE ZERO                         TO WS-TEMP-COUNT.          
067100     INSPECT VR-VI-TEXT TALLYING WS-TEMP-COUNT FOR ALL 'Christ'.  
067200     IF WS-TEMP-COUNT = ZERO                                      
067300        GO TO CHECK-CHRIST-SUGGESTION-EXIT                        
067400     END-IF.                                                      
067500     IF WT-C-HAS-MASHIACH OR WT-D-HAS-MASHIACH                    
067600        MOVE 'Christ'                  TO WS-SB-NEW-ORIG          
067700        MOVE 'HA''MASHIACH'            TO WS-SB-NEW-REPL          
067800        PERFORM ADD-SUGGESTION-ROW                                
067900     END-IF.                                                      
068000 CHECK-CHRIST-SUGGESTION-EXIT.                                    
068100     EXIT.                                                        
068200                                                                  
068300* two KJV spellings ("Holy Spirit" and "Holy Ghost") both map     
068400* to the same restored phrase, so a verse using both spellings    
068500* (rare, but the source text has at least one) gets two rows      
068600 CHECK-SPIRIT-SUGGESTION.                                         
068700     MOVE ZERO                         TO WS-TEMP-COUNT.          
068800     INSPECT VR-VI-TEXT TALLYING WS-TEMP-COUNT                    
068900        FOR ALL 'Holy Spirit'.                                    
069000     IF WS-TEMP-COUNT = ZERO                                      
069100        INSPECT VR-VI-TEXT TALLYING WS-TEMP-COUNT                 
069200           FOR ALL 'Holy Ghost'                                   
069300     END-IF.                                                      
069400     IF WS-TEMP-COUNT = ZERO                                      
069500        GO TO CHECK-SPIRIT-SUGGESTION-EXIT                        
069600     END-IF.                                                      
069700     IF WT-C-HAS-RUACH OR WT-D-HAS-RUACH                          
069800        MOVE 'Holy Spirit'             TO WS-SB-NEW-ORIG          
069900        MOVE 'RUACH HAQODESH'          TO WS-SB-NEW-REPL          
070000        PERFORM ADD-SUGGESTION-ROW                                
070100        MOVE 'Holy Ghost'              TO WS-SB-NEW-ORIG          
070200        MOVE 'RUACH HAQODESH'          TO WS-SB-NEW-REPL          
070300        PERFORM ADD-SUGGESTION-ROW                                
070400     END-IF.                                                      
070500 CHECK-SPIRIT-SUGGESTION-EXIT.                                    
070600     EXIT.                                                        
070700                                                                  
070800* appends one row to WS-SUGGEST-TABLE from the WS-SB-NEW-ORIG/    
070900* WS-SB-NEW-REPL scratch pair the calling CHECK-xxx paragraph     
071000* just loaded                                                     
071100 ADD-SUGGESTION-ROW.                                              
071200     ADD 1                             TO WS-SB-TOT.              
071300     MOVE WS-SB-NEW-ORIG                                          
071400       TO WS-SB-ORIGINAL (WS-SB-TOT).                             
071500     MOVE WS-SB-NEW-REPL                                          
071600       TO WS-SB-REPLACEMENT (WS-SB-TOT).                          
071700                                                                  
071800*---------------------------------------------------------------- 
071900* THE GATE PASSED - WRITE ONE TOKEN OVERRIDE PER SUGGESTION,      
072000* ALL CARRYING THE SAME WITNESS FLAGS FOR THIS VERSE              
072100*---------------------------------------------------------------- 
072200 WRITE-SUGGESTION-ROWS.                                           
072300     MOVE 1                            TO WS-SB-IDX.              
072400     PERFORM WRITE-ONE-SUGGESTION-ROW                             
072500        UNTIL WS-SB-IDX > WS-SB-TOT.                              
072600                                                                  
072700*                                                                 
072800* 09/14/01 LS REQ K-0171 - OV-OO-BOOK MUST CARRY THE CANONICAL    
072900* BOOK NAME OR KVR002'S LOOKUP-OVERRIDE WILL NEVER MATCH IT       
073000 WRITE-ONE-SUGGESTION-ROW.                                        
073100     MOVE VR-VI-BOOK                   TO BK-CALL-NAME.           
073200     CALL CC-BOOKS-PGM USING BK-CALL-IN BK-CALL-OUT.              
073300     MOVE BK-CALL-CANON                TO OV-OO-BOOK.             
073400     MOVE VR-VI-CHAPTER                TO OV-OO-CHAPTER.          
073500     MOVE VR-VI-VERSE                  TO OV-OO-VERSE.            
073600     MOVE 'T'                          TO OV-OO-TYPE.             
073700     MOVE WS-SB-ORIGINAL (WS-SB-IDX)   TO OV-OO-ORIGINAL.         
073800     MOVE WS-SB-REPLACEMENT (WS-SB-IDX) TO OV-OO-REPLACEMENT.     
073900     IF WS-CEPHER-FOUND                                           
074000        MOVE 'Y'                       TO OV-OO-WIT-CEPHER        
074100     ELSE                                                         
074200        MOVE 'N'                       TO OV-OO-WIT-CEPHER        
074300     END-IF.                                                      
074400     IF WS-DABAR-FOUND                                            
074500        MOVE 'Y'                       TO OV-OO-WIT-DABAR         
074600     ELSE                                                         
074700        MOVE 'N'                       TO OV-OO-WIT-DABAR         
074800     END-IF.                                                      
074900     MOVE 'N'                          TO OV-OO-WIT-KJVTOK.       
075000                                                                  
075100     WRITE OV-OO-RECORD.                                          
075200     IF NOT OO-OK                                                 
075300        DISPLAY 'OVERRIDE-OUT WRITE ERROR - FS: ' OO-FS           
075400        PERFORM RAISE-ERROR                                       
075500     END-IF.                                                      
075600     ADD 1                             TO WS-OVERRIDE-COUNT.      
075700     SET WS-SB-IDX UP BY 1.                                       
075800                                                                  
075900*                                                                 
076000 RAISE-ERROR.                                                     
076100     MOVE 8                            TO RETURN-CODE.            
076200     GOBACK.                                                      
