000100* **++ KVRMCK - checklist record, the shop's fixed 150 byte
000200* external format for CHECKLIST-OUT.  Dimensioned exactly to
000300* spec - no filler byte to spare.  The in-memory table this
000400* record is built from at run time is a separate member,
000500* KVRMCT - see there for it.
000600 01  CK-:X:-RECORD.
000700     03  CK-:X:-REF               PIC X(30).
000800     03  CK-:X:-NEEDS             PIC X(30).
000900     03  CK-:X:-SUGGESTED         PIC X(60).
001000     03  CK-:X:-WITNESSES         PIC X(30).
