000100* **++ AREA RISULTATO (return-code area, this shop's MR copy      
000200* member) - threaded by LINKAGE from KVR001 down through          
000300* KVR002 and KVR003 so every level of the CALL chain can post     
000400* its own outcome and running report counts to the caller.        
000500 01  KV-RESULT-AREA.                                              
000600     03  KV-RESULT                 PIC S9(4) COMP VALUE ZERO.     
000700         88  KV-RESULT-OK                  VALUE ZERO.            
000800         88  KV-RESULT-OVERRIDE-USED       VALUE 10.              
000900         88  KV-RESULT-RULE-CHANGED        VALUE 11.              
001000         88  KV-RESULT-UNKNOWN-BOOK        VALUE 12.              
001100         88  KV-RESULT-AMBIGUOUS-LORD      VALUE 13.              
001200     03  KV-DESCRIPTION             PIC X(60)  VALUE SPACE.       
001300     03  KV-POSITION                PIC 9(05) COMP VALUE ZERO.    
001400     03  FILLER                     PIC X(08).                    
001500*                                                                 
001600* running totals for the conversion report - accumulated in       
001700* KVR001 working storage, bumped by KVR002/KVR003/KVR004 as       
001800* each verse is processed                                         
001900 01  KV-REPORT-TOTALS.                                            
002000     03  RPT-TOTAL-VERSES           PIC 9(06) COMP VALUE ZERO.    
002100     03  RPT-BOOKS                  PIC 9(03) COMP VALUE ZERO.    
002200     03  RPT-CHAPTERS               PIC 9(05) COMP VALUE ZERO.    
002300     03  RPT-OVERRIDES              PIC 9(06) COMP VALUE ZERO.    
002400     03  RPT-AMBIG-LORDS            PIC 9(06) COMP VALUE ZERO.    
002500     03  RPT-HEURISTIC              PIC 9(06) COMP VALUE ZERO.    
002600     03  RPT-CHANGED                PIC 9(06) COMP VALUE ZERO.    
002700     03  FILLER                     PIC X(08).                    
