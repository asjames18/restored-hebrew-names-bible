000100* **++ KVRMOV - override record, the shop's fixed 460 byte
000200* external format for OVERRIDE-IN/OVERRIDE-OUT.  Dimensioned
000300* exactly to spec - no room for a filler pad.  The matching
000400* in-memory search table this record loads into at run time
000500* is a separate member, KVRMOT - see there for it.
000600 01  OV-:X:-RECORD.
000700     03  OV-:X:-BOOK              PIC X(20).
000800     03  OV-:X:-CHAPTER           PIC 9(03).
000900     03  OV-:X:-VERSE             PIC 9(03).
001000     03  OV-:X:-TYPE              PIC X(01).
001100         88  OV-:X:-FULL-TEXT         VALUE 'F'.
001200         88  OV-:X:-TOKEN             VALUE 'T'.
001300     03  OV-:X:-ORIGINAL          PIC X(30).
001400     03  OV-:X:-REPLACEMENT       PIC X(400).
001500     03  OV-:X:-WIT-CEPHER        PIC X(01).
001600         88  OV-:X:-WITNESSED-CEPHER  VALUE 'Y'.
001700     03  OV-:X:-WIT-DABAR         PIC X(01).
001800         88  OV-:X:-WITNESSED-DABAR   VALUE 'Y'.
001900     03  OV-:X:-WIT-KJVTOK        PIC X(01).
002000         88  OV-:X:-WITNESSED-KJVTOK  VALUE 'Y'.
