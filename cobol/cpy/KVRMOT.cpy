000100* **++ KVRMOT - override in-memory search table.  Loaded once
000200* by KVR001 at OPEN-JOB-FILES from OVERRIDE-IN, held sorted on
000300* the reference key so KVR002 can SEARCH ALL it once per verse.
000400* Threaded down to KVR002 by LINKAGE alongside KVRMOV.
000500 01  OV-TABLE-AREA.
000600     03  OV-TB-TOT             PIC 9(05) COMP VALUE ZERO.
000700     03  OV-TB-LIST.
000800         05  OV-TB-EL OCCURS 0 TO 9999 TIMES
000900                 DEPENDING ON OV-TB-TOT
001000                 ASCENDING KEY IS OV-TB-VKEY
001100                 INDEXED BY OV-TB-IDX.
001200             10  OV-TB-VKEY        PIC X(28).
001300             10  OV-TB-BOOK        PIC X(20).
001400             10  OV-TB-CHAPTER     PIC 9(03).
001500             10  OV-TB-VERSE       PIC 9(03).
001600             10  OV-TB-TYPE        PIC X(01).
001700             10  OV-TB-ORIGINAL    PIC X(30).
001800             10  OV-TB-REPLACEMENT PIC X(400).
001900             10  OV-TB-WIT-CEPHER  PIC X(01).
002000             10  OV-TB-WIT-DABAR   PIC X(01).
002100             10  OV-TB-WIT-KJVTOK  PIC X(01).
002200             10  FILLER            PIC X(08).
