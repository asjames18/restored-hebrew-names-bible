000100* **++ KVRMBK - canonical book table for the restored-names job   
000200* 66 books in fixed KJV order.  Table is a compile-time           
000300* constant, loaded as FILLER literals then REDEFINED as a         
000400* search table.  09/14/01 REQ K-0172 (LS) widened each entry      
000500* from 24 to 44 bytes to carry a title-case display form          
000600* alongside the upper-case search form - KVR004 was handing       
000700* BK-NAME straight back to callers, so VERSE-OUT was coming out   
000800* all upper-case where the spec wants "Genesis", not "GENESIS".   
000900* each book now occupies three FILLER lines:                      
001000*   line 1 - upper-case name,   20 bytes, space padded            
001100*   line 2 - title-case name,   20 bytes, space padded            
001200*   line 3 - seq number (3) + testament flag (1) = 4 bytes        
001300* the three lines together are one BK-ENTRY occurrence below.     
001400 01  BK-CONSTANT-TABLE.                                           
001500     05 FILLER PIC X(20) VALUE 'GENESIS             '.            
001600     05 FILLER PIC X(20) VALUE 'Genesis             '.            
001700     05 FILLER PIC X(04) VALUE '001O'.                            
001800     05 FILLER PIC X(20) VALUE 'EXODUS              '.            
001900     05 FILLER PIC X(20) VALUE 'Exodus              '.            
002000     05 FILLER PIC X(04) VALUE '002O'.                            
002100     05 FILLER PIC X(20) VALUE 'LEVITICUS           '.            
002200     05 FILLER PIC X(20) VALUE 'Leviticus           '.            
002300     05 FILLER PIC X(04) VALUE '003O'.                            
002400     05 FILLER PIC X(20) VALUE 'NUMBERS             '.            
002500     05 FILLER PIC X(20) VALUE 'Numbers             '.            
002600     05 FILLER PIC X(04) VALUE '004O'.                            
002700     05 FILLER PIC X(20) VALUE 'DEUTERONOMY         '.            
002800     05 FILLER PIC X(20) VALUE 'Deuteronomy         '.            
002900     05 FILLER PIC X(04) VALUE '005O'.                            
003000     05 FILLER PIC X(20) VALUE 'JOSHUA              '.            
003100     05 FILLER PIC X(20) VALUE 'Joshua              '.            
003200     05 FILLER PIC X(04) VALUE '006O'.                            
003300     05 FILLER PIC X(20) VALUE 'JUDGES              '.            
003400     05 FILLER PIC X(20) VALUE 'Judges              '.            
003500     05 FILLER PIC X(04) VALUE '007O'.                            
003600     05 FILLER PIC X(20) VALUE 'RUTH                '.            
003700     05 FILLER PIC X(20) VALUE 'Ruth                '.            
003800     05 FILLER PIC X(04) VALUE '008O'.                            
003900     05 FILLER PIC X(20) VALUE '1 SAMUEL            '.            
004000     05 FILLER PIC X(20) VALUE '1 Samuel            '.            
004100     05 FILLER PIC X(04) VALUE '009O'.                            
004200     05 FILLER PIC X(20) VALUE '2 SAMUEL            '.            
004300     05 FILLER PIC X(20) VALUE '2 Samuel            '.            
004400     05 FILLER PIC X(04) VALUE '010O'.                            
004500     05 FILLER PIC X(20) VALUE '1 KINGS             '.            
004600     05 FILLER PIC X(20) VALUE '1 Kings             '.            
004700     05 FILLER PIC X(04) VALUE '011O'.                            
004800     05 FILLER PIC X(20) VALUE '2 KINGS             '.            
004900     05 FILLER PIC X(20) VALUE '2 Kings             '.            
005000     05 FILLER PIC X(04) VALUE '012O'.                            
005100     05 FILLER PIC X(20) VALUE '1 CHRONICLES        '.            
005200     05 FILLER PIC X(20) VALUE '1 Chronicles        '.            
005300     05 FILLER PIC X(04) VALUE '013O'.                            
005400     05 FILLER PIC X(20) VALUE '2 CHRONICLES        '.            
005500     05 FILLER PIC X(20) VALUE '2 Chronicles        '.            
005600     05 FILLER PIC X(04) VALUE '014O'.                            
005700     05 FILLER PIC X(20) VALUE 'EZRA                '.            
005800     05 FILLER PIC X(20) VALUE 'Ezra                '.            
005900     05 FILLER PIC X(04) VALUE '015O'.                            
006000     05 FILLER PIC X(20) VALUE 'NEHEMIAH            '.            
006100     05 FILLER PIC X(20) VALUE 'Nehemiah            '.            
006200     05 FILLER PIC X(04) VALUE '016O'.                            
006300     05 FILLER PIC X(20) VALUE 'ESTHER              '.            
006400     05 FILLER PIC X(20) VALUE 'Esther              '.            
006500     05 FILLER PIC X(04) VALUE '017O'.                            
006600     05 FILLER PIC X(20) VALUE 'JOB                 '.            
006700     05 FILLER PIC X(20) VALUE 'Job                 '.            
006800     05 FILLER PIC X(04) VALUE '018O'.                            
006900     05 FILLER PIC X(20) VALUE 'PSALMS              '.            
007000     05 FILLER PIC X(20) VALUE 'Psalms              '.            
007100     05 FILLER PIC X(04) VALUE '019O'.                            
007200     05 FILLER PIC X(20) VALUE 'PROVERBS            '.            
007300     05 FILLER PIC X(20) VALUE 'Proverbs            '.            
007400     05 FILLER PIC X(04) VALUE '020O'.                            
007500     05 FILLER PIC X(20) VALUE 'ECCLESIASTES        '.            
007600     05 FILLER PIC X(20) VALUE 'Ecclesiastes        '.            
007700     05 FILLER PIC X(04) VALUE '021O'.                            
007800     05 FILLER PIC X(20) VALUE 'SONG OF SOLOMON     '.            
007900     05 FILLER PIC X(20) VALUE 'Song of Solomon     '.            
008000     05 FILLER PIC X(04) VALUE '022O'.                            
008100     05 FILLER PIC X(20) VALUE 'ISAIAH              '.            
008200     05 FILLER PIC X(20) VALUE 'Isaiah              '.            
008300     05 FILLER PIC X(04) VALUE '023O'.                            
008400     05 FILLER PIC X(20) VALUE 'JEREMIAH            '.            
008500     05 FILLER PIC X(20) VALUE 'Jeremiah            '.            
008600     05 FILLER PIC X(04) VALUE '024O'.                            
008700     05 FILLER PIC X(20) VALUE 'LAMENTATIONS        '.            
008800     05 FILLER PIC X(20) VALUE 'Lamentations        '.            
008900     05 FILLER PIC X(04) VALUE '025O'.                            
009000     05 FILLER PIC X(20) VALUE 'EZEKIEL             '.            
009100     05 FILLER PIC X(20) VALUE 'Ezekiel             '.            
009200     05 FILLER PIC X(04) VALUE '026O'.                            
009300     05 FILLER PIC X(20) VALUE 'DANIEL              '.            
009400     05 FILLER PIC X(20) VALUE 'Daniel              '.            
009500     05 FILLER PIC X(04) VALUE '027O'.                            
009600     05 FILLER PIC X(20) VALUE 'HOSEA               '.            
009700     05 FILLER PIC X(20) VALUE 'Hosea               '.            
009800     05 FILLER PIC X(04) VALUE '028O'.                            
009900     05 FILLER PIC X(20) VALUE 'JOEL                '.            
010000     05 FILLER PIC X(20) VALUE 'Joel                '.            
010100     05 FILLER PIC X(04) VALUE '029O'.                            
010200     05 FILLER PIC X(20) VALUE 'AMOS                '.            
010300     05 FILLER PIC X(20) VALUE 'Amos                '.            
010400     05 FILLER PIC X(04) VALUE '030O'.                            
010500     05 FILLER PIC X(20) VALUE 'OBADIAH             '.            
010600     05 FILLER PIC X(20) VALUE 'Obadiah             '.            
010700     05 FILLER PIC X(04) VALUE '031O'.                            
010800     05 FILLER PIC X(20) VALUE 'JONAH               '.            
010900     05 FILLER PIC X(20) VALUE 'Jonah               '.            
011000     05 FILLER PIC X(04) VALUE '032O'.                            
011100     05 FILLER PIC X(20) VALUE 'MICAH               '.            
011200     05 FILLER PIC X(20) VALUE 'Micah               '.            
011300     05 FILLER PIC X(04) VALUE '033O'.                            
011400     05 FILLER PIC X(20) VALUE 'NAHUM               '.            
011500     05 FILLER PIC X(20) VALUE 'Nahum               '.            
011600     05 FILLER PIC X(04) VALUE '034O'.                            
011700     05 FILLER PIC X(20) VALUE 'HABAKKUK            '.            
011800     05 FILLER PIC X(20) VALUE 'Habakkuk            '.            
011900     05 FILLER PIC X(04) VALUE '035O'.                            
012000     05 FILLER PIC X(20) VALUE 'ZEPHANIAH           '.            
012100     05 FILLER PIC X(20) VALUE 'Zephaniah           '.            
012200     05 FILLER PIC X(04) VALUE '036O'.                            
012300     05 FILLER PIC X(20) VALUE 'HAGGAI              '.            
012400     05 FILLER PIC X(20) VALUE 'Haggai              '.            
012500     05 FILLER PIC X(04) VALUE '037O'.                            
012600     05 FILLER PIC X(20) VALUE 'ZECHARIAH           '.            
012700     05 FILLER PIC X(20) VALUE 'Zechariah           '.            
012800     05 FILLER PIC X(04) VALUE '038O'.                            
012900     05 FILLER PIC X(20) VALUE 'MALACHI             '.            
013000     05 FILLER PIC X(20) VALUE 'Malachi             '.            
013100     05 FILLER PIC X(04) VALUE '039O'.                            
013200     05 FILLER PIC X(20) VALUE 'MATTHEW             '.            
013300     05 FILLER PIC X(20) VALUE 'Matthew             '.            
013400     05 FILLER PIC X(04) VALUE '040N'.                            
013500     05 FILLER PIC X(20) VALUE 'MARK                '.            
013600     05 FILLER PIC X(20) VALUE 'Mark                '.            
013700     05 FILLER PIC X(04) VALUE '041N'.                            
013800     05 FILLER PIC X(20) VALUE 'LUKE                '.            
013900     05 FILLER PIC X(20) VALUE 'Luke                '.            
014000     05 FILLER PIC X(04) VALUE '042N'.                            
014100     05 FILLER PIC X(20) VALUE 'JOHN                '.            
014200     05 FILLER PIC X(20) VALUE 'John                '.            
014300     05 FILLER PIC X(04) VALUE '043N'.                            
014400     05 FILLER PIC X(20) VALUE 'ACTS                '.            
014500     05 FILLER PIC X(20) VALUE 'Acts                '.            
014600     05 FILLER PIC X(04) VALUE '044N'.                            
014700     05 FILLER PIC X(20) VALUE 'ROMANS              '.            
014800     05 FILLER PIC X(20) VALUE 'Romans              '.            
014900     05 FILLER PIC X(04) VALUE '045N'.                            
015000     05 FILLER PIC X(20) VALUE '1 CORINTHIANS       '.            
015100     05 FILLER PIC X(20) VALUE '1 Corinthians       '.            
015200     05 FILLER PIC X(04) VALUE '046N'.                            
015300     05 FILLER PIC X(20) VALUE '2 CORINTHIANS       '.            
015400     05 FILLER PIC X(20) VALUE '2 Corinthians       '.            
015500     05 FILLER PIC X(04) VALUE '047N'.                            
015600     05 FILLER PIC X(20) VALUE 'GALATIANS           '.            
015700     05 FILLER PIC X(20) VALUE 'Galatians           '.            
015800     05 FILLER PIC X(04) VALUE '048N'.                            
015900     05 FILLER PIC X(20) VALUE 'EPHESIANS           '.            
016000     05 FILLER PIC X(20) VALUE 'Ephesians           '.            
016100     05 FILLER PIC X(04) VALUE '049N'.                            
016200     05 FILLER PIC X(20) VALUE 'PHILIPPIANS         '.            
016300     05 FILLER PIC X(20) VALUE 'Philippians         '.            
016400     05 FILLER PIC X(04) VALUE '050N'.                            
016500     05 FILLER PIC X(20) VALUE 'COLOSSIANS          '.            
016600     05 FILLER PIC X(20) VALUE 'Colossians          '.            
016700     05 FILLER PIC X(04) VALUE '051N'.                            
016800     05 FILLER PIC X(20) VALUE '1 THESSALONIANS     '.            
016900     05 FILLER PIC X(20) VALUE '1 Thessalonians     '.            
017000     05 FILLER PIC X(04) VALUE '052N'.                            
017100     05 FILLER PIC X(20) VALUE '2 THESSALONIANS     '.            
017200     05 FILLER PIC X(20) VALUE '2 Thessalonians     '.            
017300     05 FILLER PIC X(04) VALUE '053N'.                            
017400     05 FILLER PIC X(20) VALUE '1 TIMOTHY           '.            
017500     05 FILLER PIC X(20) VALUE '1 Timothy           '.            
017600     05 FILLER PIC X(04) VALUE '054N'.                            
017700     05 FILLER PIC X(20) VALUE '2 TIMOTHY           '.            
017800     05 FILLER PIC X(20) VALUE '2 Timothy           '.            
017900     05 FILLER PIC X(04) VALUE '055N'.                            
018000     05 FILLER PIC X(20) VALUE 'TITUS               '.            
018100     05 FILLER PIC X(20) VALUE 'Titus               '.            
018200     05 FILLER PIC X(04) VALUE '056N'.                            
018300     05 FILLER PIC X(20) VALUE 'PHILEMON            '.            
018400     05 FILLER PIC X(20) VALUE 'Philemon            '.            
018500     05 FILLER PIC X(04) VALUE '057N'.                            
018600     05 FILLER PIC X(20) VALUE 'HEBREWS             '.            
018700     05 FILLER PIC X(20) VALUE 'Hebrews             '.            
018800     05 FILLER PIC X(04) VALUE '058N'.                            
018900     05 FILLER PIC X(20) VALUE 'JAMES               '.            
019000     05 FILLER PIC X(20) VALUE 'James               '.            
019100     05 FILLER PIC X(04) VALUE '059N'.                            
019200     05 FILLER PIC X(20) VALUE '1 PETER             '.            
019300     05 FILLER PIC X(20) VALUE '1 Peter             '.            
019400     05 FILLER PIC X(04) VALUE '060N'.                            
019500     05 FILLER PIC X(20) VALUE '2 PETER             '.            
019600     05 FILLER PIC X(20) VALUE '2 Peter             '.            
019700     05 FILLER PIC X(04) VALUE '061N'.                            
019800     05 FILLER PIC X(20) VALUE '1 JOHN              '.            
019900     05 FILLER PIC X(20) VALUE '1 John              '.            
020000     05 FILLER PIC X(04) VALUE '062N'.                            
020100     05 FILLER PIC X(20) VALUE '2 JOHN              '.            
020200     05 FILLER PIC X(20) VALUE '2 John              '.            
020300     05 FILLER PIC X(04) VALUE '063N'.                            
020400     05 FILLER PIC X(20) VALUE '3 JOHN              '.            
020500     05 FILLER PIC X(20) VALUE '3 John              '.            
020600     05 FILLER PIC X(04) VALUE '064N'.                            
020700     05 FILLER PIC X(20) VALUE 'JUDE                '.            
020800     05 FILLER PIC X(20) VALUE 'Jude                '.            
020900     05 FILLER PIC X(04) VALUE '065N'.                            
021000     05 FILLER PIC X(20) VALUE 'REVELATION          '.            
021100     05 FILLER PIC X(20) VALUE 'Revelation          '.            
021200     05 FILLER PIC X(04) VALUE '066N'.                            
021300*                                                                 
021400 01  BK-TABLE REDEFINES BK-CONSTANT-TABLE.                        
021500     05  BK-ENTRY OCCURS 66 TIMES INDEXED BY BK-IDX.              
021600         10  BK-NAME                  PIC X(20).                  
021700         10  BK-DISPLAY-NAME          PIC X(20).                  
021800         10  BK-SEQ                   PIC 9(03).                  
021900         10  BK-TESTAMENT             PIC X(01).                  
022000             88  BK-OLD-TESTAMENT           VALUE 'O'.            
022100             88  BK-NEW-TESTAMENT           VALUE 'N'.            
022200*                                                                 
022300* **++ fallback for a book name with no canonical match -         
022400* **++ sorts to the end of the Bible and is treated as not-OT     
022500 01  BK-UNKNOWN-SEQ                    PIC 9(03) VALUE 999.       
022600 01  BK-UNKNOWN-TESTAMENT              PIC X(01) VALUE 'N'.       
