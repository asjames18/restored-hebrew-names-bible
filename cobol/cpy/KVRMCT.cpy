000100* **++ KVRMCT - checklist in-memory table.  Accumulated by
000200* KVR005 across the run, deduplicated on (REF, NEEDS), then
000300* sorted by reference before it is written out to
000400* CHECKLIST-OUT.
000500 01  CK-TABLE-AREA.
000600     03  CK-TB-TOT             PIC 9(05) COMP VALUE ZERO.
000700     03  CK-TB-LIST.
000800         05  CK-TB-EL OCCURS 0 TO 9999 TIMES
000900                 DEPENDING ON CK-TB-TOT
001000                 ASCENDING KEY IS CK-TB-REF
001100                 INDEXED BY CK-TB-IDX.
001200             10  CK-TB-REF         PIC X(30).
001300             10  CK-TB-NEEDS       PIC X(30).
001400             10  CK-TB-SUGGESTED   PIC X(60).
001500             10  CK-TB-WITNESSES   PIC X(30).
001600             10  FILLER            PIC X(08).
