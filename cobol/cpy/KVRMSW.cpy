000100* **++ AREA PER SELEZIONE DELLE MODALITA' DI CONVERSIONE          
000200* (run-time mode switches read from the parameter card at         
000300* 1000-INIZIO and tested throughout KVR002/KVR003).  KV-SW-       
000400* SHORT-NAME is 3-valued, not a simple Y/N flag - see the         
000500* 88's below.                                                     
000600 01  KV-SWITCH-AREA.                                              
000700     03  KV-RUN-SWITCHES        PIC X(08)     VALUE SPACE.        
000800     03  FILLER REDEFINES KV-RUN-SWITCHES.                        
000900         05  KV-SW-SHORT-NAME       PIC X(01).                    
001000             88  KV-SHORT-NAME-OFF         VALUE 'O'.             
001100             88  KV-SHORT-NAME-ALWAYS      VALUE 'A'.             
001200             88  KV-SHORT-NAME-WITNESSED   VALUE 'W'.             
001300         05  KV-SW-ENFORCE-WIT      PIC X(01).                    
001400             88  KV-ENFORCE-WITNESSES      VALUE 'Y'.             
001500             88  KV-IGNORE-WITNESSES       VALUE 'N'.             
001600         05  KV-SW-HALLELUJAH       PIC X(01).                    
001700             88  KV-HEURISTIC-ON           VALUE 'Y'.             
001800             88  KV-HEURISTIC-OFF          VALUE 'N'.             
001900         05  KV-SW-STRICT-LORD      PIC X(01).                    
002000             88  KV-STRICT-LORD-MODE       VALUE 'Y'.             
002100             88  KV-ADON-LORD-MODE         VALUE 'N'.             
002200         05  FILLER                 PIC X(04).                    
