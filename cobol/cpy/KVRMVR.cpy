000100* **++ KVRMVR - KJV verse record (fixed 426 bytes)                
000200* Used for the working Bible (VERSE-IN/VERSE-OUT) and for the     
000300* two witness Bibles (CEPHER-IN, DABAR-IN) - same layout, the     
000400* REPLACING suffix keeps each FD's record name unique.            
000500 01  VR-:X:-RECORD.                                               
000600     03  VR-:X:-BOOK              PIC X(20).                      
000700     03  VR-:X:-CHAPTER           PIC 9(03).                      
000800     03  VR-:X:-VERSE             PIC 9(03).                      
000900     03  VR-:X:-TEXT              PIC X(400).                     
001000* no filler pad - the 426 byte record is the shop's external      
001100* tape format for this job and every byte is spoken for           
