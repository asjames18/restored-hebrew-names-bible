000100* **++ AREA CONFRONTO TESTIMONI (witness-text compare area)       
000200* Holds the current verse's text from each witness Bible and      
000300* the divine-name presence matrix KVR006 builds from them.        
000400* The table view (WT-SOURCE-FLAGS) lets KVR006 loop the six       
000500* names by index; the redefined named view is what the            
000600* suggestion paragraphs test directly.                            
000700 01  WT-WITNESS-AREA.                                             
000800     03  WT-TEXT-CEPHER            PIC X(400).                    
000900     03  WT-TEXT-DABAR             PIC X(400).                    
001000     03  WT-NAME-FLAGS.                                           
001100         05  WT-SOURCE-FLAGS OCCURS 2 TIMES                       
001200                     INDEXED BY WT-SRC-IDX.                       
001300             10  WT-NAME-FLAG OCCURS 6 TIMES                      
001400                     INDEXED BY WT-NAME-IDX                       
001500                     PIC X(01).                                   
001600     03  FILLER REDEFINES WT-NAME-FLAGS.                          
001700         05  WT-CEPHER-NAMES.                                     
001800             10  WT-C-YAHUAH           PIC X(01).                 
001900                 88  WT-C-HAS-YAHUAH        VALUE 'Y'.            
002000             10  WT-C-YAH              PIC X(01).                 
002100                 88  WT-C-HAS-YAH           VALUE 'Y'.            
002200             10  WT-C-ELOHIYM          PIC X(01).                 
002300                 88  WT-C-HAS-ELOHIYM       VALUE 'Y'.            
002400             10  WT-C-YAHUSHA          PIC X(01).                 
002500                 88  WT-C-HAS-YAHUSHA       VALUE 'Y'.            
002600             10  WT-C-MASHIACH         PIC X(01).                 
002700                 88  WT-C-HAS-MASHIACH      VALUE 'Y'.            
002800             10  WT-C-RUACH            PIC X(01).                 
002900                 88  WT-C-HAS-RUACH         VALUE 'Y'.            
003000         05  WT-DABAR-NAMES.                                      
003100             10  WT-D-YAHUAH           PIC X(01).                 
003200                 88  WT-D-HAS-YAHUAH        VALUE 'Y'.            
003300             10  WT-D-YAH              PIC X(01).                 
003400                 88  WT-D-HAS-YAH           VALUE 'Y'.            
003500             10  WT-D-ELOHIYM          PIC X(01).                 
003600                 88  WT-D-HAS-ELOHIYM       VALUE 'Y'.            
003700             10  WT-D-YAHUSHA          PIC X(01).                 
003800                 88  WT-D-HAS-YAHUSHA       VALUE 'Y'.            
003900             10  WT-D-MASHIACH         PIC X(01).                 
004000                 88  WT-D-HAS-MASHIACH      VALUE 'Y'.            
004100             10  WT-D-RUACH            PIC X(01).                 
004200                 88  WT-D-HAS-RUACH         VALUE 'Y'.            
004300     03  FILLER                    PIC X(08).                     
